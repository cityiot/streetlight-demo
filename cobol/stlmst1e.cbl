000010 IDENTIFICATION DIVISION.
000020
000030 PROGRAM-ID.       STLMST1O.
000040 AUTHOR.           K. LEHTONEN.
000050 INSTALLATION.     STADTWERKE BETRIEBS-DV, ABT. NETZUEBERWACHUNG.
000060 DATE-WRITTEN.     1987-09-03.
000070 DATE-COMPILED.
000080 SECURITY.         NUR FUER INTERNEN BETRIEBSGEBRAUCH.
000090
000100*****************************************************************
000110* Letzte Aenderung :: 2004-11-23
000120* Letzte Version   :: D.00.00
000130* Kurzbeschreibung :: Grenzwerte je Attribut aus der Historie
000140*                     herleiten und Lichtstatus je Zeitfenster
000150*                     ermitteln (Strassenbeleuchtung)
000160* Auftrag          :: STLNEW-7
000170*                     12345678901234567
000180* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000190*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000200*----------------------------------------------------------------*
000210* Vers. | Datum    | von | Kommentar                             *
000220*-------|----------|-----|---------------------------------------*
000230*A.00.00|1987-09-03| hr  | Neuerstellung (feste Grenzwerte je
000240*       |          |     | Attribut, keine Herleitung aus der
000250*       |          |     | Historie)
000260*A.00.01|1990-02-14| hr  | Rundungsfehler bei Grenzwertberechnung
000270*       |          |     | fuer Spannung Viinikka behoben
000280*B.00.00|1998-09-02| kl  | Jahr-2000: keine Datumsarithmetik im
000290*       |          |     | Programm, keine Aenderung erforderlich
000300*B.00.01|1999-01-12| kl  | Nachtest Jahrtausendwechsel, keine
000310*       |          |     | weiteren Befunde
000320*C.00.00|2003-04-02| kl  | Neuausrichtung: Grenzwert je Attribut
000330*       |          |     | jetzt aus dem Stundenmittel-Maximum der
000340*       |          |     | 21-Tage-Historie hergeleitet statt fest
000350*       |          |     | vorgegeben, Lichtstatus je Zeitfenster
000360*       |          |     | neu ergaenzt (Auftrag STLNEW-1)
000370*D.00.00|2004-11-23| kl  | Ausgabe jetzt nach ST-LGHTSTFILE statt
000380*       |          |     | Rueckgabe ueber Parameterbereich, da
000390*       |          |     | STSWTM0O/STANLY0O den Lichtstatus je
000400*       |          |     | Zeitfenster benoetigen (STLNEW-7)
000410*----------------------------------------------------------------*
000420*
000430* Programmbeschreibung
000440* --------------------
000450*
000460* Vierter Teilschritt des Nachtlaufs: liest die von STGAPF0O
000470* geschriebenen Stundenwerte (ST-HOURLYFILE, "avg"-Saetze und
000480* "realtime"-Saetze je Entitaet), puffert je Entitaet alle Saetze,
000490* leitet je Attribut aus dem Maximum der Stundenmittel (21-Tage-
000500* Historie) den Einschaltgrenzwert her und bewertet je Zeitfenster
000510* den Lichtstatus (an/aus/unbekannt) -- bei dreiphasigen
000520* Attributen (Strom-/Spannungsphasen) gemeinsam ueber alle drei
000530* Phasen. Ergebnis ist ST-LGHTSTFILE, gelesen von STSWTM0O und
000540* STANLY0O.
000550*
000560******************************************************************
000570
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     SWITCH-15 IS ANZEIGE-VERSION
000620         ON STATUS IS SHOW-VERSION
000630     CLASS ALPHNUM IS "0123456789"
000640                      "abcdefghijklmnopqrstuvwxyz"
000650                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000660                      " .,;-_!$%&/=*+".
000670
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT ST-HOURLYFILE  ASSIGN TO "HRVALUE"
000710            ORGANIZATION IS LINE SEQUENTIAL
000720            FILE STATUS IS FILE-STATUS.
000730     SELECT ST-LGHTSTFILE  ASSIGN TO "LGHTST"
000740            ORGANIZATION IS LINE SEQUENTIAL
000750            FILE STATUS IS FILE-STATUS.
000760
000770 DATA DIVISION.
000780 FILE SECTION.
000790
000800 FD  ST-HOURLYFILE
000810     LABEL RECORDS ARE STANDARD.
000820     COPY STCPHRV OF "=STLCPYLB".
000830
000840 FD  ST-LGHTSTFILE
000850     LABEL RECORDS ARE STANDARD.
000860     COPY STCPLST OF "=STLCPYLB".
000870
000880 WORKING-STORAGE SECTION.
000890*----------------------------------------------------------------*
000900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000910*----------------------------------------------------------------*
000920 01          COMP-FELDER.
000930     05      C4-STUNDE           PIC S9(04) COMP.
000940     05      C4-X.
000950      10                         PIC X VALUE LOW-VALUE.
000960      10     C4-X2               PIC X.
000970     05      C4-NUM REDEFINES C4-X
000980                                 PIC S9(04) COMP.
000990
001000*----------------------------------------------------------------*
001010* Grenzwert-Herleitungsparameter je Attribut (Auftrag STLNEW-1) --
001020* Divisor, Mindest-, Hoechst- und Vorgabewert des Grenzwertes;
001030* per EVALUATE auf den Attributnamen gesetzt (siehe S506)
001040*----------------------------------------------------------------*
001050 01          GRENZWERT-PARAMETER.
001060     05      W-GW-DIVISOR        PIC S9(01) COMP.
001070     05      W-GW-MIN            PIC S9(09)V9(03).
001080     05      W-GW-MAX            PIC S9(09)V9(03).
001090     05      W-GW-DEFAULT        PIC S9(09)V9(03).
001100
001110*----------------------------------------------------------------*
001120* Puffer-Tabelle je Entitaet -- bis zu zwoelf Attribute (sieben
001130* Tampere-, fuenf Viinikka-Attributnamen), je Attribut Grenzwert-
001140* Herleitung und 24 Stundenwerte mit daraus ermitteltem Status
001150*----------------------------------------------------------------*
001160 01          LMST-PUFFER.
001170     05      LP-ATTRIBUT OCCURS 12 TIMES
001180                        INDEXED BY LP-ATT-IX.
001190         10  LP-ATTRIBUT-NAME    PIC X(20).
001200         10  LP-ATTRIBUT-NAME-T REDEFINES LP-ATTRIBUT-NAME.
001210             15 LP-NAME-BASIS    PIC X(17).
001220             15 LP-NAME-PHASE    PIC X(03).
001230         10  LP-MAX-AVG          PIC S9(09)V9(03).
001240         10  LP-AVG-KZ           PIC X.
001250             88 LP-AVG-DA                       VALUE "J".
001260             88 LP-AVG-FEHLT                    VALUE "N".
001270         10  LP-GRENZWERT        PIC S9(09)V9(03).
001280         10  LP-GRENZWERT-KZ     PIC X.
001290             88 LP-GRENZWERT-DA                 VALUE "J".
001300             88 LP-KEIN-GRENZWERT                VALUE "N".
001310         10  LP-SLOT OCCURS 24 TIMES
001320                        INDEXED BY LP-SLOT-IX.
001330             15 LP-WERT          PIC S9(09)V9(03).
001340             15 LP-WERT-KZ       PIC X.
001350                88 LP-WERT-DA                   VALUE "J".
001360                88 LP-WERT-FEHLT                VALUE "N".
001370             15 LP-STATUS        PIC X(07).
001380
001390*----------------------------------------------------------------*
001400* laufende Merkfelder der aktuellen Entitaet
001410*----------------------------------------------------------------*
001420 01          AKKU-FELDER.
001430     05      AK-ENTITAET-ID      PIC X(30).
001440     05      AK-WERT-DATUM       PIC X(10).
001450     05      FILLER              PIC X(04).
001460
001470*----------------------------------------------------------------*
001480* Work-Felder: Praefix W
001490*----------------------------------------------------------------*
001500 01          WORK-FELDER.
001510     05      W-SCAN-IX           PIC S9(04) COMP.
001520     05      W-SUCH-NAME         PIC X(20).
001530     05      W-SUCH-BASIS        PIC X(17).
001540     05      W-SUCH-PHASE        PIC X(03).
001550     05      W-L2-POS            PIC S9(04) COMP.
001560     05      W-L3-POS            PIC S9(04) COMP.
001570     05      W-PHASE-POS         PIC S9(04) COMP.
001580     05      W-STATUS-ERGEBNIS   PIC X(07).
001590     05      W-HH-EDIT           PIC 99.
001600
001610*----------------------------------------------------------------*
001620* Display-Felder: Praefix D
001630*----------------------------------------------------------------*
001640 01          DISPLAY-FELDER.
001650     05      D-ZAEHLER-SAETZE           PIC 9(07).
001660     05      D-ZAEHLER-ENTITAET         PIC 9(05).
001670     05      D-ZAEHLER-GESCHRIEBEN      PIC 9(07).
001680     05      FILLER                     PIC X(04).
001690
001700*----------------------------------------------------------------*
001710* Felder mit konstantem Inhalt: Praefix K
001720*----------------------------------------------------------------*
001730 01          KONSTANTE-FELDER.
001740     05      K-MODUL             PIC X(08)  VALUE "STLMST1O".
001750     05      K-PROG-START        PIC X(20)
001760             VALUE "STLMST1O D.00.00    ".
001770     05      FILLER              PIC X(04).
001780
001790*----------------------------------------------------------------*
001800* Conditional-Felder
001810*----------------------------------------------------------------*
001820 01          SCHALTER.
001830     05      FILE-STATUS         PIC X(02).
001840          88 FILE-OK                          VALUE "00".
001850          88 FILE-NOK                         VALUE "10" "30" "35"
001860                                               "37" "39" "41" "42"
001870                                               "43" "44" "46" "47"
001880                                               "48".
001890          88 FILE-TIME-OUT                    VALUE "09".
001900     05      REC-STAT REDEFINES FILE-STATUS.
001910         10  FILE-STATUS1        PIC X(01).
001920             88 FILE-EOF                      VALUE "1".
001930             88 FILE-INVALID                  VALUE "2".
001940             88 FILE-PERMERR                  VALUE "3".
001950             88 FILE-LOGICERR                 VALUE "4".
001960             88 FILE-NONAME                   VALUE "4" "7".
001970             88 FILE-IMPLERR                  VALUE "9".
001980         10  FILE-STATUS2        PIC X(01).
001990     05      PRG-STATUS          PIC 9.
002000          88 PRG-OK                           VALUE ZERO.
002010          88 PRG-NOK                          VALUE 1.
002020          88 PRG-ABBRUCH                      VALUE 2.
002030     05      HOURLY-EOF-KZ       PIC X.
002040          88 HOURLY-EOF                       VALUE "J".
002050          88 HOURLY-NICHT-EOF                 VALUE "N".
002060     05      LMST-AKTIV-KZ       PIC X.
002070          88 LMST-AKTIV                       VALUE "J".
002080          88 LMST-NICHT-AKTIV                 VALUE "N".
002090     05      ATTRIBUT-GEFUNDEN-KZ PIC X.
002100          88 ATTRIBUT-WAR-BEKANNT             VALUE "J".
002110          88 ATTRIBUT-WAR-NEU                 VALUE "N".
002120     05      W-PHASE-KZ          PIC X.
002130          88 W-PHASE-AN                       VALUE "A".
002140          88 W-PHASE-AUS-GESEHEN              VALUE "O".
002150          88 W-PHASE-UNBEKANNT                VALUE "U".
002160     05      FILLER              PIC X(04).
002170
002180*-->    Uebergabe aus Steuerprogramm STBTCH0O
002190 01     LINK-REC.
002200    05  LINK-VERARB-DATUM         PIC X(10).
002210    05  LINK-RC                   PIC S9(04) COMP.
002220    05  FILLER                    PIC X(04).
002230
002240 PROCEDURE DIVISION USING LINK-REC.
002250
002260******************************************************************
002270* Steuerungs-Section
002280******************************************************************
002290 A100-STEUERUNG SECTION.
002300 A100-00.
002310     IF SHOW-VERSION
002320        DISPLAY K-PROG-START " " FUNCTION WHEN-COMPILED
002330     END-IF
002340
002350     PERFORM B000-VORLAUF
002360
002370     IF PRG-OK
002380        PERFORM B100-VERARBEITUNG
002390     END-IF
002400
002410     PERFORM B090-ENDE
002420
002430     MOVE ZERO TO LINK-RC
002440     IF PRG-ABBRUCH
002450        MOVE 9999 TO LINK-RC
002460     END-IF
002470     IF D-ZAEHLER-SAETZE = ZERO
002480        MOVE 100 TO LINK-RC
002490     END-IF
002500     EXIT PROGRAM
002510     .
002520 A100-99.
002530     EXIT.
002540
002550******************************************************************
002560* Vorlauf -- Dateien oeffnen, ersten Satz lesen
002570******************************************************************
002580 B000-VORLAUF SECTION.
002590 B000-00.
002600     PERFORM C000-INIT
002610
002620     OPEN INPUT  ST-HOURLYFILE
002630     OPEN OUTPUT ST-LGHTSTFILE
002640
002650     IF FILE-NOK
002660        DISPLAY K-MODUL ": OEFFNEN FEHLGESCHLAGEN " FILE-STATUS
002670        SET PRG-ABBRUCH TO TRUE
002680     END-IF
002690
002700     PERFORM S100-LESE-HOURLY-SATZ
002710     .
002720 B000-99.
002730     EXIT.
002740
002750******************************************************************
002760* Hauptverarbeitung -- Stundenwerte lesen, puffern, am Entitaet-
002770* wechsel Grenzwerte herleiten und Lichtstatus schreiben
002780******************************************************************
002790 B100-VERARBEITUNG SECTION.
002800 B100-00.
002810     PERFORM S900-VERARBEITE-EINEN-SATZ UNTIL HOURLY-EOF
002820
002830     IF LMST-AKTIV
002840        PERFORM S500-ENTITAET-AUSWERTEN
002850     END-IF
002860     .
002870 B100-99.
002880     EXIT.
002890
002900******************************************************************
002910* einen Satz aus ST-HOURLYFILE verarbeiten, naechsten lesen
002920******************************************************************
002930 S900-VERARBEITE-EINEN-SATZ SECTION.
002940 S900-00.
002950     ADD 1 TO D-ZAEHLER-SAETZE
002960     PERFORM S400-PRUEFE-ENTITAETSWECHSEL
002970     PERFORM S450-PUFFERE-SATZ
002980     PERFORM S100-LESE-HOURLY-SATZ
002990     .
003000 S900-99.
003010     EXIT.
003020
003030******************************************************************
003040* naechsten Satz aus ST-HOURLYFILE lesen
003050******************************************************************
003060 S100-LESE-HOURLY-SATZ SECTION.
003070 S100-00.
003080     READ ST-HOURLYFILE
003090        AT END
003100           SET HOURLY-EOF TO TRUE
003110     END-READ
003120     IF NOT HOURLY-EOF AND FILE-NOK
003130        PERFORM Z002-PROGERR
003140     END-IF
003150     .
003160 S100-99.
003170     EXIT.
003180
003190******************************************************************
003200* Entitaetswechsel erkennen -- gepufferte Entitaet auswerten,
003210* neuen Puffer fuer die naechste Entitaet beginnen
003220******************************************************************
003230 S400-PRUEFE-ENTITAETSWECHSEL SECTION.
003240 S400-00.
003250     IF LMST-AKTIV
003260        IF HRV-ENTITAET-ID NOT = AK-ENTITAET-ID
003270           PERFORM S500-ENTITAET-AUSWERTEN
003280           SET LMST-NICHT-AKTIV TO TRUE
003290        END-IF
003300     END-IF
003310
003320     IF LMST-NICHT-AKTIV
003330        PERFORM C020-PUFFER-LOESCHEN
003340        MOVE HRV-ENTITAET-ID TO AK-ENTITAET-ID
003350        MOVE HRV-WERT-DATUM  TO AK-WERT-DATUM
003360        ADD 1 TO D-ZAEHLER-ENTITAET
003370        SET LMST-AKTIV TO TRUE
003380     END-IF
003390     .
003400 S400-99.
003410     EXIT.
003420
003430******************************************************************
003440* einen Satz (avg oder realtime) in seine Pufferzelle einrechnen,
003450* stdev-Saetze werden fuer die Grenzwertherleitung nicht benoetigt
003460******************************************************************
003470 S450-PUFFERE-SATZ SECTION.
003480 S450-00.
003490     MOVE HRV-ATTRIBUT-NAME TO W-SUCH-NAME
003500     PERFORM S460-ZELLE-FINDEN
003510
003520     EVALUATE TRUE
003530        WHEN HRV-TYP-AVG
003540           IF LP-AVG-FEHLT(W-SCAN-IX)
003550              MOVE HRV-ATTRIBUT-WERT TO LP-MAX-AVG(W-SCAN-IX)
003560           ELSE
003570              IF HRV-ATTRIBUT-WERT > LP-MAX-AVG(W-SCAN-IX)
003580                 MOVE HRV-ATTRIBUT-WERT TO LP-MAX-AVG(W-SCAN-IX)
003590              END-IF
003600           END-IF
003610           SET LP-AVG-DA(W-SCAN-IX) TO TRUE
003620        WHEN HRV-TYP-REALTIME
003630           MOVE HRV-ZEITFENSTER(1:2) TO C4-STUNDE
003640           ADD 1 TO C4-STUNDE
003650           SET LP-SLOT-IX TO C4-STUNDE
003660           MOVE HRV-ATTRIBUT-WERT
003670                TO LP-WERT(W-SCAN-IX, LP-SLOT-IX)
003680           SET LP-WERT-DA(W-SCAN-IX, LP-SLOT-IX) TO TRUE
003690     END-EVALUATE
003700     .
003710 S450-99.
003720     EXIT.
003730
003740******************************************************************
003750* Pufferzelle fuer W-SUCH-NAME finden oder (erster Leerplatz)
003760* neu belegen -- Ergebnis-Position in W-SCAN-IX
003770******************************************************************
003780 S460-ZELLE-FINDEN SECTION.
003790 S460-00.
003800     SET ATTRIBUT-WAR-NEU TO TRUE
003810     MOVE 1 TO W-SCAN-IX
003820     PERFORM S465-ZELLE-PRUEFEN
003830        UNTIL ATTRIBUT-WAR-BEKANNT OR W-SCAN-IX > 12
003840     .
003850 S460-99.
003860     EXIT.
003870
003880 S465-ZELLE-PRUEFEN SECTION.
003890 S465-00.
003900     IF LP-ATTRIBUT-NAME(W-SCAN-IX) = W-SUCH-NAME
003910        SET ATTRIBUT-WAR-BEKANNT TO TRUE
003920     ELSE
003930        IF LP-ATTRIBUT-NAME(W-SCAN-IX) = SPACES
003940           MOVE W-SUCH-NAME TO LP-ATTRIBUT-NAME(W-SCAN-IX)
003950           SET ATTRIBUT-WAR-BEKANNT TO TRUE
003960        ELSE
003970           ADD 1 TO W-SCAN-IX
003980        END-IF
003990     END-IF
004000     .
004010 S465-99.
004020     EXIT.
004030
004040******************************************************************
004050* Pufferzelle fuer W-SUCH-BASIS/W-SUCH-PHASE nur suchen, nicht
004060* anlegen -- Ergebnis-Position in W-SCAN-IX (> 12 nicht gefunden)
004070******************************************************************
004080 S466-PHASENZELLE-SUCHEN SECTION.
004090 S466-00.
004100     SET ATTRIBUT-WAR-NEU TO TRUE
004110     MOVE 1 TO W-SCAN-IX
004120     PERFORM S467-PHASENZELLE-VERGLEICHEN
004130        UNTIL ATTRIBUT-WAR-BEKANNT OR W-SCAN-IX > 12
004140     .
004150 S466-99.
004160     EXIT.
004170
004180 S467-PHASENZELLE-VERGLEICHEN SECTION.
004190 S467-00.
004200     IF LP-NAME-BASIS(W-SCAN-IX) = W-SUCH-BASIS
004210        AND LP-NAME-PHASE(W-SCAN-IX) = W-SUCH-PHASE
004220        SET ATTRIBUT-WAR-BEKANNT TO TRUE
004230     ELSE
004240        ADD 1 TO W-SCAN-IX
004250     END-IF
004260     .
004270 S467-99.
004280     EXIT.
004290
004300******************************************************************
004310* gepufferte Entitaet auswerten -- Grenzwerte herleiten, Phasen-
004320* gruppen und Skalarattribute bewerten, Ergebniszeilen schreiben
004330******************************************************************
004340 S500-ENTITAET-AUSWERTEN SECTION.
004350 S500-00.
004360     PERFORM S505-GRENZWERT-BERECHNEN
004370        VARYING LP-ATT-IX FROM 1 BY 1 UNTIL LP-ATT-IX > 12
004380
004390     PERFORM S510-PHASENGRUPPE-PRUEFEN
004400        VARYING LP-ATT-IX FROM 1 BY 1 UNTIL LP-ATT-IX > 12
004410
004420     PERFORM S520-SKALARATTRIBUT-PRUEFEN
004430        VARYING LP-ATT-IX FROM 1 BY 1 UNTIL LP-ATT-IX > 12
004440
004450     PERFORM S600-ENTITAET-ZEILEN-SCHREIBEN
004460        VARYING LP-ATT-IX FROM 1 BY 1 UNTIL LP-ATT-IX > 12
004470     .
004480 S500-99.
004490     EXIT.
004500
004510******************************************************************
004520* Grenzwert fuer LP-ATT-IX aus dem Stundenmittel-Maximum herleiten
004530* (Auftrag STLNEW-1) -- Divisor/Grenzen je Attributname aus S506
004540******************************************************************
004550 S505-GRENZWERT-BERECHNEN SECTION.
004560 S505-00.
004570     IF LP-ATTRIBUT-NAME(LP-ATT-IX) NOT = SPACES
004580        PERFORM S506-GRENZWERT-PARAMETER-SETZEN
004590        IF LP-GRENZWERT-DA(LP-ATT-IX)
004600           IF LP-AVG-DA(LP-ATT-IX)
004610              COMPUTE LP-GRENZWERT(LP-ATT-IX) ROUNDED =
004620                      LP-MAX-AVG(LP-ATT-IX) / W-GW-DIVISOR
004630              IF LP-GRENZWERT(LP-ATT-IX) < W-GW-MIN
004640                 MOVE W-GW-MIN TO LP-GRENZWERT(LP-ATT-IX)
004650              END-IF
004660              IF LP-GRENZWERT(LP-ATT-IX) > W-GW-MAX
004670                 MOVE W-GW-MAX TO LP-GRENZWERT(LP-ATT-IX)
004680              END-IF
004690           ELSE
004700              MOVE W-GW-DEFAULT TO LP-GRENZWERT(LP-ATT-IX)
004710           END-IF
004720        END-IF
004730     END-IF
004740     .
004750 S505-99.
004760     EXIT.
004770
004780******************************************************************
004790* Divisor/Mindest-/Hoechst-/Vorgabewert je Attributname setzen;
004800* unbekannte Attribute (Spannungsphasen Tampere, Energie) erhalten
004810* keinen Grenzwert -- Status bleibt fuer sie stets "unknown"
004820******************************************************************
004830 S506-GRENZWERT-PARAMETER-SETZEN SECTION.
004840 S506-00.
004850     SET LP-GRENZWERT-DA(LP-ATT-IX) TO TRUE
004860     EVALUATE LP-ATTRIBUT-NAME(LP-ATT-IX)
004870        WHEN "current_L1"
004880        WHEN "current_L2"
004890        WHEN "current_L3"
004900           MOVE 5      TO W-GW-DIVISOR
004910           MOVE 3.000  TO W-GW-MIN
004920           MOVE 15.000 TO W-GW-MAX
004930           MOVE 3.000  TO W-GW-DEFAULT
004940        WHEN "power"
004950           MOVE 3      TO W-GW-DIVISOR
004960           MOVE 2.000  TO W-GW-MIN
004970           MOVE 8.000  TO W-GW-MAX
004980           MOVE 1.000  TO W-GW-DEFAULT
004990        WHEN "current"
005000           MOVE 3      TO W-GW-DIVISOR
005010           MOVE 0.100  TO W-GW-MIN
005020           MOVE 0.250  TO W-GW-MAX
005030           MOVE 0.100  TO W-GW-DEFAULT
005040        WHEN "voltage"
005050           MOVE 5      TO W-GW-DIVISOR
005060           MOVE 1.000  TO W-GW-MIN
005070           MOVE 10.000 TO W-GW-MAX
005080           MOVE 1.000  TO W-GW-DEFAULT
005090        WHEN "illuminance_level"
005100           MOVE 3      TO W-GW-DIVISOR
005110           MOVE 0.100  TO W-GW-MIN
005120           MOVE 0.250  TO W-GW-MAX
005130           MOVE 0.100  TO W-GW-DEFAULT
005140        WHEN OTHER
005150           SET LP-KEIN-GRENZWERT(LP-ATT-IX) TO TRUE
005160     END-EVALUATE
005170     .
005180 S506-99.
005190     EXIT.
005200
005210******************************************************************
005220* dreiphasige Attribute (Name endet auf _L1) -- Geschwister _L2/
005230* _L3 suchen und je Zeitfenster gemeinsam bewerten
005240******************************************************************
005250 S510-PHASENGRUPPE-PRUEFEN SECTION.
005260 S510-00.
005270     IF LP-ATTRIBUT-NAME(LP-ATT-IX) NOT = SPACES
005280        AND LP-NAME-PHASE(LP-ATT-IX) = "_L1"
005290
005300        MOVE LP-NAME-BASIS(LP-ATT-IX) TO W-SUCH-BASIS
005310        MOVE "_L2" TO W-SUCH-PHASE
005320        PERFORM S466-PHASENZELLE-SUCHEN
005330        IF ATTRIBUT-WAR-BEKANNT
005340           MOVE W-SCAN-IX TO W-L2-POS
005350        ELSE
005360           MOVE ZERO TO W-L2-POS
005370        END-IF
005380
005390        MOVE LP-NAME-BASIS(LP-ATT-IX) TO W-SUCH-BASIS
005400        MOVE "_L3" TO W-SUCH-PHASE
005410        PERFORM S466-PHASENZELLE-SUCHEN
005420        IF ATTRIBUT-WAR-BEKANNT
005430           MOVE W-SCAN-IX TO W-L3-POS
005440        ELSE
005450           MOVE ZERO TO W-L3-POS
005460        END-IF
005470
005480        PERFORM S512-PHASENGRUPPE-ZEITFENSTER
005490           VARYING LP-SLOT-IX FROM 1 BY 1 UNTIL LP-SLOT-IX > 24
005500     END-IF
005510     .
005520 S510-99.
005530     EXIT.
005540
005550******************************************************************
005560* Lichtstatus eines Zeitfensters ueber bis zu drei Phasen hinweg
005570* bewerten und in alle vorhandenen Phasenzellen uebernehmen
005580******************************************************************
005590 S512-PHASENGRUPPE-ZEITFENSTER SECTION.
005600 S512-00.
005610     SET W-PHASE-UNBEKANNT TO TRUE
005620
005630     MOVE LP-ATT-IX TO W-PHASE-POS
005640     PERFORM S514-PHASE-BEWERTEN
005650
005660     IF W-L2-POS > 0
005670        MOVE W-L2-POS TO W-PHASE-POS
005680        PERFORM S514-PHASE-BEWERTEN
005690     END-IF
005700
005710     IF W-L3-POS > 0
005720        MOVE W-L3-POS TO W-PHASE-POS
005730        PERFORM S514-PHASE-BEWERTEN
005740     END-IF
005750
005760     EVALUATE TRUE
005770        WHEN W-PHASE-AN
005780           MOVE "on     " TO W-STATUS-ERGEBNIS
005790        WHEN W-PHASE-AUS-GESEHEN
005800           MOVE "off    " TO W-STATUS-ERGEBNIS
005810        WHEN OTHER
005820           MOVE "unknown" TO W-STATUS-ERGEBNIS
005830     END-EVALUATE
005840
005850     MOVE W-STATUS-ERGEBNIS TO LP-STATUS(LP-ATT-IX, LP-SLOT-IX)
005860     IF W-L2-POS > 0
005870        MOVE W-STATUS-ERGEBNIS TO LP-STATUS(W-L2-POS, LP-SLOT-IX)
005880     END-IF
005890     IF W-L3-POS > 0
005900        MOVE W-STATUS-ERGEBNIS TO LP-STATUS(W-L3-POS, LP-SLOT-IX)
005910     END-IF
005920     .
005930 S512-99.
005940     EXIT.
005950
005960******************************************************************
005970* eine Phase (Position W-PHASE-POS) des laufenden Zeitfensters
005980* gegen ihren Grenzwert pruefen, Gesamtergebnis in W-PHASE-KZ
005990* fortschreiben (an hat Vorrang vor aus-gesehen)
006000******************************************************************
006010 S514-PHASE-BEWERTEN SECTION.
006020 S514-00.
006030     IF LP-WERT-DA(W-PHASE-POS, LP-SLOT-IX)
006040        AND LP-WERT(W-PHASE-POS, LP-SLOT-IX) >= ZERO
006050        AND LP-GRENZWERT-DA(W-PHASE-POS)
006060
006070        IF LP-WERT(W-PHASE-POS, LP-SLOT-IX)
006080           >= LP-GRENZWERT(W-PHASE-POS)
006090           SET W-PHASE-AN TO TRUE
006100        ELSE
006110           IF NOT W-PHASE-AN
006120              SET W-PHASE-AUS-GESEHEN TO TRUE
006130           END-IF
006140        END-IF
006150     END-IF
006160     .
006170 S514-99.
006180     EXIT.
006190
006200******************************************************************
006210* Skalarattribute (Name ohne Phasenkennung) -- je Zeitfenster
006220* Lichtstatus direkt aus Wert und Grenzwert ableiten
006230******************************************************************
006240 S520-SKALARATTRIBUT-PRUEFEN SECTION.
006250 S520-00.
006260     IF LP-ATTRIBUT-NAME(LP-ATT-IX) NOT = SPACES
006270        AND LP-NAME-PHASE(LP-ATT-IX) = SPACES
006280        PERFORM S521-SKALARZELLE-PRUEFEN
006290           VARYING LP-SLOT-IX FROM 1 BY 1 UNTIL LP-SLOT-IX > 24
006300     END-IF
006310     .
006320 S520-99.
006330     EXIT.
006340
006350 S521-SKALARZELLE-PRUEFEN SECTION.
006360 S521-00.
006370     IF LP-WERT-FEHLT(LP-ATT-IX, LP-SLOT-IX)
006380        OR LP-WERT(LP-ATT-IX, LP-SLOT-IX) < ZERO
006390        MOVE "unknown" TO LP-STATUS(LP-ATT-IX, LP-SLOT-IX)
006400     ELSE
006410        IF LP-KEIN-GRENZWERT(LP-ATT-IX)
006420           MOVE "unknown" TO LP-STATUS(LP-ATT-IX, LP-SLOT-IX)
006430        ELSE
006440           IF LP-WERT(LP-ATT-IX, LP-SLOT-IX)
006450              >= LP-GRENZWERT(LP-ATT-IX)
006460              MOVE "on     " TO LP-STATUS(LP-ATT-IX, LP-SLOT-IX)
006470           ELSE
006480              MOVE "off    " TO LP-STATUS(LP-ATT-IX, LP-SLOT-IX)
006490           END-IF
006500        END-IF
006510     END-IF
006520     .
006530 S521-99.
006540     EXIT.
006550
006560******************************************************************
006570* Ergebniszeilen eines Attributs ueber alle 24 Zeitfenster
006580* schreiben
006590******************************************************************
006600 S600-ENTITAET-ZEILEN-SCHREIBEN SECTION.
006610 S600-00.
006620     IF LP-ATTRIBUT-NAME(LP-ATT-IX) NOT = SPACES
006630        PERFORM S610-ZEITFENSTER-SCHREIBEN
006640           VARYING LP-SLOT-IX FROM 1 BY 1 UNTIL LP-SLOT-IX > 24
006650     END-IF
006660     .
006670 S600-99.
006680     EXIT.
006690
006700 S610-ZEITFENSTER-SCHREIBEN SECTION.
006710 S610-00.
006720     IF LP-WERT-DA(LP-ATT-IX, LP-SLOT-IX)
006730        MOVE AK-ENTITAET-ID  TO LGS-ENTITAET-ID
006740        MOVE AK-WERT-DATUM   TO LGS-WERT-DATUM
006750        SET C4-NUM TO LP-SLOT-IX
006760        SUBTRACT 1 FROM C4-NUM
006770        MOVE C4-NUM          TO W-HH-EDIT
006780        MOVE W-HH-EDIT       TO LGS-ZEITFENSTER(1:2)
006790        MOVE ":00:00"        TO LGS-ZEITFENSTER(3:6)
006800        MOVE LP-ATTRIBUT-NAME(LP-ATT-IX) TO LGS-ATTRIBUT-NAME
006810        IF LP-GRENZWERT-DA(LP-ATT-IX)
006820           MOVE LP-GRENZWERT(LP-ATT-IX) TO LGS-GRENZWERT
006830           SET LGS-GRENZWERT-DA TO TRUE
006840        ELSE
006850           MOVE ZERO TO LGS-GRENZWERT
006860           SET LGS-KEIN-GRENZWERT TO TRUE
006870        END-IF
006880        MOVE LP-STATUS(LP-ATT-IX, LP-SLOT-IX) TO LGS-LICHT-STATUS
006890        WRITE ST-LGHTST-SATZ
006900        ADD 1 TO D-ZAEHLER-GESCHRIEBEN
006910     END-IF
006920     .
006930 S610-99.
006940     EXIT.
006950
006960******************************************************************
006970* Initialisierung
006980******************************************************************
006990 C000-INIT SECTION.
007000 C000-00.
007010     MOVE ZERO TO D-ZAEHLER-SAETZE
007020     MOVE ZERO TO D-ZAEHLER-ENTITAET
007030     MOVE ZERO TO D-ZAEHLER-GESCHRIEBEN
007040     SET PRG-OK TO TRUE
007050     SET HOURLY-NICHT-EOF TO TRUE
007060     SET LMST-NICHT-AKTIV TO TRUE
007070     PERFORM C020-PUFFER-LOESCHEN
007080     .
007090 C000-99.
007100     EXIT.
007110
007120******************************************************************
007130* Entitaet-Puffer fuer eine neue Entitaet leeren
007140******************************************************************
007150 C020-PUFFER-LOESCHEN SECTION.
007160 C020-00.
007170     PERFORM C022-ZELLE-LOESCHEN
007180        VARYING LP-ATT-IX FROM 1 BY 1 UNTIL LP-ATT-IX > 12
007190     .
007200 C020-99.
007210     EXIT.
007220
007230 C022-ZELLE-LOESCHEN SECTION.
007240 C022-00.
007250     MOVE SPACES TO LP-ATTRIBUT-NAME(LP-ATT-IX)
007260     MOVE ZERO   TO LP-MAX-AVG(LP-ATT-IX)
007270     SET LP-AVG-FEHLT(LP-ATT-IX) TO TRUE
007280     MOVE ZERO   TO LP-GRENZWERT(LP-ATT-IX)
007290     SET LP-KEIN-GRENZWERT(LP-ATT-IX) TO TRUE
007300     PERFORM C023-SLOT-LOESCHEN
007310        VARYING LP-SLOT-IX FROM 1 BY 1 UNTIL LP-SLOT-IX > 24
007320     .
007330 C022-99.
007340     EXIT.
007350
007360 C023-SLOT-LOESCHEN SECTION.
007370 C023-00.
007380     MOVE ZERO   TO LP-WERT(LP-ATT-IX, LP-SLOT-IX)
007390     SET LP-WERT-FEHLT(LP-ATT-IX, LP-SLOT-IX) TO TRUE
007400     MOVE SPACES TO LP-STATUS(LP-ATT-IX, LP-SLOT-IX)
007410     .
007420 C023-99.
007430     EXIT.
007440
007450******************************************************************
007460* Ende -- Dateien schliessen, Zaehler anzeigen
007470******************************************************************
007480 B090-ENDE SECTION.
007490 B090-00.
007500     CLOSE ST-HOURLYFILE
007510     CLOSE ST-LGHTSTFILE
007520     DISPLAY K-MODUL ": GELESEN        = " D-ZAEHLER-SAETZE
007530     DISPLAY K-MODUL ": ENTITAETEN     = " D-ZAEHLER-ENTITAET
007540     DISPLAY K-MODUL ": GESCHRIEBEN    = " D-ZAEHLER-GESCHRIEBEN
007550     .
007560 B090-99.
007570     EXIT.
007580
007590******************************************************************
007600* Z002 -- Programmfehler (Datei-I/O) protokollieren und abbrechen
007610******************************************************************
007620 Z002-PROGERR SECTION.
007630 Z002-00.
007640     DISPLAY K-MODUL ": E/A-FEHLER, FILE-STATUS=" FILE-STATUS
007650     SET PRG-ABBRUCH TO TRUE
007660     PERFORM Z999-ERRLOG
007670     .
007680 Z002-99.
007690     EXIT.
007700
007710******************************************************************
007720* Z999 -- Fehlermeldung auf SYSOUT protokollieren
007730******************************************************************
007740 Z999-ERRLOG SECTION.
007750 Z999-00.
007760     DISPLAY K-MODUL ": ABBRUCH PROGRAMMLAUF"
007770     .
007780 Z999-99.
007790     EXIT.
007800
007810******************************************************************
007820* ENDE Source-Programm
007830******************************************************************
