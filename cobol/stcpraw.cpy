000010*-----------------------------------------------------------------
000020* STCPRAW  --  Rohmesswerte Strassenbeleuchtung (RAW-READING)
000030*              ein Satz je Messwert, sortiert nach ENTITAET,
000040*              LESE-DATUM, LESE-ZEIT  (siehe STVALD0O)
000050*-----------------------------------------------------------------
000060 01  ST-RAW-READING.
000070     05  RAW-ENTITAET-ID         PIC X(30).
000080     05  RAW-SERVICE-TYP         PIC X(10).
000090         88  RAW-SVC-TAMPERE         VALUE "tampere".
000100         88  RAW-SVC-VIINIKKA        VALUE "viinikka".
000110     05  RAW-LESE-DATUM          PIC X(10).
000120     05  RAW-LESE-DATUM-T REDEFINES RAW-LESE-DATUM.
000130         10  RAW-LD-JAHR         PIC X(04).
000140         10  FILLER              PIC X.
000150         10  RAW-LD-MONAT        PIC X(02).
000160         10  FILLER              PIC X.
000170         10  RAW-LD-TAG          PIC X(02).
000180     05  RAW-LESE-ZEIT           PIC X(08).
000190     05  RAW-LESE-ZEIT-T REDEFINES RAW-LESE-ZEIT.
000200         10  RAW-LZ-STUNDE       PIC X(02).
000210         10  FILLER              PIC X.
000220         10  RAW-LZ-MINUTE       PIC X(02).
000230         10  FILLER              PIC X.
000240         10  RAW-LZ-SEKUNDE      PIC X(02).
000250     05  RAW-ATTRIBUT-NAME       PIC X(20).
000260     05  RAW-ATTRIBUT-WERT       PIC S9(07)V9(03).
000270     05  FILLER                  PIC X(08).
