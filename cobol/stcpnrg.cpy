000010*-----------------------------------------------------------------
000020* STCPNRG  --  Tagesenergie je Entitaet und Datum (DAY-ENERGY),
000030*              geschrieben von STRENG0O, gelesen von STRPT0O
000040*-----------------------------------------------------------------
000050 01  ST-DAY-ENERGY.
000060     05  NRG-ENTITAET-ID         PIC X(30).
000070     05  NRG-ENERGIE-DATUM       PIC X(10).
000080     05  NRG-ENERGIE-WERT        PIC S9(11)V9(03).
000090     05  NRG-GESCHAETZTE-STD     PIC 9(02).
000100     05  FILLER                  PIC X(24).
