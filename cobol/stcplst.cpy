000010 *----------------------------------------------------------------
000020 * STCPLST  --  Grenzwert/Lichtstatus je Zeitfenster und Attribut
000030 *              (ST-LGHTSTFILE), internes Uebergabefile STLMST1O ->
000040 *              STSWTM0O/STANLY0O, ein Satz je ENTITAET/ZEITFENSTER/
000050 *              ATTRIBUT mit dem aus der Historie ermittelten
000060 *              Grenzwert und dem daraus abgeleiteten Lichtstatus
000070 *----------------------------------------------------------------
000080 01  ST-LGHTST-SATZ.
000090     05  LGS-ENTITAET-ID         PIC X(30).
000100     05  LGS-WERT-DATUM          PIC X(10).
000110     05  LGS-ZEITFENSTER         PIC X(08).
000120     05  LGS-ATTRIBUT-NAME       PIC X(20).
000130     05  LGS-GRENZWERT           PIC S9(09)V9(03).
000140     05  LGS-GRENZWERT-KZ        PIC X.
000150         88  LGS-GRENZWERT-DA        VALUE "J".
000160         88  LGS-KEIN-GRENZWERT      VALUE "N".
000170     05  LGS-LICHT-STATUS        PIC X(07).
000180         88  LGS-LICHT-AN             VALUE "on     ".
000190         88  LGS-LICHT-AUS            VALUE "off    ".
000200         88  LGS-LICHT-UNBEKANNT      VALUE "unknown".
000210     05  FILLER                  PIC X(04).
