000010 IDENTIFICATION DIVISION.
000020
000030 PROGRAM-ID.       STSWTM0O.
000040 AUTHOR.           K. LEHTONEN.
000050 INSTALLATION.     STADTWERKE BETRIEBS-DV, ABT. NETZUEBERWACHUNG.
000060 DATE-WRITTEN.     1988-02-10.
000070 DATE-COMPILED.
000080 SECURITY.         NUR FUER INTERNEN BETRIEBSGEBRAUCH.
000090
000100*****************************************************************
000110* Letzte Aenderung :: 2004-11-30
000120* Letzte Version   :: D.00.00
000130* Kurzbeschreibung :: Erwartete und tatsaechliche Schaltzeiten
000140*                     der Strassenbeleuchtung ermitteln und
000150*                     vergleichen
000160* Auftrag          :: STLNEW-8
000170*                     12345678901234567
000180* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000190*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000200*----------------------------------------------------------------*
000210* Vers. | Datum    | von | Kommentar                             *
000220*-------|----------|-----|---------------------------------------*
000230*A.00.00|1988-02-10| hr  | Neuerstellung (nur erwartete Schalt-
000240*       |          |     | zeiten aus Helligkeitsverlauf, noch
000250*       |          |     | kein Soll-Ist-Vergleich)
000260*A.00.01|1989-11-22| hr  | Fenstergrenzen bei fehlendem Messwert
000270*       |          |     | am Fensterende ergaenzt
000280*B.00.00|1998-09-02| kl  | Jahr-2000: keine Datumsarithmetik im
000290*       |          |     | Programm, keine Aenderung erforderlich
000300*B.00.01|1999-01-12| kl  | Nachtest Jahrtausendwechsel, keine
000310*       |          |     | weiteren Befunde
000320*C.00.00|2003-05-14| kl  | Tatsaechliche Schaltzeiten aus Licht-
000330*       |          |     | status je Zeitfenster ergaenzt, Soll-
000340*       |          |     | Ist-Vergleich mit Abstandsmass (Auftrag
000350*       |          |     | STLNEW-2)
000360*D.00.00|2004-11-30| kl  | Vergleichsergebnis jetzt nach internem
000370*       |          |     | Uebergabefile ST-SWTSTATFILE statt
000380*       |          |     | Direktschreiben der Tageswarnung, da
000390*       |          |     | STRENG0O die Tageswarnung
000400*       |          |     | zusammenfuehrt (STLNEW-8)
000410*----------------------------------------------------------------*
000420*
000430* Programmbeschreibung
000440* --------------------
000450*
000460* Fuenfter und sechster Teilschritt des Nachtlaufs: ermittelt je
000470* Gebiet aus dem Helligkeitsverlauf (ST-ILLUMFILE) und den Sonnen-
000480* zeiten (ST-SUNFILE) die erwarteten Schaltzeiten (Schaltaus am
000490* Morgen, Schaltein am Abend), ermittelt je Entitaet aus dem
000500* Lichtstatus je Zeitfenster (ST-LGHTSTFILE) die tatsaechlichen
000510* Schaltzeiten, schreibt beides nach ST-SWITCHTIMEFILE und
000520* bewertet den Soll-Ist-Abstand (zu frueh/zu spaet/ungenau) fuer
000530* die Tageswarnung.
000540*
000550******************************************************************
000560
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     SWITCH-15 IS ANZEIGE-VERSION
000610         ON STATUS IS SHOW-VERSION
000620     CLASS ALPHNUM IS "0123456789"
000630                      "abcdefghijklmnopqrstuvwxyz"
000640                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000650                      " .,;-_!$%&/=*+".
000660
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT ST-ENTITYFILE   ASSIGN TO "ENTMAST"
000700            ORGANIZATION IS LINE SEQUENTIAL
000710            FILE STATUS IS FILE-STATUS.
000720     SELECT ST-SUNFILE      ASSIGN TO "SUNTIME"
000730            ORGANIZATION IS LINE SEQUENTIAL
000740            FILE STATUS IS FILE-STATUS.
000750     SELECT ST-ILLUMFILE    ASSIGN TO "ILLUM"
000760            ORGANIZATION IS LINE SEQUENTIAL
000770            FILE STATUS IS FILE-STATUS.
000780     SELECT ST-LGHTSTFILE   ASSIGN TO "LGHTST"
000790            ORGANIZATION IS LINE SEQUENTIAL
000800            FILE STATUS IS FILE-STATUS.
000810     SELECT ST-SWITCHTIMEFILE ASSIGN TO "SWITCHT"
000820            ORGANIZATION IS LINE SEQUENTIAL
000830            FILE STATUS IS FILE-STATUS.
000840     SELECT ST-SWTSTATFILE  ASSIGN TO "SWTSTAT"
000850            ORGANIZATION IS LINE SEQUENTIAL
000860            FILE STATUS IS FILE-STATUS.
000870
000880 DATA DIVISION.
000890 FILE SECTION.
000900
000910 FD  ST-ENTITYFILE
000920     LABEL RECORDS ARE STANDARD.
000930     COPY STCPENT OF "=STLCPYLB".
000940
000950 FD  ST-SUNFILE
000960     LABEL RECORDS ARE STANDARD.
000970     COPY STCPSUN OF "=STLCPYLB".
000980
000990 FD  ST-ILLUMFILE
001000     LABEL RECORDS ARE STANDARD.
001010     COPY STCPILL OF "=STLCPYLB".
001020
001030 FD  ST-LGHTSTFILE
001040     LABEL RECORDS ARE STANDARD.
001050     COPY STCPLST OF "=STLCPYLB".
001060
001070 FD  ST-SWITCHTIMEFILE
001080     LABEL RECORDS ARE STANDARD.
001090     COPY STCPSWT OF "=STLCPYLB".
001100
001110 FD  ST-SWTSTATFILE
001120     LABEL RECORDS ARE STANDARD.
001130     COPY STCPWRN OF "=STLCPYLB"
001140          REPLACING ==ST-DATE-WARNING== BY ==ST-SWTSTAT-SATZ==
001150                    ==WRN-==            BY ==SWS-==.
001160
001170 WORKING-STORAGE SECTION.
001180*----------------------------------------------------------------*
001190* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001200*----------------------------------------------------------------*
001210 01          COMP-FELDER.
001220     05      C4-X.
001230      10                         PIC X VALUE LOW-VALUE.
001240      10     C4-X2               PIC X.
001250     05      C4-NUM REDEFINES C4-X
001260                                 PIC S9(04) COMP.
001270     05      C5-SEK              PIC S9(05) COMP.
001280     05      C5-SEK-AUFGANG      PIC S9(05) COMP.
001290     05      C5-SEK-UNTERGANG    PIC S9(05) COMP.
001300*----------------------------------------------------------------*
001310* Einzelstehende Lauf-Indizes und Schalter: klassische 77-Stufe
001320*----------------------------------------------------------------*
001330 77          C4-STUNDE           PIC S9(04) COMP.
001340 77          GEBIET-AKTIV-KZ     PIC X.
001350          88 GEBIET-AKTIV                 VALUE "J".
001360          88 GEBIET-NICHT-AKTIV           VALUE "N".
001370
001380
001390*----------------------------------------------------------------*
001400* Gebiets-Puffer -- erwartete Schaltzeiten je Gebiet, aus dem
001410* Helligkeitsverlauf ermittelt (Abschnitt 5), in Sekunden ab
001420* Tagesbeginn; Grundlage fuer den Soll-Ist-Vergleich je Entitaet
001430*----------------------------------------------------------------*
001440 01          GEBIET-PUFFER.
001450     05      AR-GEBIET OCCURS 200 TIMES
001460                        INDEXED BY AR-IX.
001470         10  AR-GEBIET-ID        PIC X(30).
001480         10  AR-AUS-VON-SEK      PIC S9(05) COMP.
001490         10  AR-AUS-BIS-SEK      PIC S9(05) COMP.
001500         10  AR-EIN-VON-SEK      PIC S9(05) COMP.
001510         10  AR-EIN-BIS-SEK      PIC S9(05) COMP.
001520     05      C4-GEBIETE-ANZ      PIC S9(04) COMP.
001530
001540*----------------------------------------------------------------*
001550* Entitaeten-Puffer -- Stammdaten je Entitaet im Hauptspeicher,
001560* einmal beim Vorlauf aus ST-ENTITYFILE geladen (gleiche Technik
001570* wie der ST-VORTAGFILE-Puffer in STGAPF0O)
001580*----------------------------------------------------------------*
001590 01          ENTITAET-PUFFER.
001600     05      EP-ENTITAET OCCURS 2000 TIMES
001610                        INDEXED BY EP-IX.
001620         10  EP-ENTITAET-ID      PIC X(30).
001630         10  EP-SERVICE-TYP      PIC X(10).
001640             88 EP-SVC-TAMPERE              VALUE "tampere".
001650             88 EP-SVC-VIINIKKA             VALUE "viinikka".
001660         10  EP-GEBIET-ID        PIC X(30).
001670     05      C4-ENTITAETEN-ANZ   PIC S9(04) COMP.
001680
001690*----------------------------------------------------------------*
001700* Status je Zeitfenster des Schaltattributs der aktuellen
001710* Entitaet (24 Zellen, von S570 belegt, von S600/S650 ausgewertet)
001720*----------------------------------------------------------------*
001730 01          ENTITAET-STATUS-PUFFER.
001740     05      SWT-SLOT-STATUS OCCURS 24 TIMES
001750                        INDEXED BY SWT-SLOT-IX
001760                                 PIC X(07).
001770
001780*----------------------------------------------------------------*
001790* laufende Merkfelder
001800*----------------------------------------------------------------*
001810 01          AKKU-FELDER.
001820     05      AK-GEBIET-ID        PIC X(30).
001830     05      AK-ENTITAET-ID      PIC X(30).
001840     05      AK-WERT-DATUM       PIC X(10).
001850     05      AK-ZIEL-ATTRIBUT    PIC X(20).
001860     05      AK-GEBIET-FUER-ENT  PIC X(30).
001870
001880     05      AK-AUS-VON-SEK      PIC S9(05) COMP.
001890     05      AK-AUS-BIS-SEK      PIC S9(05) COMP.
001900     05      AK-EIN-VON-SEK      PIC S9(05) COMP.
001910     05      AK-EIN-BIS-SEK      PIC S9(05) COMP.
001920     05      AK-VORHER-SEK       PIC S9(05) COMP.
001930     05      AK-AUS-VON-OFFEN-KZ PIC X.
001940         88  AK-AUS-VON-OFFEN               VALUE "J".
001950         88  AK-AUS-VON-NICHT-OFFEN          VALUE "N".
001960     05      AK-AUS-BIS-OFFEN-KZ PIC X.
001970         88  AK-AUS-BIS-OFFEN                VALUE "J".
001980         88  AK-AUS-BIS-NICHT-OFFEN          VALUE "N".
001990     05      AK-EIN-VON-OFFEN-KZ PIC X.
002000         88  AK-EIN-VON-OFFEN                VALUE "J".
002010         88  AK-EIN-VON-NICHT-OFFEN          VALUE "N".
002020     05      AK-EIN-BIS-OFFEN-KZ PIC X.
002030         88  AK-EIN-BIS-OFFEN                VALUE "J".
002040         88  AK-EIN-BIS-NICHT-OFFEN          VALUE "N".
002050
002060     05      AK-AUSFENST-VON     PIC S9(05) COMP.
002070     05      AK-AUSFENST-BIS     PIC S9(05) COMP.
002080     05      AK-EINFENST-VON     PIC S9(05) COMP.
002090     05      AK-EINFENST-BIS     PIC S9(05) COMP.
002100
002110*----------------------------------------------------------------*
002120* Work-Felder: Praefix W
002130*----------------------------------------------------------------*
002140 01          WORK-FELDER.
002150     05      W-ZEIT-TEXT         PIC X(08).
002160     05      W-ZEIT-TEXT-T REDEFINES W-ZEIT-TEXT.
002170         10  W-ZEIT-HH           PIC 99.
002180         10                      PIC X.
002190         10  W-ZEIT-MI           PIC 99.
002200         10                      PIC X.
002210         10  W-ZEIT-SS           PIC 99.
002220     05      W-ZEIT-SEK          PIC S9(05) COMP.
002230     05      W-HH-EDIT           PIC 99.
002240     05      W-MI-EDIT           PIC 99.
002250     05      W-SS-EDIT           PIC 99.
002260
002270     05      W-VS-SEK            PIC S9(05) COMP.
002280     05      W-VE-SEK            PIC S9(05) COMP.
002290     05      W-IS-SEK            PIC S9(05) COMP.
002300     05      W-IE-SEK            PIC S9(05) COMP.
002310     05      W-LAENGE-SEK        PIC S9(05) COMP.
002320     05      W-ABSTAND-SEK       PIC S9(05) COMP.
002330     05      W-VS-OFFEN-KZ       PIC X.
002340         88  W-VS-OFFEN                     VALUE "J".
002350         88  W-VS-NICHT-OFFEN                VALUE "N".
002360     05      W-VE-OFFEN-KZ       PIC X.
002370         88  W-VE-OFFEN                     VALUE "J".
002380         88  W-VE-NICHT-OFFEN                VALUE "N".
002390
002400     05      W-LETZTES-AN-SEK    PIC S9(05) COMP.
002410     05      W-LETZTES-AN-KZ     PIC X.
002420         88  W-LETZTES-AN-DA                VALUE "J".
002430         88  W-LETZTES-AN-FEHLT              VALUE "N".
002440     05      W-LETZTES-AUS-SEK   PIC S9(05) COMP.
002450     05      W-LETZTES-AUS-KZ    PIC X.
002460         88  W-LETZTES-AUS-DA               VALUE "J".
002470         88  W-LETZTES-AUS-FEHLT             VALUE "N".
002480
002490*----------------------------------------------------------------*
002500* Display-Felder: Praefix D
002510*----------------------------------------------------------------*
002520 01          DISPLAY-FELDER.
002530     05      D-ZAEHLER-GEBIETE          PIC 9(05).
002540     05      D-ZAEHLER-ENTITAET         PIC 9(05).
002550     05      D-ZAEHLER-GESCHRIEBEN      PIC 9(07).
002560     05      FILLER                     PIC X(04).
002570
002580*----------------------------------------------------------------*
002590* Felder mit konstantem Inhalt: Praefix K
002600*----------------------------------------------------------------*
002610 01          KONSTANTE-FELDER.
002620     05      K-MODUL             PIC X(08)  VALUE "STSWTM0O".
002630     05      K-PROG-START        PIC X(20)
002640             VALUE "STSWTM0O D.00.00    ".
002650     05      K-AUS-SCHWELLE      PIC S9(07)V9(03) VALUE 10.000.
002660     05      K-EIN-SCHWELLE      PIC S9(07)V9(03) VALUE 15.000.
002670     05      K-FENSTER-SEK       PIC S9(05) COMP VALUE 7200.
002680     05      K-TOLERANZ-OK       PIC S9(05) COMP VALUE 900.
002690     05      K-TOLERANZ-WARN     PIC S9(05) COMP VALUE 1800.
002700     05      K-UNGENAU-GRENZE    PIC S9(05) COMP VALUE 7200.
002710     05      K-ATT-TAMPERE       PIC X(20) VALUE "current_L1".
002720     05      K-ATT-VIINIKKA      PIC X(20)
002730             VALUE "illuminance_level".
002740
002750*----------------------------------------------------------------*
002760* Conditional-Felder
002770*----------------------------------------------------------------*
002780 01          SCHALTER.
002790     05      FILE-STATUS         PIC X(02).
002800          88 FILE-OK                          VALUE "00".
002810          88 FILE-NOK                         VALUE "10" "30" "35"
002820                                               "37" "39" "41" "42"
002830                                               "43" "44" "46" "47"
002840                                               "48".
002850          88 FILE-TIME-OUT                    VALUE "09".
002860     05      REC-STAT REDEFINES FILE-STATUS.
002870         10  FILE-STATUS1        PIC X(01).
002880             88 FILE-EOF                      VALUE "1".
002890             88 FILE-INVALID                  VALUE "2".
002900             88 FILE-PERMERR                  VALUE "3".
002910             88 FILE-LOGICERR                 VALUE "4".
002920             88 FILE-NONAME                   VALUE "4" "7".
002930             88 FILE-IMPLERR                  VALUE "9".
002940         10  FILE-STATUS2        PIC X(01).
002950     05      PRG-STATUS          PIC 9.
002960          88 PRG-OK                           VALUE ZERO.
002970          88 PRG-NOK                          VALUE 1.
002980          88 PRG-ABBRUCH                      VALUE 2.
002990     05      ILLUM-EOF-KZ        PIC X.
003000          88 ILLUM-EOF                        VALUE "J".
003010          88 ILLUM-NICHT-EOF                  VALUE "N".
003020     05      LGHTST-EOF-KZ       PIC X.
003030          88 LGHTST-EOF                       VALUE "J".
003040          88 LGHTST-NICHT-EOF                 VALUE "N".
003050     05      ENTITAET-AKTIV-KZ   PIC X.
003060          88 ENTITAET-AKTIV                   VALUE "J".
003070          88 ENTITAET-NICHT-AKTIV             VALUE "N".
003080     05      GEBIET-GEFUNDEN-KZ  PIC X.
003090          88 GEBIET-WAR-BEKANNT               VALUE "J".
003100          88 GEBIET-WAR-NEU                   VALUE "N".
003110     05      AUS-GEFUNDEN-KZ     PIC X.
003120          88 AUS-TRANSITION-DA                VALUE "J".
003130          88 AUS-TRANSITION-FEHLT             VALUE "N".
003140     05      EIN-GEFUNDEN-KZ     PIC X.
003150          88 EIN-TRANSITION-DA                VALUE "J".
003160          88 EIN-TRANSITION-FEHLT             VALUE "N".
003170     05      AUS-FALSCH-KZ       PIC X.
003180          88 AUS-IST-FALSCH                   VALUE "J".
003190          88 AUS-IST-RICHTIG                  VALUE "N".
003200     05      EIN-FALSCH-KZ       PIC X.
003210          88 EIN-IST-FALSCH                   VALUE "J".
003220          88 EIN-IST-RICHTIG                  VALUE "N".
003230     05      FILLER              PIC X(04).
003240
003250*-->    Uebergabe aus Steuerprogramm STBTCH0O
003260 01     LINK-REC.
003270    05  LINK-VERARB-DATUM         PIC X(10).
003280    05  LINK-RC                   PIC S9(04) COMP.
003290    05  FILLER                    PIC X(04).
003300
003310 PROCEDURE DIVISION USING LINK-REC.
003320
003330******************************************************************
003340* Steuerungs-Section
003350******************************************************************
003360 A100-STEUERUNG SECTION.
003370 A100-00.
003380     IF SHOW-VERSION
003390        DISPLAY K-PROG-START " " FUNCTION WHEN-COMPILED
003400     END-IF
003410
003420     PERFORM B000-00 THRU B000-99
003430
003440     IF PRG-OK
003450        PERFORM B100-00 THRU B100-99
003460     END-IF
003470
003480     PERFORM B090-00 THRU B090-99
003490
003500     MOVE ZERO TO LINK-RC
003510     IF PRG-ABBRUCH
003520        MOVE 9999 TO LINK-RC
003530     END-IF
003540     EXIT PROGRAM
003550     .
003560 A100-99.
003570     EXIT.
003580
003590******************************************************************
003600* Vorlauf -- Dateien oeffnen, Entitaeten- und Sonnenzeit-Puffer
003610* laden
003620******************************************************************
003630 B000-VORLAUF SECTION.
003640 B000-00.
003650     PERFORM C000-00 THRU C000-99
003660
003670     OPEN INPUT  ST-ENTITYFILE
003680     OPEN INPUT  ST-SUNFILE
003690     OPEN INPUT  ST-ILLUMFILE
003700     OPEN INPUT  ST-LGHTSTFILE
003710     OPEN OUTPUT ST-SWITCHTIMEFILE
003720     OPEN OUTPUT ST-SWTSTATFILE
003730
003740     IF FILE-NOK
003750        DISPLAY K-MODUL ": OEFFNEN FEHLGESCHLAGEN " FILE-STATUS
003760        SET PRG-ABBRUCH TO TRUE
003770     END-IF
003780
003790     IF PRG-OK
003800        PERFORM C100-ENTITAETEN-LADEN
003810        PERFORM C200-SONNENZEIT-LESEN
003820     END-IF
003830     .
003840 B000-99.
003850     EXIT.
003860
003870******************************************************************
003880* Hauptverarbeitung -- erwartete, dann tatsaechliche Schaltzeiten
003890******************************************************************
003900 B100-VERARBEITUNG SECTION.
003910 B100-00.
003920     PERFORM S100-00 THRU S100-99
003930     PERFORM S500-00 THRU S500-99
003940     .
003950 B100-99.
003960     EXIT.
003970
003980******************************************************************
003990* Abschnitt 5 -- erwartete Schaltzeiten je Gebiet aus dem
004000* Helligkeitsverlauf
004010******************************************************************
004020 S100-ERWARTETE-ZEITEN SECTION.
004030 S100-00.
004040     SET GEBIET-NICHT-AKTIV TO TRUE
004050     PERFORM S110-LESE-ILLUM-SATZ
004060     PERFORM S150-ILLUM-SATZ-VERARBEITEN UNTIL ILLUM-EOF
004070     IF GEBIET-AKTIV
004080        PERFORM S190-GEBIET-ABSCHLIESSEN
004090     END-IF
004100     .
004110 S100-99.
004120     EXIT.
004130
004140 S110-LESE-ILLUM-SATZ SECTION.
004150 S110-00.
004160     READ ST-ILLUMFILE
004170        AT END
004180           SET ILLUM-EOF TO TRUE
004190           GO TO S110-99
004200     END-READ
004210     IF FILE-NOK
004220        PERFORM Z002-PROGERR
004230     END-IF
004240     .
004250 S110-99.
004260     EXIT.
004270
004280 S150-ILLUM-SATZ-VERARBEITEN SECTION.
004290 S150-00.
004300     PERFORM S160-GEBIETSWECHSEL-PRUEFEN
004310     PERFORM S170-MESSWERT-PRUEFEN
004320     PERFORM S110-LESE-ILLUM-SATZ
004330     .
004340 S150-99.
004350     EXIT.
004360
004370******************************************************************
004380* Gebietswechsel -- vorheriges Gebiet abschliessen, neues Gebiet
004390* mit seinen Schaltfenstern (aus den Sonnenzeiten) beginnen
004400******************************************************************
004410 S160-GEBIETSWECHSEL-PRUEFEN SECTION.
004420 S160-00.
004430     IF GEBIET-AKTIV
004440        IF ILL-GEBIET-ID NOT = AK-GEBIET-ID
004450           PERFORM S190-GEBIET-ABSCHLIESSEN
004460           SET GEBIET-NICHT-AKTIV TO TRUE
004470        END-IF
004480     END-IF
004490
004500     IF GEBIET-NICHT-AKTIV
004510        MOVE ILL-GEBIET-ID TO AK-GEBIET-ID
004520        COMPUTE AK-AUSFENST-VON = C5-SEK-AUFGANG - K-FENSTER-SEK
004530        COMPUTE AK-AUSFENST-BIS = C5-SEK-AUFGANG + K-FENSTER-SEK
004540        COMPUTE AK-EINFENST-VON = C5-SEK-UNTERGANG - K-FENSTER-SEK
004550        COMPUTE AK-EINFENST-BIS = C5-SEK-UNTERGANG + K-FENSTER-SEK
004560        SET AUS-TRANSITION-FEHLT TO TRUE
004570        SET EIN-TRANSITION-FEHLT TO TRUE
004580        SET W-LETZTES-AN-FEHLT TO TRUE
004590        SET GEBIET-AKTIV TO TRUE
004600     END-IF
004610     .
004620 S160-99.
004630     EXIT.
004640
004650******************************************************************
004660* einen Helligkeitswert gegen das Schaltaus- und das Schaltein-
004670* Fenster des laufenden Gebiets pruefen
004680******************************************************************
004690 S170-MESSWERT-PRUEFEN SECTION.
004700 S170-00.
004710     MOVE ILL-LESE-ZEIT TO W-ZEIT-TEXT
004720     PERFORM S175-ZEIT-IN-SEKUNDEN
004730     MOVE W-ZEIT-SEK TO C5-SEK
004740
004750     IF AUS-TRANSITION-FEHLT
004760        IF C5-SEK > AK-AUSFENST-BIS
004770           PERFORM S180-AUS-FENSTERENDE-UEBERNEHMEN
004780        ELSE
004790           IF C5-SEK >= AK-AUSFENST-VON
004800              AND ILL-HELLIGKEIT-WERT >= K-AUS-SCHWELLE
004810              PERFORM S181-AUS-TREFFER-UEBERNEHMEN
004820           END-IF
004830        END-IF
004840     END-IF
004850
004860     IF EIN-TRANSITION-FEHLT
004870        IF C5-SEK > AK-EINFENST-BIS
004880           PERFORM S182-EIN-FENSTERENDE-UEBERNEHMEN
004890        ELSE
004900           IF C5-SEK >= AK-EINFENST-VON
004910              AND ILL-HELLIGKEIT-WERT <= K-EIN-SCHWELLE
004920              PERFORM S183-EIN-TREFFER-UEBERNEHMEN
004930           END-IF
004940        END-IF
004950     END-IF
004960
004970     MOVE C5-SEK TO AK-VORHER-SEK
004980     .
004990 S170-99.
005000     EXIT.
005010
005020 S180-AUS-FENSTERENDE-UEBERNEHMEN SECTION.
005030 S180-00.
005040     IF AK-VORHER-SEK > AK-AUSFENST-VON
005050        MOVE AK-VORHER-SEK TO AK-AUS-VON-SEK
005060     ELSE
005070        MOVE AK-AUSFENST-VON TO AK-AUS-VON-SEK
005080     END-IF
005090     MOVE AK-AUSFENST-BIS TO AK-AUS-BIS-SEK
005100     SET AUS-TRANSITION-DA TO TRUE
005110     .
005120 S180-99.
005130     EXIT.
005140
005150 S181-AUS-TREFFER-UEBERNEHMEN SECTION.
005160 S181-00.
005170     IF AK-VORHER-SEK > AK-AUSFENST-VON
005180        MOVE AK-VORHER-SEK TO AK-AUS-VON-SEK
005190     ELSE
005200        MOVE AK-AUSFENST-VON TO AK-AUS-VON-SEK
005210     END-IF
005220     MOVE C5-SEK TO AK-AUS-BIS-SEK
005230     SET AUS-TRANSITION-DA TO TRUE
005240     .
005250 S181-99.
005260     EXIT.
005270
005280 S182-EIN-FENSTERENDE-UEBERNEHMEN SECTION.
005290 S182-00.
005300     IF AK-VORHER-SEK > AK-EINFENST-VON
005310        MOVE AK-VORHER-SEK TO AK-EIN-VON-SEK
005320     ELSE
005330        MOVE AK-EINFENST-VON TO AK-EIN-VON-SEK
005340     END-IF
005350     MOVE AK-EINFENST-BIS TO AK-EIN-BIS-SEK
005360     SET EIN-TRANSITION-DA TO TRUE
005370     .
005380 S182-99.
005390     EXIT.
005400
005410 S183-EIN-TREFFER-UEBERNEHMEN SECTION.
005420 S183-00.
005430     IF AK-VORHER-SEK > AK-EINFENST-VON
005440        MOVE AK-VORHER-SEK TO AK-EIN-VON-SEK
005450     ELSE
005460        MOVE AK-EINFENST-VON TO AK-EIN-VON-SEK
005470     END-IF
005480     MOVE C5-SEK TO AK-EIN-BIS-SEK
005490     SET EIN-TRANSITION-DA TO TRUE
005500     .
005510 S183-99.
005520     EXIT.
005530
005540******************************************************************
005550* Gebiet abschliessen -- Fenster ohne Treffer ans Fensterende
005560* legen, erwartete Schaltzeiten puffern und nach ST-SWITCHTIME-
005570* FILE schreiben
005580******************************************************************
005590 S190-GEBIET-ABSCHLIESSEN SECTION.
005600 S190-00.
005610     IF AUS-TRANSITION-FEHLT
005620        PERFORM S180-AUS-FENSTERENDE-UEBERNEHMEN
005630     END-IF
005640     IF EIN-TRANSITION-FEHLT
005650        PERFORM S182-EIN-FENSTERENDE-UEBERNEHMEN
005660     END-IF
005670
005680     IF C4-GEBIETE-ANZ < 200
005690        ADD 1 TO C4-GEBIETE-ANZ
005700        SET AR-IX TO C4-GEBIETE-ANZ
005710        MOVE AK-GEBIET-ID   TO AR-GEBIET-ID(AR-IX)
005720        MOVE AK-AUS-VON-SEK TO AR-AUS-VON-SEK(AR-IX)
005730        MOVE AK-AUS-BIS-SEK TO AR-AUS-BIS-SEK(AR-IX)
005740        MOVE AK-EIN-VON-SEK TO AR-EIN-VON-SEK(AR-IX)
005750        MOVE AK-EIN-BIS-SEK TO AR-EIN-BIS-SEK(AR-IX)
005760     END-IF
005770     ADD 1 TO D-ZAEHLER-GEBIETE
005780
005790     MOVE AK-GEBIET-ID TO SWT-ENTITAET-ID
005800     MOVE LINK-VERARB-DATUM TO SWT-EREIGNIS-DATUM
005810     SET SWT-TYP-AUS TO TRUE
005820     MOVE AK-AUS-VON-SEK TO W-ZEIT-SEK
005830     PERFORM S178-SEKUNDEN-IN-ZEIT
005840     MOVE W-ZEIT-TEXT TO SWT-UNTERGRENZE
005850     MOVE AK-AUS-BIS-SEK TO W-ZEIT-SEK
005860     PERFORM S178-SEKUNDEN-IN-ZEIT
005870     MOVE W-ZEIT-TEXT TO SWT-OBERGRENZE
005880     WRITE ST-SWITCH-TIME
005890     ADD 1 TO D-ZAEHLER-GESCHRIEBEN
005900
005910     MOVE AK-GEBIET-ID TO SWT-ENTITAET-ID
005920     MOVE LINK-VERARB-DATUM TO SWT-EREIGNIS-DATUM
005930     SET SWT-TYP-EIN TO TRUE
005940     MOVE AK-EIN-VON-SEK TO W-ZEIT-SEK
005950     PERFORM S178-SEKUNDEN-IN-ZEIT
005960     MOVE W-ZEIT-TEXT TO SWT-UNTERGRENZE
005970     MOVE AK-EIN-BIS-SEK TO W-ZEIT-SEK
005980     PERFORM S178-SEKUNDEN-IN-ZEIT
005990     MOVE W-ZEIT-TEXT TO SWT-OBERGRENZE
006000     WRITE ST-SWITCH-TIME
006010     ADD 1 TO D-ZAEHLER-GESCHRIEBEN
006020     .
006030 S190-99.
006040     EXIT.
006050
006060******************************************************************
006070* Abschnitt 6/7 -- tatsaechliche Schaltzeiten je Entitaet aus dem
006080* Lichtstatus, Soll-Ist-Vergleich
006090******************************************************************
006100 S500-AKTUELLE-ZEITEN SECTION.
006110 S500-00.
006120     SET ENTITAET-NICHT-AKTIV TO TRUE
006130     PERFORM S510-LESE-LGHTST-SATZ
006140     PERFORM S550-LGHTST-SATZ-VERARBEITEN UNTIL LGHTST-EOF
006150     IF ENTITAET-AKTIV
006160        PERFORM S590-ENTITAET-ABSCHLIESSEN
006170     END-IF
006180     .
006190 S500-99.
006200     EXIT.
006210
006220 S510-LESE-LGHTST-SATZ SECTION.
006230 S510-00.
006240     READ ST-LGHTSTFILE
006250        AT END
006260           SET LGHTST-EOF TO TRUE
006270           GO TO S510-99
006280     END-READ
006290     IF FILE-NOK
006300        PERFORM Z002-PROGERR
006310     END-IF
006320     .
006330 S510-99.
006340     EXIT.
006350
006360 S550-LGHTST-SATZ-VERARBEITEN SECTION.
006370 S550-00.
006380     PERFORM S560-ENTITAETSWECHSEL-PRUEFEN
006390     PERFORM S570-ZELLE-UEBERNEHMEN
006400     PERFORM S510-LESE-LGHTST-SATZ
006410     .
006420 S550-99.
006430     EXIT.
006440
006450******************************************************************
006460* Entitaetswechsel -- vorherige Entitaet abschliessen, neue
006470* Entitaet mit ihrem Schaltattribut (Gebiet/Servicetyp) beginnen
006480******************************************************************
006490 S560-ENTITAETSWECHSEL-PRUEFEN SECTION.
006500 S560-00.
006510     IF ENTITAET-AKTIV
006520        IF LGS-ENTITAET-ID NOT = AK-ENTITAET-ID
006530           PERFORM S590-ENTITAET-ABSCHLIESSEN
006540           SET ENTITAET-NICHT-AKTIV TO TRUE
006550        END-IF
006560     END-IF
006570
006580     IF ENTITAET-NICHT-AKTIV
006590        MOVE LGS-ENTITAET-ID TO AK-ENTITAET-ID
006600        MOVE LGS-WERT-DATUM  TO AK-WERT-DATUM
006610        PERFORM C300-ENTITAET-SUCHEN
006620        PERFORM C310-SLOT-PUFFER-LOESCHEN
006630           VARYING SWT-SLOT-IX FROM 1 BY 1 UNTIL SWT-SLOT-IX > 24
006640        ADD 1 TO D-ZAEHLER-ENTITAET
006650        SET ENTITAET-AKTIV TO TRUE
006660     END-IF
006670     .
006680 S560-99.
006690     EXIT.
006700
006710******************************************************************
006720* Lichtstatus-Zelle des Zeitfensters uebernehmen, wenn der Satz
006730* zum Schaltattribut der laufenden Entitaet gehoert
006740******************************************************************
006750 S570-ZELLE-UEBERNEHMEN SECTION.
006760 S570-00.
006770     IF LGS-ATTRIBUT-NAME = AK-ZIEL-ATTRIBUT
006780        MOVE LGS-ZEITFENSTER(1:2) TO C4-STUNDE
006790        ADD 1 TO C4-STUNDE
006800        SET SWT-SLOT-IX TO C4-STUNDE
006810        MOVE LGS-LICHT-STATUS TO SWT-SLOT-STATUS(SWT-SLOT-IX)
006820     END-IF
006830     .
006840 S570-99.
006850     EXIT.
006860
006870******************************************************************
006880* Entitaet abschliessen -- tatsaechliche Schaltzeiten ermitteln,
006890* schreiben und gegen die erwarteten Schaltzeiten des Gebiets
006900* vergleichen
006910******************************************************************
006920 S590-ENTITAET-ABSCHLIESSEN SECTION.
006930 S590-00.
006940     PERFORM S600-AUS-VORWAERTS-SUCHEN
006950     PERFORM S650-EIN-RUECKWAERTS-SUCHEN
006960
006970     MOVE AK-ENTITAET-ID TO SWT-ENTITAET-ID
006980     MOVE AK-WERT-DATUM  TO SWT-EREIGNIS-DATUM
006990     SET SWT-TYP-AUS TO TRUE
007000     PERFORM S680-GRENZEN-SCHREIBEN
007010     WRITE ST-SWITCH-TIME
007020     ADD 1 TO D-ZAEHLER-GESCHRIEBEN
007030
007040     MOVE AK-ENTITAET-ID TO SWT-ENTITAET-ID
007050     MOVE AK-WERT-DATUM  TO SWT-EREIGNIS-DATUM
007060     SET SWT-TYP-EIN TO TRUE
007070     PERFORM S685-EIN-GRENZEN-SCHREIBEN
007080     WRITE ST-SWITCH-TIME
007090     ADD 1 TO D-ZAEHLER-GESCHRIEBEN
007100
007110     PERFORM C320-GEBIET-SUCHEN
007120     PERFORM S700-AUS-VERGLEICHEN
007130     PERFORM S710-EIN-VERGLEICHEN
007140
007150     MOVE AK-ENTITAET-ID TO SWS-ENTITAET-ID
007160     MOVE AK-WERT-DATUM  TO SWS-WARN-DATUM
007170     MOVE "N" TO SWS-NICHT-VERBUNDEN
007180     MOVE "N" TO SWS-FEHLT-EINZELN
007190     MOVE "N" TO SWS-FEHLT-HAELFTE
007200     IF AUS-IST-FALSCH
007210        MOVE "Y" TO SWS-SCHALT-AUS-FALSCH
007220     ELSE
007230        MOVE "N" TO SWS-SCHALT-AUS-FALSCH
007240     END-IF
007250     IF EIN-IST-FALSCH
007260        MOVE "Y" TO SWS-SCHALT-EIN-FALSCH
007270     ELSE
007280        MOVE "N" TO SWS-SCHALT-EIN-FALSCH
007290     END-IF
007300     WRITE ST-SWTSTAT-SATZ
007310     .
007320 S590-99.
007330     EXIT.
007340
007350******************************************************************
007360* Schaltaus (morgens) vorwaerts suchen: letztes "an" vor dem
007370* ersten "aus" -- Ergebnis in W-VS-SEK/W-VE-SEK (+ Offen-Kennz.)
007380******************************************************************
007390 S600-AUS-VORWAERTS-SUCHEN SECTION.
007400 S600-00.
007410     SET W-LETZTES-AN-FEHLT TO TRUE
007420     SET AUS-TRANSITION-FEHLT TO TRUE
007430     SET SWT-SLOT-IX TO 1
007440     PERFORM S610-AUS-SLOT-PRUEFEN
007450        UNTIL AUS-TRANSITION-DA OR SWT-SLOT-IX > 24
007460
007470     IF AUS-TRANSITION-FEHLT
007480        SET AK-AUS-VON-OFFEN TO TRUE
007490        SET AK-AUS-BIS-OFFEN TO TRUE
007500     ELSE
007510        MOVE W-VS-SEK TO AK-AUS-VON-SEK
007520        MOVE W-VE-SEK TO AK-AUS-BIS-SEK
007530        SET AK-AUS-BIS-NICHT-OFFEN TO TRUE
007540        IF W-LETZTES-AN-DA
007550           SET AK-AUS-VON-NICHT-OFFEN TO TRUE
007560        ELSE
007570           SET AK-AUS-VON-OFFEN TO TRUE
007580        END-IF
007590     END-IF
007600     .
007610 S600-99.
007620     EXIT.
007630
007640 S610-AUS-SLOT-PRUEFEN SECTION.
007650 S610-00.
007660     IF SWT-SLOT-STATUS(SWT-SLOT-IX) = "on     "
007670        SET C4-NUM TO SWT-SLOT-IX
007680        SUBTRACT 1 FROM C4-NUM
007690        MOVE C4-NUM TO W-LETZTES-AN-SEK
007700        COMPUTE W-LETZTES-AN-SEK = W-LETZTES-AN-SEK * 3600
007710        SET W-LETZTES-AN-DA TO TRUE
007720     END-IF
007730     IF SWT-SLOT-STATUS(SWT-SLOT-IX) = "off    "
007740        MOVE W-LETZTES-AN-SEK TO W-VS-SEK
007750        SET C4-NUM TO SWT-SLOT-IX
007760        SUBTRACT 1 FROM C4-NUM
007770        MOVE C4-NUM TO W-VE-SEK
007780        COMPUTE W-VE-SEK = W-VE-SEK * 3600
007790        SET AUS-TRANSITION-DA TO TRUE
007800     ELSE
007810        SET SWT-SLOT-IX UP BY 1
007820     END-IF
007830     .
007840 S610-99.
007850     EXIT.
007860
007870******************************************************************
007880* Schaltein (abends) rueckwaerts suchen: letztes "aus" vor dem
007890* ersten "an", vom Tagesende aus gesehen
007900******************************************************************
007910 S650-EIN-RUECKWAERTS-SUCHEN SECTION.
007920 S650-00.
007930     SET W-LETZTES-AUS-FEHLT TO TRUE
007940     SET EIN-TRANSITION-FEHLT TO TRUE
007950     SET SWT-SLOT-IX TO 24
007960     PERFORM S660-EIN-SLOT-PRUEFEN
007970        UNTIL EIN-TRANSITION-DA OR SWT-SLOT-IX < 1
007980
007990     IF EIN-TRANSITION-FEHLT
008000        SET AK-EIN-VON-OFFEN TO TRUE
008010        SET AK-EIN-BIS-OFFEN TO TRUE
008020     ELSE
008030        MOVE W-VS-SEK TO AK-EIN-VON-SEK
008040        MOVE W-VE-SEK TO AK-EIN-BIS-SEK
008050        SET AK-EIN-BIS-NICHT-OFFEN TO TRUE
008060        IF W-LETZTES-AUS-DA
008070           SET AK-EIN-VON-NICHT-OFFEN TO TRUE
008080        ELSE
008090           SET AK-EIN-VON-OFFEN TO TRUE
008100        END-IF
008110     END-IF
008120     .
008130 S650-99.
008140     EXIT.
008150
008160 S660-EIN-SLOT-PRUEFEN SECTION.
008170 S660-00.
008180     IF SWT-SLOT-STATUS(SWT-SLOT-IX) = "off    "
008190        SET C4-NUM TO SWT-SLOT-IX
008200        SUBTRACT 1 FROM C4-NUM
008210        MOVE C4-NUM TO W-LETZTES-AUS-SEK
008220        COMPUTE W-LETZTES-AUS-SEK = W-LETZTES-AUS-SEK * 3600
008230        SET W-LETZTES-AUS-DA TO TRUE
008240     END-IF
008250     IF SWT-SLOT-STATUS(SWT-SLOT-IX) = "on     "
008260        MOVE W-LETZTES-AUS-SEK TO W-VS-SEK
008270        SET C4-NUM TO SWT-SLOT-IX
008280        SUBTRACT 1 FROM C4-NUM
008290        MOVE C4-NUM TO W-VE-SEK
008300        COMPUTE W-VE-SEK = W-VE-SEK * 3600
008310        SET EIN-TRANSITION-DA TO TRUE
008320     ELSE
008330        SET SWT-SLOT-IX DOWN BY 1
008340     END-IF
008350     .
008360 S660-99.
008370     EXIT.
008380
008390 S680-GRENZEN-SCHREIBEN SECTION.
008400 S680-00.
008410     IF AK-AUS-VON-OFFEN
008420        MOVE "##:##:##" TO SWT-UNTERGRENZE
008430     ELSE
008440        MOVE AK-AUS-VON-SEK TO W-ZEIT-SEK
008450        PERFORM S178-SEKUNDEN-IN-ZEIT
008460        MOVE W-ZEIT-TEXT TO SWT-UNTERGRENZE
008470     END-IF
008480     IF AK-AUS-BIS-OFFEN
008490        MOVE "##:##:##" TO SWT-OBERGRENZE
008500     ELSE
008510        MOVE AK-AUS-BIS-SEK TO W-ZEIT-SEK
008520        PERFORM S178-SEKUNDEN-IN-ZEIT
008530        MOVE W-ZEIT-TEXT TO SWT-OBERGRENZE
008540     END-IF
008550     .
008560 S680-99.
008570     EXIT.
008580
008590 S685-EIN-GRENZEN-SCHREIBEN SECTION.
008600 S685-00.
008610     IF AK-EIN-VON-OFFEN
008620        MOVE "##:##:##" TO SWT-UNTERGRENZE
008630     ELSE
008640        MOVE AK-EIN-VON-SEK TO W-ZEIT-SEK
008650        PERFORM S178-SEKUNDEN-IN-ZEIT
008660        MOVE W-ZEIT-TEXT TO SWT-UNTERGRENZE
008670     END-IF
008680     IF AK-EIN-BIS-OFFEN
008690        MOVE "##:##:##" TO SWT-OBERGRENZE
008700     ELSE
008710        MOVE AK-EIN-BIS-SEK TO W-ZEIT-SEK
008720        PERFORM S178-SEKUNDEN-IN-ZEIT
008730        MOVE W-ZEIT-TEXT TO SWT-OBERGRENZE
008740     END-IF
008750     .
008760 S685-99.
008770     EXIT.
008780
008790******************************************************************
008800* Soll-Ist-Vergleich Schaltaus -- Intervall-Laenge und Abstand
008810* pruefen, Ergebnis in AUS-FALSCH-KZ
008820******************************************************************
008830 S700-AUS-VERGLEICHEN SECTION.
008840 S700-00.
008850     SET AUS-IST-RICHTIG TO TRUE
008860     MOVE AK-AUS-VON-OFFEN-KZ TO W-VS-OFFEN-KZ
008870     MOVE AK-AUS-BIS-OFFEN-KZ TO W-VE-OFFEN-KZ
008880     MOVE AK-AUS-VON-SEK TO W-VS-SEK
008890     MOVE AK-AUS-BIS-SEK TO W-VE-SEK
008900     MOVE AR-AUS-VON-SEK(AR-IX) TO W-IS-SEK
008910     MOVE AR-AUS-BIS-SEK(AR-IX) TO W-IE-SEK
008920     PERFORM S750-INTERVALL-LAENGE
008930     PERFORM S760-INTERVALL-ABSTAND
008940
008950     IF W-LAENGE-SEK < 0 OR W-LAENGE-SEK > K-UNGENAU-GRENZE
008960        SET AUS-IST-FALSCH TO TRUE
008970     END-IF
008980     IF W-ABSTAND-SEK < -900
008990        SET AUS-IST-FALSCH TO TRUE
009000     END-IF
009010     IF W-ABSTAND-SEK > K-TOLERANZ-OK
009020        SET AUS-IST-FALSCH TO TRUE
009030     END-IF
009040     .
009050 S700-99.
009060     EXIT.
009070
009080******************************************************************
009090* Soll-Ist-Vergleich Schaltein -- Intervall-Laenge und Abstand
009100* pruefen, Ergebnis in EIN-FALSCH-KZ
009110******************************************************************
009120 S710-EIN-VERGLEICHEN SECTION.
009130 S710-00.
009140     SET EIN-IST-RICHTIG TO TRUE
009150     MOVE AK-EIN-VON-OFFEN-KZ TO W-VS-OFFEN-KZ
009160     MOVE AK-EIN-BIS-OFFEN-KZ TO W-VE-OFFEN-KZ
009170     MOVE AK-EIN-VON-SEK TO W-VS-SEK
009180     MOVE AK-EIN-BIS-SEK TO W-VE-SEK
009190     MOVE AR-EIN-VON-SEK(AR-IX) TO W-IS-SEK
009200     MOVE AR-EIN-BIS-SEK(AR-IX) TO W-IE-SEK
009210     PERFORM S750-INTERVALL-LAENGE
009220     PERFORM S760-INTERVALL-ABSTAND
009230
009240     IF W-LAENGE-SEK < 0 OR W-LAENGE-SEK > K-UNGENAU-GRENZE
009250        SET EIN-IST-FALSCH TO TRUE
009260     END-IF
009270     IF W-ABSTAND-SEK < -900
009280        SET EIN-IST-FALSCH TO TRUE
009290     END-IF
009300     IF W-ABSTAND-SEK > K-TOLERANZ-OK
009310        SET EIN-IST-FALSCH TO TRUE
009320     END-IF
009330     .
009340 S710-99.
009350     EXIT.
009360
009370******************************************************************
009380* Laenge des tatsaechlichen Intervalls; -1 wenn eine Grenze fehlt,
009390* Mitternachtsumbruch wenn Anfang nach Ende liegt
009400******************************************************************
009410 S750-INTERVALL-LAENGE SECTION.
009420 S750-00.
009430     IF W-VS-OFFEN OR W-VE-OFFEN
009440        MOVE -1 TO W-LAENGE-SEK
009450     ELSE
009460        IF W-VS-SEK > W-VE-SEK
009470           COMPUTE W-LAENGE-SEK = W-VE-SEK - (W-VS-SEK - 86400)
009480        ELSE
009490           COMPUTE W-LAENGE-SEK = W-VE-SEK - W-VS-SEK
009500        END-IF
009510     END-IF
009520     .
009530 S750-99.
009540     EXIT.
009550
009560******************************************************************
009570* distance_from_interval (eigene Kopie, siehe STANLY0O fuer das
009580* Gegenstueck -- Abschnitt 7 der Fachspezifikation) -- Abstand
009590* zwischen dem tatsaechlichen Intervall [W-VS,W-VE] und dem
009600* erwarteten Intervall [W-IS,W-IE], 0 bei Beruehrung/Ueberlappung
009610* oder wenn beide Ist-Grenzen offen sind
009620******************************************************************
009630 S760-INTERVALL-ABSTAND SECTION.
009640 S760-00.
009650     MOVE ZERO TO W-ABSTAND-SEK
009660     IF W-VS-OFFEN AND W-VE-OFFEN
009670        CONTINUE
009680     ELSE
009690        IF NOT W-VE-OFFEN AND W-VE-SEK < W-IS-SEK
009700           COMPUTE W-ABSTAND-SEK = W-VE-SEK - W-IS-SEK
009710        ELSE
009720           IF NOT W-VS-OFFEN AND W-VS-SEK > W-IE-SEK
009730              COMPUTE W-ABSTAND-SEK = W-VS-SEK - W-IE-SEK
009740           END-IF
009750        END-IF
009760     END-IF
009770     .
009780 S760-99.
009790     EXIT.
009800
009810******************************************************************
009820* Zeit "HH:MM:SS" in Sekunden seit Tagesbeginn umrechnen
009830******************************************************************
009840 S175-ZEIT-IN-SEKUNDEN SECTION.
009850 S175-00.
009860     MOVE W-ZEIT-HH TO W-HH-EDIT
009870     MOVE W-ZEIT-MI TO W-MI-EDIT
009880     MOVE W-ZEIT-SS TO W-SS-EDIT
009890     COMPUTE W-ZEIT-SEK = (W-HH-EDIT * 3600)
009900                        + (W-MI-EDIT * 60)
009910                        +  W-SS-EDIT
009920     .
009930 S175-99.
009940     EXIT.
009950
009960******************************************************************
009970* Sekunden seit Tagesbeginn in Zeit "HH:MM:SS" umrechnen
009980******************************************************************
009990 S178-SEKUNDEN-IN-ZEIT SECTION.
010000 S178-00.
010010     MOVE W-ZEIT-SEK TO C5-SEK
010020     COMPUTE W-HH-EDIT = C5-SEK / 3600
010030     COMPUTE C5-SEK = C5-SEK - (W-HH-EDIT * 3600)
010040     COMPUTE W-MI-EDIT = C5-SEK / 60
010050     COMPUTE W-SS-EDIT = C5-SEK - (W-MI-EDIT * 60)
010060     MOVE W-HH-EDIT TO W-ZEIT-HH
010070     MOVE ":"       TO W-ZEIT-TEXT(3:1)
010080     MOVE W-MI-EDIT TO W-ZEIT-MI
010090     MOVE ":"       TO W-ZEIT-TEXT(6:1)
010100     MOVE W-SS-EDIT TO W-ZEIT-SS
010110     .
010120 S178-99.
010130     EXIT.
010140
010150******************************************************************
010160* Initialisierung
010170******************************************************************
010180 C000-INIT SECTION.
010190 C000-00.
010200     MOVE ZERO TO D-ZAEHLER-GEBIETE
010210     MOVE ZERO TO D-ZAEHLER-ENTITAET
010220     MOVE ZERO TO D-ZAEHLER-GESCHRIEBEN
010230     MOVE ZERO TO C4-GEBIETE-ANZ
010240     MOVE ZERO TO C4-ENTITAETEN-ANZ
010250     SET PRG-OK TO TRUE
010260     SET ILLUM-NICHT-EOF TO TRUE
010270     SET LGHTST-NICHT-EOF TO TRUE
010280     .
010290 C000-99.
010300     EXIT.
010310
010320******************************************************************
010330* Entitaetenstamm vollstaendig in den Puffer laden
010340******************************************************************
010350 C100-ENTITAETEN-LADEN SECTION.
010360 C100-00.
010370     PERFORM C110-LESE-ENTITY-SATZ
010380     PERFORM C120-ENTITY-SATZ-UEBERNEHMEN
010390        UNTIL FILE-EOF OR C4-ENTITAETEN-ANZ >= 2000
010400     .
010410 C100-99.
010420     EXIT.
010430
010440 C110-LESE-ENTITY-SATZ SECTION.
010450 C110-00.
010460     READ ST-ENTITYFILE
010470        AT END
010480           SET FILE-EOF TO TRUE
010490     END-READ
010500     .
010510 C110-99.
010520     EXIT.
010530
010540 C120-ENTITY-SATZ-UEBERNEHMEN SECTION.
010550 C120-00.
010560     ADD 1 TO C4-ENTITAETEN-ANZ
010570     SET EP-IX TO C4-ENTITAETEN-ANZ
010580     MOVE ENT-ENTITAET-ID  TO EP-ENTITAET-ID(EP-IX)
010590     MOVE ENT-SERVICE-TYP  TO EP-SERVICE-TYP(EP-IX)
010600     MOVE ENT-GEBIET-ID    TO EP-GEBIET-ID(EP-IX)
010610     PERFORM C110-LESE-ENTITY-SATZ
010620     .
010630 C120-99.
010640     EXIT.
010650
010660******************************************************************
010670* Sonnenzeiten des Verarbeitungstages lesen (ein Satz je Lauf)
010680******************************************************************
010690 C200-SONNENZEIT-LESEN SECTION.
010700 C200-00.
010710     READ ST-SUNFILE
010720        AT END
010730           DISPLAY K-MODUL ": KEINE SONNENZEIT GEFUNDEN"
010740           SET PRG-ABBRUCH TO TRUE
010750     END-READ
010760     IF NOT PRG-ABBRUCH
010770        MOVE SUN-AUFGANG TO W-ZEIT-TEXT
010780        PERFORM S175-ZEIT-IN-SEKUNDEN
010790        MOVE W-ZEIT-SEK TO C5-SEK-AUFGANG
010800        MOVE SUN-UNTERGANG TO W-ZEIT-TEXT
010810        PERFORM S175-ZEIT-IN-SEKUNDEN
010820        MOVE W-ZEIT-SEK TO C5-SEK-UNTERGANG
010830     END-IF
010840     .
010850 C200-99.
010860     EXIT.
010870
010880******************************************************************
010890* Entitaet im Puffer suchen, Schaltattribut und Gebiet setzen
010900******************************************************************
010910 C300-ENTITAET-SUCHEN SECTION.
010920 C300-00.
010930     SET GEBIET-WAR-NEU TO TRUE
010940     SET EP-IX TO 1
010950     PERFORM C305-ENTITY-ZELLE-VERGLEICHEN
010960        UNTIL GEBIET-WAR-BEKANNT OR EP-IX > C4-ENTITAETEN-ANZ
010970
010980     IF GEBIET-WAR-BEKANNT
010990        MOVE EP-GEBIET-ID(EP-IX) TO AK-GEBIET-FUER-ENT
011000        IF EP-SVC-TAMPERE(EP-IX)
011010           MOVE K-ATT-TAMPERE TO AK-ZIEL-ATTRIBUT
011020        ELSE
011030           MOVE K-ATT-VIINIKKA TO AK-ZIEL-ATTRIBUT
011040        END-IF
011050     ELSE
011060        MOVE SPACES TO AK-GEBIET-FUER-ENT
011070        MOVE K-ATT-TAMPERE TO AK-ZIEL-ATTRIBUT
011080     END-IF
011090     .
011100 C300-99.
011110     EXIT.
011120
011130 C305-ENTITY-ZELLE-VERGLEICHEN SECTION.
011140 C305-00.
011150     IF EP-ENTITAET-ID(EP-IX) = AK-ENTITAET-ID
011160        SET GEBIET-WAR-BEKANNT TO TRUE
011170     ELSE
011180        SET EP-IX UP BY 1
011190     END-IF
011200     .
011210 C305-99.
011220     EXIT.
011230
011240******************************************************************
011250* erwartete Schaltzeiten des Gebiets der laufenden Entitaet im
011260* Gebiets-Puffer suchen (Ergebnis-Index in AR-IX)
011270******************************************************************
011280 C320-GEBIET-SUCHEN SECTION.
011290 C320-00.
011300     SET GEBIET-WAR-NEU TO TRUE
011310     SET AR-IX TO 1
011320     PERFORM C325-GEBIET-ZELLE-VERGLEICHEN
011330        UNTIL GEBIET-WAR-BEKANNT OR AR-IX > C4-GEBIETE-ANZ
011340     .
011350 C320-99.
011360     EXIT.
011370
011380 C325-GEBIET-ZELLE-VERGLEICHEN SECTION.
011390 C325-00.
011400     IF AR-GEBIET-ID(AR-IX) = AK-GEBIET-FUER-ENT
011410        SET GEBIET-WAR-BEKANNT TO TRUE
011420     ELSE
011430        SET AR-IX UP BY 1
011440     END-IF
011450     .
011460 C325-99.
011470     EXIT.
011480
011490******************************************************************
011500* Status-Puffer der Entitaet fuer die naechste Entitaet leeren
011510******************************************************************
011520 C310-SLOT-PUFFER-LOESCHEN SECTION.
011530 C310-00.
011540     MOVE SPACES TO SWT-SLOT-STATUS(SWT-SLOT-IX)
011550     .
011560 C310-99.
011570     EXIT.
011580
011590******************************************************************
011600* Ende -- Dateien schliessen, Zaehler anzeigen
011610******************************************************************
011620 B090-ENDE SECTION.
011630 B090-00.
011640     CLOSE ST-ENTITYFILE
011650     CLOSE ST-SUNFILE
011660     CLOSE ST-ILLUMFILE
011670     CLOSE ST-LGHTSTFILE
011680     CLOSE ST-SWITCHTIMEFILE
011690     CLOSE ST-SWTSTATFILE
011700     DISPLAY K-MODUL ": GEBIETE        = " D-ZAEHLER-GEBIETE
011710     DISPLAY K-MODUL ": ENTITAETEN     = " D-ZAEHLER-ENTITAET
011720     DISPLAY K-MODUL ": GESCHRIEBEN    = " D-ZAEHLER-GESCHRIEBEN
011730     .
011740 B090-99.
011750     EXIT.
011760
011770******************************************************************
011780* Z002 -- Programmfehler (Datei-I/O) protokollieren und abbrechen
011790******************************************************************
011800 Z002-PROGERR SECTION.
011810 Z002-00.
011820     DISPLAY K-MODUL ": E/A-FEHLER, FILE-STATUS=" FILE-STATUS
011830     SET PRG-ABBRUCH TO TRUE
011840     PERFORM Z999-ERRLOG
011850     .
011860 Z002-99.
011870     EXIT.
011880
011890******************************************************************
011900* Z999 -- Fehlermeldung auf SYSOUT protokollieren
011910******************************************************************
011920 Z999-ERRLOG SECTION.
011930 Z999-00.
011940     DISPLAY K-MODUL ": ABBRUCH PROGRAMMLAUF"
011950     .
011960 Z999-99.
011970     EXIT.
011980
011990******************************************************************
012000* ENDE Source-Programm
012010******************************************************************
