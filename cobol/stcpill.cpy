000010*-----------------------------------------------------------------
000020* STCPILL  --  Umgebungshelligkeit je Gebiet (ILLUMINANCE-READING)
000030*              Eingabe fuer STSWTM0O (erwartete Schaltzeiten)
000040*-----------------------------------------------------------------
000050 01  ST-ILLUM-READING.
000060     05  ILL-GEBIET-ID           PIC X(30).
000070     05  ILL-LESE-DATUM          PIC X(10).
000080     05  ILL-LESE-ZEIT           PIC X(08).
000090     05  ILL-HELLIGKEIT-WERT     PIC S9(07)V9(03).
000100     05  FILLER                  PIC X(12).
