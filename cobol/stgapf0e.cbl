000010 IDENTIFICATION DIVISION.
000020
000030 PROGRAM-ID.       STGAPF0O.
000040 AUTHOR.           K. LEHTONEN.
000050 INSTALLATION.     STADTWERKE BETRIEBS-DV, ABT. NETZUEBERWACHUNG.
000060 DATE-WRITTEN.     1987-08-14.
000070 DATE-COMPILED.
000080 SECURITY.         NUR FUER INTERNEN BETRIEBSGEBRAUCH.
000090
000100*****************************************************************
000110* Letzte Aenderung :: 2004-11-09
000120* Letzte Version   :: D.00.00
000130* Kurzbeschreibung :: Luecken-/Phasenfuellung und Stundenenergie
000140*                     der Stundenwerte Strassenbeleuchtung
000150* Auftrag          :: STLNEW-7
000160*                     12345678901234567
000170* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000180*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000190*----------------------------------------------------------------*
000200* Vers. | Datum    | von | Kommentar                             *
000210*-------|----------|-----|---------------------------------------*
000220*A.00.00|1987-08-14| hr  | Neuerstellung (Luecke am Tagesende nur
000230*       |          |     | mit letztem Zaehlerstand fortgeschr.)
000240*A.00.01|1991-05-06| hr  | Entitaetswechsel-Erkennung korrigiert
000250*       |          |     | (doppelter letzter Satz, leere Datei)
000260*B.00.00|1998-09-02| kl  | Jahr-2000: keine Datumsarithmetik im
000270*       |          |     | Programm, keine Aenderung erforderlich
000280*B.00.01|1999-01-12| kl  | Nachtest Jahrtausendwechsel, keine
000290*       |          |     | weiteren Befunde
000300*C.00.00|2003-03-24| kl  | Neuausrichtung: Luecken- und Phasen-
000310*       |          |     | fuellung sowie Stundenenergie-Berechng.
000320*       |          |     | fuer digitale Verbrauchsmessung (Auftr.
000330*       |          |     | STLNEW-1), ersetzt die alte einfache
000340*       |          |     | Fortschreibung des letzten Zaehlerst.
000350*D.00.00|2004-11-09| kl  | Luecke am Tagesanfang nutzt jetzt den
000360*       |          |     | in ST-VORTAGFILE gemerkten Letztwert
000370*       |          |     | der vier Stunden vor Tagesanfang des
000380*       |          |     | Vortages statt sofort auf den ersten
000390*       |          |     | Tageswert zurueckzugreifen (STLNEW-7)
000400*----------------------------------------------------------------*
000410*
000420* Programmbeschreibung
000430* --------------------
000440*
000450* Zweiter Teilschritt des Nachtlaufs: liest die von STHSTA0O
000460* vorlaeufig geschriebenen Stundenwerte (ST-HRVORFILE, "realtime"-
000470* Saetze gefolgt von "avg"/"stdev"-Saetzen je Entitaet), schliesst
000480* je Entitaet und Attribut Luecken im 24-Stunden-Raster (Tagesan-
000490* fang ueber ST-VORTAGFILE, sonst Interpolation bzw. Fortschreib.
000500* des letzten Wertes), ergaenzt fehlende Spannungs-/Stromphasen
000510* aus den vorhandenen Phasen des gleichen Zeitfensters und er-
000520* rechnet je Zeitfenster die Stundenenergie.  "avg"/"stdev"-Saetze
000530* werden unveraendert durchgeschrieben.  Ergebnis ist ST-HOURLY-
000540* FILE, das von STLMST1O, STSWTM0O, STANLY0O und STRPT0O gelesen
000550* wird.
000560*
000570******************************************************************
000580
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     SWITCH-15 IS ANZEIGE-VERSION
000630         ON STATUS IS SHOW-VERSION
000640     CLASS ALPHNUM IS "0123456789"
000650                      "abcdefghijklmnopqrstuvwxyz"
000660                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000670                      " .,;-_!$%&/=*+".
000680
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT ST-HRVORFILE   ASSIGN TO "HRVORL"
000720            ORGANIZATION IS LINE SEQUENTIAL
000730            FILE STATUS IS FILE-STATUS.
000740     SELECT ST-VORTAGFILE  ASSIGN TO "VORTAGW"
000750            ORGANIZATION IS LINE SEQUENTIAL
000760            FILE STATUS IS FILE-STATUS.
000770     SELECT ST-HOURLYFILE  ASSIGN TO "HRVALUE"
000780            ORGANIZATION IS LINE SEQUENTIAL
000790            FILE STATUS IS FILE-STATUS.
000800
000810 DATA DIVISION.
000820 FILE SECTION.
000830
000840 FD  ST-HRVORFILE
000850     LABEL RECORDS ARE STANDARD.
000860     COPY STCPHRV OF "=STLCPYLB"
000870             REPLACING ==ST-HOURLY-VALUE== BY ==ST-HRVOR-SATZ==
000880                       ==HRV-==            BY ==HVI-==.
000890
000900 FD  ST-VORTAGFILE
000910     LABEL RECORDS ARE STANDARD.
000920     COPY STCPVTW OF "=STLCPYLB".
000930
000940 FD  ST-HOURLYFILE
000950     LABEL RECORDS ARE STANDARD.
000960     COPY STCPHRV OF "=STLCPYLB".
000970
000980 WORKING-STORAGE SECTION.
000990*----------------------------------------------------------------*
001000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001010*----------------------------------------------------------------*
001020 01          COMP-FELDER.
001030     05      C4-STUNDE           PIC S9(04) COMP.
001040     05      C4-PHASEN-DA        PIC S9(04) COMP.
001050
001060*----------------------------------------------------------------*
001070* Einzelstehende Lauf-Indizes: klassische 77-Stufe
001080*----------------------------------------------------------------*
001090 77          C4-ATT-IX           PIC S9(04) COMP.
001100 77          C4-ANKER-IX         PIC S9(04) COMP.
001110 77          C4-FUELL-IX         PIC S9(04) COMP.
001120
001130     05      C4-X.
001140      10                         PIC X VALUE LOW-VALUE.
001150      10     C4-X2               PIC X.
001160     05      C4-NUM REDEFINES C4-X
001170                                 PIC S9(04) COMP.
001180
001190*----------------------------------------------------------------*
001200* Zuordnungstabelle Rohmesswert-Attributname -> Speichername, wie
001210* von STHSTA0O verwendet (Auftrag STLNEW-1); hier nur fuer den
001220* Abgleich der Vortagestabelle ST-VORTAGFILE gegen den Speicher-
001230* namen benoetigt
001240*----------------------------------------------------------------*
001250 01          ATTRIBUT-ZUORDNUNG.
001260     05      FILLER PIC X(40) VALUE
001270             "intensity.L1        current_L1          ".
001280     05      FILLER PIC X(40) VALUE
001290             "intensity.L2        current_L2          ".
001300     05      FILLER PIC X(40) VALUE
001310             "intensity.L3        current_L3          ".
001320     05      FILLER PIC X(40) VALUE
001330             "voltage.L1          voltage_L1          ".
001340     05      FILLER PIC X(40) VALUE
001350             "voltage.L2          voltage_L2          ".
001360     05      FILLER PIC X(40) VALUE
001370             "voltage.L3          voltage_L3          ".
001380     05      FILLER PIC X(40) VALUE
001390             "activePower         power               ".
001400     05      FILLER PIC X(40) VALUE
001410             "intensity           current             ".
001420     05      FILLER PIC X(40) VALUE
001430             "voltage             voltage             ".
001440     05      FILLER PIC X(40) VALUE
001450             "illuminanceLevel    illuminance_level   ".
001460 01          ATTRIBUT-ZUORDNUNG-T REDEFINES ATTRIBUT-ZUORDNUNG
001470                        OCCURS 10 TIMES INDEXED BY AZ-IX.
001480     05      AZ-ROH              PIC X(20).
001490     05      AZ-SPEICHER         PIC X(20).
001500
001510*----------------------------------------------------------------*
001520* die acht Attribute, die bei Luecken im Tagesraster gefuellt
001530* werden (Auftrag STLNEW-1/STLNEW-7) -- Skalarwerte current/
001540* voltage und ein etwaiger Rohwert "energy" werden nicht gefuellt
001550*----------------------------------------------------------------*
001560 01          LUECKEN-ATTRIBUT-NAMEN.
001570     05      FILLER PIC X(20) VALUE "power               ".
001580     05      FILLER PIC X(20) VALUE "illuminance_level   ".
001590     05      FILLER PIC X(20) VALUE "current_L1          ".
001600     05      FILLER PIC X(20) VALUE "current_L2          ".
001610     05      FILLER PIC X(20) VALUE "current_L3          ".
001620     05      FILLER PIC X(20) VALUE "voltage_L1          ".
001630     05      FILLER PIC X(20) VALUE "voltage_L2          ".
001640     05      FILLER PIC X(20) VALUE "voltage_L3          ".
001650 01          LUECKEN-NAMEN-T REDEFINES LUECKEN-ATTRIBUT-NAMEN
001660                        OCCURS 8 TIMES INDEXED BY LA-IX.
001670     05      LA-NAME             PIC X(20).
001680
001690*----------------------------------------------------------------*
001700* Puffer-Tabelle je Entitaet -- Stundenwerte des laufenden Tages
001710* (24 Std * 10 Attribute, wie von STHSTA0O als "realtime"-Saetze
001720* geschrieben)
001730*----------------------------------------------------------------*
001740 01          GAPF-PUFFER.
001750     05      GP-SLOT OCCURS 24 TIMES
001760                        INDEXED BY GP-SLOT-IX.
001770         10  GP-ATTRIBUT OCCURS 10 TIMES
001780                        INDEXED BY GP-ATT-IX.
001790             15  GP-ATTRIBUT-NAME  PIC X(20).
001800             15  GP-WERT           PIC S9(09)V9(03).
001810             15  GP-ANTEIL         PIC 9V9(02).
001820
001830*----------------------------------------------------------------*
001840* Puffer je Entitaet -- Letztwerte aus ST-VORTAGFILE, bereits auf
001850* Speichername umgesetzt (siehe ATTRIBUT-ZUORDNUNG)
001860*----------------------------------------------------------------*
001870 01          VORTAG-PUFFER.
001880     05      VP-ATTRIBUT OCCURS 10 TIMES
001890                        INDEXED BY VP-ATT-IX.
001900         10  VP-ATTRIBUT-NAME      PIC X(20).
001910         10  VP-WERT               PIC S9(09)V9(03).
001920
001930*----------------------------------------------------------------*
001940* Arbeitsfeld fuer S520 -- ein Attribut ueber alle 24 Zeitfenster,
001950* waehrend der Luecke gefuellt wird
001960*----------------------------------------------------------------*
001970 01          LUECKE-FELDER.
001980     05      LF-SLOT OCCURS 24 TIMES
001990                        INDEXED BY LF-IX.
002000         10  LF-WERT               PIC S9(09)V9(03).
002010         10  LF-DA-KZ              PIC X.
002020             88 LF-DA                          VALUE "J".
002030             88 LF-FEHLT                       VALUE "N".
002040         10  LF-SCHAETZ-KZ         PIC X.
002050             88 LF-GESCHAETZT                  VALUE "J".
002060             88 LF-NICHT-GESCHAETZT            VALUE "N".
002070
002080*----------------------------------------------------------------*
002090* laufende Merkfelder der aktuellen Entitaet
002100*----------------------------------------------------------------*
002110 01          AKKU-FELDER.
002120     05      AK-ENTITAET-ID      PIC X(30).
002130     05      AK-WERT-DATUM       PIC X(10).
002140     05      FILLER              PIC X(04).
002150
002160*----------------------------------------------------------------*
002170* Work-Felder: Praefix W
002180*----------------------------------------------------------------*
002190 01          WORK-FELDER.
002200     05      W-GP-SUCH-NAME      PIC X(20).
002210     05      W-FUELL-NAME        PIC X(20).
002220     05      W-SP-ATTRIBUT-NAME  PIC X(20).
002230     05      W-PHASEN-SUMME      PIC S9(09)V9(03).
002240     05      W-PHASEN-MITTEL     PIC S9(09)V9(03).
002250     05      W-STROM-WERT        PIC S9(09)V9(03).
002260     05      W-STROM-ANTEIL      PIC 9V9(02).
002270     05      W-ENERGIE-WERT      PIC S9(09)V9(03).
002280     05      W-ENERGIE-ANTEIL    PIC 9V9(02).
002290     05      W-ANTEIL-SUMME      PIC S9(03)V9(02).
002300     05      W-HH-EDIT           PIC 99.
002310
002320*----------------------------------------------------------------*
002330* Display-Felder: Praefix D
002340*----------------------------------------------------------------*
002350 01          DISPLAY-FELDER.
002360     05      D-ZAEHLER-SAETZE           PIC 9(07).
002370     05      D-ZAEHLER-ENTITAET         PIC 9(05).
002380     05      D-ZAEHLER-GESCHRIEBEN      PIC 9(07).
002390     05      D-ZAEHLER-DURCHGESCHR      PIC 9(07).
002400     05      FILLER                     PIC X(04).
002410
002420*----------------------------------------------------------------*
002430* Felder mit konstantem Inhalt: Praefix K
002440*----------------------------------------------------------------*
002450 01          KONSTANTE-FELDER.
002460     05      K-MODUL             PIC X(08)  VALUE "STGAPF0O".
002470     05      K-PROG-START        PIC X(20)
002480             VALUE "STGAPF0O D.00.00    ".
002490     05      K-SPANNUNG-DEFAULT  PIC S9(09)V9(03) VALUE 230.000.
002500     05      K-ILLUM-FAKTOR      PIC S9(09)V9(03) VALUE 50.000.
002510     05      FILLER              PIC X(04).
002520
002530*----------------------------------------------------------------*
002540* Conditional-Felder
002550*----------------------------------------------------------------*
002560 01          SCHALTER.
002570     05      FILE-STATUS         PIC X(02).
002580          88 FILE-OK                          VALUE "00".
002590          88 FILE-NOK                         VALUE "10" "30" "35"
002600                                               "37" "39" "41" "42"
002610                                               "43" "44" "46" "47"
002620                                               "48".
002630          88 FILE-TIME-OUT                    VALUE "09".
002640     05      REC-STAT REDEFINES FILE-STATUS.
002650         10  FILE-STATUS1        PIC X(01).
002660             88 FILE-EOF                      VALUE "1".
002670             88 FILE-INVALID                  VALUE "2".
002680             88 FILE-PERMERR                  VALUE "3".
002690             88 FILE-LOGICERR                 VALUE "4".
002700             88 FILE-NONAME                   VALUE "4" "7".
002710             88 FILE-IMPLERR                  VALUE "9".
002720         10  FILE-STATUS2        PIC X(01).
002730     05      PRG-STATUS          PIC 9.
002740          88 PRG-OK                           VALUE ZERO.
002750          88 PRG-NOK                          VALUE 1.
002760          88 PRG-ABBRUCH                      VALUE 2.
002770     05      HRVOR-EOF-KZ        PIC X.
002780          88 HRVOR-EOF                        VALUE "J".
002790          88 HRVOR-NICHT-EOF                  VALUE "N".
002800     05      VORTAG-EOF-KZ       PIC X.
002810          88 VORTAG-EOF                       VALUE "J".
002820          88 VORTAG-NICHT-EOF                 VALUE "N".
002830     05      GAPF-AKTIV-KZ       PIC X.
002840          88 GAPF-AKTIV                       VALUE "J".
002850          88 GAPF-NICHT-AKTIV                 VALUE "N".
002860     05      ATTRIBUT-GEFUNDEN-KZ PIC X.
002870          88 ATTRIBUT-WAR-BEKANNT             VALUE "J".
002880          88 ATTRIBUT-WAR-NEU                 VALUE "N".
002890     05      AZ-GEFUNDEN-KZ      PIC X.
002900          88 AZ-ZEILE-GEFUNDEN                VALUE "J".
002910          88 AZ-ZEILE-NICHT-GEFUNDEN          VALUE "N".
002920     05      ENERGIEQUELLE-KZ    PIC X.
002930          88 ENERGIEQUELLE-GEFUNDEN           VALUE "J".
002940          88 ENERGIEQUELLE-NICHT-GEFUNDEN     VALUE "N".
002950     05      ENERGIE-NAME-KZ     PIC X VALUE "V".
002960          88 ENERGIE-NAME-TAMPERE             VALUE "T".
002970          88 ENERGIE-NAME-VIINIKKA            VALUE "V".
002980     05      FILLER              PIC X(04).
002990
003000*-->    Uebergabe aus Steuerprogramm STBTCH0O
003010 01     LINK-REC.
003020    05  LINK-VERARB-DATUM         PIC X(10).
003030    05  LINK-RC                   PIC S9(04) COMP.
003040    05  FILLER                    PIC X(04).
003050
003060 PROCEDURE DIVISION USING LINK-REC.
003070
003080******************************************************************
003090* Steuerungs-Section
003100******************************************************************
003110 A100-STEUERUNG SECTION.
003120 A100-00.
003130     IF SHOW-VERSION
003140        DISPLAY K-PROG-START " " FUNCTION WHEN-COMPILED
003150     END-IF
003160
003170     PERFORM B000-00 THRU B000-99
003180
003190     IF PRG-OK
003200        PERFORM B100-00 THRU B100-99
003210     END-IF
003220
003230     PERFORM B090-00 THRU B090-99
003240
003250     MOVE ZERO TO LINK-RC
003260     IF PRG-ABBRUCH
003270        MOVE 9999 TO LINK-RC
003280     END-IF
003290     IF D-ZAEHLER-SAETZE = ZERO
003300        MOVE 100 TO LINK-RC
003310     END-IF
003320     EXIT PROGRAM
003330     .
003340 A100-99.
003350     EXIT.
003360
003370******************************************************************
003380* Vorlauf -- Dateien oeffnen, ersten Satz je Eingabefile lesen
003390******************************************************************
003400 B000-VORLAUF SECTION.
003410 B000-00.
003420     PERFORM C000-00 THRU C000-99
003430
003440     OPEN INPUT  ST-HRVORFILE
003450     OPEN INPUT  ST-VORTAGFILE
003460     OPEN OUTPUT ST-HOURLYFILE
003470
003480     IF FILE-NOK
003490        DISPLAY K-MODUL ": OEFFNEN FEHLGESCHLAGEN " FILE-STATUS
003500        SET PRG-ABBRUCH TO TRUE
003510     END-IF
003520
003530     PERFORM S100-LESE-HRVOR-SATZ
003540     PERFORM S150-LESE-VORTAG-SATZ
003550     .
003560 B000-99.
003570     EXIT.
003580
003590******************************************************************
003600* Hauptverarbeitung -- Stundenwerte lesen, puffern, am Entitaet-
003610* wechsel Luecken fuellen und schreiben
003620******************************************************************
003630 B100-VERARBEITUNG SECTION.
003640 B100-00.
003650     PERFORM S900-00 THRU S900-99 UNTIL HRVOR-EOF
003660
003670     IF GAPF-AKTIV
003680        PERFORM S500-00 THRU S500-99
003690     END-IF
003700     .
003710 B100-99.
003720     EXIT.
003730
003740******************************************************************
003750* einen Satz aus ST-HRVORFILE verarbeiten, naechsten lesen
003760******************************************************************
003770 S900-VERARBEITE-EINEN-SATZ SECTION.
003780 S900-00.
003790     ADD 1 TO D-ZAEHLER-SAETZE
003800     PERFORM S400-PRUEFE-ENTITAETSWECHSEL
003810     IF HVI-TYP-REALTIME
003820        PERFORM S450-PUFFERE-REALTIMEWERT
003830     ELSE
003840        PERFORM S470-SATZ-DURCHSCHREIBEN
003850     END-IF
003860     PERFORM S100-LESE-HRVOR-SATZ
003870     .
003880 S900-99.
003890     EXIT.
003900
003910******************************************************************
003920* naechsten Satz aus ST-HRVORFILE lesen
003930******************************************************************
003940 S100-LESE-HRVOR-SATZ SECTION.
003950 S100-00.
003960     READ ST-HRVORFILE
003970        AT END
003980           SET HRVOR-EOF TO TRUE
003990           GO TO S100-99
004000     END-READ
004010     IF FILE-NOK
004020        PERFORM Z002-PROGERR
004030     END-IF
004040     .
004050 S100-99.
004060     EXIT.
004070
004080******************************************************************
004090* naechsten Satz aus ST-VORTAGFILE lesen
004100******************************************************************
004110 S150-LESE-VORTAG-SATZ SECTION.
004120 S150-00.
004130     READ ST-VORTAGFILE
004140        AT END
004150           SET VORTAG-EOF TO TRUE
004160           GO TO S150-99
004170     END-READ
004180     IF FILE-NOK
004190        PERFORM Z002-PROGERR
004200     END-IF
004210     .
004220 S150-99.
004230     EXIT.
004240
004250******************************************************************
004260* Entitaetswechsel bzw. Wechsel auf avg/stdev-Block erkennen --
004270* gepufferte Entitaet fuellen/schreiben, neue Entitaet beginnen
004280******************************************************************
004290 S400-PRUEFE-ENTITAETSWECHSEL SECTION.
004300 S400-00.
004310     IF GAPF-AKTIV
004320        IF NOT (HVI-TYP-REALTIME
004330                AND HVI-ENTITAET-ID = AK-ENTITAET-ID)
004340           PERFORM S500-00 THRU S500-99
004350           SET GAPF-NICHT-AKTIV TO TRUE
004360        END-IF
004370     END-IF
004380
004390     IF HVI-TYP-REALTIME AND GAPF-NICHT-AKTIV
004400        MOVE HVI-ENTITAET-ID TO AK-ENTITAET-ID
004410        MOVE HVI-WERT-DATUM  TO AK-WERT-DATUM
004420        ADD 1 TO D-ZAEHLER-ENTITAET
004430        PERFORM S505-VORTAGSWERTE-LADEN
004440        SET GAPF-AKTIV TO TRUE
004450     END-IF
004460     .
004470 S400-99.
004480     EXIT.
004490
004500******************************************************************
004510* einen "realtime"-Satz in die Pufferzelle seines Zeitfensters und
004520* Attributs einrechnen
004530******************************************************************
004540 S450-PUFFERE-REALTIMEWERT SECTION.
004550 S450-00.
004560     MOVE HVI-ZEITFENSTER(1:2) TO C4-STUNDE
004570     ADD 1 TO C4-STUNDE
004580     SET GP-SLOT-IX TO C4-STUNDE
004590     MOVE HVI-ATTRIBUT-NAME TO W-GP-SUCH-NAME
004600     PERFORM S460-GAPF-ZELLE-FINDEN
004610     MOVE HVI-ATTRIBUT-WERT TO GP-WERT(GP-SLOT-IX, GP-ATT-IX)
004620     MOVE HVI-IST-ANTEIL    TO GP-ANTEIL(GP-SLOT-IX, GP-ATT-IX)
004630     .
004640 S450-99.
004650     EXIT.
004660
004670******************************************************************
004680* Pufferzelle des Zeitfensters GP-SLOT-IX fuer W-GP-SUCH-NAME
004690* finden oder (erster Leerplatz) neu belegen
004700******************************************************************
004710 S460-GAPF-ZELLE-FINDEN SECTION.
004720 S460-00.
004730     SET ATTRIBUT-WAR-NEU TO TRUE
004740     SET GP-ATT-IX TO 1
004750     PERFORM S465-GAPF-ZELLE-PRUEFEN
004760        UNTIL ATTRIBUT-WAR-BEKANNT OR GP-ATT-IX > 10
004770     .
004780 S460-99.
004790     EXIT.
004800
004810 S465-GAPF-ZELLE-PRUEFEN SECTION.
004820 S465-00.
004830     IF GP-ATTRIBUT-NAME(GP-SLOT-IX, GP-ATT-IX) = W-GP-SUCH-NAME
004840        SET ATTRIBUT-WAR-BEKANNT TO TRUE
004850     ELSE
004860        IF GP-ATTRIBUT-NAME(GP-SLOT-IX, GP-ATT-IX) = SPACES
004870           MOVE W-GP-SUCH-NAME
004880                TO GP-ATTRIBUT-NAME(GP-SLOT-IX, GP-ATT-IX)
004890           SET ATTRIBUT-WAR-BEKANNT TO TRUE
004900        ELSE
004910           ADD 1 TO GP-ATT-IX
004920        END-IF
004930     END-IF
004940     .
004950 S465-99.
004960     EXIT.
004970
004980******************************************************************
004990* Pufferzelle des Zeitfensters GP-SLOT-IX fuer W-GP-SUCH-NAME
005000* nur suchen, nicht anlegen
005010******************************************************************
005020 S463-GAPF-ZELLE-SUCHEN SECTION.
005030 S463-00.
005040     SET ATTRIBUT-WAR-NEU TO TRUE
005050     SET GP-ATT-IX TO 1
005060     PERFORM S464-GAPF-ZELLE-VERGLEICHEN
005070        UNTIL ATTRIBUT-WAR-BEKANNT OR GP-ATT-IX > 10
005080     .
005090 S463-99.
005100     EXIT.
005110
005120 S464-GAPF-ZELLE-VERGLEICHEN SECTION.
005130 S464-00.
005140     IF GP-ATTRIBUT-NAME(GP-SLOT-IX, GP-ATT-IX) = W-GP-SUCH-NAME
005150        SET ATTRIBUT-WAR-BEKANNT TO TRUE
005160     ELSE
005170        ADD 1 TO GP-ATT-IX
005180     END-IF
005190     .
005200 S464-99.
005210     EXIT.
005220
005230******************************************************************
005240* einen "avg"- oder "stdev"-Satz unveraendert durchschreiben
005250******************************************************************
005260 S470-SATZ-DURCHSCHREIBEN SECTION.
005270 S470-00.
005280     MOVE HVI-ENTITAET-ID     TO HRV-ENTITAET-ID
005290     MOVE HVI-WERT-DATUM      TO HRV-WERT-DATUM
005300     MOVE HVI-ZEITFENSTER     TO HRV-ZEITFENSTER
005310     MOVE HVI-ATTRIBUT-NAME   TO HRV-ATTRIBUT-NAME
005320     MOVE HVI-WERT-TYP        TO HRV-WERT-TYP
005330     MOVE HVI-ATTRIBUT-WERT   TO HRV-ATTRIBUT-WERT
005340     MOVE HVI-IST-ANTEIL      TO HRV-IST-ANTEIL
005350     WRITE ST-HOURLY-VALUE
005360     ADD 1 TO D-ZAEHLER-DURCHGESCHR
005370     .
005380 S470-99.
005390     EXIT.
005400
005410******************************************************************
005420* gepufferte Entitaet abschliessen: Phasen fuellen, Luecken im
005430* Tagesraster fuellen, Energie berechnen, Saetze schreiben
005440******************************************************************
005450 S500-ENTITAET-LUECKEN-FUELLEN SECTION.
005460 S500-00.
005470     PERFORM S510-PHASEN-FUELLEN
005480        VARYING GP-SLOT-IX FROM 1 BY 1 UNTIL GP-SLOT-IX > 24
005490
005500     PERFORM S520-ATTRIBUT-LUECKE-FUELLEN
005510        VARYING LA-IX FROM 1 BY 1 UNTIL LA-IX > 8
005520
005530     PERFORM S540-ENERGIE-BERECHNEN
005540        VARYING GP-SLOT-IX FROM 1 BY 1 UNTIL GP-SLOT-IX > 24
005550
005560     PERFORM S600-ENTITAET-PUFFER-SCHREIBEN
005570
005580     PERFORM C020-PUFFER-LOESCHEN
005590     .
005600 S500-99.
005610     EXIT.
005620
005630******************************************************************
005640* Vortagespuffer fuer die neue Entitaet aus ST-VORTAGFILE laden
005650* (beide Files sind gleich nach Entitaet sortiert)
005660******************************************************************
005670 S505-VORTAGSWERTE-LADEN SECTION.
005680 S505-00.
005690     PERFORM C024-VORTAG-PUFFER-LOESCHEN
005700     PERFORM S506-VORTAGSTROM-ABGLEICHEN
005710        UNTIL VORTAG-EOF OR VW-ENTITAET-ID > AK-ENTITAET-ID
005720     .
005730 S505-99.
005740     EXIT.
005750
005760 S506-VORTAGSTROM-ABGLEICHEN SECTION.
005770 S506-00.
005780     IF VW-ENTITAET-ID = AK-ENTITAET-ID
005790        MOVE VW-ATTRIBUT-NAME TO W-SP-ATTRIBUT-NAME
005800        PERFORM S300-ATTRIBUTNAME-ZUORDNEN
005810        PERFORM S507-VORTAG-ZELLE-UEBERNEHMEN
005820     END-IF
005830     PERFORM S150-LESE-VORTAG-SATZ
005840     .
005850 S506-99.
005860     EXIT.
005870
005880******************************************************************
005890* Rohmesswert-Attributname -> Speichername umsetzen (wie STHSTA0O,
005900* Auftrag STLNEW-1)
005910******************************************************************
005920 S300-ATTRIBUTNAME-ZUORDNEN SECTION.
005930 S300-00.
005940     SET AZ-ZEILE-NICHT-GEFUNDEN TO TRUE
005950     SET AZ-IX TO 1
005960     PERFORM S310-ZUORDNUNGSZEILE-PRUEFEN
005970        UNTIL AZ-ZEILE-GEFUNDEN OR AZ-IX > 10
005980     IF AZ-ZEILE-GEFUNDEN
005990        MOVE AZ-SPEICHER(AZ-IX) TO W-SP-ATTRIBUT-NAME
006000     END-IF
006010     .
006020 S300-99.
006030     EXIT.
006040
006050 S310-ZUORDNUNGSZEILE-PRUEFEN SECTION.
006060 S310-00.
006070     IF AZ-ROH(AZ-IX) = W-SP-ATTRIBUT-NAME
006080        SET AZ-ZEILE-GEFUNDEN TO TRUE
006090     ELSE
006100        SET AZ-IX UP BY 1
006110     END-IF
006120     .
006130 S310-99.
006140     EXIT.
006150
006160 S507-VORTAG-ZELLE-UEBERNEHMEN SECTION.
006170 S507-00.
006180     SET ATTRIBUT-WAR-NEU TO TRUE
006190     SET VP-ATT-IX TO 1
006200     PERFORM S508-VORTAG-ZELLE-PRUEFEN
006210        UNTIL ATTRIBUT-WAR-BEKANNT OR VP-ATT-IX > 10
006220     IF VP-ATT-IX NOT > 10
006230        MOVE VW-WERT TO VP-WERT(VP-ATT-IX)
006240     END-IF
006250     .
006260 S507-99.
006270     EXIT.
006280
006290 S508-VORTAG-ZELLE-PRUEFEN SECTION.
006300 S508-00.
006310     IF VP-ATTRIBUT-NAME(VP-ATT-IX) = W-SP-ATTRIBUT-NAME
006320        SET ATTRIBUT-WAR-BEKANNT TO TRUE
006330     ELSE
006340        IF VP-ATTRIBUT-NAME(VP-ATT-IX) = SPACES
006350           MOVE W-SP-ATTRIBUT-NAME TO VP-ATTRIBUT-NAME(VP-ATT-IX)
006360           SET ATTRIBUT-WAR-BEKANNT TO TRUE
006370        ELSE
006380           ADD 1 TO VP-ATT-IX
006390        END-IF
006400     END-IF
006410     .
006420 S508-99.
006430     EXIT.
006440
006450******************************************************************
006460* fehlende Spannungs-/Stromphasen eines Zeitfensters aus den
006470* vorhandenen Phasen ergaenzen (tampere)
006480******************************************************************
006490 S510-PHASEN-FUELLEN SECTION.
006500 S510-00.
006510     PERFORM S511-STROM-PHASEN-PRUEFEN
006520        VARYING C4-ATT-IX FROM 1 BY 1 UNTIL C4-ATT-IX > 3
006530     IF C4-PHASEN-DA > ZERO AND C4-PHASEN-DA < 3
006540        COMPUTE W-PHASEN-MITTEL ROUNDED =
006550                W-PHASEN-SUMME / C4-PHASEN-DA
006560        PERFORM S512-STROM-PHASE-ERGAENZEN
006570           VARYING C4-ATT-IX FROM 1 BY 1 UNTIL C4-ATT-IX > 3
006580     END-IF
006590
006600     PERFORM S513-SPANNUNG-PHASEN-PRUEFEN
006610        VARYING C4-ATT-IX FROM 1 BY 1 UNTIL C4-ATT-IX > 3
006620     EVALUATE TRUE
006630        WHEN C4-PHASEN-DA = ZERO
006640           PERFORM S514-SPANNUNG-PHASE-DEFAULT
006650              VARYING C4-ATT-IX FROM 1 BY 1 UNTIL C4-ATT-IX > 3
006660        WHEN C4-PHASEN-DA < 3
006670           COMPUTE W-PHASEN-MITTEL ROUNDED =
006680                   W-PHASEN-SUMME / C4-PHASEN-DA
006690           PERFORM S515-SPANNUNG-PHASE-ERGAENZEN
006700              VARYING C4-ATT-IX FROM 1 BY 1 UNTIL C4-ATT-IX > 3
006710     END-EVALUATE
006720     .
006730 S510-99.
006740     EXIT.
006750
006760 S511-STROM-PHASEN-PRUEFEN SECTION.
006770 S511-00.
006780     IF C4-ATT-IX = 1
006790        MOVE ZERO TO C4-PHASEN-DA
006800        MOVE ZERO TO W-PHASEN-SUMME
006810     END-IF
006820     PERFORM S516-STROM-PHASENNAME-HOLEN
006830     PERFORM S463-GAPF-ZELLE-SUCHEN
006840     IF ATTRIBUT-WAR-BEKANNT
006850        ADD 1 TO C4-PHASEN-DA
006860        ADD GP-WERT(GP-SLOT-IX, GP-ATT-IX) TO W-PHASEN-SUMME
006870     END-IF
006880     .
006890 S511-99.
006900     EXIT.
006910
006920 S512-STROM-PHASE-ERGAENZEN SECTION.
006930 S512-00.
006940     PERFORM S516-STROM-PHASENNAME-HOLEN
006950     PERFORM S463-GAPF-ZELLE-SUCHEN
006960     IF NOT ATTRIBUT-WAR-BEKANNT
006970        PERFORM S460-GAPF-ZELLE-FINDEN
006980        MOVE W-PHASEN-MITTEL TO GP-WERT(GP-SLOT-IX, GP-ATT-IX)
006990        MOVE ZERO             TO GP-ANTEIL(GP-SLOT-IX, GP-ATT-IX)
007000     END-IF
007010     .
007020 S512-99.
007030     EXIT.
007040
007050 S516-STROM-PHASENNAME-HOLEN SECTION.
007060 S516-00.
007070     EVALUATE C4-ATT-IX
007080        WHEN 1 MOVE "current_L1          " TO W-GP-SUCH-NAME
007090        WHEN 2 MOVE "current_L2          " TO W-GP-SUCH-NAME
007100        WHEN 3 MOVE "current_L3          " TO W-GP-SUCH-NAME
007110     END-EVALUATE
007120     .
007130 S516-99.
007140     EXIT.
007150
007160 S513-SPANNUNG-PHASEN-PRUEFEN SECTION.
007170 S513-00.
007180     IF C4-ATT-IX = 1
007190        MOVE ZERO TO C4-PHASEN-DA
007200        MOVE ZERO TO W-PHASEN-SUMME
007210     END-IF
007220     PERFORM S517-SPANNUNG-PHASENNAME-HOLEN
007230     PERFORM S463-GAPF-ZELLE-SUCHEN
007240     IF ATTRIBUT-WAR-BEKANNT
007250        ADD 1 TO C4-PHASEN-DA
007260        ADD GP-WERT(GP-SLOT-IX, GP-ATT-IX) TO W-PHASEN-SUMME
007270     END-IF
007280     .
007290 S513-99.
007300     EXIT.
007310
007320 S514-SPANNUNG-PHASE-DEFAULT SECTION.
007330 S514-00.
007340     PERFORM S517-SPANNUNG-PHASENNAME-HOLEN
007350     PERFORM S460-GAPF-ZELLE-FINDEN
007360     MOVE K-SPANNUNG-DEFAULT TO GP-WERT(GP-SLOT-IX, GP-ATT-IX)
007370     MOVE ZERO                TO GP-ANTEIL(GP-SLOT-IX, GP-ATT-IX)
007380     .
007390 S514-99.
007400     EXIT.
007410
007420 S515-SPANNUNG-PHASE-ERGAENZEN SECTION.
007430 S515-00.
007440     PERFORM S517-SPANNUNG-PHASENNAME-HOLEN
007450     PERFORM S463-GAPF-ZELLE-SUCHEN
007460     IF NOT ATTRIBUT-WAR-BEKANNT
007470        PERFORM S460-GAPF-ZELLE-FINDEN
007480        MOVE W-PHASEN-MITTEL TO GP-WERT(GP-SLOT-IX, GP-ATT-IX)
007490        MOVE ZERO             TO GP-ANTEIL(GP-SLOT-IX, GP-ATT-IX)
007500     END-IF
007510     .
007520 S515-99.
007530     EXIT.
007540
007550 S517-SPANNUNG-PHASENNAME-HOLEN SECTION.
007560 S517-00.
007570     EVALUATE C4-ATT-IX
007580        WHEN 1 MOVE "voltage_L1          " TO W-GP-SUCH-NAME
007590        WHEN 2 MOVE "voltage_L2          " TO W-GP-SUCH-NAME
007600        WHEN 3 MOVE "voltage_L3          " TO W-GP-SUCH-NAME
007610     END-EVALUATE
007620     .
007630 S517-99.
007640     EXIT.
007650
007660******************************************************************
007670* Luecken eines Attributs (LA-NAME) ueber die 24 Zeitfenster
007680* fuellen: Tagesanfang aus ST-VORTAGFILE bzw. erstem Tageswert,
007690* Luecke in der Mitte interpoliert, Luecke am Tagesende mit dem
007700* letzten gueltigen Wert fortgeschrieben
007710******************************************************************
007720 S520-ATTRIBUT-LUECKE-FUELLEN SECTION.
007730 S520-00.
007740     MOVE LA-NAME(LA-IX) TO W-FUELL-NAME
007750
007760     PERFORM S521-LUECKENFELD-AUFBAUEN
007770        VARYING LF-IX FROM 1 BY 1 UNTIL LF-IX > 24
007780
007790     PERFORM S524-VORTAG-ANFANG-PRUEFEN
007800
007810     MOVE ZERO TO C4-ANKER-IX
007820     PERFORM S527-LUECKEN-SLOT-PRUEFEN
007830        VARYING LF-IX FROM 1 BY 1 UNTIL LF-IX > 24
007840
007850     IF C4-ANKER-IX > ZERO AND C4-ANKER-IX < 24
007860        ADD 1 TO C4-ANKER-IX GIVING C4-FUELL-IX
007870        PERFORM S529-LUECKEN-ENDE-FORTSCHREIBEN
007880           VARYING C4-FUELL-IX FROM C4-FUELL-IX BY 1
007890              UNTIL C4-FUELL-IX > 24
007900     END-IF
007910
007920     PERFORM S532-LUECKE-ZELLE-SCHREIBEN
007930        VARYING LF-IX FROM 1 BY 1 UNTIL LF-IX > 24
007940     .
007950 S520-99.
007960     EXIT.
007970
007980 S521-LUECKENFELD-AUFBAUEN SECTION.
007990 S521-00.
008000     MOVE "N" TO LF-SCHAETZ-KZ(LF-IX)
008010     SET GP-SLOT-IX TO LF-IX
008020     MOVE W-FUELL-NAME TO W-GP-SUCH-NAME
008030     PERFORM S463-GAPF-ZELLE-SUCHEN
008040     IF ATTRIBUT-WAR-BEKANNT
008050        SET LF-DA(LF-IX) TO TRUE
008060        MOVE GP-WERT(GP-SLOT-IX, GP-ATT-IX) TO LF-WERT(LF-IX)
008070     ELSE
008080        SET LF-FEHLT(LF-IX) TO TRUE
008090        MOVE ZERO TO LF-WERT(LF-IX)
008100     END-IF
008110     .
008120 S521-99.
008130     EXIT.
008140
008150******************************************************************
008160* fehlt der erste Tagesslot, letzten Wert aus ST-VORTAGFILE
008170* uebernehmen, sonst bleibt die Luecke fuer S527 offen
008180******************************************************************
008190 S524-VORTAG-ANFANG-PRUEFEN SECTION.
008200 S524-00.
008210     IF LF-FEHLT(1)
008220        SET ATTRIBUT-WAR-NEU TO TRUE
008230        SET VP-ATT-IX TO 1
008240        PERFORM S526-VORTAG-ZELLE-PRUEFEN
008250           UNTIL ATTRIBUT-WAR-BEKANNT OR VP-ATT-IX > 10
008260        IF ATTRIBUT-WAR-BEKANNT
008270           SET LF-DA(1) TO TRUE
008280           SET LF-GESCHAETZT(1) TO TRUE
008290           MOVE VP-WERT(VP-ATT-IX) TO LF-WERT(1)
008300        END-IF
008310     END-IF
008320     .
008330 S524-99.
008340     EXIT.
008350
008360 S526-VORTAG-ZELLE-PRUEFEN SECTION.
008370 S526-00.
008380     IF VP-ATTRIBUT-NAME(VP-ATT-IX) = W-FUELL-NAME
008390        SET ATTRIBUT-WAR-BEKANNT TO TRUE
008400     ELSE
008410        ADD 1 TO VP-ATT-IX
008420     END-IF
008430     .
008440 S526-99.
008450     EXIT.
008460
008470******************************************************************
008480* Vorwaertsdurchlauf ueber die 24 Zeitfenster: bei jedem gueltigen
008490* Wert die seit dem letzten gueltigen Wert (C4-ANKER-IX) liegende
008500* Luecke fuellen, dann C4-ANKER-IX fortschreiben
008510******************************************************************
008520 S527-LUECKEN-SLOT-PRUEFEN SECTION.
008530 S527-00.
008540     IF LF-DA(LF-IX)
008550        IF C4-ANKER-IX > ZERO AND LF-IX > C4-ANKER-IX + 1
008560           ADD 1 TO C4-ANKER-IX GIVING C4-FUELL-IX
008570           PERFORM S528-LUECKEN-MITTE-FUELLEN
008580              VARYING C4-FUELL-IX FROM C4-FUELL-IX BY 1
008590                 UNTIL C4-FUELL-IX > LF-IX - 1
008600        ELSE
008610           IF C4-ANKER-IX = ZERO AND LF-IX > 1
008620              PERFORM S530-LUECKEN-ANFANG-FUELLEN
008630                 VARYING C4-FUELL-IX FROM 1 BY 1
008640                    UNTIL C4-FUELL-IX > LF-IX - 1
008650           END-IF
008660        END-IF
008670        SET C4-ANKER-IX TO LF-IX
008680     END-IF
008690     .
008700 S527-99.
008710     EXIT.
008720
008730******************************************************************
008740* Luecke in der Mitte zwischen Anker und dem naechsten gueltigen
008750* Wert (LF-IX) linear interpolieren
008760******************************************************************
008770 S528-LUECKEN-MITTE-FUELLEN SECTION.
008780 S528-00.
008790     COMPUTE LF-WERT(C4-FUELL-IX) ROUNDED =
008800             LF-WERT(C4-ANKER-IX) +
008810             ((LF-WERT(LF-IX) - LF-WERT(C4-ANKER-IX))
008820              * (C4-FUELL-IX - C4-ANKER-IX))
008830             / (LF-IX - C4-ANKER-IX)
008840     SET LF-DA(C4-FUELL-IX) TO TRUE
008850     SET LF-GESCHAETZT(C4-FUELL-IX) TO TRUE
008860     .
008870 S528-99.
008880     EXIT.
008890
008900******************************************************************
008910* Luecke am Tagesanfang (kein Vortagswert) mit dem ersten
008920* gueltigen Tageswert auffuellen
008930******************************************************************
008940 S530-LUECKEN-ANFANG-FUELLEN SECTION.
008950 S530-00.
008960     MOVE LF-WERT(LF-IX) TO LF-WERT(C4-FUELL-IX)
008970     SET LF-DA(C4-FUELL-IX) TO TRUE
008980     SET LF-GESCHAETZT(C4-FUELL-IX) TO TRUE
008990     .
009000 S530-99.
009010     EXIT.
009020
009030******************************************************************
009040* Luecke am Tagesende mit dem letzten gueltigen Wert (C4-ANKER-IX)
009050* fortschreiben
009060******************************************************************
009070 S529-LUECKEN-ENDE-FORTSCHREIBEN SECTION.
009080 S529-00.
009090     MOVE LF-WERT(C4-ANKER-IX) TO LF-WERT(C4-FUELL-IX)
009100     SET LF-DA(C4-FUELL-IX) TO TRUE
009110     SET LF-GESCHAETZT(C4-FUELL-IX) TO TRUE
009120     .
009130 S529-99.
009140     EXIT.
009150
009160******************************************************************
009170* den fertigen Luecken-Wert eines Zeitfensters in den Entitaet-
009180* Puffer zurueckschreiben
009190******************************************************************
009200 S532-LUECKE-ZELLE-SCHREIBEN SECTION.
009210 S532-00.
009220     IF LF-DA(LF-IX)
009230        SET GP-SLOT-IX TO LF-IX
009240        MOVE W-FUELL-NAME TO W-GP-SUCH-NAME
009250        PERFORM S460-GAPF-ZELLE-FINDEN
009260        MOVE LF-WERT(LF-IX) TO GP-WERT(GP-SLOT-IX, GP-ATT-IX)
009270        IF LF-GESCHAETZT(LF-IX)
009280           MOVE ZERO TO GP-ANTEIL(GP-SLOT-IX, GP-ATT-IX)
009290        ELSE
009300           MOVE 1.00 TO GP-ANTEIL(GP-SLOT-IX, GP-ATT-IX)
009310        END-IF
009320     END-IF
009330     .
009340 S532-99.
009350     EXIT.
009360
009370******************************************************************
009380* Stundenenergie eines Zeitfensters nach Rangfolge ermitteln:
009390* activePower, sonst illuminanceLevel, sonst Skalarwert Strom*
009400* Spannung, sonst Phasensumme, sonst vollstaendig geschaetzt
009410******************************************************************
009420 S540-ENERGIE-BERECHNEN SECTION.
009430 S540-00.
009440     SET ENERGIE-NAME-VIINIKKA TO TRUE
009450     MOVE "power               " TO W-GP-SUCH-NAME
009460     PERFORM S463-GAPF-ZELLE-SUCHEN
009470     IF ATTRIBUT-WAR-BEKANNT
009480        MOVE GP-WERT(GP-SLOT-IX, GP-ATT-IX)   TO W-ENERGIE-WERT
009490        MOVE GP-ANTEIL(GP-SLOT-IX, GP-ATT-IX) TO W-ENERGIE-ANTEIL
009500     ELSE
009510        PERFORM S541-ENERGIE-ILLUM-PRUEFEN
009520        IF NOT ENERGIEQUELLE-GEFUNDEN
009530           PERFORM S542-ENERGIE-SKALAR-PRUEFEN
009540        END-IF
009550        IF NOT ENERGIEQUELLE-GEFUNDEN
009560           PERFORM S543-ENERGIE-PHASEN-PRUEFEN
009570        END-IF
009580        IF NOT ENERGIEQUELLE-GEFUNDEN
009590           MOVE ZERO TO W-ENERGIE-WERT
009600           MOVE ZERO TO W-ENERGIE-ANTEIL
009610        END-IF
009620     END-IF
009630     PERFORM S548-ENERGIEZELLE-SCHREIBEN
009640     .
009650 S540-99.
009660     EXIT.
009670
009680 S541-ENERGIE-ILLUM-PRUEFEN SECTION.
009690 S541-00.
009700     SET ENERGIEQUELLE-NICHT-GEFUNDEN TO TRUE
009710     MOVE "illuminance_level   " TO W-GP-SUCH-NAME
009720     PERFORM S463-GAPF-ZELLE-SUCHEN
009730     IF ATTRIBUT-WAR-BEKANNT
009740        COMPUTE W-ENERGIE-WERT ROUNDED =
009750                GP-WERT(GP-SLOT-IX, GP-ATT-IX) * K-ILLUM-FAKTOR
009760        MOVE GP-ANTEIL(GP-SLOT-IX, GP-ATT-IX) TO W-ENERGIE-ANTEIL
009770        SET ENERGIEQUELLE-GEFUNDEN TO TRUE
009780     END-IF
009790     .
009800 S541-99.
009810     EXIT.
009820
009830 S542-ENERGIE-SKALAR-PRUEFEN SECTION.
009840 S542-00.
009850     SET ENERGIEQUELLE-NICHT-GEFUNDEN TO TRUE
009860     MOVE "current             " TO W-GP-SUCH-NAME
009870     PERFORM S463-GAPF-ZELLE-SUCHEN
009880     IF ATTRIBUT-WAR-BEKANNT
009890        MOVE GP-WERT(GP-SLOT-IX, GP-ATT-IX)   TO W-STROM-WERT
009900        MOVE GP-ANTEIL(GP-SLOT-IX, GP-ATT-IX) TO W-STROM-ANTEIL
009910        MOVE "voltage             " TO W-GP-SUCH-NAME
009920        PERFORM S463-GAPF-ZELLE-SUCHEN
009930        IF ATTRIBUT-WAR-BEKANNT
009940           COMPUTE W-ENERGIE-WERT ROUNDED =
009950                   W-STROM-WERT * GP-WERT(GP-SLOT-IX, GP-ATT-IX)
009960           COMPUTE W-ENERGIE-ANTEIL ROUNDED =
009970                   (W-STROM-ANTEIL
009980                    + GP-ANTEIL(GP-SLOT-IX, GP-ATT-IX)) / 2
009990           SET ENERGIEQUELLE-GEFUNDEN TO TRUE
010000        END-IF
010010     END-IF
010020     .
010030 S542-99.
010040     EXIT.
010050
010060 S543-ENERGIE-PHASEN-PRUEFEN SECTION.
010070 S543-00.
010080     SET ENERGIEQUELLE-NICHT-GEFUNDEN TO TRUE
010090     MOVE "current_L1          " TO W-GP-SUCH-NAME
010100     PERFORM S463-GAPF-ZELLE-SUCHEN
010110     IF ATTRIBUT-WAR-BEKANNT
010120        MOVE "voltage_L1          " TO W-GP-SUCH-NAME
010130        PERFORM S463-GAPF-ZELLE-SUCHEN
010140        IF ATTRIBUT-WAR-BEKANNT
010150           MOVE ZERO TO W-ENERGIE-WERT
010160           MOVE ZERO TO W-ANTEIL-SUMME
010170           PERFORM S544-PHASENLEISTUNG-ADDIEREN
010180              VARYING C4-ATT-IX FROM 1 BY 1 UNTIL C4-ATT-IX > 3
010190           COMPUTE W-ENERGIE-ANTEIL ROUNDED = W-ANTEIL-SUMME / 6
010200           SET ENERGIE-NAME-TAMPERE TO TRUE
010210           SET ENERGIEQUELLE-GEFUNDEN TO TRUE
010220        END-IF
010230     END-IF
010240     .
010250 S543-99.
010260     EXIT.
010270
010280 S544-PHASENLEISTUNG-ADDIEREN SECTION.
010290 S544-00.
010300     PERFORM S516-STROM-PHASENNAME-HOLEN
010310     PERFORM S463-GAPF-ZELLE-SUCHEN
010320     MOVE GP-WERT(GP-SLOT-IX, GP-ATT-IX)   TO W-STROM-WERT
010330     MOVE GP-ANTEIL(GP-SLOT-IX, GP-ATT-IX) TO W-STROM-ANTEIL
010340     PERFORM S517-SPANNUNG-PHASENNAME-HOLEN
010350     PERFORM S463-GAPF-ZELLE-SUCHEN
010360     COMPUTE W-ENERGIE-WERT ROUNDED =
010370             W-ENERGIE-WERT
010380             + (W-STROM-WERT * GP-WERT(GP-SLOT-IX, GP-ATT-IX))
010390     ADD W-STROM-ANTEIL                    TO W-ANTEIL-SUMME
010400     ADD GP-ANTEIL(GP-SLOT-IX, GP-ATT-IX)   TO W-ANTEIL-SUMME
010410     .
010420 S544-99.
010430     EXIT.
010440
010450******************************************************************
010460* berechnete Energie in die passende Pufferzelle eintragen --
010470* "energy.L0" bei Phasensumme (tampere), sonst "energy"
010480******************************************************************
010490 S548-ENERGIEZELLE-SCHREIBEN SECTION.
010500 S548-00.
010510     IF ENERGIE-NAME-TAMPERE
010520        MOVE "energy.L0           " TO W-GP-SUCH-NAME
010530     ELSE
010540        MOVE "energy              " TO W-GP-SUCH-NAME
010550     END-IF
010560     PERFORM S460-GAPF-ZELLE-FINDEN
010570     MOVE W-ENERGIE-WERT   TO GP-WERT(GP-SLOT-IX, GP-ATT-IX)
010580     MOVE W-ENERGIE-ANTEIL TO GP-ANTEIL(GP-SLOT-IX, GP-ATT-IX)
010590     .
010600 S548-99.
010610     EXIT.
010620
010630******************************************************************
010640* alle belegten Pufferzellen der Entitaet als ST-HOURLY-VALUE
010650* ("realtime") nach ST-HOURLYFILE schreiben
010660******************************************************************
010670 S600-ENTITAET-PUFFER-SCHREIBEN SECTION.
010680 S600-00.
010690     PERFORM S610-GAPF-ZEILE-SCHREIBEN
010700        VARYING GP-SLOT-IX FROM 1 BY 1 UNTIL GP-SLOT-IX > 24
010710     .
010720 S600-99.
010730     EXIT.
010740
010750 S610-GAPF-ZEILE-SCHREIBEN SECTION.
010760 S610-00.
010770     PERFORM S620-GAPF-ZELLE-SCHREIBEN
010780        VARYING GP-ATT-IX FROM 1 BY 1 UNTIL GP-ATT-IX > 10
010790     .
010800 S610-99.
010810     EXIT.
010820
010830 S620-GAPF-ZELLE-SCHREIBEN SECTION.
010840 S620-00.
010850     IF GP-ATTRIBUT-NAME(GP-SLOT-IX, GP-ATT-IX) NOT = SPACES
010860        MOVE AK-ENTITAET-ID  TO HRV-ENTITAET-ID
010870        MOVE AK-WERT-DATUM   TO HRV-WERT-DATUM
010880        SET C4-NUM TO GP-SLOT-IX
010890        SUBTRACT 1 FROM C4-NUM
010900        MOVE C4-NUM          TO W-HH-EDIT
010910        MOVE W-HH-EDIT       TO HRV-ZEITFENSTER(1:2)
010920        MOVE ":00:00"        TO HRV-ZEITFENSTER(3:6)
010930        MOVE GP-ATTRIBUT-NAME(GP-SLOT-IX, GP-ATT-IX)
010940                             TO HRV-ATTRIBUT-NAME
010950        SET HRV-TYP-REALTIME TO TRUE
010960        MOVE GP-WERT(GP-SLOT-IX, GP-ATT-IX)   TO HRV-ATTRIBUT-WERT
010970        MOVE GP-ANTEIL(GP-SLOT-IX, GP-ATT-IX) TO HRV-IST-ANTEIL
010980        WRITE ST-HOURLY-VALUE
010990        ADD 1 TO D-ZAEHLER-GESCHRIEBEN
011000     END-IF
011010     .
011020 S620-99.
011030     EXIT.
011040
011050******************************************************************
011060* Initialisierung
011070******************************************************************
011080 C000-INIT SECTION.
011090 C000-00.
011100     MOVE ZERO TO D-ZAEHLER-SAETZE
011110     MOVE ZERO TO D-ZAEHLER-ENTITAET
011120     MOVE ZERO TO D-ZAEHLER-GESCHRIEBEN
011130     MOVE ZERO TO D-ZAEHLER-DURCHGESCHR
011140     SET PRG-OK TO TRUE
011150     SET HRVOR-NICHT-EOF TO TRUE
011160     SET VORTAG-NICHT-EOF TO TRUE
011170     SET GAPF-NICHT-AKTIV TO TRUE
011180     PERFORM C020-PUFFER-LOESCHEN
011190     .
011200 C000-99.
011210     EXIT.
011220
011230******************************************************************
011240* Entitaet-Puffer fuer eine neue Entitaet leeren
011250******************************************************************
011260 C020-PUFFER-LOESCHEN SECTION.
011270 C020-00.
011280     PERFORM C022-GAPF-ZEILE-LOESCHEN
011290        VARYING GP-SLOT-IX FROM 1 BY 1 UNTIL GP-SLOT-IX > 24
011300     .
011310 C020-99.
011320     EXIT.
011330
011340 C022-GAPF-ZEILE-LOESCHEN SECTION.
011350 C022-00.
011360     PERFORM C023-GAPF-ZELLE-LOESCHEN
011370        VARYING GP-ATT-IX FROM 1 BY 1 UNTIL GP-ATT-IX > 10
011380     .
011390 C022-99.
011400     EXIT.
011410
011420 C023-GAPF-ZELLE-LOESCHEN SECTION.
011430 C023-00.
011440     MOVE SPACES TO GP-ATTRIBUT-NAME(GP-SLOT-IX, GP-ATT-IX)
011450     MOVE ZERO   TO GP-WERT(GP-SLOT-IX, GP-ATT-IX)
011460     MOVE ZERO   TO GP-ANTEIL(GP-SLOT-IX, GP-ATT-IX)
011470     .
011480 C023-99.
011490     EXIT.
011500
011510******************************************************************
011520* Vortagespuffer leeren
011530******************************************************************
011540 C024-VORTAG-PUFFER-LOESCHEN SECTION.
011550 C024-00.
011560     PERFORM C025-VORTAG-ZELLE-LOESCHEN
011570        VARYING VP-ATT-IX FROM 1 BY 1 UNTIL VP-ATT-IX > 10
011580     .
011590 C024-99.
011600     EXIT.
011610
011620 C025-VORTAG-ZELLE-LOESCHEN SECTION.
011630 C025-00.
011640     MOVE SPACES TO VP-ATTRIBUT-NAME(VP-ATT-IX)
011650     MOVE ZERO   TO VP-WERT(VP-ATT-IX)
011660     .
011670 C025-99.
011680     EXIT.
011690
011700******************************************************************
011710* Ende -- Dateien schliessen, Zaehler anzeigen
011720******************************************************************
011730 B090-ENDE SECTION.
011740 B090-00.
011750     CLOSE ST-HRVORFILE
011760     CLOSE ST-VORTAGFILE
011770     CLOSE ST-HOURLYFILE
011780     DISPLAY K-MODUL ": GELESEN        = " D-ZAEHLER-SAETZE
011790     DISPLAY K-MODUL ": ENTITAETEN     = " D-ZAEHLER-ENTITAET
011800     DISPLAY K-MODUL ": GESCHRIEBEN    = " D-ZAEHLER-GESCHRIEBEN
011810     DISPLAY K-MODUL ": DURCHGESCHR.   = " D-ZAEHLER-DURCHGESCHR
011820     .
011830 B090-99.
011840     EXIT.
011850
011860******************************************************************
011870* Z002 -- Programmfehler (Datei-I/O) protokollieren und abbrechen
011880******************************************************************
011890 Z002-PROGERR SECTION.
011900 Z002-00.
011910     DISPLAY K-MODUL ": E/A-FEHLER, FILE-STATUS=" FILE-STATUS
011920     SET PRG-ABBRUCH TO TRUE
011930     PERFORM Z999-ERRLOG
011940     .
011950 Z002-99.
011960     EXIT.
011970
011980******************************************************************
011990* Z999 -- Fehlermeldung auf SYSOUT protokollieren
012000******************************************************************
012010 Z999-ERRLOG SECTION.
012020 Z999-00.
012030     DISPLAY K-MODUL ": ABBRUCH PROGRAMMLAUF"
012040     .
012050 Z999-99.
012060     EXIT.
012070
012080******************************************************************
012090* ENDE Source-Programm
012100******************************************************************
