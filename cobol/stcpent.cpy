000010*-----------------------------------------------------------------
000020* STCPENT  --  Entitaetenstamm (ENTITY master), ein Satz je
000030*              Leuchte/Schaltschrank, Eingabe fuer STBTCH0O (Steue
000040*              schleife) und STSWTM0O (Gebietszuordnung)
000050*-----------------------------------------------------------------
000060 01  ST-ENTITY-MASTER.
000070     05  ENT-ENTITAET-ID         PIC X(30).
000080     05  ENT-SERVICE-TYP         PIC X(10).
000090         88  ENT-SVC-TAMPERE         VALUE "tampere".
000100         88  ENT-SVC-VIINIKKA        VALUE "viinikka".
000110     05  ENT-GEBIET-ID            PIC X(30).
000120     05  FILLER                  PIC X(10).
