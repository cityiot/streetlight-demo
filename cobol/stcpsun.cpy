000010*-----------------------------------------------------------------
000020* STCPSUN  --  Sonnenauf-/-untergang je Datum (SUN-TIMES), Eingabe
000030*              fuer STSWTM0O (erwartete Schaltzeiten)
000040*-----------------------------------------------------------------
000050 01  ST-SUN-TIMES.
000060     05  SUN-DATUM               PIC X(10).
000070     05  SUN-AUFGANG             PIC X(08).
000080     05  SUN-UNTERGANG           PIC X(08).
000090     05  FILLER                  PIC X(14).
