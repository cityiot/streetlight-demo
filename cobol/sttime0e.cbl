000010 IDENTIFICATION DIVISION.
000020
000030 PROGRAM-ID.       STTIME0O.
000040 AUTHOR.           B. MAKINEN.
000050 INSTALLATION.     STADTWERKE BETRIEBS-DV, ABT. NETZUEBERWACHUNG.
000060 DATE-WRITTEN.     1991-09-03.
000070 DATE-COMPILED.
000080 SECURITY.         NUR FUER INTERNEN BETRIEBSGEBRAUCH.
000090
000100*****************************************************************
000110* Letzte Aenderung :: 2003-04-11
000120* Letzte Version   :: D.00.00
000130* Kurzbeschreibung :: Zeit-/Kalenderhilfsroutinen Nachtlauf
000140* Auftrag          :: STLNEW-3
000150*                     12345678901234567
000160* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000170*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000180*----------------------------------------------------------------*
000190* Vers. | Datum    | von | Kommentar                             *
000200*-------|----------|-----|---------------------------------------*
000210*A.00.00|1991-09-03| bm  | Neuerstellung: Sommer-/Winterzeit-
000220*       |          |     | Tabelle fest 1991-1995, Limitstunde
000230*A.01.00|1993-11-02| bm  | Tabelle erweitert 1996-2000
000240*B.00.00|1996-10-21| hr  | Sekunden-ab-Mitternacht-Routine fuer
000250*       |          |     | Schaltzeitvergleich ergaenzt
000260*B.00.01|1998-08-19| kl  | Jahr-2000-Umstellung: 4-stellige Jahre,
000270*       |          |     | Tabellenjahre bleiben gueltig
000280*B.00.02|1999-01-07| kl  | Nachtest Jahrtausendwechsel, keine
000290*       |          |     | weiteren Befunde
000300*C.00.00|2003-03-17| kl  | Intervall-Slot- und Zeitformat-Funktion
000310*       |          |     | ergaenzt (Auftrag STLNEW-2)
000320*C.01.00|2016-11-02| rg  | Sommerzeit-Tabelle ersetzt durch feste
000330*       |          |     | Eintraege 2017-2021 PLUS Kalenderformel
000340*       |          |     | (Zeller) als Rueckfall fuer alle Jahre
000350*       |          |     | ausserhalb der Tabelle
000360*D.00.00|2003-04-11| kl  | Funktion VTAG (Vortagesdatum) ergaenzt,
000370*       |          |     | wird von STVALD0O fuer die Trennung
000380*       |          |     | Tag/Historie genutzt (Auftrag STLNEW-3)
000390*D.00.01|2026-01-19| sh  | Versionsanzeige (UPSI-15) nachgezogen,
000400*       |          |     | fehlte bislang entgegen den anderen
000410*       |          |     | Teilschritten (Auftrag STLNEW-11)
000420*----------------------------------------------------------------*
000430*
000440* Programmbeschreibung
000450* --------------------
000460*
000470* Gemeinsame Zeit-/Kalenderroutine, von den Teilschritten des
000480* Nachtlaufs per CALL genutzt (LINK-FUNKTION waehlt die Funktion):
000490*   LMTH  Limitstunde (21 Sommer / 22 Winter) fuer ein Datum
000500*   SEKM  Sekunden ab Mitternacht einer Uhrzeit, bezogen auf die
000510*         Limitstunde (Stunden ab Limitstunde = Vortag, -24h)
000520*   SLOT  Intervall-Slot (Stundenanfang) einer Uhrzeit
000530*   FMT   Sekunden (ggf. negativ/>86400) als HH:MM:SS formatieren
000540*   VTAG  Vortagesdatum (Kalenderdifferenz -1 Tag) eines Datums
000550*
000560******************************************************************
000570
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     SWITCH-15 IS ANZEIGE-VERSION
000620         ON STATUS IS SHOW-VERSION
000630     CLASS ALPHNUM IS "0123456789"
000640                      "abcdefghijklmnopqrstuvwxyz"
000650                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000660                      " .,;-_!$%&/=*+".
000670
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700
000710 DATA DIVISION.
000720 FILE SECTION.
000730
000740 WORKING-STORAGE SECTION.
000750*----------------------------------------------------------------*
000760* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000770*----------------------------------------------------------------*
000780 01          COMP-FELDER.
000790     05      C4-JAHR             PIC S9(04) COMP.
000800     05      C4-MONAT            PIC S9(04) COMP.
000810     05      C4-TAG              PIC S9(04) COMP.
000820     05      C4-STUNDE           PIC S9(04) COMP.
000830     05      C4-MINUTE           PIC S9(04) COMP.
000840     05      C4-SEKUNDE          PIC S9(04) COMP.
000850     05      C4-I1               PIC S9(04) COMP.
000860
000870     05      C4-X.
000880      10                         PIC X VALUE LOW-VALUE.
000890      10     C4-X2               PIC X.
000900     05      C4-NUM REDEFINES C4-X
000910                                 PIC S9(04) COMP.
000920
000930     05      C8-JJJJMMTT         PIC S9(08) COMP.
000940     05      C8-JJJJMMTT-T REDEFINES C8-JJJJMMTT
000950                                 PIC S9(08) COMP.
000960
000970*----------------------------------------------------------------*
000980* Felder fuer Kalenderformel (Zeller) -- letzter Sonntag im Monat
000990*----------------------------------------------------------------*
001000 01          ZELLER-FELDER.
001010     05      Z-JAHR-K            PIC S9(04) COMP.
001020     05      Z-JAHRH-J           PIC S9(04) COMP.
001030     05      Z-MONAT-M           PIC S9(04) COMP.
001040     05      Z-TAG-Q             PIC S9(04) COMP VALUE 31.
001050     05      Z-TERM1             PIC S9(06) COMP.
001060     05      Z-SUMME             PIC S9(06) COMP.
001070     05      Z-WOCHENTAG-H       PIC S9(04) COMP.
001080     05      Z-OFFSET            PIC S9(04) COMP.
001090     05      Z-LETZTER-SONNTAG   PIC S9(04) COMP.
001100     05      Z-MAERZ-SONNTAG     PIC S9(04) COMP.
001110     05      Z-OKTOBER-SONNTAG   PIC S9(04) COMP.
001120     05      FILLER              PIC X(04).
001130
001140*----------------------------------------------------------------*
001150* feste Sommerzeit-Tabelle 2017-2021 (letzte So. Maerz/Oktober)
001160*----------------------------------------------------------------*
001170 01          SOMMERZEIT-TABELLE.
001180     05      SZ-EINTRAG OCCURS 5 TIMES
001190                        INDEXED BY SZ-IX.
001200         10  SZ-JAHR             PIC 9(04).
001210         10  SZ-MAERZ-TAG        PIC 9(02).
001220         10  SZ-OKTOBER-TAG      PIC 9(02).
001230 01          SOMMERZEIT-WERTE.
001240     05      FILLER PIC X(10) VALUE "2017 26 29".
001250     05      FILLER PIC X(10) VALUE "2018 25 28".
001260     05      FILLER PIC X(10) VALUE "2019 31 27".
001270     05      FILLER PIC X(10) VALUE "2020 29 25".
001280     05      FILLER PIC X(10) VALUE "2021 28 31".
001290 01          SOMMERZEIT-WERTE-T REDEFINES SOMMERZEIT-WERTE
001300                        OCCURS 5 TIMES.
001310     05      SZW-JAHR            PIC 9(04).
001320     05      FILLER              PIC X.
001330     05      SZW-MAERZ-TAG       PIC 9(02).
001340     05      FILLER              PIC X.
001350     05      SZW-OKTOBER-TAG     PIC 9(02).
001360
001370*----------------------------------------------------------------*
001380* Monatslaengen-Tabelle fuer VTAG (Vortagesdatum)
001390*----------------------------------------------------------------*
001400 01          MONATSLAENGE-WERTE.
001410     05      FILLER              PIC X(24)
001420             VALUE "312831303130313130313031".
001430 01          MONATSLAENGE-T REDEFINES MONATSLAENGE-WERTE
001440                        OCCURS 12 TIMES
001450                        INDEXED BY ML-IX.
001460     05      ML-TAGE             PIC 9(02).
001470
001480*----------------------------------------------------------------*
001490* Display-Felder: Praefix D
001500*----------------------------------------------------------------*
001510 01          DISPLAY-FELDER.
001520     05      D-NUM4              PIC -9(04).
001530     05      D-NUM6              PIC -9(06).
001540     05      D-JAHR-ED           PIC 9(04).
001550     05      D-MONAT-ED          PIC 9(02).
001560     05      D-TAG-ED            PIC 9(02).
001570     05      D-STUNDE-ED         PIC 9(02).
001580     05      D-MINUTE-ED         PIC 9(02).
001590     05      D-SEKUNDE-ED        PIC 9(02).
001600     05      FILLER              PIC X(04).
001610
001620*----------------------------------------------------------------*
001630* Felder mit konstantem Inhalt: Praefix K
001640*----------------------------------------------------------------*
001650 01          KONSTANTE-FELDER.
001660     05      K-MODUL             PIC X(08)  VALUE "STTIME0O".
001670     05      K-PROG-START        PIC X(20)
001680             VALUE "STTIME0O D.00.01    ".
001690     05      K-LIMIT-SOMMER      PIC 9(02)  VALUE 21.
001700     05      K-LIMIT-WINTER      PIC 9(02)  VALUE 22.
001710     05      FILLER              PIC X(04).
001720
001730*----------------------------------------------------------------*
001740* Conditional-Felder
001750*----------------------------------------------------------------*
001760 01          SCHALTER.
001770     05      PRG-STATUS          PIC 9.
001780          88 PRG-OK                          VALUE ZERO.
001790          88 PRG-ABBRUCH                     VALUE 2.
001800     05      SOMMER-GEFUNDEN-KZ  PIC X.
001810          88 SZ-TABELLE-TREFFER              VALUE "J".
001820          88 SZ-TABELLE-KEIN-TREFFER         VALUE "N".
001830     05      SCHALTJAHR-KZ       PIC X.
001840          88 SCHALTJAHR-JA                   VALUE "J".
001850          88 SCHALTJAHR-NEIN                 VALUE "N".
001860     05      FILLER              PIC X(04).
001870
001880*-->    Uebergabe aus Hauptprogramm bzw. aufrufendem Teilschritt
001890 01     LINK-REC.
001900    05  LINK-FUNKTION             PIC X(04).
001910*       LMTH = Limitstunde, SEKM = Sekunden ab Mitternacht,
001920*       SLOT = Intervall-Slot, FMT  = Zeitformat, VTAG = Vortag
001930    05  LINK-DATUM                PIC X(10).
001940    05  LINK-DATUM-ERG            PIC X(10).
001950    05  LINK-ZEIT                 PIC X(08).
001960    05  LINK-LIMIT-STUNDE         PIC 9(02).
001970    05  LINK-SEKUNDEN             PIC S9(06).
001980    05  LINK-SLOT-ZEIT            PIC X(08).
001990    05  LINK-ZEIT-TEXT            PIC X(08).
002000    05  LINK-RC                   PIC S9(04) COMP.
002010    05  FILLER                    PIC X(04).
002020
002030 PROCEDURE DIVISION USING LINK-REC.
002040
002050******************************************************************
002060* Steuerungs-Section -- waehlt die angeforderte Funktion
002070******************************************************************
002080 A100-STEUERUNG SECTION.
002090 A100-00.
002100     IF SHOW-VERSION
002110        DISPLAY K-PROG-START " " FUNCTION WHEN-COMPILED
002120     END-IF
002130     MOVE ZERO TO LINK-RC
002140     EVALUATE LINK-FUNKTION
002150        WHEN "LMTH"  PERFORM T100-LIMIT-STUNDE
002160        WHEN "SEKM"  PERFORM T200-SEKUNDEN-AB-MN
002170        WHEN "SLOT"  PERFORM T300-INTERVALL-SLOT
002180        WHEN "FMT "  PERFORM T400-ZEIT-FORMAT
002190        WHEN "VTAG"  PERFORM T500-VORTAG
002200        WHEN OTHER   MOVE 9999 TO LINK-RC
002210     END-EVALUATE
002220     EXIT PROGRAM
002230     .
002240 A100-99.
002250     EXIT.
002260
002270******************************************************************
002280* LMTH -- Limitstunde fuer das uebergebene Datum ermitteln
002290******************************************************************
002300 T100-LIMIT-STUNDE SECTION.
002310 T100-00.
002320     MOVE LINK-DATUM(1:4) TO C4-JAHR
002330     MOVE LINK-DATUM(6:2) TO C4-MONAT
002340     MOVE LINK-DATUM(9:2) TO C4-TAG
002350
002360     PERFORM T110-TABELLE-SUCHEN
002370
002380     IF SZ-TABELLE-KEIN-TREFFER
002390        PERFORM T120-MAERZ-SONNTAG
002400        PERFORM T130-OKTOBER-SONNTAG
002410     END-IF
002420
002430     IF (C4-MONAT > 3  OR
002440        (C4-MONAT = 3  AND  C4-TAG >= Z-MAERZ-SONNTAG))
002450        AND
002460        (C4-MONAT < 10 OR
002470        (C4-MONAT = 10 AND  C4-TAG <  Z-OKTOBER-SONNTAG))
002480        MOVE K-LIMIT-SOMMER TO LINK-LIMIT-STUNDE
002490     ELSE
002500        MOVE K-LIMIT-WINTER TO LINK-LIMIT-STUNDE
002510     END-IF
002520     .
002530 T100-99.
002540     EXIT.
002550
002560******************************************************************
002570* feste Tabelle 2017-2021 nachschlagen
002580******************************************************************
002590 T110-TABELLE-SUCHEN SECTION.
002600 T110-00.
002610     SET SZ-TABELLE-KEIN-TREFFER TO TRUE
002620     PERFORM T115-TAB-ZEILE-PRUEFEN
002630        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 5
002640     .
002650 T110-99.
002660     EXIT.
002670
002680******************************************************************
002690* eine Tabellenzeile gegen das gesuchte Jahr pruefen
002700******************************************************************
002710 T115-TAB-ZEILE-PRUEFEN SECTION.
002720 T115-00.
002730     IF SZW-JAHR(C4-I1) = C4-JAHR
002740        MOVE SZW-MAERZ-TAG(C4-I1)   TO Z-MAERZ-SONNTAG
002750        MOVE SZW-OKTOBER-TAG(C4-I1) TO Z-OKTOBER-SONNTAG
002760        SET SZ-TABELLE-TREFFER TO TRUE
002770     END-IF
002780     .
002790 T115-99.
002800     EXIT.
002810
002820******************************************************************
002830* letzter Sonntag im Maerz (Zeller'sche Kongruenz, Rueckfall)
002840******************************************************************
002850 T120-MAERZ-SONNTAG SECTION.
002860 T120-00.
002870     MOVE C4-JAHR TO Z-JAHR-K
002880     DIVIDE Z-JAHR-K BY 100 GIVING Z-JAHRH-J REMAINDER Z-JAHR-K
002890     MOVE 3  TO Z-MONAT-M
002900     PERFORM T200-ZELLER-H
002910     PERFORM T210-LETZTER-SONNTAG-AUS-H
002920     MOVE Z-LETZTER-SONNTAG TO Z-MAERZ-SONNTAG
002930     .
002940 T120-99.
002950     EXIT.
002960
002970******************************************************************
002980* letzter Sonntag im Oktober (Zeller'sche Kongruenz, Rueckfall)
002990******************************************************************
003000 T130-OKTOBER-SONNTAG SECTION.
003010 T130-00.
003020     MOVE C4-JAHR TO Z-JAHR-K
003030     DIVIDE Z-JAHR-K BY 100 GIVING Z-JAHRH-J REMAINDER Z-JAHR-K
003040     MOVE 10 TO Z-MONAT-M
003050     PERFORM T200-ZELLER-H
003060     PERFORM T210-LETZTER-SONNTAG-AUS-H
003070     MOVE Z-LETZTER-SONNTAG TO Z-OKTOBER-SONNTAG
003080     .
003090 T130-99.
003100     EXIT.
003110
003120******************************************************************
003130* Zeller'sche Kongruenz fuer Tag 31 (Wochentag des Monatsletzten)
003140* H: 0=Samstag 1=Sonntag 2=Montag ... 6=Freitag
003150******************************************************************
003160 T200-ZELLER-H SECTION.
003170 T200-00.
003180     COMPUTE Z-TERM1 = (13 * (Z-MONAT-M + 1)) / 5
003190     COMPUTE Z-SUMME = Z-TAG-Q + Z-TERM1 + Z-JAHR-K
003200                      + (Z-JAHR-K / 4) + (Z-JAHRH-J / 4)
003210                      + (5 * Z-JAHRH-J)
003220     DIVIDE Z-SUMME BY 7 GIVING C4-I1 REMAINDER Z-WOCHENTAG-H
003230     .
003240 T200-99.
003250     EXIT.
003260
003270******************************************************************
003280* aus Wochentag des Monatsletzten den letzten Sonntag ableiten
003290******************************************************************
003300 T210-LETZTER-SONNTAG-AUS-H SECTION.
003310 T210-00.
003320     COMPUTE Z-OFFSET = (Z-WOCHENTAG-H - 1 + 7)
003330     DIVIDE Z-OFFSET BY 7 GIVING C4-I1 REMAINDER Z-OFFSET
003340     COMPUTE Z-LETZTER-SONNTAG = 31 - Z-OFFSET
003350     .
003360 T210-99.
003370     EXIT.
003380
003390******************************************************************
003400* SEKM -- Sekunden ab Mitternacht, bezogen auf die Limitstunde
003410******************************************************************
003420 T200-SEKUNDEN-AB-MN SECTION.
003430 T200-SEKM-00.
003440     MOVE LINK-ZEIT(1:2) TO C4-STUNDE
003450     MOVE LINK-ZEIT(4:2) TO C4-MINUTE
003460     MOVE LINK-ZEIT(7:2) TO C4-SEKUNDE
003470     COMPUTE LINK-SEKUNDEN =
003480             (C4-STUNDE * 3600) + (C4-MINUTE * 60) + C4-SEKUNDE
003490     IF C4-STUNDE >= LINK-LIMIT-STUNDE
003500        COMPUTE LINK-SEKUNDEN = LINK-SEKUNDEN - 86400
003510     END-IF
003520     .
003530 T200-SEKM-99.
003540     EXIT.
003550
003560******************************************************************
003570* SLOT -- Intervall-Slot (Stundenanfang) einer Uhrzeit
003580******************************************************************
003590 T300-INTERVALL-SLOT SECTION.
003600 T300-00.
003610     MOVE LINK-ZEIT(1:2) TO LINK-SLOT-ZEIT(1:2)
003620     MOVE ":00:00"       TO LINK-SLOT-ZEIT(3:6)
003630     .
003640 T300-99.
003650     EXIT.
003660
003670******************************************************************
003680* FMT -- Sekunden (ggf. ausserhalb 0..86399) als Zeit formatieren
003690******************************************************************
003700 T400-ZEIT-FORMAT SECTION.
003710 T400-00.
003720     MOVE LINK-SEKUNDEN TO Z-SUMME
003730     IF Z-SUMME < 0
003740        COMPUTE Z-SUMME = Z-SUMME + 86400
003750     END-IF
003760     IF Z-SUMME >= 86400
003770        COMPUTE Z-SUMME = Z-SUMME - 86400
003780     END-IF
003790     DIVIDE Z-SUMME BY 3600 GIVING C4-STUNDE REMAINDER Z-SUMME
003800     DIVIDE Z-SUMME BY 60   GIVING C4-MINUTE REMAINDER C4-SEKUNDE
003810     MOVE C4-STUNDE  TO D-STUNDE-ED
003820     MOVE C4-MINUTE  TO D-MINUTE-ED
003830     MOVE C4-SEKUNDE TO D-SEKUNDE-ED
003840     MOVE SPACES     TO LINK-ZEIT-TEXT
003850     STRING D-STUNDE-ED  DELIMITED BY SIZE, ":" DELIMITED BY SIZE,
003860            D-MINUTE-ED  DELIMITED BY SIZE, ":" DELIMITED BY SIZE,
003870            D-SEKUNDE-ED DELIMITED BY SIZE
003880       INTO LINK-ZEIT-TEXT
003890     .
003900 T400-99.
003910     EXIT.
003920
003930******************************************************************
003940* VTAG -- Vortagesdatum (Kalenderdifferenz -1 Tag)
003950******************************************************************
003960 T500-VORTAG SECTION.
003970 T500-00.
003980     MOVE LINK-DATUM(1:4) TO C4-JAHR
003990     MOVE LINK-DATUM(6:2) TO C4-MONAT
004000     MOVE LINK-DATUM(9:2) TO C4-TAG
004010
004020     SUBTRACT 1 FROM C4-TAG
004030     IF C4-TAG = ZERO
004040        SUBTRACT 1 FROM C4-MONAT
004050        IF C4-MONAT = ZERO
004060           MOVE 12 TO C4-MONAT
004070           SUBTRACT 1 FROM C4-JAHR
004080        END-IF
004090        MOVE ML-TAGE(C4-MONAT) TO C4-TAG
004100        IF C4-MONAT = 2
004110           PERFORM T510-SCHALTJAHR-PRUEFEN
004120           IF SCHALTJAHR-JA
004130              MOVE 29 TO C4-TAG
004140           END-IF
004150        END-IF
004160     END-IF
004170
004180     MOVE C4-JAHR  TO D-JAHR-ED
004190     MOVE C4-MONAT TO D-MONAT-ED
004200     MOVE C4-TAG   TO D-TAG-ED
004210     MOVE SPACES   TO LINK-DATUM-ERG
004220     STRING D-JAHR-ED  DELIMITED BY SIZE, "-" DELIMITED BY SIZE,
004230            D-MONAT-ED DELIMITED BY SIZE, "-" DELIMITED BY SIZE,
004240            D-TAG-ED   DELIMITED BY SIZE
004250       INTO LINK-DATUM-ERG
004260     .
004270 T500-99.
004280     EXIT.
004290
004300******************************************************************
004310* Schaltjahrpruefung (fuer VTAG, Monatslaenge Februar)
004320******************************************************************
004330 T510-SCHALTJAHR-PRUEFEN SECTION.
004340 T510-00.
004350     SET SCHALTJAHR-NEIN TO TRUE
004360     DIVIDE C4-JAHR BY 4   GIVING C4-NUM REMAINDER C4-I1
004370     IF C4-I1 = ZERO
004380        DIVIDE C4-JAHR BY 100 GIVING C4-NUM REMAINDER C4-I1
004390        IF C4-I1 NOT = ZERO
004400           SET SCHALTJAHR-JA TO TRUE
004410        ELSE
004420           DIVIDE C4-JAHR BY 400 GIVING C4-NUM REMAINDER C4-I1
004430           IF C4-I1 = ZERO
004440              SET SCHALTJAHR-JA TO TRUE
004450           END-IF
004460        END-IF
004470     END-IF
004480     .
004490 T510-99.
004500     EXIT.
004510
004520******************************************************************
004530* ENDE Source-Programm
004540******************************************************************
