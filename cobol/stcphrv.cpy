000010*-----------------------------------------------------------------
000020* STCPHRV  --  Stundenwert, Ist- oder Statistikwert (HOURLY-VALUE)
000030*              ein Satz je Entitaet/Zeitfenster/Attribut/Werttyp,
000040*              geschrieben von STHSTA0O, STGAPF0O, gelesen von
000050*              STLMST1O, STSWTM0O, STANLY0O, STRPT0O
000060*-----------------------------------------------------------------
000070 01  ST-HOURLY-VALUE.
000080     05  HRV-ENTITAET-ID         PIC X(30).
000090     05  HRV-WERT-DATUM          PIC X(10).
000100     05  HRV-ZEITFENSTER         PIC X(08).
000110     05  HRV-ATTRIBUT-NAME       PIC X(20).
000120     05  HRV-WERT-TYP            PIC X(08).
000130         88  HRV-TYP-REALTIME        VALUE "realtime".
000140         88  HRV-TYP-AVG             VALUE "avg".
000150         88  HRV-TYP-STDEV           VALUE "stdev".
000160     05  HRV-ATTRIBUT-WERT       PIC S9(09)V9(03).
000170     05  HRV-IST-ANTEIL          PIC 9V9(02).
000180     05  FILLER                  PIC X(09).
