000010*-----------------------------------------------------------------
000020* STCPHST  --  Historienstatistik je Attribut und Stunde ueber das
000030*              21-Tage-Fenster (HISTORY-STAT), Zwischenergebnis au
000040*              STHSTA0O, Basis fuer STLMST1O (Grenzwerte)
000050*-----------------------------------------------------------------
000060 01  ST-HISTORY-STAT.
000070     05  HST-ENTITAET-ID         PIC X(30).
000080     05  HST-ATTRIBUT-NAME       PIC X(20).
000090     05  HST-STUNDE              PIC 9(02).
000100     05  HST-ANZAHL              PIC 9(05).
000110     05  HST-MITTELWERT          PIC S9(09)V9(03).
000120     05  HST-STD-ABWEICHUNG      PIC S9(09)V9(03).
000130     05  HST-STD-GUELTIG         PIC X.
000140         88  HST-STD-VORHANDEN       VALUE "J".
000150         88  HST-STD-FEHLT           VALUE "N".
000160     05  FILLER                  PIC X(11).
