000010 IDENTIFICATION DIVISION.
000020
000030 PROGRAM-ID.       STRPT0O.
000040 AUTHOR.           P. VIRTANEN.
000050 INSTALLATION.     STADTWERKE BETRIEBS-DV, ABT. NETZUEBERWACHUNG.
000060 DATE-WRITTEN.     1988-04-26.
000070 DATE-COMPILED.
000080 SECURITY.         NUR FUER INTERNEN BETRIEBSGEBRAUCH.
000090
000100*****************************************************************
000110* Letzte Aenderung :: 2004-12-08
000120* Letzte Version   :: C.00.00
000130* Kurzbeschreibung :: Tagesbericht Strassenbeleuchtung, Entitaet
000140*                     je Zeitfenster, Soll-Ist und Tagesenergie
000150* Auftrag          :: STLNEW-10
000160*                     12345678901234567
000170* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000180*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000190*----------------------------------------------------------------*
000200* Vers. | Datum    | von | Kommentar                             *
000210*-------|----------|-----|---------------------------------------*
000220*A.00.00|1988-04-26| hr  | Neuerstellung
000230*A.00.01|1990-06-19| hr  | Summenzeile je Service ergaenzt
000240*A.01.00|1993-03-11| nv  | Zeile "keine Angaben" bei Entitaeten
000250*       |          |     | ohne Zeitfensterdaten
000260*B.00.00|1998-09-08| kl  | Jahr-2000: keine Datumsarithmetik im
000270*       |          |     | Programm, keine Aenderung erforderlich
000280*B.00.01|1999-01-14| kl  | Nachtest Jahrtausendwechsel, keine
000290*       |          |     | weiteren Befunde
000300*C.00.00|2004-12-08| kl  | Umstellung auf ST-ANLYFILE (Auftrag
000310*       |          |     | STLNEW-10), Soll-Ist-Zeilen je Attribut
000320*       |          |     | und Historienhinweis ergaenzt
000330*----------------------------------------------------------------*
000340*
000350* Programmbeschreibung
000360* --------------------
000370*
000380* Achter und letzter Teilschritt des Nachtlaufs: druckt je
000390* Entitaet und Zeitfenster eine Zeile mit den Attributwerten,
000400* dem Lichtstatus, der Stundenenergie, etwaigen Befunden aus
000410* STANLY0O und dem Historienhinweis; schreibt je Entitaet eine
000420* Zusammenfassungszeile (Schaltfenster Soll/Ist, Tagesenergie)
000430* und am Ende eine Summenzeile je Servicetyp und insgesamt.
000440*
000450******************************************************************
000460
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     SWITCH-15 IS ANZEIGE-VERSION
000510         ON STATUS IS SHOW-VERSION
000520     C01 IS TOP-OF-FORM
000530     CLASS ALPHNUM IS "0123456789"
000540                      "abcdefghijklmnopqrstuvwxyz"
000550                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000560                      " .,;-_!$%&/=*+".
000570
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT ST-ENTITYFILE   ASSIGN TO "ENTMAST"
000610            ORGANIZATION IS LINE SEQUENTIAL
000620            FILE STATUS IS FILE-STATUS.
000630     SELECT ST-SWITCHTIMEFILE ASSIGN TO "SWITCHT"
000640            ORGANIZATION IS LINE SEQUENTIAL
000650            FILE STATUS IS FILE-STATUS.
000660     SELECT ST-ANLYFILE     ASSIGN TO "ANLYS"
000670            ORGANIZATION IS LINE SEQUENTIAL
000680            FILE STATUS IS FILE-STATUS.
000690     SELECT ST-LGHTSTFILE   ASSIGN TO "LGHTST"
000700            ORGANIZATION IS LINE SEQUENTIAL
000710            FILE STATUS IS FILE-STATUS.
000720     SELECT ST-DAYENERGYFILE ASSIGN TO "TAGSUM"
000730            ORGANIZATION IS LINE SEQUENTIAL
000740            FILE STATUS IS FILE-STATUS.
000750     SELECT ST-DATEWARNFILE ASSIGN TO "DATEWARN"
000760            ORGANIZATION IS LINE SEQUENTIAL
000770            FILE STATUS IS FILE-STATUS.
000780     SELECT ST-PRINTFILE    ASSIGN TO "PRTOUT"
000790            ORGANIZATION IS LINE SEQUENTIAL
000800            FILE STATUS IS FILE-STATUS.
000810
000820 DATA DIVISION.
000830 FILE SECTION.
000840
000850 FD  ST-ENTITYFILE
000860     LABEL RECORDS ARE STANDARD.
000870     COPY STCPENT OF "=STLCPYLB".
000880
000890 FD  ST-SWITCHTIMEFILE
000900     LABEL RECORDS ARE STANDARD.
000910     COPY STCPSWT OF "=STLCPYLB".
000920
000930 FD  ST-ANLYFILE
000940     LABEL RECORDS ARE STANDARD.
000950     COPY STCPALY OF "=STLCPYLB".
000960
000970 FD  ST-LGHTSTFILE
000980     LABEL RECORDS ARE STANDARD.
000990     COPY STCPLST OF "=STLCPYLB".
001000
001010 FD  ST-DAYENERGYFILE
001020     LABEL RECORDS ARE STANDARD.
001030     COPY STCPNRG OF "=STLCPYLB".
001040
001050 FD  ST-DATEWARNFILE
001060     LABEL RECORDS ARE STANDARD.
001070     COPY STCPWRN OF "=STLCPYLB".
001080
001090 FD  ST-PRINTFILE
001100     LABEL RECORDS ARE STANDARD.
001110     COPY STCPRPT OF "=STLCPYLB".
001120
001130 WORKING-STORAGE SECTION.
001140*----------------------------------------------------------------*
001150* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001160*----------------------------------------------------------------*
001170 01          COMP-FELDER.
001180     05      C4-ATTR-ANZ         PIC S9(04) COMP.
001190     05      C4-SPALTEN-ANZ      PIC S9(04) COMP.
001200     05      C4-ENERGIE-IX       PIC S9(04) COMP.
001210     05      C4-LICHT-IX         PIC S9(04) COMP.
001220     05      C4-FENSTER-ANZ      PIC S9(04) COMP.
001230
001240*----------------------------------------------------------------*
001250* Einzelstehender Lauf-Index: klassische 77-Stufe
001260*----------------------------------------------------------------*
001270 77          C4-STUNDE           PIC S9(04) COMP.
001280
001290*----------------------------------------------------------------*
001300* Schaltfenster-Puffer, vollstaendig aus ST-SWITCHTIMEFILE
001310* geladen -- Text der Untergrenze/Obergrenze nur zur Anzeige,
001320* keine Sekundenumrechnung erforderlich
001330*----------------------------------------------------------------*
001340 01          SCHALTFENSTER-PUFFER.
001350     05      FP-FENSTER OCCURS 4500 TIMES
001360                        INDEXED BY FP-IX.
001370         10  FP-KENNUNG              PIC X(30).
001380         10  FP-TYP                  PIC X(03).
001390             88 FP-TYP-AUS                VALUE "off".
001400             88 FP-TYP-EIN                VALUE "on ".
001410         10  FP-VON-TEXT              PIC X(08).
001420         10  FP-BIS-TEXT              PIC X(08).
001430
001440*----------------------------------------------------------------*
001450* Attributtabelle der laufenden Entitaet; Spalten 1 bis
001460* C4-SPALTEN-ANZ werden gedruckt, C4-ENERGIE-IX ist die
001470* Energiespalte, C4-LICHT-IX die fuer den Lichtstatus
001480* massgebliche Spalte (Intensitaet bzw. Beleuchtungsstaerke)
001490*----------------------------------------------------------------*
001500 01          ATTRIBUT-PUFFER.
001510     05      TP-ATTRIBUT OCCURS 7 TIMES
001520                        INDEXED BY TP-IX.
001530         10  TP-NAME                 PIC X(20).
001540         10  TP-KURZTEXT              PIC X(14).
001550
001560*----------------------------------------------------------------*
001570* Zeitfenster-Puffer der laufenden Entitaet -- 24 Zeilen je bis
001580* zu 7 Attribute, aus ST-ANLYFILE gefuellt
001590*----------------------------------------------------------------*
001600 01          ZEITFENSTER-PUFFER.
001610     05      RP-SLOT OCCURS 24 TIMES
001620                        INDEXED BY RP-SLOT-IX.
001630         10  RP-ATTR OCCURS 7 TIMES
001640                        INDEXED BY RP-ATTR-IX.
001650             15  RP-WERT             PIC S9(09)V9(03).
001660             15  RP-IST-ANTEIL       PIC 9V9(02).
001670             15  RP-LEVEL            PIC 9.
001680                 88 RP-LEVEL-OK          VALUE 1.
001690                 88 RP-LEVEL-WARNUNG     VALUE 2.
001700                 88 RP-LEVEL-FEHLER      VALUE 3.
001710             15  RP-MELDUNG          PIC X(40).
001720             15  RP-MITTELWERT       PIC S9(09)V9(03).
001730             15  RP-STD-ABWEICHUNG   PIC S9(09)V9(03).
001740             15  RP-HISTORIE-KZ      PIC X.
001750                 88 RP-HISTORIE-DA       VALUE "J".
001760             15  RP-WERT-KZ          PIC X.
001770                 88 RP-WERT-DA           VALUE "J".
001780         10  RP-LICHT-STATUS         PIC X(07).
001790
001800*----------------------------------------------------------------*
001810* laufende Merkfelder
001820*----------------------------------------------------------------*
001830 01          AKKU-FELDER.
001840     05      AK-ENTITAET-ID      PIC X(30).
001850     05      AK-GEBIET-ID        PIC X(30).
001860     05      AK-WERT-DATUM       PIC X(10).
001870     05      AK-SERVICE-TYP      PIC X(10).
001880     05      AK-MAX-LEVEL        PIC 9.
001890     05      AK-ZEILEN-ANZ       PIC S9(04) COMP.
001900     05      AK-GESAMT-ENERGIE   PIC S9(11)V9(03).
001910     05      AK-GESCH-STD        PIC 9(02).
001920     05      AK-ENERGIE-TEXT     PIC X(13).
001930
001940*----------------------------------------------------------------*
001950* Summenfelder je Servicetyp (1=tampere, 2=viinikka) und
001960* insgesamt (3)
001970*----------------------------------------------------------------*
001980 01          SUMMEN-PUFFER.
001990     05      SP-SERVICE OCCURS 3 TIMES
002000                        INDEXED BY SP-IX.
002010         10  SP-ENTITAET-ANZ         PIC S9(05) COMP.
002020         10  SP-OK-ANZ               PIC S9(05) COMP.
002030         10  SP-WARNUNG-ANZ          PIC S9(05) COMP.
002040         10  SP-FEHLER-ANZ           PIC S9(05) COMP.
002050         10  SP-ENERGIE-SUMME        PIC S9(11)V9(03).
002060
002070*----------------------------------------------------------------*
002080* Work-Felder: Praefix W
002090*----------------------------------------------------------------*
002100 01          WORK-FELDER.
002110     05      W-STUNDE-TEXT       PIC 99.
002120     05      W-ZEITVON           PIC 99.
002130     05      W-ZEITBIS           PIC 99.
002140     05      W-WERT-EDIT         PIC ---9.9.
002150     05      W-SPALTENTEXT       PIC X(14).
002160     05      W-ENERGIE-EDIT      PIC ----9.9.
002170     05      W-ENERGIE-EDIT-WH   PIC ----9.
002180     05      W-ENERGIE-EDIT-KWH  PIC ----9.9.
002190     05      W-ENERGIE-EDIT-MWH  PIC ----9.99.
002200     05      W-ENERGIE-EDIT-GWH  PIC ----9.999.
002210     05      W-PROBLEM-TEXT      PIC X(30).
002220     05      W-DETAIL-TEXT       PIC X(60).
002230     05      W-MITTEL-EDIT       PIC ----9.9.
002240     05      W-STD-EDIT          PIC ----9.9.
002250     05      W-ENERGIE-ANZEIGE   PIC S9(11)V9(03).
002260     05      W-ENERGIE-ANZEIGE-T REDEFINES W-ENERGIE-ANZEIGE.
002270         10  W-ENERGIE-GANZZAHL  PIC S9(08).
002280         10  W-ENERGIE-DEZIMAL   PIC 9(03).
002290     05      W-AUS-VON-TEXT       PIC X(08).
002300     05      W-AUS-BIS-TEXT       PIC X(08).
002310     05      W-EIN-VON-TEXT       PIC X(08).
002320     05      W-EIN-BIS-TEXT       PIC X(08).
002330     05      W-SOLL-AUS-TEXT      PIC X(08).
002340     05      W-SOLL-EIN-TEXT      PIC X(08).
002350     05      W-FLAG-TEXT          PIC X(40).
002360     05      W-DATUM-TEXT         PIC X(10).
002370     05      W-DATUM-TEXT-T REDEFINES W-DATUM-TEXT.
002380         10  W-DATUM-JJJJ        PIC 9(04).
002390         10  FILLER              PIC X(01).
002400         10  W-DATUM-MM          PIC 9(02).
002410         10  FILLER              PIC X(01).
002420         10  W-DATUM-TT          PIC 9(02).
002430
002440*----------------------------------------------------------------*
002450* Display-Felder: Praefix D
002460*----------------------------------------------------------------*
002470 01          DISPLAY-FELDER.
002480     05      D-ZAEHLER-ENTITAET         PIC 9(05).
002490     05      D-ZAEHLER-ZEILEN           PIC 9(07).
002500     05      FILLER                     PIC X(04).
002510
002520*----------------------------------------------------------------*
002530* Felder mit konstantem Inhalt: Praefix K
002540*----------------------------------------------------------------*
002550 01          KONSTANTE-FELDER.
002560     05      K-MODUL             PIC X(08)  VALUE "STRPT0O ".
002570     05      K-PROG-START        PIC X(20)
002580             VALUE "STRPT0O C.00.00     ".
002590     05      K-WH-GRENZE         PIC S9(11)V9(03) VALUE 1000.
002600     05      K-KWH-GRENZE        PIC S9(11)V9(03) VALUE 1000000.
002610     05      K-MWH-GRENZE        PIC S9(11)V9(03)
002620             VALUE 1000000000.
002630
002640*----------------------------------------------------------------*
002650* Conditional-Felder
002660*----------------------------------------------------------------*
002670 01          SCHALTER.
002680     05      FILE-STATUS         PIC X(02).
002690          88 FILE-OK                          VALUE "00".
002700          88 FILE-NOK                         VALUE "10" "30" "35"
002710                                               "37" "39" "41" "42"
002720                                               "43" "44" "46" "47"
002730                                               "48".
002740          88 FILE-TIME-OUT                    VALUE "09".
002750     05      REC-STAT REDEFINES FILE-STATUS.
002760         10  FILE-STATUS1        PIC X(01).
002770             88 FILE-EOF                      VALUE "1".
002780             88 FILE-INVALID                  VALUE "2".
002790             88 FILE-PERMERR                  VALUE "3".
002800             88 FILE-LOGICERR                 VALUE "4".
002810             88 FILE-NONAME                   VALUE "4" "7".
002820             88 FILE-IMPLERR                  VALUE "9".
002830         10  FILE-STATUS2        PIC X(01).
002840     05      PRG-STATUS          PIC 9.
002850          88 PRG-OK                           VALUE ZERO.
002860          88 PRG-NOK                          VALUE 1.
002870          88 PRG-ABBRUCH                      VALUE 2.
002880     05      ENTITY-EOF-KZ       PIC X.
002890          88 ENTITY-EOF                       VALUE "J".
002900          88 ENTITY-NICHT-EOF                 VALUE "N".
002910     05      ANLY-EOF-KZ         PIC X.
002920          88 ANLY-EOF                         VALUE "J".
002930          88 ANLY-NICHT-EOF                   VALUE "N".
002940     05      ANLY-PUFFER-VOLL-KZ PIC X.
002950          88 ANLY-ZEILE-IM-PUFFER             VALUE "J".
002960          88 ANLY-ZEILE-NICHT-IM-PUFFER       VALUE "N".
002970     05      LGHTST-EOF-KZ       PIC X.
002980          88 LGHTST-EOF                       VALUE "J".
002990          88 LGHTST-NICHT-EOF                 VALUE "N".
003000     05      LGHTST-PUFFER-VOLL-KZ PIC X.
003010          88 LGHTST-ZEILE-IM-PUFFER           VALUE "J".
003020          88 LGHTST-ZEILE-NICHT-IM-PUFFER     VALUE "N".
003030     05      NRG-EOF-KZ          PIC X.
003040          88 NRG-EOF                         VALUE "J".
003050     05      WRN-EOF-KZ          PIC X.
003060          88 WARN-EOF                        VALUE "J".
003070     05      ATTRIBUT-GEFUNDEN-KZ PIC X.
003080          88 ATTRIBUT-WAR-BEKANNT             VALUE "J".
003090          88 ATTRIBUT-WAR-NEU                 VALUE "N".
003100     05      HAT-DATEN-KZ        PIC X.
003110          88 ENTITAET-HAT-DATEN               VALUE "J".
003120          88 ENTITAET-OHNE-DATEN              VALUE "N".
003130     05      FILLER              PIC X(04).
003140
003150*-->    Uebergabe aus Steuerprogramm STBTCH0O
003160 01     LINK-REC.
003170    05  LINK-VERARB-DATUM         PIC X(10).
003180    05  LINK-RC                   PIC S9(04) COMP.
003190    05  FILLER                    PIC X(04).
003200
003210 PROCEDURE DIVISION USING LINK-REC.
003220
003230******************************************************************
003240* Steuerungs-Section
003250******************************************************************
003260 A100-STEUERUNG SECTION.
003270 A100-00.
003280     IF SHOW-VERSION
003290        DISPLAY K-PROG-START " " FUNCTION WHEN-COMPILED
003300     END-IF
003310
003320     PERFORM B000-00 THRU B000-99
003330
003340     IF PRG-OK
003350        PERFORM B100-00 THRU B100-99
003360     END-IF
003370
003380     PERFORM B090-00 THRU B090-99
003390
003400     MOVE ZERO TO LINK-RC
003410     IF PRG-ABBRUCH
003420        MOVE 9999 TO LINK-RC
003430     END-IF
003440     EXIT PROGRAM
003450     .
003460 A100-99.
003470     EXIT.
003480
003490******************************************************************
003500* Vorlauf -- Dateien oeffnen, Schaltfenster-Puffer laden
003510******************************************************************
003520 B000-VORLAUF SECTION.
003530 B000-00.
003540     PERFORM C000-00 THRU C000-99
003550
003560     OPEN INPUT  ST-ENTITYFILE
003570     OPEN INPUT  ST-SWITCHTIMEFILE
003580     OPEN INPUT  ST-ANLYFILE
003590     OPEN INPUT  ST-LGHTSTFILE
003600     OPEN INPUT  ST-DAYENERGYFILE
003610     OPEN INPUT  ST-DATEWARNFILE
003620     OPEN OUTPUT ST-PRINTFILE
003630
003640     IF FILE-NOK
003650        DISPLAY K-MODUL ": OEFFNEN FEHLGESCHLAGEN " FILE-STATUS
003660        SET PRG-ABBRUCH TO TRUE
003670     END-IF
003680
003690     IF PRG-OK
003700        PERFORM C100-00 THRU C100-99
003710        PERFORM C200-00 THRU C200-99
003720     END-IF
003730     .
003740 B000-99.
003750     EXIT.
003760
003770******************************************************************
003780* Hauptverarbeitung -- eine Entitaet nach der anderen
003790******************************************************************
003800 B100-VERARBEITUNG SECTION.
003810 B100-00.
003820     MOVE LINK-VERARB-DATUM TO AK-WERT-DATUM
003830     PERFORM S050-LESE-ENTITY-SATZ
003840     PERFORM S060-ENTITAET-VERARBEITEN
003850        UNTIL ENTITY-EOF
003860     .
003870 B100-99.
003880     EXIT.
003890
003900 S050-LESE-ENTITY-SATZ SECTION.
003910 S050-00.
003920     READ ST-ENTITYFILE
003930        AT END
003940           SET ENTITY-EOF TO TRUE
003950     END-READ
003960     .
003970 S050-99.
003980     EXIT.
003990
004000******************************************************************
004010* eine Entitaet: Attributtabelle fuellen, Zeitfenster puffern,
004020* Zeilen drucken, Zusammenfassung drucken, Summenpuffer pflegen
004030******************************************************************
004040 S060-ENTITAET-VERARBEITEN SECTION.
004050 S060-00.
004060     MOVE ENT-ENTITAET-ID  TO AK-ENTITAET-ID
004070     MOVE ENT-GEBIET-ID    TO AK-GEBIET-ID
004080     MOVE ENT-SERVICE-TYP  TO AK-SERVICE-TYP
004090
004100     PERFORM S070-ATTRIBUTTABELLE-FUELLEN
004110     PERFORM S200-ANLYFILE-PUFFERN
004120     PERFORM S250-LGHTSTFILE-PUFFERN
004130
004140     IF ENTITAET-HAT-DATEN
004150        PERFORM S500-00 THRU S500-99
004160           VARYING RP-SLOT-IX FROM 1 BY 1 UNTIL RP-SLOT-IX > 24
004170     ELSE
004180        PERFORM S550-KEINE-ANGABEN-DRUCKEN
004190     END-IF
004200
004210     PERFORM S600-ENERGIE-LESEN
004220     PERFORM S650-WARNUNG-LESEN
004230     PERFORM S700-ZUSAMMENFASSUNG-DRUCKEN
004240     PERFORM S750-SUMMEN-FORTSCHREIBEN
004250
004260     ADD 1 TO D-ZAEHLER-ENTITAET
004270     PERFORM S050-LESE-ENTITY-SATZ
004280     .
004290 S060-99.
004300     EXIT.
004310
004320******************************************************************
004330* Attributtabelle je Service-Typ fuellen -- Reihenfolge legt die
004340* Druckspalten fest, letzter Eintrag ist stets die Energiespalte
004350******************************************************************
004360 S070-ATTRIBUTTABELLE-FUELLEN SECTION.
004370 S070-00.
004380     IF AK-SERVICE-TYP = "tampere"
004390        MOVE 7 TO C4-ATTR-ANZ
004400        MOVE 6 TO C4-SPALTEN-ANZ
004410        MOVE 7 TO C4-ENERGIE-IX
004420        MOVE 1 TO C4-LICHT-IX
004430        MOVE "current_L1"  TO TP-NAME(1)
004440        MOVE "current (L1)" TO TP-KURZTEXT(1)
004450        MOVE "current_L2"  TO TP-NAME(2)
004460        MOVE "current (L2)" TO TP-KURZTEXT(2)
004470        MOVE "current_L3"  TO TP-NAME(3)
004480        MOVE "current (L3)" TO TP-KURZTEXT(3)
004490        MOVE "voltage_L1"  TO TP-NAME(4)
004500        MOVE "voltage (L1)" TO TP-KURZTEXT(4)
004510        MOVE "voltage_L2"  TO TP-NAME(5)
004520        MOVE "voltage (L2)" TO TP-KURZTEXT(5)
004530        MOVE "voltage_L3"  TO TP-NAME(6)
004540        MOVE "voltage (L3)" TO TP-KURZTEXT(6)
004550        MOVE "energy.L0"   TO TP-NAME(7)
004560        MOVE "energy"      TO TP-KURZTEXT(7)
004570     ELSE
004580        MOVE 5 TO C4-ATTR-ANZ
004590        MOVE 4 TO C4-SPALTEN-ANZ
004600        MOVE 5 TO C4-ENERGIE-IX
004610        MOVE 4 TO C4-LICHT-IX
004620        MOVE "power"             TO TP-NAME(1)
004630        MOVE "power"             TO TP-KURZTEXT(1)
004640        MOVE "current"           TO TP-NAME(2)
004650        MOVE "current"           TO TP-KURZTEXT(2)
004660        MOVE "voltage"           TO TP-NAME(3)
004670        MOVE "voltage"           TO TP-KURZTEXT(3)
004680        MOVE "illuminance_level" TO TP-NAME(4)
004690        MOVE "level"             TO TP-KURZTEXT(4)
004700        MOVE "energy"            TO TP-NAME(5)
004710        MOVE "energy"            TO TP-KURZTEXT(5)
004720     END-IF
004730     .
004740 S070-99.
004750     EXIT.
004760
004770******************************************************************
004780* ST-ANLYFILE der laufenden Entitaet puffern -- Satzfolge ist
004790* attributweise je 24 Zeitfenster (wie von STANLY0O geschrieben);
004800* Vorausschau-Technik wie in STANLY0O/STRENG0O
004810******************************************************************
004820 S200-ANLYFILE-PUFFERN SECTION.
004830 S200-00.
004840     PERFORM S210-SLOT-PUFFER-LOESCHEN
004850        VARYING RP-SLOT-IX FROM 1 BY 1 UNTIL RP-SLOT-IX > 24
004860
004870     MOVE ZERO TO AK-ZEILEN-ANZ
004880     MOVE 1 TO AK-MAX-LEVEL
004890
004900     IF ANLY-NICHT-EOF AND ANLY-ZEILE-NICHT-IM-PUFFER
004910        PERFORM S220-LESE-ANLY-SATZ
004920     END-IF
004930
004940     PERFORM S230-ANLY-SATZ-UEBERNEHMEN
004950        UNTIL ANLY-EOF
004960           OR ALY-ENTITAET-ID NOT = AK-ENTITAET-ID
004970
004980     IF AK-ZEILEN-ANZ > ZERO
004990        SET ENTITAET-HAT-DATEN TO TRUE
005000     ELSE
005010        SET ENTITAET-OHNE-DATEN TO TRUE
005020     END-IF
005030     .
005040 S200-99.
005050     EXIT.
005060
005070 S210-SLOT-PUFFER-LOESCHEN SECTION.
005080 S210-00.
005090     PERFORM S215-ATTR-ZELLE-LOESCHEN
005100        VARYING RP-ATTR-IX FROM 1 BY 1 UNTIL RP-ATTR-IX > 7
005110     MOVE "unknown" TO RP-LICHT-STATUS(RP-SLOT-IX)
005120     .
005130 S210-99.
005140     EXIT.
005150
005160 S215-ATTR-ZELLE-LOESCHEN SECTION.
005170 S215-00.
005180     SET RP-WERT-DA(RP-SLOT-IX, RP-ATTR-IX) TO FALSE
005190     MOVE "N" TO RP-WERT-KZ(RP-SLOT-IX, RP-ATTR-IX)
005200     MOVE ZERO TO RP-WERT(RP-SLOT-IX, RP-ATTR-IX)
005210     MOVE ZERO TO RP-IST-ANTEIL(RP-SLOT-IX, RP-ATTR-IX)
005220     SET RP-LEVEL-OK(RP-SLOT-IX, RP-ATTR-IX) TO TRUE
005230     MOVE SPACES TO RP-MELDUNG(RP-SLOT-IX, RP-ATTR-IX)
005240     MOVE ZERO TO RP-MITTELWERT(RP-SLOT-IX, RP-ATTR-IX)
005250     MOVE ZERO TO RP-STD-ABWEICHUNG(RP-SLOT-IX, RP-ATTR-IX)
005260     MOVE "N" TO RP-HISTORIE-KZ(RP-SLOT-IX, RP-ATTR-IX)
005270     .
005280 S215-99.
005290     EXIT.
005300
005310 S220-LESE-ANLY-SATZ SECTION.
005320 S220-00.
005330     READ ST-ANLYFILE
005340        AT END
005350           SET ANLY-EOF TO TRUE
005360           GO TO S220-99
005370     END-READ
005380     SET ANLY-ZEILE-IM-PUFFER TO TRUE
005390     .
005400 S220-99.
005410     EXIT.
005420
005430 S230-ANLY-SATZ-UEBERNEHMEN SECTION.
005440 S230-00.
005450     SET ATTRIBUT-WAR-NEU TO TRUE
005460     SET TP-IX TO 1
005470     PERFORM S240-ATTR-ZELLE-VERGLEICHEN
005480        UNTIL ATTRIBUT-WAR-BEKANNT OR TP-IX > C4-ATTR-ANZ
005490
005500     IF ATTRIBUT-WAR-BEKANNT
005510        MOVE ALY-ZEITFENSTER(1:2) TO W-STUNDE-TEXT
005520        SET RP-SLOT-IX TO W-STUNDE-TEXT
005530        ADD 1 TO RP-SLOT-IX
005540        SET RP-ATTR-IX TO TP-IX
005550        MOVE ALY-WERT       TO RP-WERT(RP-SLOT-IX, RP-ATTR-IX)
005560        MOVE ALY-IST-ANTEIL TO RP-IST-ANTEIL(RP-SLOT-IX,
005570                                 RP-ATTR-IX)
005580        MOVE ALY-LEVEL      TO RP-LEVEL(RP-SLOT-IX, RP-ATTR-IX)
005590        MOVE ALY-MELDUNG    TO RP-MELDUNG(RP-SLOT-IX, RP-ATTR-IX)
005600        MOVE ALY-MITTELWERT TO RP-MITTELWERT(RP-SLOT-IX,
005610                                 RP-ATTR-IX)
005620        MOVE ALY-STD-ABWEICHUNG
005630                            TO RP-STD-ABWEICHUNG(RP-SLOT-IX,
005640                                 RP-ATTR-IX)
005650        MOVE ALY-HISTORIE-KZ
005660                            TO RP-HISTORIE-KZ(RP-SLOT-IX,
005670                                 RP-ATTR-IX)
005680        SET RP-WERT-DA(RP-SLOT-IX, RP-ATTR-IX) TO TRUE
005690        ADD 1 TO AK-ZEILEN-ANZ
005700        IF ALY-LEVEL > AK-MAX-LEVEL
005710           MOVE ALY-LEVEL TO AK-MAX-LEVEL
005720        END-IF
005730     END-IF
005740
005750     SET ANLY-ZEILE-NICHT-IM-PUFFER TO TRUE
005760     PERFORM S220-LESE-ANLY-SATZ
005770     .
005780 S230-99.
005790     EXIT.
005800
005810 S240-ATTR-ZELLE-VERGLEICHEN SECTION.
005820 S240-00.
005830     IF TP-NAME(TP-IX) = ALY-ATTRIBUT-NAME
005840        SET ATTRIBUT-WAR-BEKANNT TO TRUE
005850     ELSE
005860        SET TP-IX UP BY 1
005870     END-IF
005880     .
005890 S240-99.
005900     EXIT.
005910
005920******************************************************************
005930* ST-LGHTSTFILE der laufenden Entitaet puffern -- nur die fuer
005940* den Lichtstatus massgebliche Spalte wird uebernommen
005950******************************************************************
005960 S250-LGHTSTFILE-PUFFERN SECTION.
005970 S250-00.
005980     IF LGHTST-NICHT-EOF AND LGHTST-ZEILE-NICHT-IM-PUFFER
005990        PERFORM S260-LESE-LGHTST-SATZ
006000     END-IF
006010
006020     PERFORM S270-LGHTST-SATZ-UEBERNEHMEN
006030        UNTIL LGHTST-EOF
006040           OR LGS-ENTITAET-ID NOT = AK-ENTITAET-ID
006050     .
006060 S250-99.
006070     EXIT.
006080
006090 S260-LESE-LGHTST-SATZ SECTION.
006100 S260-00.
006110     READ ST-LGHTSTFILE
006120        AT END
006130           SET LGHTST-EOF TO TRUE
006140           GO TO S260-99
006150     END-READ
006160     SET LGHTST-ZEILE-IM-PUFFER TO TRUE
006170     .
006180 S260-99.
006190     EXIT.
006200
006210 S270-LGHTST-SATZ-UEBERNEHMEN SECTION.
006220 S270-00.
006230     IF LGS-ATTRIBUT-NAME = TP-NAME(C4-LICHT-IX)
006240        MOVE LGS-ZEITFENSTER(1:2) TO W-STUNDE-TEXT
006250        SET RP-SLOT-IX TO W-STUNDE-TEXT
006260        ADD 1 TO RP-SLOT-IX
006270        MOVE LGS-LICHT-STATUS TO RP-LICHT-STATUS(RP-SLOT-IX)
006280     END-IF
006290
006300     SET LGHTST-ZEILE-NICHT-IM-PUFFER TO TRUE
006310     PERFORM S260-LESE-LGHTST-SATZ
006320     .
006330 S270-99.
006340     EXIT.
006350
006360******************************************************************
006370* eine Druckzeile je Zeitfenster (Index RP-SLOT-IX) aufbauen
006380******************************************************************
006390 S500-ZEILEN-DRUCKEN SECTION.
006400 S500-00.
006410     MOVE SPACES TO ST-REPORT-ROW
006420     SET C4-STUNDE TO RP-SLOT-IX
006430     SUBTRACT 1 FROM C4-STUNDE
006440     MOVE C4-STUNDE TO W-ZEITVON
006450     COMPUTE W-ZEITBIS = C4-STUNDE + 1
006460     IF W-ZEITBIS > 23
006470        MOVE ZERO TO W-ZEITBIS
006480     END-IF
006490     STRING W-ZEITVON ":00-" W-ZEITBIS ":00" DELIMITED BY SIZE
006500            INTO RPT-ZEITINTERVALL
006510
006520     PERFORM S510-SPALTE-DRUCKEN
006530        VARYING RP-ATTR-IX FROM 1 BY 1
006540           UNTIL RP-ATTR-IX > C4-SPALTEN-ANZ
006550
006560     MOVE RP-LICHT-STATUS(RP-SLOT-IX) TO RPT-LICHT-STATUS
006570
006580     SET RP-ATTR-IX TO C4-ENERGIE-IX
006590     MOVE RP-WERT(RP-SLOT-IX, RP-ATTR-IX) TO W-ENERGIE-EDIT
006600     MOVE W-ENERGIE-EDIT TO RPT-ENERGIE-TEXT
006610
006620     MOVE SPACES TO W-PROBLEM-TEXT
006630     MOVE SPACES TO W-DETAIL-TEXT
006640     PERFORM S520-PROBLEM-SAMMELN
006650        VARYING RP-ATTR-IX FROM 1 BY 1
006660           UNTIL RP-ATTR-IX > C4-ATTR-ANZ
006670     MOVE W-PROBLEM-TEXT TO RPT-PROBLEM-TEXT
006680     MOVE W-DETAIL-TEXT  TO RPT-DETAIL-TEXT
006690
006700     WRITE ST-REPORT-ROW
006710     IF NOT FILE-OK
006720        PERFORM Z002-PROGERR
006730     ELSE
006740        ADD 1 TO D-ZAEHLER-ZEILEN
006750     END-IF
006760     .
006770 S500-99.
006780     EXIT.
006790
006800 S510-SPALTE-DRUCKEN SECTION.
006810 S510-00.
006820     IF RP-WERT-DA(RP-SLOT-IX, RP-ATTR-IX)
006830        MOVE RP-WERT(RP-SLOT-IX, RP-ATTR-IX) TO W-WERT-EDIT
006840        IF RP-IST-ANTEIL(RP-SLOT-IX, RP-ATTR-IX) < 1
006850           STRING W-WERT-EDIT DELIMITED BY SIZE
006860                  "(est)" DELIMITED BY SIZE
006870                  INTO W-SPALTENTEXT
006880        ELSE
006890           MOVE W-WERT-EDIT TO W-SPALTENTEXT
006900        END-IF
006910     ELSE
006920        MOVE "-" TO W-SPALTENTEXT
006930     END-IF
006940     MOVE W-SPALTENTEXT TO RPT-WS-TEXT(RP-ATTR-IX)
006950     .
006960 S510-99.
006970     EXIT.
006980
006990******************************************************************
007000* ueber alle Attribute der Zeile den schlechtesten Befund und,
007010* falls vorhanden, den Historienhinweis einsammeln
007020******************************************************************
007030 S520-PROBLEM-SAMMELN SECTION.
007040 S520-00.
007050     IF RP-WERT-DA(RP-SLOT-IX, RP-ATTR-IX)
007060        AND NOT RP-LEVEL-OK(RP-SLOT-IX, RP-ATTR-IX)
007070        AND W-PROBLEM-TEXT = SPACES
007080        MOVE RP-MELDUNG(RP-SLOT-IX, RP-ATTR-IX)(1:30)
007090                            TO W-PROBLEM-TEXT
007100     END-IF
007110
007120     IF RP-HISTORIE-DA(RP-SLOT-IX, RP-ATTR-IX)
007130        AND W-DETAIL-TEXT = SPACES
007140        MOVE RP-MITTELWERT(RP-SLOT-IX, RP-ATTR-IX)
007150                            TO W-MITTEL-EDIT
007160        MOVE RP-STD-ABWEICHUNG(RP-SLOT-IX, RP-ATTR-IX)
007170                            TO W-STD-EDIT
007180        STRING "(avg=" DELIMITED BY SIZE
007190               W-MITTEL-EDIT DELIMITED BY SIZE
007200               ", std=" DELIMITED BY SIZE
007210               W-STD-EDIT DELIMITED BY SIZE
007220               ")" DELIMITED BY SIZE
007230               INTO W-DETAIL-TEXT
007240     END-IF
007250     .
007260 S520-99.
007270     EXIT.
007280
007290******************************************************************
007300* Zeile "keine Angaben" fuer eine Entitaet ohne Zeitfensterdaten
007310******************************************************************
007320 S550-KEINE-ANGABEN-DRUCKEN SECTION.
007330 S550-00.
007340     MOVE SPACES TO ST-REPORT-ROW
007350     MOVE "no information" TO RPT-PROBLEM-TEXT
007360     WRITE ST-REPORT-ROW
007370     IF NOT FILE-OK
007380        PERFORM Z002-PROGERR
007390     ELSE
007400        ADD 1 TO D-ZAEHLER-ZEILEN
007410     END-IF
007420     .
007430 S550-99.
007440     EXIT.
007450
007460******************************************************************
007470* Tagesenergie der Entitaet lesen (ein Satz je Entitaet, gleiche
007480* Reihenfolge wie ST-ENTITYFILE, da beide von STRENG0O bzw.
007490* STBTCH0O in Entitaetenreihenfolge durchlaufen werden)
007500******************************************************************
007510 S600-ENERGIE-LESEN SECTION.
007520 S600-00.
007530     MOVE ZERO TO AK-GESAMT-ENERGIE
007540     MOVE ZERO TO AK-GESCH-STD
007550
007560     READ ST-DAYENERGYFILE
007570        AT END
007580           SET NRG-EOF TO TRUE
007590     END-READ
007600
007610     IF NOT NRG-EOF
007620        MOVE NRG-ENERGIE-WERT    TO AK-GESAMT-ENERGIE
007630        MOVE NRG-GESCHAETZTE-STD TO AK-GESCH-STD
007640     END-IF
007650
007660     PERFORM S610-ENERGIE-FORMATIEREN
007670     .
007680 S600-99.
007690     EXIT.
007700
007710******************************************************************
007720* Anzeigeeinheit nach Abschnitt 3 der Fachspezifikation waehlen
007730******************************************************************
007740 S610-ENERGIE-FORMATIEREN SECTION.
007750*----------------------------------------------------------------*
007760* Anpassung Auftrag STLNEW-10: je Anzeigeeinheit eine eigene
007770* Edit-Maske mit der Dezimalstellenzahl aus Abschnitt 3 der
007780* Fachspezifikation (Wh ohne Dezimalstelle, kWh mit 1, MWh mit
007790* 2, GWh mit 3) statt einer einzigen .9-Maske fuer alle Stufen
007800*----------------------------------------------------------------*
007810 S610-00.
007820     MOVE AK-GESAMT-ENERGIE TO W-ENERGIE-ANZEIGE
007830     IF AK-GESAMT-ENERGIE < K-WH-GRENZE
007840        MOVE W-ENERGIE-GANZZAHL TO W-ENERGIE-EDIT-WH
007850        STRING W-ENERGIE-EDIT-WH DELIMITED BY SIZE
007860               " Wh" DELIMITED BY SIZE
007870               INTO AK-ENERGIE-TEXT
007880     ELSE
007890        IF AK-GESAMT-ENERGIE < K-KWH-GRENZE
007900           DIVIDE AK-GESAMT-ENERGIE BY 1000
007910                  GIVING W-ENERGIE-ANZEIGE ROUNDED
007920           MOVE W-ENERGIE-ANZEIGE TO W-ENERGIE-EDIT-KWH
007930           STRING W-ENERGIE-EDIT-KWH DELIMITED BY SIZE
007940                  " kWh" DELIMITED BY SIZE
007950                  INTO AK-ENERGIE-TEXT
007960        ELSE
007970           IF AK-GESAMT-ENERGIE < K-MWH-GRENZE
007980              DIVIDE AK-GESAMT-ENERGIE BY 1000000
007990                     GIVING W-ENERGIE-ANZEIGE ROUNDED
008000              MOVE W-ENERGIE-ANZEIGE TO W-ENERGIE-EDIT-MWH
008010              STRING W-ENERGIE-EDIT-MWH DELIMITED BY SIZE
008020                     " MWh" DELIMITED BY SIZE
008030                     INTO AK-ENERGIE-TEXT
008040           ELSE
008050              DIVIDE AK-GESAMT-ENERGIE BY 1000000000
008060                     GIVING W-ENERGIE-ANZEIGE ROUNDED
008070              MOVE W-ENERGIE-ANZEIGE TO W-ENERGIE-EDIT-GWH
008080              STRING W-ENERGIE-EDIT-GWH DELIMITED BY SIZE
008090                     " GWh" DELIMITED BY SIZE
008100                     INTO AK-ENERGIE-TEXT
008110           END-IF
008120        END-IF
008130     END-IF
008140     .
008150 S610-99.
008160     EXIT.
008170
008180******************************************************************
008190* Warnungssatz der Entitaet lesen (ein Satz je Entitaet, gleiche
008200* Reihenfolge wie ST-ENTITYFILE)
008210******************************************************************
008220 S650-WARNUNG-LESEN SECTION.
008230 S650-00.
008240     MOVE SPACES TO W-FLAG-TEXT
008250
008260     READ ST-DATEWARNFILE
008270        AT END
008280           SET WARN-EOF TO TRUE
008290     END-READ
008300
008310     IF NOT WARN-EOF
008320        IF WRN-NV-JA
008330           STRING W-FLAG-TEXT DELIMITED BY SPACE
008340                  " not connected" DELIMITED BY SIZE
008350                  INTO W-FLAG-TEXT
008360        END-IF
008370        IF WRN-FE-JA
008380           STRING W-FLAG-TEXT DELIMITED BY SPACE
008390                  " data missing" DELIMITED BY SIZE
008400                  INTO W-FLAG-TEXT
008410        END-IF
008420        IF WRN-FH-JA
008430           STRING W-FLAG-TEXT DELIMITED BY SPACE
008440                  " data missing half day" DELIMITED BY SIZE
008450                  INTO W-FLAG-TEXT
008460        END-IF
008470        IF WRN-SAF-JA
008480           STRING W-FLAG-TEXT DELIMITED BY SPACE
008490                  " switch off wrong" DELIMITED BY SIZE
008500                  INTO W-FLAG-TEXT
008510        END-IF
008520        IF WRN-SEF-JA
008530           STRING W-FLAG-TEXT DELIMITED BY SPACE
008540                  " switch on wrong" DELIMITED BY SIZE
008550                  INTO W-FLAG-TEXT
008560        END-IF
008570     END-IF
008580     .
008590 S650-99.
008600     EXIT.
008610
008620******************************************************************
008630* Zusammenfassungszeile der Entitaet drucken -- erwartete und
008640* tatsaechliche Schaltfenster, Tagesenergie, Warnhinweise
008650******************************************************************
008660 S700-ZUSAMMENFASSUNG-DRUCKEN SECTION.
008670 S700-00.
008680     MOVE "##:##:##" TO W-SOLL-AUS-TEXT W-SOLL-EIN-TEXT
008690     MOVE "##:##:##" TO W-AUS-VON-TEXT W-AUS-BIS-TEXT
008700     MOVE "##:##:##" TO W-EIN-VON-TEXT W-EIN-BIS-TEXT
008710
008720     PERFORM S710-FENSTER-ZELLE-VERGLEICHEN
008730        VARYING FP-IX FROM 1 BY 1 UNTIL FP-IX > C4-FENSTER-ANZ
008740
008750     MOVE SPACES TO ST-REPORT-ROW
008760     MOVE "SUMMARY" TO RPT-ZEITINTERVALL
008770     STRING "expected off " W-SOLL-AUS-TEXT
008780            " on " W-SOLL-EIN-TEXT
008790            " actual off " W-AUS-VON-TEXT "-" W-AUS-BIS-TEXT
008800            " on " W-EIN-VON-TEXT "-" W-EIN-BIS-TEXT
008810            DELIMITED BY SIZE
008820            INTO RPT-DETAIL-TEXT
008830     MOVE AK-ENERGIE-TEXT TO RPT-ENERGIE-TEXT
008840     MOVE W-FLAG-TEXT(1:30) TO RPT-PROBLEM-TEXT
008850
008860     WRITE ST-REPORT-ROW
008870     IF NOT FILE-OK
008880        PERFORM Z002-PROGERR
008890     ELSE
008900        ADD 1 TO D-ZAEHLER-ZEILEN
008910     END-IF
008920     .
008930 S700-99.
008940     EXIT.
008950
008960 S710-FENSTER-ZELLE-VERGLEICHEN SECTION.
008970 S710-00.
008980     IF FP-KENNUNG(FP-IX) = AK-GEBIET-ID AND FP-TYP-AUS(FP-IX)
008990        MOVE FP-VON-TEXT(FP-IX) TO W-SOLL-AUS-TEXT
009000     END-IF
009010     IF FP-KENNUNG(FP-IX) = AK-GEBIET-ID AND FP-TYP-EIN(FP-IX)
009020        MOVE FP-VON-TEXT(FP-IX) TO W-SOLL-EIN-TEXT
009030     END-IF
009040     IF FP-KENNUNG(FP-IX) = AK-ENTITAET-ID AND FP-TYP-AUS(FP-IX)
009050        MOVE FP-VON-TEXT(FP-IX) TO W-AUS-VON-TEXT
009060        MOVE FP-BIS-TEXT(FP-IX) TO W-AUS-BIS-TEXT
009070     END-IF
009080     IF FP-KENNUNG(FP-IX) = AK-ENTITAET-ID AND FP-TYP-EIN(FP-IX)
009090        MOVE FP-VON-TEXT(FP-IX) TO W-EIN-VON-TEXT
009100        MOVE FP-BIS-TEXT(FP-IX) TO W-EIN-BIS-TEXT
009110     END-IF
009120     .
009130 S710-99.
009140     EXIT.
009150
009160******************************************************************
009170* Entitaet in den Service- und Gesamtsummenpuffer einrechnen
009180* (SP-IX 1=tampere, 2=viinikka, 3=insgesamt)
009190******************************************************************
009200 S750-SUMMEN-FORTSCHREIBEN SECTION.
009210 S750-00.
009220     IF AK-SERVICE-TYP = "tampere"
009230        SET SP-IX TO 1
009240     ELSE
009250        SET SP-IX TO 2
009260     END-IF
009270     PERFORM S760-SUMME-EINTRAGEN
009280     SET SP-IX TO 3
009290     PERFORM S760-SUMME-EINTRAGEN
009300     .
009310 S750-99.
009320     EXIT.
009330
009340 S760-SUMME-EINTRAGEN SECTION.
009350 S760-00.
009360     ADD 1 TO SP-ENTITAET-ANZ(SP-IX)
009370     ADD AK-GESAMT-ENERGIE TO SP-ENERGIE-SUMME(SP-IX)
009380     EVALUATE AK-MAX-LEVEL
009390        WHEN 1 ADD 1 TO SP-OK-ANZ(SP-IX)
009400        WHEN 2 ADD 1 TO SP-WARNUNG-ANZ(SP-IX)
009410        WHEN OTHER ADD 1 TO SP-FEHLER-ANZ(SP-IX)
009420     END-EVALUATE
009430     .
009440 S760-99.
009450     EXIT.
009460
009470******************************************************************
009480* Initialisierung
009490******************************************************************
009500 C000-INIT SECTION.
009510 C000-00.
009520     MOVE ZERO TO D-ZAEHLER-ENTITAET
009530     MOVE ZERO TO D-ZAEHLER-ZEILEN
009540     MOVE ZERO TO C4-FENSTER-ANZ
009550     SET PRG-OK TO TRUE
009560     SET ENTITY-NICHT-EOF TO TRUE
009570     SET ANLY-NICHT-EOF TO TRUE
009580     SET ANLY-ZEILE-NICHT-IM-PUFFER TO TRUE
009590     SET LGHTST-NICHT-EOF TO TRUE
009600     SET LGHTST-ZEILE-NICHT-IM-PUFFER TO TRUE
009610     PERFORM S770-SUMME-LOESCHEN
009620        VARYING SP-IX FROM 1 BY 1 UNTIL SP-IX > 3
009630     .
009640 C000-99.
009650     EXIT.
009660
009670 S770-SUMME-LOESCHEN SECTION.
009680 S770-00.
009690     MOVE ZERO TO SP-ENTITAET-ANZ(SP-IX)
009700     MOVE ZERO TO SP-OK-ANZ(SP-IX)
009710     MOVE ZERO TO SP-WARNUNG-ANZ(SP-IX)
009720     MOVE ZERO TO SP-FEHLER-ANZ(SP-IX)
009730     MOVE ZERO TO SP-ENERGIE-SUMME(SP-IX)
009740     .
009750 S770-99.
009760     EXIT.
009770
009780******************************************************************
009790* Schaltfenster-Puffer vollstaendig aus ST-SWITCHTIMEFILE laden
009800******************************************************************
009810 C100-FENSTER-LADEN SECTION.
009820 C100-00.
009830     PERFORM C110-LESE-SWITCHTIME-SATZ
009840     PERFORM C120-SWITCHTIME-SATZ-UEBERNEHMEN
009850        UNTIL FILE-EOF OR C4-FENSTER-ANZ >= 4500
009860     .
009870 C100-99.
009880     EXIT.
009890
009900 C110-LESE-SWITCHTIME-SATZ SECTION.
009910 C110-00.
009920     READ ST-SWITCHTIMEFILE
009930        AT END
009940           SET FILE-EOF TO TRUE
009950           GO TO C110-99
009960     END-READ
009970     .
009980 C110-99.
009990     EXIT.
010000
010010 C120-SWITCHTIME-SATZ-UEBERNEHMEN SECTION.
010020 C120-00.
010030     ADD 1 TO C4-FENSTER-ANZ
010040     SET FP-IX TO C4-FENSTER-ANZ
010050     MOVE SWT-ENTITAET-ID  TO FP-KENNUNG(FP-IX)
010060     MOVE SWT-SCHALT-TYP   TO FP-TYP(FP-IX)
010070     MOVE SWT-UNTERGRENZE  TO FP-VON-TEXT(FP-IX)
010080     MOVE SWT-OBERGRENZE   TO FP-BIS-TEXT(FP-IX)
010090     PERFORM C110-LESE-SWITCHTIME-SATZ
010100     .
010110 C120-99.
010120     EXIT.
010130
010140******************************************************************
010150* Kopfzeile des Tagesberichts drucken
010160******************************************************************
010170 C200-KOPF-DRUCKEN SECTION.
010180 C200-00.
010190     MOVE SPACES TO ST-REPORT-ROW
010200     MOVE "TIME" TO RPT-ZEITINTERVALL
010210     MOVE "VALUES"    TO RPT-WS-TEXT(1)
010220     MOVE "LIGHTS"     TO RPT-LICHT-STATUS
010230     MOVE "EST.ENERGY" TO RPT-ENERGIE-TEXT
010240     MOVE "PROBLEMS"   TO RPT-PROBLEM-TEXT
010250     MOVE "AVERAGE AND STANDARD DEVIATIONS (LAST 3 WEEKS)"
010260                       TO RPT-DETAIL-TEXT
010270     WRITE ST-REPORT-ROW AFTER ADVANCING C01
010280     .
010290 C200-99.
010300     EXIT.
010310
010320******************************************************************
010330* Ende -- Dateien schliessen, Summenzeilen je Service und
010340* insgesamt drucken, Zaehler anzeigen
010350******************************************************************
010360 B090-ENDE SECTION.
010370 B090-00.
010380     PERFORM S800-SUMMENZEILE-DRUCKEN
010390        VARYING SP-IX FROM 1 BY 1 UNTIL SP-IX > 3
010400
010410     CLOSE ST-ENTITYFILE
010420     CLOSE ST-SWITCHTIMEFILE
010430     CLOSE ST-ANLYFILE
010440     CLOSE ST-LGHTSTFILE
010450     CLOSE ST-DAYENERGYFILE
010460     CLOSE ST-DATEWARNFILE
010470     CLOSE ST-PRINTFILE
010480     DISPLAY K-MODUL ": ENTITAETEN     = " D-ZAEHLER-ENTITAET
010490     DISPLAY K-MODUL ": DRUCKZEILEN     = " D-ZAEHLER-ZEILEN
010500     MOVE LINK-VERARB-DATUM TO W-DATUM-TEXT
010510     DISPLAY K-MODUL ": BERICHTSJAHR    = " W-DATUM-JJJJ
010520     .
010530 B090-99.
010540     EXIT.
010550
010560 S800-SUMMENZEILE-DRUCKEN SECTION.
010570 S800-00.
010580     MOVE SPACES TO ST-REPORT-ROW
010590     EVALUATE SP-IX
010600        WHEN 1 MOVE "TOTAL TAMPERE"  TO RPT-ZEITINTERVALL
010610        WHEN 2 MOVE "TOTAL VIINIKKA" TO RPT-ZEITINTERVALL
010620        WHEN OTHER MOVE "TOTAL ALL"  TO RPT-ZEITINTERVALL
010630     END-EVALUATE
010640
010650     MOVE SP-ENERGIE-SUMME(SP-IX) TO W-ENERGIE-ANZEIGE
010660     MOVE SP-ENERGIE-SUMME(SP-IX) TO AK-GESAMT-ENERGIE
010670     PERFORM S610-ENERGIE-FORMATIEREN
010680     MOVE AK-ENERGIE-TEXT TO RPT-ENERGIE-TEXT
010690
010700     STRING "entities=" DELIMITED BY SIZE
010710            SP-ENTITAET-ANZ(SP-IX) DELIMITED BY SIZE
010720            " ok=" DELIMITED BY SIZE
010730            SP-OK-ANZ(SP-IX) DELIMITED BY SIZE
010740            " warning=" DELIMITED BY SIZE
010750            SP-WARNUNG-ANZ(SP-IX) DELIMITED BY SIZE
010760            " error=" DELIMITED BY SIZE
010770            SP-FEHLER-ANZ(SP-IX) DELIMITED BY SIZE
010780            INTO RPT-DETAIL-TEXT
010790
010800     WRITE ST-REPORT-ROW
010810     IF NOT FILE-OK
010820        PERFORM Z002-PROGERR
010830     ELSE
010840        ADD 1 TO D-ZAEHLER-ZEILEN
010850     END-IF
010860     .
010870 S800-99.
010880     EXIT.
010890
010900******************************************************************
010910* Z002 -- Programmfehler (Datei-I/O) protokollieren und abbrechen
010920******************************************************************
010930 Z002-PROGERR SECTION.
010940 Z002-00.
010950     DISPLAY K-MODUL ": E/A-FEHLER, FILE-STATUS=" FILE-STATUS
010960     SET PRG-ABBRUCH TO TRUE
010970     PERFORM Z999-ERRLOG
010980     .
010990 Z002-99.
011000     EXIT.
011010
011020******************************************************************
011030* Z999 -- Fehlermeldung auf SYSOUT protokollieren
011040******************************************************************
011050 Z999-ERRLOG SECTION.
011060 Z999-00.
011070     DISPLAY K-MODUL ": ABBRUCH PROGRAMMLAUF"
011080     .
011090 Z999-99.
011100     EXIT.
011110
011120******************************************************************
011130* ENDE Source-Programm
011140******************************************************************
