000010 *----------------------------------------------------------------
000020 * STCPVTW  --  Vortags-Letztwertspeicher (ST-VORTAGFILE), internes
000030 *              Uebergabefile STVALD0O -> STGAPF0O, ein Satz je
000040 *              ENTITAET/ATTRIBUT mit dem letzten gueltigen Wert aus
000050 *              den vier Stunden vor Tagesanfang des Vortages
000060 *----------------------------------------------------------------
000070 01  ST-VORTAG-SATZ.
000080     05  VW-ENTITAET-ID          PIC X(30).
000090     05  VW-SERVICE-TYP          PIC X(10).
000100     05  VW-ATTRIBUT-NAME        PIC X(20).
000110     05  VW-WERT                 PIC S9(09)V9(03).
000120     05  FILLER                  PIC X(08).
