000010*-----------------------------------------------------------------
000020* STCPSWT  --  Schaltzeitpunkt, erwartet (Gebiet) oder tatsaechlic
000030*              (Entitaet), je Datum (SWITCH-TIME), geschrieben und
000040*              gelesen von STSWTM0O
000050*-----------------------------------------------------------------
000060 01  ST-SWITCH-TIME.
000070     05  SWT-ENTITAET-ID         PIC X(30).
000080     05  SWT-EREIGNIS-DATUM      PIC X(10).
000090     05  SWT-SCHALT-TYP          PIC X(03).
000100         88  SWT-TYP-AUS             VALUE "off".
000110         88  SWT-TYP-EIN             VALUE "on ".
000120     05  SWT-UNTERGRENZE         PIC X(08).
000130     05  SWT-OBERGRENZE          PIC X(08).
000140     05  FILLER                  PIC X(18).
