000010*------------------------------------------------------------
000020* STCPALY  --  Je Attribut und Zeitfenster ermittelter Befund
000030*              (ANALYSE-ERGEBNIS), internes Uebergabefile
000040*              STANLY0O -> STRPT0O
000050*------------------------------------------------------------
000060 01  ST-ANLY-SATZ.
000070     05  ALY-ENTITAET-ID         PIC X(30).
000080     05  ALY-WERT-DATUM          PIC X(10).
000090     05  ALY-ZEITFENSTER         PIC X(08).
000100     05  ALY-ATTRIBUT-NAME       PIC X(20).
000110     05  ALY-LEVEL               PIC 9.
000120         88  ALY-LEVEL-OK            VALUE 1.
000130         88  ALY-LEVEL-WARNUNG       VALUE 2.
000140         88  ALY-LEVEL-FEHLER        VALUE 3.
000150     05  ALY-MELDUNG             PIC X(40).
000160     05  ALY-WERT                PIC S9(09)V9(03).
000170     05  ALY-IST-ANTEIL          PIC 9V9(02).
000180     05  ALY-MITTELWERT          PIC S9(09)V9(03).
000190     05  ALY-STD-ABWEICHUNG      PIC S9(09)V9(03).
000200     05  ALY-HISTORIE-KZ         PIC X.
000210         88  ALY-HISTORIE-DA         VALUE "J".
000220         88  ALY-HISTORIE-FEHLT      VALUE "N".
000230     05  FILLER                  PIC X(07).
