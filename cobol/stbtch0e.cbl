000010 IDENTIFICATION DIVISION.
000020
000030 PROGRAM-ID.       STBTCH0O.
000040 AUTHOR.           K. LEHTONEN.
000050 INSTALLATION.     STADTWERKE BETRIEBS-DV, ABT. NETZUEBERWACHUNG.
000060 DATE-WRITTEN.     1987-04-14.
000070 DATE-COMPILED.
000080 SECURITY.         NUR FUER INTERNEN BETRIEBSGEBRAUCH.
000090
000100*****************************************************************
000110* Letzte Aenderung :: 2004-11-09
000120* Letzte Version   :: D.01.02
000130* Kurzbeschreibung :: Steuerprogramm Nachtlauf Strassenbeleuchtung
000140* Auftrag          :: STLNEW-1
000150*                     12345678901234567
000160* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000170*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000180*----------------------------------------------------------------*
000190* Vers. | Datum    | von | Kommentar                             *
000200*-------|----------|-----|---------------------------------------*
000210*A.00.00|1987-04-14| hr  | Neuerstellung (Energiesummen Kabel-
000220*       |          |     | verteiler, nur Zaehlerstandsablesung)
000230*A.01.00|1989-02-20| hr  | Steuerschleife je Verteiler statt
000240*       |          |     | Einzelprogramm, Nachtabrechnung
000250*A.02.00|1991-09-03| bm  | Schaltuhrkontrolle Sommer/Winterzeit
000260*       |          |     | aufgenommen (Tabelle fest 1991-1995)
000270*B.00.00|1993-06-11| bm  | Fehlerbehandlung PRG-ABBRUCH verein-
000280*       |          |     | heitlicht (Rahmenwerk aller Module)
000290*B.01.00|1995-01-30| hr  | Jahresuebergreifende Verarbeitung (Lauf
000300*       |          |     | ueber Silvester) korrigiert
000310*C.00.00|1998-08-19| kl  | Jahr-2000-Umstellung: JAHRHUNDERT-FELD
000320*       |          |     | ergaenzt, 2-stellige Jahresfelder weg
000330*C.00.01|1999-01-07| kl  | Nachtest Jahrtausendwechsel, keine
000340*       |          |     | weiteren Befunde
000350*D.00.00|2003-03-17| kl  | Neuausrichtung: Eingang jetzt digitale
000360*       |          |     | Verbrauchsmessung (Auftrag STLNEW-1),
000370*       |          |     | Verteilerschaltung abgeloest durch
000380*       |          |     | Einzelleuchten-Telemetrie Tampere/
000390*       |          |     | Viinikka
000400*D.01.00|2003-03-17| kl  | Steuerschleife ruft Teilschritte als
000410*       |          |     | eigenstaendige Unterprogramme auf
000420*D.01.01|2004-02-25| rg  | Abbruchpruefung nach jedem Teilschritt
000430*D.01.02|2004-11-09| rg  | Startup-Text jetzt mit Verarbeitungs-
000440*       |          |     | datum UND Stichtag-Kennzeichen
000450*----------------------------------------------------------------*
000460*
000470* Programmbeschreibung
000480* --------------------
000490*
000500* Steuerprogramm des naechtlichen Batchlaufs fuer die Strassen-
000510* beleuchtungs-Telemetrie.  Liest das Verarbeitungsdatum aus dem
000520* Startup-Text und ruft nacheinander die acht Teilschritte auf:
000530*   STVALD0O  Rohwerte pruefen/trennen (Tag/Historie)
000540*   STHSTA0O  Stundenmittel und Historienstatistik verdichten
000550*   STGAPF0O  Luecken fuellen, Stundenenergie berechnen
000560*   STLMST1O  Grenzwerte/Lichtstatus ermitteln
000570*   STSWTM0O  Schaltzeiten erwartet/tatsaechlich, Abweichung
000580*   STANLY0O  Stundenweise Attributbewertung (Ok/Warnung/Fehler)
000590*   STRENG0O  Tagesenergie, fehlende Werte, Tageswarnung
000600*   STRPT0O   Bericht drucken
000610* Bricht die Kette ab, sobald ein Teilschritt PRG-ABBRUCH liefert.
000620*
000630******************************************************************
000640
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SPECIAL-NAMES.
000680     SWITCH-15 IS ANZEIGE-VERSION
000690         ON STATUS IS SHOW-VERSION
000700     C01 IS TOP-OF-FORM
000710     CLASS ALPHNUM IS "0123456789"
000720                      "abcdefghijklmnopqrstuvwxyz"
000730                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000740                      " .,;-_!$%&/=*+".
000750
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780
000790 DATA DIVISION.
000800 FILE SECTION.
000810
000820 WORKING-STORAGE SECTION.
000830*-----------------------------------------------------------------
000840* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000850*-----------------------------------------------------------------
000860 01          COMP-FELDER.
000870     05      C4-ANZ              PIC S9(04) COMP.
000880     05      C4-SCHRITT          PIC S9(04) COMP.
000890     05      C4-RC               PIC S9(04) COMP.
000900
000910     05      C4-X.
000920      10                         PIC X VALUE LOW-VALUE.
000930      10     C4-X2               PIC X.
000940     05      C4-NUM REDEFINES C4-X
000950                                 PIC S9(04) COMP.
000960
000970     05      C9-LAUFNUMMER       PIC S9(09) COMP VALUE ZERO.
000980     05      FILLER              PIC X(04).
000990
001000*-----------------------------------------------------------------
001010* Display-Felder: Praefix D
001020*-----------------------------------------------------------------
001030 01          DISPLAY-FELDER.
001040     05      D-NUM4              PIC -9(04).
001050     05      D-NUM4-ALPHA REDEFINES D-NUM4
001060                                 PIC X(05).
001070     05      D-DATUM             PIC X(10).
001080     05      FILLER              PIC X(04).
001090
001100*-----------------------------------------------------------------
001110* Felder mit konstantem Inhalt: Praefix K
001120*-----------------------------------------------------------------
001130 01          KONSTANTE-FELDER.
001140     05      K-MODUL             PIC X(08)  VALUE "STBTCH0O".
001150     05      FILLER              PIC X(04).
001160
001170*----------------------------------------------------------------*
001180* Conditional-Felder
001190*----------------------------------------------------------------*
001200 01          SCHALTER.
001210     05      PRG-STATUS          PIC 9.
001220          88 PRG-OK                          VALUE ZERO.
001230          88 PRG-NOK                         VALUE 1 THRU 9.
001240          88 PRG-ENDE                        VALUE 1.
001250          88 PRG-ABBRUCH                     VALUE 2.
001260     05      FILLER              PIC X(04).
001270
001280*-----------------------------------------------------------------
001290* weitere Arbeitsfelder
001300*-----------------------------------------------------------------
001310 01          WORK-FELDER.
001320     05      W-VERARB-DATUM      PIC X(10).
001330     05      W-VERARB-DATUM-T REDEFINES W-VERARB-DATUM.
001340         10  W-VD-JAHR           PIC X(04).
001350         10  FILLER              PIC X.
001360         10  W-VD-MONAT          PIC X(02).
001370         10  FILLER              PIC X.
001380         10  W-VD-TAG            PIC X(02).
001390     05      W-STICHTAG-KZ       PIC X.
001400          88 W-STICHTAG-HEUTE               VALUE "H".
001410          88 W-STICHTAG-VERGANGEN           VALUE "V".
001420     05      FILLER              PIC X(04).
001430 01          ZEILE               PIC X(80) VALUE SPACES.
001440
001450*-----------------------------------------------------------------
001460* fuer COBOL-Utility GET-STARTUPTEXT (Verarb.-Datum, Stichtag-KZ)
001470*-----------------------------------------------------------------
001480 01          STUP-PARAMETER.
001490     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
001500     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
001510     05      STUP-TEXT           PIC X(128).
001520     05      FILLER              PIC X(04).
001530
001540*-->    an jeden Teilschritt zu uebergeben
001550 01     LINK-REC.
001560    05  LINK-VERARB-DATUM        PIC X(10).
001570    05  LINK-RC                  PIC S9(04) COMP.
001580    05  FILLER                   PIC X(04).
001590*       0    = OK
001600*       100  = Teilschritt ohne Datenbefund (weiter moeglich)
001610*       9999 = Programmabbruch - Steuerprogramm muss reagieren
001620
001630 PROCEDURE DIVISION.
001640
001650******************************************************************
001660* Steuerungs-Section
001670******************************************************************
001680 A100-STEUERUNG SECTION.
001690 A100-00.
001700     IF  SHOW-VERSION
001710         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
001720         STOP RUN
001730     END-IF
001740
001750     PERFORM B000-VORLAUF
001760     IF  PRG-ABBRUCH
001770         CONTINUE
001780     ELSE
001790         PERFORM B100-VERARBEITUNG
001800     END-IF
001810
001820     PERFORM B090-ENDE
001830     STOP RUN
001840     .
001850 A100-99.
001860     EXIT.
001870
001880******************************************************************
001890* Vorlauf
001900******************************************************************
001910 B000-VORLAUF SECTION.
001920 B000-00.
001930     PERFORM C000-INIT
001940     PERFORM P100-GETSTARTUPTEXT
001950     .
001960 B000-99.
001970     EXIT.
001980
001990******************************************************************
002000* Verarbeitung -- ruft die acht Teilschritte in fester Reihenfolge
002010******************************************************************
002020 B100-VERARBEITUNG SECTION.
002030 B100-00.
002040     MOVE W-VERARB-DATUM  TO LINK-VERARB-DATUM
002050     MOVE ZERO            TO C4-SCHRITT
002060
002070     MOVE 1 TO C4-SCHRITT
002080     CALL "STVALD0O" USING LINK-REC
002090     PERFORM C100-PRUEFE-RC
002100
002110     IF NOT PRG-ABBRUCH
002120        MOVE 2 TO C4-SCHRITT
002130        CALL "STHSTA0O" USING LINK-REC
002140        PERFORM C100-PRUEFE-RC
002150     END-IF
002160
002170     IF NOT PRG-ABBRUCH
002180        MOVE 3 TO C4-SCHRITT
002190        CALL "STGAPF0O" USING LINK-REC
002200        PERFORM C100-PRUEFE-RC
002210     END-IF
002220
002230     IF NOT PRG-ABBRUCH
002240        MOVE 4 TO C4-SCHRITT
002250        CALL "STLMST1O" USING LINK-REC
002260        PERFORM C100-PRUEFE-RC
002270     END-IF
002280
002290     IF NOT PRG-ABBRUCH
002300        MOVE 5 TO C4-SCHRITT
002310        CALL "STSWTM0O" USING LINK-REC
002320        PERFORM C100-PRUEFE-RC
002330     END-IF
002340
002350     IF NOT PRG-ABBRUCH
002360        MOVE 6 TO C4-SCHRITT
002370        CALL "STANLY0O" USING LINK-REC
002380        PERFORM C100-PRUEFE-RC
002390     END-IF
002400
002410     IF NOT PRG-ABBRUCH
002420        MOVE 7 TO C4-SCHRITT
002430        CALL "STRENG0O" USING LINK-REC
002440        PERFORM C100-PRUEFE-RC
002450     END-IF
002460
002470     IF NOT PRG-ABBRUCH
002480        MOVE 8 TO C4-SCHRITT
002490        CALL "STRPT0O"  USING LINK-REC
002500        PERFORM C100-PRUEFE-RC
002510     END-IF
002520     .
002530 B100-99.
002540     EXIT.
002550
002560******************************************************************
002570* Rueckgabecode des Teilschritts auswerten
002580******************************************************************
002590 C100-PRUEFE-RC SECTION.
002600 C100-00.
002610     EVALUATE LINK-RC
002620        WHEN   ZERO   CONTINUE
002630
002640        WHEN   100    MOVE C4-SCHRITT TO D-NUM4
002650                      DISPLAY "TEILSCHRITT " D-NUM4
002660                              " OHNE DATENBEFUND"
002670
002680        WHEN   9999   MOVE C4-SCHRITT TO D-NUM4
002690                      DISPLAY "TEILSCHRITT " D-NUM4
002700                              " MELDET ABBRUCH"
002710                      SET PRG-ABBRUCH TO TRUE
002720
002730        WHEN   OTHER  MOVE C4-SCHRITT TO D-NUM4
002740                      DISPLAY "TEILSCHRITT " D-NUM4
002750                              " UNBEKANNTER RC"
002760                      SET PRG-ABBRUCH TO TRUE
002770     END-EVALUATE
002780     .
002790 C100-99.
002800     EXIT.
002810
002820******************************************************************
002830* Ende
002840******************************************************************
002850 B090-ENDE SECTION.
002860 B090-00.
002870     IF PRG-ABBRUCH
002880        DISPLAY ">>> NACHTLAUF BELEUCHTUNG ABGEBROCHEN <<<"
002890     ELSE
002900        STRING ">>> NACHTLAUF "         DELIMITED BY SIZE,
002910               W-VERARB-DATUM           DELIMITED BY SIZE,
002920               " OHNE BEFUND BEENDET <<<" DELIMITED BY SIZE
002930          INTO ZEILE
002940        DISPLAY ZEILE
002950     END-IF
002960     .
002970 B090-99.
002980     EXIT.
002990
003000******************************************************************
003010* Initialisierung von Feldern und Strukturen
003020******************************************************************
003030 C000-INIT SECTION.
003040 C000-00.
003050     INITIALIZE SCHALTER
003060                WORK-FELDER
003070                LINK-REC
003080     .
003090 C000-99.
003100     EXIT.
003110
003120******************************************************************
003130* Aufruf COBOL-Utility: GETSTARTUPTEXT
003140*
003150*              Eingabe: stup-portion (STRING)
003160*              Ausgabe: stup-result  (-1:NOK, >=0:OK)
003170*                       stup-text    "JJJJ-MM-TT H" bzw "... V"
003180*
003190******************************************************************
003200 P100-GETSTARTUPTEXT SECTION.
003210 P100-00.
003220     MOVE SPACE TO STUP-TEXT
003230     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
003240                                     STUP-TEXT
003250                             GIVING  STUP-RESULT
003260     EVALUATE STUP-RESULT
003270         WHEN -9999 THRU -1
003280                     DISPLAY "LESEN STARTUP FEHLGESCHLAGEN"
003290                     DISPLAY ">>> VERARBEITUNG NICHT MOEGLICH <<<"
003300                     SET PRG-ABBRUCH TO TRUE
003310
003320         WHEN ZERO
003330                     DISPLAY "KEIN VERARBEITUNGSDATUM UEBERGEBEN"
003340                     DISPLAY ">>> VERARBEITUNG NICHT MOEGLICH <<<"
003350                     SET PRG-ABBRUCH TO TRUE
003360
003370         WHEN OTHER
003380                     UNSTRING STUP-TEXT DELIMITED BY " "
003390                     INTO     W-VERARB-DATUM,
003400                              W-STICHTAG-KZ
003410     END-EVALUATE
003420     .
003430 P100-99.
003440     EXIT.
003450
003460******************************************************************
003470* ENDE Source-Programm
003480******************************************************************
