000010 IDENTIFICATION DIVISION.
000020
000030 PROGRAM-ID.       STVALD0O.
000040 AUTHOR.           K. LEHTONEN.
000050 INSTALLATION.     STADTWERKE BETRIEBS-DV, ABT. NETZUEBERWACHUNG.
000060 DATE-WRITTEN.     1987-05-02.
000070 DATE-COMPILED.
000080 SECURITY.         NUR FUER INTERNEN BETRIEBSGEBRAUCH.
000090
000100*****************************************************************
000110* Letzte Aenderung :: 2004-11-09
000120* Letzte Version   :: D.01.00
000130* Kurzbeschreibung :: Pruefung und Zeitfenster-Trennung der
000140*                     Rohmesswerte Strassenbeleuchtung
000150* Auftrag          :: STLNEW-3
000160*                     12345678901234567
000170* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000180*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000190*----------------------------------------------------------------*
000200* Vers. | Datum    | von | Kommentar                             *
000210*-------|----------|-----|---------------------------------------*
000220*A.00.00|1987-05-02| hr  | Neuerstellung (Zaehlerstandsablesung,
000230*       |          |     | nur Tagessumme)
000240*A.01.00|1990-02-14| hr  | Bereichspruefung Stromstaerke/Spannung
000250*       |          |     | eingefuehrt
000260*B.00.00|1996-10-21| hr  | Umstellung auf Stundenraster, Trennung
000270*       |          |     | Tageswerte/Historienwerte (21-Tage-
000280*       |          |     | Fenster) je Stunde
000290*B.00.01|1998-08-19| kl  | Jahr-2000: JAHRHUNDERT-FELD in
000300*       |          |     | RAW-LD-JAHR bereits 4-stellig, keine
000310*       |          |     | Programmaenderung erforderlich
000320*B.00.02|1999-01-07| kl  | Nachtest Jahrtausendwechsel, keine
000330*       |          |     | weiteren Befunde
000340*C.00.00|2003-03-17| kl  | Neuausrichtung: digitale Verbrauchs-
000350*       |          |     | messung (Auftrag STLNEW-1), Attribute
000360*       |          |     | intensity/voltage/activePower/
000370*       |          |     | illuminanceLevel statt Zaehlerstand
000380*D.00.00|2003-03-19| kl  | Bereichsgrenzen je Attribut aus Tabelle
000390*       |          |     | K-GRENZWERTE (Auftrag STLNEW-3)
000400*D.00.01|2003-04-11| kl  | Trennung Tag/Historie jetzt ueber
000410*       |          |     | Vortagestabelle und CALL STTIME0O
000420*       |          |     | (Sommer/Winterzeit), vorher fest 22 Uhr
000430*D.01.00|2004-11-09| kl  | Letzte-4-Std.-Wert Vortag (Auftrag
000440*       |          |     | STLNEW-7) je Attribut gemerkt und
000450*       |          |     | nach ST-VORTAGFILE geschrieben, fuer
000460*       |          |     | Luecken am Tagesanfang in STGAPF0O
000470*----------------------------------------------------------------*
000480*
000490* Programmbeschreibung
000500* --------------------
000510*
000520* Erster Teilschritt des Nachtlaufs: liest die sortierten
000530* Rohmesswerte (ST-RAW-READING, sortiert ENTITAET/DATUM/ZEIT),
000540* verwirft Werte ausserhalb der Bereichsgrenzen und trennt die
000550* restlichen Werte je ENTITAET in
000560*   - Tagesslots      (Bearbeitungstag, Intervallanfang je Stunde)
000570*   - Historienstunden (21 Tage vor Bearbeitungstag, Stunde 0-23)
000580* und summiert sie direkt je Entitaet/Stunde/Attribut auf (Summe/
000590* Anzahl bzw. Summe/Quadratsumme/Anzahl) in die Uebergabefiles
000600* ST-TAGSUM und ST-HISTSUM, die vom Folgeschritt STHSTA0O zu
000610* Mittelwert bzw. Mittelwert/Streuung verdichtet werden.  Ein Tag
000620* beginnt nicht um Mitternacht, sondern zur Limitstunde (21 Uhr
000630* im Sommer, 22 Uhr UTC im Winter) -- siehe STTIME0O.
000640* Zusaetzlich wird je Entitaet/Attribut der letzte Wert aus
000650* den vier Stunden vor Tagesanfang (Vortag, Fenster-Index 21) nach
000660* ST-VORTAGFILE geschrieben; STGAPF0O setzt damit Luecken am
000670* Tagesanfang fort, falls der Tag selbst keinen Messwert hat.
000680*
000690******************************************************************
000700
000710 ENVIRONMENT DIVISION.
000720 CONFIGURATION SECTION.
000730 SPECIAL-NAMES.
000740     SWITCH-15 IS ANZEIGE-VERSION
000750         ON STATUS IS SHOW-VERSION
000760     CLASS ALPHNUM IS "0123456789"
000770                      "abcdefghijklmnopqrstuvwxyz"
000780                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000790                      " .,;-_!$%&/=*+".
000800
000810 INPUT-OUTPUT SECTION.
000820 FILE-CONTROL.
000830     SELECT ST-ROHMESSWERTE ASSIGN TO "RAWREAD"
000840            ORGANIZATION IS LINE SEQUENTIAL
000850            FILE STATUS IS FILE-STATUS.
000860     SELECT ST-TAGSUMFILE   ASSIGN TO "TAGSUMW"
000870            ORGANIZATION IS LINE SEQUENTIAL
000880            FILE STATUS IS FILE-STATUS.
000890     SELECT ST-HISTSUMFILE  ASSIGN TO "HISTSUM"
000900            ORGANIZATION IS LINE SEQUENTIAL
000910            FILE STATUS IS FILE-STATUS.
000920     SELECT ST-VORTAGFILE   ASSIGN TO "VORTAGW"
000930            ORGANIZATION IS LINE SEQUENTIAL
000940            FILE STATUS IS FILE-STATUS.
000950
000960 DATA DIVISION.
000970 FILE SECTION.
000980
000990 FD  ST-ROHMESSWERTE
001000     LABEL RECORDS ARE STANDARD.
001010     COPY STCPRAW OF "=STLCPYLB".
001020
001030 FD  ST-TAGSUMFILE
001040     LABEL RECORDS ARE STANDARD.
001050     COPY STCPDAC OF "=STLCPYLB".
001060
001070 FD  ST-HISTSUMFILE
001080     LABEL RECORDS ARE STANDARD.
001090     COPY STCPHAC OF "=STLCPYLB".
001100
001110 FD  ST-VORTAGFILE
001120     LABEL RECORDS ARE STANDARD.
001130     COPY STCPVTW OF "=STLCPYLB".
001140
001150 WORKING-STORAGE SECTION.
001160*----------------------------------------------------------------*
001170* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001180*----------------------------------------------------------------*
001190 01          COMP-FELDER.
001200     05      C4-LIMIT-STUNDE     PIC S9(04) COMP.
001210     05      C4-STUNDE           PIC S9(04) COMP.
001220     05      C4-ATT-IX           PIC S9(04) COMP.
001230     05      C4-GW-IX            PIC S9(04) COMP.
001240     05      C4-LOKALTAG-IX      PIC S9(04) COMP.
001250
001260     05      C4-X.
001270      10                         PIC X VALUE LOW-VALUE.
001280      10     C4-X2               PIC X.
001290     05      C4-NUM REDEFINES C4-X
001300                                 PIC S9(04) COMP.
001310*----------------------------------------------------------------*
001320* Einzelstehende Lauf-Indizes: klassische 77-Stufe
001330*----------------------------------------------------------------*
001340 77          C4-DATUM-IX         PIC S9(04) COMP.
001350 77          C4-TAG-IX           PIC S9(04) COMP.
001360
001370
001380*----------------------------------------------------------------*
001390* Fenstertabelle der 22 gueltigen Tage (Historie + Verarb.-Tag)
001400*----------------------------------------------------------------*
001410 01          FENSTER-TABELLE.
001420     05      FT-EINTRAG OCCURS 22 TIMES
001430                        INDEXED BY FT-IX.
001440         10  FT-DATUM            PIC X(10).
001450
001460*----------------------------------------------------------------*
001470* Bereichsgrenzen je Attribut (Auftrag STLNEW-3)
001480*----------------------------------------------------------------*
001490 01          GRENZWERT-WERTE.
001500     05      FILLER PIC X(24) VALUE
001510             "000000000000000000005000".
001520     05      FILLER PIC X(24) VALUE
001530             "000000000000000000005000".
001540     05      FILLER PIC X(24) VALUE
001550             "000000000000000000005000".
001560     05      FILLER PIC X(24) VALUE
001570             "000000000000000000000010".
001580     05      FILLER PIC X(24) VALUE
001590             "000000000000100000000000".
001600 01          GRENZWERT-WERTE-T REDEFINES GRENZWERT-WERTE
001610                        OCCURS 5 TIMES.
001620     05      GWW-UNTERGRENZE     PIC 9(11)V9(01).
001630     05      GWW-OBERGRENZE      PIC 9(11)V9(01).
001640
001650*----------------------------------------------------------------*
001660* Akkumulator-Tabelle je Entitaet -- Tagesslots (24 Std * 10 Att.)
001670*----------------------------------------------------------------*
001680 01          TAG-AKKU-TABELLE.
001690     05      TA-STUNDE OCCURS 24 TIMES
001700                        INDEXED BY TA-STD-IX.
001710         10  TA-ATTRIBUT OCCURS 10 TIMES
001720                        INDEXED BY TA-ATT-IX.
001730             15  TA-ATTRIBUT-NAME  PIC X(20).
001740             15  TA-SUMME          PIC S9(09)V9(03).
001750             15  TA-ANZAHL         PIC S9(05) COMP.
001760
001770*----------------------------------------------------------------*
001780* Akkumulator-Tabellen je Entitaet -- Historienstunden (24 * 10)
001790*----------------------------------------------------------------*
001800 01          HIST-AKKU-TABELLE.
001810     05      HA-STUNDE OCCURS 24 TIMES
001820                        INDEXED BY HA-STD-IX.
001830         10  HA-ATTRIBUT OCCURS 10 TIMES
001840                        INDEXED BY HA-ATT-IX.
001850             15  HA-ATTRIBUT-NAME  PIC X(20).
001860             15  HA-SUMME          PIC S9(09)V9(03).
001870             15  HA-SUMME-QUADRAT  PIC S9(11)V9(03).
001880             15  HA-ANZAHL         PIC S9(05) COMP.
001890
001900*----------------------------------------------------------------*
001910* Merktabelle je Entitaet -- letzter Wert je Attribut aus
001920* den vier Stunden vor Tagesanfang des Vortages (Auftrag STLNEW-7)
001930*----------------------------------------------------------------*
001940 01          VORTAG-AKKU-TABELLE.
001950     05      VW-ATTRIBUT OCCURS 10 TIMES
001960                        INDEXED BY VW-ATT-IX.
001970         10  VA-ATTRIBUT-NAME  PIC X(20).
001980         10  VA-WERT           PIC S9(09)V9(03).
001990
002000*----------------------------------------------------------------*
002010* laufende Merkfelder der aktuellen Entitaet
002020*----------------------------------------------------------------*
002030 01          AKKU-FELDER.
002040     05      AK-ENTITAET-ID      PIC X(30).
002050     05      AK-SERVICE-TYP      PIC X(10).
002060     05      FILLER              PIC X(04).
002070
002080*----------------------------------------------------------------*
002090* Display-Felder: Praefix D
002100*----------------------------------------------------------------*
002110 01          DISPLAY-FELDER.
002120     05      D-NUM5              PIC -9(05).9.
002130     05      D-ZAEHLER-SAETZE    PIC 9(07).
002140     05      D-ZAEHLER-VERWORFEN PIC 9(07).
002150     05      D-ZAEHLER-ENTITAET  PIC 9(05).
002160     05      FILLER              PIC X(04).
002170
002180*----------------------------------------------------------------*
002190* Felder mit konstantem Inhalt: Praefix K
002200*----------------------------------------------------------------*
002210 01          KONSTANTE-FELDER.
002220     05      K-MODUL             PIC X(08)  VALUE "STVALD0O".
002230     05      K-PROG-START        PIC X(20)
002240             VALUE "STVALD0O D.01.00    ".
002250     05      K-ATT-PRAEFIX-LEN OCCURS 5 TIMES PIC 9(02)
002260             VALUE 9, 7, 11, 15, 6.
002270     05      FILLER              PIC X(04).
002280
002290*----------------------------------------------------------------*
002300* Conditional-Felder
002310*----------------------------------------------------------------*
002320 01          SCHALTER.
002330     05      FILE-STATUS         PIC X(02).
002340          88 FILE-OK                          VALUE "00".
002350          88 FILE-NOK                         VALUE "10" "30" "35"
002360                                               "37" "39" "41" "42"
002370                                               "43" "44" "46" "47"
002380                                               "48".
002390          88 FILE-TIME-OUT                    VALUE "09".
002400     05      REC-STAT REDEFINES FILE-STATUS.
002410         10  FILE-STATUS1        PIC X(01).
002420             88 FILE-EOF                      VALUE "1".
002430             88 FILE-INVALID                  VALUE "2".
002440             88 FILE-PERMERR                  VALUE "3".
002450             88 FILE-LOGICERR                 VALUE "4".
002460             88 FILE-NONAME                   VALUE "4" "7".
002470             88 FILE-IMPLERR                  VALUE "9".
002480         10  FILE-STATUS2        PIC X(01).
002490     05      PRG-STATUS          PIC 9.
002500          88 PRG-OK                           VALUE ZERO.
002510          88 PRG-NOK                          VALUE 1.
002520          88 PRG-ABBRUCH                      VALUE 2.
002530     05      RAW-EOF-KZ          PIC X.
002540          88 RAW-EOF                          VALUE "J".
002550          88 RAW-NICHT-EOF                    VALUE "N".
002560     05      SATZ-GUELTIG-KZ     PIC X.
002570          88 SATZ-IST-GUELTIG                 VALUE "J".
002580          88 SATZ-IST-UNGUELTIG               VALUE "N".
002590     05      SATZ-BEREICH-KZ     PIC X.
002600          88 SATZ-IST-TAGESWERT               VALUE "T".
002610          88 SATZ-IST-HISTORIENWERT           VALUE "H".
002620          88 SATZ-NICHT-ZUORDENBAR            VALUE "X".
002630     05      NEUE-ENTITAET-KZ    PIC X.
002640          88 ENTITAET-IST-NEU                 VALUE "J".
002650     05      FT-GEFUNDEN-KZ      PIC X.
002660          88 FT-ZEILE-GEFUNDEN                 VALUE "J".
002670          88 FT-ZEILE-NICHT-GEFUNDEN            VALUE "N".
002680     05      ATTRIBUT-GEFUNDEN-KZ PIC X.
002690          88 ATTRIBUT-WAR-BEKANNT             VALUE "J".
002700          88 ATTRIBUT-WAR-NEU                 VALUE "N".
002710     05      ERSTE-ENTITAET-KZ   PIC X VALUE "J".
002720          88 ERSTE-ENTITAET                  VALUE "J".
002730     05      FILLER              PIC X(04).
002740
002750*-->    Uebergabe aus Steuerprogramm STBTCH0O
002760 01     LINK-REC.
002770    05  LINK-VERARB-DATUM         PIC X(10).
002780    05  LINK-RC                   PIC S9(04) COMP.
002790    05  FILLER                    PIC X(04).
002800
002810*-->    Uebergabe an STTIME0O (Limitstunde / Vortag)
002820 01     TIME-LINK-REC.
002830    05  TIME-LINK-FUNKTION        PIC X(04).
002840    05  TIME-LINK-DATUM           PIC X(10).
002850    05  TIME-LINK-DATUM-ERG       PIC X(10).
002860    05  TIME-LINK-ZEIT            PIC X(08).
002870    05  TIME-LINK-LIMIT-STUNDE    PIC 9(02).
002880    05  TIME-LINK-SEKUNDEN        PIC S9(06).
002890    05  TIME-LINK-SLOT-ZEIT       PIC X(08).
002900    05  TIME-LINK-ZEIT-TEXT       PIC X(08).
002910    05  TIME-LINK-RC              PIC S9(04) COMP.
002920    05  FILLER                    PIC X(04).
002930
002940 PROCEDURE DIVISION USING LINK-REC.
002950
002960******************************************************************
002970* Steuerungs-Section
002980******************************************************************
002990 A100-STEUERUNG SECTION.
003000 A100-00.
003010     IF SHOW-VERSION
003020        DISPLAY K-PROG-START " " FUNCTION WHEN-COMPILED
003030     END-IF
003040
003050     PERFORM B000-00 THRU B000-99
003060
003070     IF PRG-OK
003080        PERFORM B100-00 THRU B100-99
003090     END-IF
003100
003110     PERFORM B090-00 THRU B090-99
003120
003130     MOVE ZERO TO LINK-RC
003140     IF PRG-ABBRUCH
003150        MOVE 9999 TO LINK-RC
003160     END-IF
003170     IF D-ZAEHLER-SAETZE = ZERO
003180        MOVE 100 TO LINK-RC
003190     END-IF
003200     EXIT PROGRAM
003210     .
003220 A100-99.
003230     EXIT.
003240
003250******************************************************************
003260* Vorlauf -- Dateien oeffnen, Limitstunde und Fenstertabelle bauen
003270******************************************************************
003280 B000-VORLAUF SECTION.
003290 B000-00.
003300     PERFORM C000-00 THRU C000-99
003310
003320     OPEN INPUT  ST-ROHMESSWERTE
003330     OPEN OUTPUT ST-TAGSUMFILE
003340     OPEN OUTPUT ST-HISTSUMFILE
003350     OPEN OUTPUT ST-VORTAGFILE
003360
003370     IF FILE-NOK
003380        DISPLAY K-MODUL ": OEFFNEN FEHLGESCHLAGEN " FILE-STATUS
003390        SET PRG-ABBRUCH TO TRUE
003400     END-IF
003410
003420     MOVE "LMTH"            TO TIME-LINK-FUNKTION
003430     MOVE LINK-VERARB-DATUM TO TIME-LINK-DATUM
003440     CALL "STTIME0O" USING TIME-LINK-REC
003450     MOVE TIME-LINK-LIMIT-STUNDE TO C4-LIMIT-STUNDE
003460
003470     PERFORM C010-FENSTER-AUFBAUEN
003480     .
003490 B000-99.
003500     EXIT.
003510
003520******************************************************************
003530* Fenstertabelle aufbauen: FT-DATUM(22)=Verarbeitungstag,
003540* FT-DATUM(21..1) = die 21 vorangehenden Kalendertage
003550******************************************************************
003560 C010-FENSTER-AUFBAUEN SECTION.
003570 C010-00.
003580     MOVE LINK-VERARB-DATUM TO FT-DATUM(22)
003590     MOVE 22 TO C4-DATUM-IX
003600     PERFORM C015-EINEN-TAG-ZURUECK
003610        VARYING C4-TAG-IX FROM 21 BY -1 UNTIL C4-TAG-IX < 1
003620     .
003630 C010-99.
003640     EXIT.
003650
003660******************************************************************
003670* einen Fenstertag per CALL STTIME0O (VTAG) zurueckrechnen
003680******************************************************************
003690 C015-EINEN-TAG-ZURUECK SECTION.
003700 C015-00.
003710     MOVE "VTAG"                 TO TIME-LINK-FUNKTION
003720     MOVE FT-DATUM(C4-DATUM-IX)  TO TIME-LINK-DATUM
003730     CALL "STTIME0O" USING TIME-LINK-REC
003740     MOVE TIME-LINK-DATUM-ERG    TO FT-DATUM(C4-TAG-IX)
003750     MOVE C4-TAG-IX              TO C4-DATUM-IX
003760     .
003770 C015-99.
003780     EXIT.
003790
003800******************************************************************
003810* Hauptverarbeitung -- Rohmesswerte lesen, pruefen, zuordnen
003820******************************************************************
003830 B100-VERARBEITUNG SECTION.
003840 B100-00.
003850     SET RAW-NICHT-EOF TO TRUE
003860     PERFORM S100-LESE-ROHSATZ
003870
003880     PERFORM S900-VERARBEITE-EINEN-SATZ UNTIL RAW-EOF
003890
003900     IF NOT ERSTE-ENTITAET
003910        PERFORM S600-00 THRU S600-99
003920     END-IF
003930     .
003940 B100-99.
003950     EXIT.
003960
003970******************************************************************
003980* einen Rohsatz pruefen, zuordnen, akkumulieren, naechsten lesen
003990******************************************************************
004000 S900-VERARBEITE-EINEN-SATZ SECTION.
004010 S900-00.
004020     ADD 1 TO D-ZAEHLER-SAETZE
004030     PERFORM S200-00 THRU S200-99
004040     IF SATZ-IST-GUELTIG
004050        PERFORM S300-00 THRU S300-99
004060        IF SATZ-IST-TAGESWERT OR SATZ-IST-HISTORIENWERT
004070           PERFORM S400-00 THRU S400-99
004080           PERFORM S450-AKKUMULIERE-SATZ
004090        END-IF
004100     ELSE
004110        ADD 1 TO D-ZAEHLER-VERWORFEN
004120     END-IF
004130     PERFORM S100-LESE-ROHSATZ
004140     .
004150 S900-99.
004160     EXIT.
004170
004180******************************************************************
004190* naechsten Rohsatz lesen
004200******************************************************************
004210 S100-LESE-ROHSATZ SECTION.
004220 S100-00.
004230     READ ST-ROHMESSWERTE
004240        AT END
004250           SET RAW-EOF TO TRUE
004260           GO TO S100-99
004270     END-READ
004280     IF FILE-NOK
004290        PERFORM Z002-PROGERR
004300     END-IF
004310     .
004320 S100-99.
004330     EXIT.
004340
004350******************************************************************
004360* Bereichspruefung des Attributwertes -- Attributgruppe per
004370* Namensanfang bestimmen, dann gegen K-GRENZWERTE pruefen
004380******************************************************************
004390 S200-PRUEFE-BEREICH SECTION.
004400 S200-00.
004410     SET SATZ-IST-UNGUELTIG TO TRUE
004420     EVALUATE TRUE
004430        WHEN RAW-ATTRIBUT-NAME(1:9)  = "intensity"
004440           MOVE 1 TO C4-GW-IX
004450        WHEN RAW-ATTRIBUT-NAME(1:7)  = "voltage"
004460           MOVE 2 TO C4-GW-IX
004470        WHEN RAW-ATTRIBUT-NAME(1:11) = "activePower"
004480           MOVE 3 TO C4-GW-IX
004490        WHEN RAW-ATTRIBUT-NAME(1:15) = "illuminanceLeve"
004500           MOVE 4 TO C4-GW-IX
004510        WHEN RAW-ATTRIBUT-NAME(1:6)  = "energy"
004520           MOVE 5 TO C4-GW-IX
004530        WHEN OTHER
004540           MOVE ZERO TO C4-GW-IX
004550     END-EVALUATE
004560
004570     IF C4-GW-IX > ZERO
004580        IF RAW-ATTRIBUT-WERT NOT < GWW-UNTERGRENZE(C4-GW-IX)
004590           AND RAW-ATTRIBUT-WERT NOT > GWW-OBERGRENZE(C4-GW-IX)
004600           SET SATZ-IST-GUELTIG TO TRUE
004610        END-IF
004620     END-IF
004630     .
004640 S200-99.
004650     EXIT.
004660
004670******************************************************************
004680* Satz dem Tages- oder Historienfenster zuordnen (Limitstunde)
004690******************************************************************
004700 S300-ORDNE-SATZ-ZU SECTION.
004710 S300-00.
004720     SET SATZ-NICHT-ZUORDENBAR TO TRUE
004730     MOVE RAW-LZ-STUNDE TO C4-STUNDE
004740
004750     SET FT-ZEILE-NICHT-GEFUNDEN TO TRUE
004760     SET FT-IX TO 1
004770     PERFORM S305-FENSTER-ZEILE-PRUEFEN
004780        UNTIL FT-ZEILE-GEFUNDEN OR FT-IX > 22
004790
004800     IF FT-ZEILE-GEFUNDEN
004810        PERFORM S310-LOKALTAG-AUS-INDEX
004820     END-IF
004830     .
004840 S300-99.
004850     EXIT.
004860
004870******************************************************************
004880* eine Fensterzeile gegen das Lesedatum des Satzes pruefen
004890******************************************************************
004900 S305-FENSTER-ZEILE-PRUEFEN SECTION.
004910 S305-00.
004920     IF FT-DATUM(FT-IX) = RAW-LESE-DATUM
004930        SET FT-ZEILE-GEFUNDEN TO TRUE
004940     ELSE
004950        SET FT-IX UP BY 1
004960     END-IF
004970     .
004980 S305-99.
004990     EXIT.
005000
005010******************************************************************
005020* aus dem Tabellenindex und der Stunde den lokalen Tag ableiten
005030******************************************************************
005040 S310-LOKALTAG-AUS-INDEX SECTION.
005050 S310-00.
005060     IF C4-STUNDE < C4-LIMIT-STUNDE
005070        SET C4-LOKALTAG-IX TO FT-IX
005080     ELSE
005090        SET C4-LOKALTAG-IX TO FT-IX
005100        ADD 1 TO C4-LOKALTAG-IX
005110     END-IF
005120
005130     EVALUATE TRUE
005140        WHEN C4-LOKALTAG-IX = 22
005150           SET SATZ-IST-TAGESWERT TO TRUE
005160        WHEN C4-LOKALTAG-IX >= 1 AND C4-LOKALTAG-IX <= 21
005170           SET SATZ-IST-HISTORIENWERT TO TRUE
005180        WHEN OTHER
005190           SET SATZ-NICHT-ZUORDENBAR TO TRUE
005200     END-EVALUATE
005210     .
005220 S310-99.
005230     EXIT.
005240
005250******************************************************************
005260* Entitaetswechsel erkennen -- alte Akkus schreiben, neue beginnen
005270******************************************************************
005280 S400-PRUEFE-ENTITAETSWECHSEL SECTION.
005290 S400-00.
005300     SET ENTITAET-IST-NEU TO TRUE
005310     IF NOT ERSTE-ENTITAET
005320        IF RAW-ENTITAET-ID = AK-ENTITAET-ID
005330           SET ENTITAET-IST-NEU TO FALSE
005340        END-IF
005350     END-IF
005360
005370     IF ENTITAET-IST-NEU
005380        IF NOT ERSTE-ENTITAET
005390           PERFORM S600-00 THRU S600-99
005400        END-IF
005410        MOVE "N"                TO ERSTE-ENTITAET-KZ
005420        MOVE RAW-ENTITAET-ID    TO AK-ENTITAET-ID
005430        MOVE RAW-SERVICE-TYP    TO AK-SERVICE-TYP
005440        ADD 1 TO D-ZAEHLER-ENTITAET
005450        PERFORM C020-AKKUS-LOESCHEN
005460     END-IF
005470     .
005480 S400-99.
005490     EXIT.
005500
005510******************************************************************
005520* Akku-Tabellen fuer eine neue Entitaet leeren
005530******************************************************************
005540 C020-AKKUS-LOESCHEN SECTION.
005550 C020-00.
005560     PERFORM C022-TAG-ZEILE-LOESCHEN
005570        VARYING TA-STD-IX FROM 1 BY 1 UNTIL TA-STD-IX > 24
005580     PERFORM C024-HIST-ZEILE-LOESCHEN
005590        VARYING HA-STD-IX FROM 1 BY 1 UNTIL HA-STD-IX > 24
005600     PERFORM C026-VORTAG-ZELLE-LOESCHEN
005610        VARYING VW-ATT-IX FROM 1 BY 1 UNTIL VW-ATT-IX > 10
005620     .
005630 C020-99.
005640     EXIT.
005650
005660 C022-TAG-ZEILE-LOESCHEN SECTION.
005670 C022-00.
005680     PERFORM C023-TAG-ZELLE-LOESCHEN
005690        VARYING TA-ATT-IX FROM 1 BY 1 UNTIL TA-ATT-IX > 10
005700     .
005710 C022-99.
005720     EXIT.
005730
005740 C023-TAG-ZELLE-LOESCHEN SECTION.
005750 C023-00.
005760     MOVE SPACES TO TA-ATTRIBUT-NAME(TA-STD-IX, TA-ATT-IX)
005770     MOVE ZERO   TO TA-SUMME(TA-STD-IX, TA-ATT-IX)
005780     MOVE ZERO   TO TA-ANZAHL(TA-STD-IX, TA-ATT-IX)
005790     .
005800 C023-99.
005810     EXIT.
005820
005830 C024-HIST-ZEILE-LOESCHEN SECTION.
005840 C024-00.
005850     PERFORM C025-HIST-ZELLE-LOESCHEN
005860        VARYING HA-ATT-IX FROM 1 BY 1 UNTIL HA-ATT-IX > 10
005870     .
005880 C024-99.
005890     EXIT.
005900
005910 C025-HIST-ZELLE-LOESCHEN SECTION.
005920 C025-00.
005930     MOVE SPACES TO HA-ATTRIBUT-NAME(HA-STD-IX, HA-ATT-IX)
005940     MOVE ZERO   TO HA-SUMME(HA-STD-IX, HA-ATT-IX)
005950     MOVE ZERO   TO HA-SUMME-QUADRAT(HA-STD-IX, HA-ATT-IX)
005960     MOVE ZERO   TO HA-ANZAHL(HA-STD-IX, HA-ATT-IX)
005970     .
005980 C025-99.
005990     EXIT.
006000
006010 C026-VORTAG-ZELLE-LOESCHEN SECTION.
006020 C026-00.
006030     MOVE SPACES TO VA-ATTRIBUT-NAME(VW-ATT-IX)
006040     MOVE ZERO   TO VA-WERT(VW-ATT-IX)
006050     .
006060 C026-99.
006070     EXIT.
006080
006090******************************************************************
006100* gueltigen Satz in die passende Akku-Zelle einrechnen
006110******************************************************************
006120 S450-AKKUMULIERE-SATZ SECTION.
006130 S450-00.
006140     ADD 1 TO C4-STUNDE
006150     IF SATZ-IST-TAGESWERT
006160        SET TA-STD-IX TO C4-STUNDE
006170        PERFORM S460-TAG-ZELLE-FINDEN
006180        ADD RAW-ATTRIBUT-WERT TO TA-SUMME(TA-STD-IX, TA-ATT-IX)
006190        ADD 1 TO TA-ANZAHL(TA-STD-IX, TA-ATT-IX)
006200     ELSE
006210        SET HA-STD-IX TO C4-STUNDE
006220        PERFORM S470-HIST-ZELLE-FINDEN
006230        ADD RAW-ATTRIBUT-WERT TO HA-SUMME(HA-STD-IX, HA-ATT-IX)
006240        COMPUTE HA-SUMME-QUADRAT(HA-STD-IX, HA-ATT-IX) =
006250                HA-SUMME-QUADRAT(HA-STD-IX, HA-ATT-IX) +
006260                (RAW-ATTRIBUT-WERT * RAW-ATTRIBUT-WERT)
006270        ADD 1 TO HA-ANZAHL(HA-STD-IX, HA-ATT-IX)
006280        IF C4-LOKALTAG-IX = 21 AND C4-STUNDE > 20
006290           PERFORM S480-VORTAGSWERT-MERKEN
006300        END-IF
006310     END-IF
006320     .
006330 S450-99.
006340     EXIT.
006350
006360******************************************************************
006370* letzten gueltigen Wert der vier Stunden vor Tagesanfang des
006380* Vortages merken (ueberschreibt Vorwert, da ST-ROHMESSWERTE
006390* je Entitaet zeitlich aufsteigend sortiert ist)
006400******************************************************************
006410 S480-VORTAGSWERT-MERKEN SECTION.
006420 S480-00.
006430     SET ATTRIBUT-WAR-NEU TO TRUE
006440     SET VW-ATT-IX TO 1
006450     PERFORM S485-VORTAG-ZELLE-PRUEFEN
006460        UNTIL ATTRIBUT-WAR-BEKANNT OR VW-ATT-IX > 10
006470     IF VW-ATT-IX NOT > 10
006480        MOVE RAW-ATTRIBUT-WERT TO VA-WERT(VW-ATT-IX)
006490     END-IF
006500     .
006510 S480-99.
006520     EXIT.
006530
006540 S485-VORTAG-ZELLE-PRUEFEN SECTION.
006550 S485-00.
006560     IF VA-ATTRIBUT-NAME(VW-ATT-IX) = RAW-ATTRIBUT-NAME
006570        SET ATTRIBUT-WAR-BEKANNT TO TRUE
006580     ELSE
006590        IF VA-ATTRIBUT-NAME(VW-ATT-IX) = SPACES
006600           MOVE RAW-ATTRIBUT-NAME TO VA-ATTRIBUT-NAME(VW-ATT-IX)
006610           SET ATTRIBUT-WAR-BEKANNT TO TRUE
006620        ELSE
006630           ADD 1 TO VW-ATT-IX
006640        END-IF
006650     END-IF
006660     .
006670 S485-99.
006680     EXIT.
006690
006700******************************************************************
006710* Attributzelle des Tagesslots finden oder (erster Leerplatz) neu
006720* belegen
006730******************************************************************
006740 S460-TAG-ZELLE-FINDEN SECTION.
006750 S460-00.
006760     SET ATTRIBUT-WAR-NEU TO TRUE
006770     SET TA-ATT-IX TO 1
006780     PERFORM S465-TAG-ZELLE-PRUEFEN
006790        UNTIL ATTRIBUT-WAR-BEKANNT OR TA-ATT-IX > 10
006800     .
006810 S460-99.
006820     EXIT.
006830
006840 S465-TAG-ZELLE-PRUEFEN SECTION.
006850 S465-00.
006860     IF TA-ATTRIBUT-NAME(TA-STD-IX, TA-ATT-IX) = RAW-ATTRIBUT-NAME
006870        SET ATTRIBUT-WAR-BEKANNT TO TRUE
006880     ELSE
006890        IF TA-ATTRIBUT-NAME(TA-STD-IX, TA-ATT-IX) = SPACES
006900           MOVE RAW-ATTRIBUT-NAME
006910                TO TA-ATTRIBUT-NAME(TA-STD-IX, TA-ATT-IX)
006920           SET ATTRIBUT-WAR-BEKANNT TO TRUE
006930        ELSE
006940           ADD 1 TO TA-ATT-IX
006950        END-IF
006960     END-IF
006970     .
006980 S465-99.
006990     EXIT.
007000
007010******************************************************************
007020* Attributzelle der Historienstunde finden oder neu belegen
007030******************************************************************
007040 S470-HIST-ZELLE-FINDEN SECTION.
007050 S470-00.
007060     SET ATTRIBUT-WAR-NEU TO TRUE
007070     SET HA-ATT-IX TO 1
007080     PERFORM S475-HIST-ZELLE-PRUEFEN
007090        UNTIL ATTRIBUT-WAR-BEKANNT OR HA-ATT-IX > 10
007100     .
007110 S470-99.
007120     EXIT.
007130
007140 S475-HIST-ZELLE-PRUEFEN SECTION.
007150 S475-00.
007160     IF HA-ATTRIBUT-NAME(HA-STD-IX, HA-ATT-IX) = RAW-ATTRIBUT-NAME
007170        SET ATTRIBUT-WAR-BEKANNT TO TRUE
007180     ELSE
007190        IF HA-ATTRIBUT-NAME(HA-STD-IX, HA-ATT-IX) = SPACES
007200           MOVE RAW-ATTRIBUT-NAME
007210                TO HA-ATTRIBUT-NAME(HA-STD-IX, HA-ATT-IX)
007220           SET ATTRIBUT-WAR-BEKANNT TO TRUE
007230        ELSE
007240           ADD 1 TO HA-ATT-IX
007250        END-IF
007260     END-IF
007270     .
007280 S475-99.
007290     EXIT.
007300
007310******************************************************************
007320* alle belegten Akku-Zellen der aktuellen Entitaet als Saetze
007330* ST-TAGSUM / ST-HISTSUM schreiben, danach Tabellen leeren
007340******************************************************************
007350 S600-SCHREIBE-ENTITAET-AKKUS SECTION.
007360 S600-00.
007370     PERFORM S610-TAG-ZEILE-SCHREIBEN
007380        VARYING TA-STD-IX FROM 1 BY 1 UNTIL TA-STD-IX > 24
007390     PERFORM S630-HIST-ZEILE-SCHREIBEN
007400        VARYING HA-STD-IX FROM 1 BY 1 UNTIL HA-STD-IX > 24
007410     PERFORM S650-VORTAG-ZELLE-SCHREIBEN
007420        VARYING VW-ATT-IX FROM 1 BY 1 UNTIL VW-ATT-IX > 10
007430     .
007440 S600-99.
007450     EXIT.
007460
007470 S610-TAG-ZEILE-SCHREIBEN SECTION.
007480 S610-00.
007490     PERFORM S620-TAG-ZELLE-SCHREIBEN
007500        VARYING TA-ATT-IX FROM 1 BY 1 UNTIL TA-ATT-IX > 10
007510     .
007520 S610-99.
007530     EXIT.
007540
007550 S620-TAG-ZELLE-SCHREIBEN SECTION.
007560 S620-00.
007570     IF TA-ANZAHL(TA-STD-IX, TA-ATT-IX) > ZERO
007580        MOVE AK-ENTITAET-ID   TO TS-ENTITAET-ID
007590        MOVE AK-SERVICE-TYP   TO TS-SERVICE-TYP
007600        MOVE LINK-VERARB-DATUM TO TS-LESE-DATUM
007610        SET C4-NUM TO TA-STD-IX
007620        SUBTRACT 1 FROM C4-NUM
007630        MOVE C4-NUM           TO TS-ZEIT-SLOT
007640        MOVE TA-ATTRIBUT-NAME(TA-STD-IX, TA-ATT-IX)
007650                              TO TS-ATTRIBUT-NAME
007660        MOVE TA-SUMME(TA-STD-IX, TA-ATT-IX) TO TS-SUMME
007670        MOVE TA-ANZAHL(TA-STD-IX, TA-ATT-IX) TO TS-ANZAHL
007680        WRITE ST-TAGSUM-SATZ
007690     END-IF
007700     .
007710 S620-99.
007720     EXIT.
007730
007740 S630-HIST-ZEILE-SCHREIBEN SECTION.
007750 S630-00.
007760     PERFORM S640-HIST-ZELLE-SCHREIBEN
007770        VARYING HA-ATT-IX FROM 1 BY 1 UNTIL HA-ATT-IX > 10
007780     .
007790 S630-99.
007800     EXIT.
007810
007820 S640-HIST-ZELLE-SCHREIBEN SECTION.
007830 S640-00.
007840     IF HA-ANZAHL(HA-STD-IX, HA-ATT-IX) > ZERO
007850        MOVE AK-ENTITAET-ID   TO HS-ENTITAET-ID
007860        MOVE AK-SERVICE-TYP   TO HS-SERVICE-TYP
007870        MOVE HA-ATTRIBUT-NAME(HA-STD-IX, HA-ATT-IX)
007880                              TO HS-ATTRIBUT-NAME
007890        SET C4-NUM TO HA-STD-IX
007900        SUBTRACT 1 FROM C4-NUM
007910        MOVE C4-NUM           TO HS-STUNDE
007920        MOVE HA-SUMME(HA-STD-IX, HA-ATT-IX)         TO HS-SUMME
007930        MOVE HA-SUMME-QUADRAT(HA-STD-IX, HA-ATT-IX)
007940                              TO HS-SUMME-QUADRAT
007950        MOVE HA-ANZAHL(HA-STD-IX, HA-ATT-IX)        TO HS-ANZAHL
007960        WRITE ST-HISTSUM-SATZ
007970     END-IF
007980     .
007990 S640-99.
008000     EXIT.
008010
008020 S650-VORTAG-ZELLE-SCHREIBEN SECTION.
008030 S650-00.
008040     IF VA-ATTRIBUT-NAME(VW-ATT-IX) NOT = SPACES
008050        MOVE AK-ENTITAET-ID  TO VW-ENTITAET-ID
008060        MOVE AK-SERVICE-TYP  TO VW-SERVICE-TYP
008070        MOVE VA-ATTRIBUT-NAME(VW-ATT-IX) TO VW-ATTRIBUT-NAME
008080        MOVE VA-WERT(VW-ATT-IX)          TO VW-WERT
008090        WRITE ST-VORTAG-SATZ
008100     END-IF
008110     .
008120 S650-99.
008130     EXIT.
008140
008150******************************************************************
008160* Initialisierung
008170******************************************************************
008180 C000-INIT SECTION.
008190 C000-00.
008200     MOVE ZERO TO D-ZAEHLER-SAETZE
008210     MOVE ZERO TO D-ZAEHLER-VERWORFEN
008220     MOVE ZERO TO D-ZAEHLER-ENTITAET
008230     SET PRG-OK TO TRUE
008240     SET RAW-NICHT-EOF TO TRUE
008250     SET ERSTE-ENTITAET TO TRUE
008260     .
008270 C000-99.
008280     EXIT.
008290
008300******************************************************************
008310* Ende -- Dateien schliessen, Zaehler anzeigen
008320******************************************************************
008330 B090-ENDE SECTION.
008340 B090-00.
008350     CLOSE ST-ROHMESSWERTE
008360     CLOSE ST-TAGSUMFILE
008370     CLOSE ST-HISTSUMFILE
008380     CLOSE ST-VORTAGFILE
008390     DISPLAY K-MODUL ": GELESEN      = " D-ZAEHLER-SAETZE
008400     DISPLAY K-MODUL ": VERWORFEN    = " D-ZAEHLER-VERWORFEN
008410     DISPLAY K-MODUL ": ENTITAETEN   = " D-ZAEHLER-ENTITAET
008420     .
008430 B090-99.
008440     EXIT.
008450
008460******************************************************************
008470* Z002 -- Programmfehler (Datei-I/O) protokollieren und abbrechen
008480******************************************************************
008490 Z002-PROGERR SECTION.
008500 Z002-00.
008510     DISPLAY K-MODUL ": E/A-FEHLER, FILE-STATUS=" FILE-STATUS
008520     SET PRG-ABBRUCH TO TRUE
008530     PERFORM Z999-ERRLOG
008540     .
008550 Z002-99.
008560     EXIT.
008570
008580******************************************************************
008590* Z999 -- Fehlermeldung auf SYSOUT protokollieren
008600******************************************************************
008610 Z999-ERRLOG SECTION.
008620 Z999-00.
008630     DISPLAY K-MODUL ": ABBRUCH PROGRAMMLAUF"
008640     .
008650 Z999-99.
008660     EXIT.
008670
008680******************************************************************
008690* ENDE Source-Programm
008700******************************************************************
