000010 IDENTIFICATION DIVISION.
000020
000030 PROGRAM-ID.       STHSTA0O.
000040 AUTHOR.           K. LEHTONEN.
000050 INSTALLATION.     STADTWERKE BETRIEBS-DV, ABT. NETZUEBERWACHUNG.
000060 DATE-WRITTEN.     1987-06-11.
000070 DATE-COMPILED.
000080 SECURITY.         NUR FUER INTERNEN BETRIEBSGEBRAUCH.
000090
000100*****************************************************************
000110* Letzte Aenderung :: 2004-11-09
000120* Letzte Version   :: C.01.00
000130* Kurzbeschreibung :: Verdichtung Tages- und Historiensummen zu
000140*                     Mittelwert/Streuung Strassenbeleuchtung
000150* Auftrag          :: STLNEW-3
000160*                     12345678901234567
000170* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000180*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000190*----------------------------------------------------------------*
000200* Vers. | Datum    | von | Kommentar                             *
000210*-------|----------|-----|---------------------------------------*
000220*A.00.00|1987-06-11| hr  | Neuerstellung (Tagesmittel aus TAGSUM)
000230*A.01.00|1990-02-14| hr  | Historiendurchschnitt ueber 21 Tage
000240*       |          |     | ergaenzt (ohne Streuung)
000250*B.00.00|1996-10-21| hr  | Umstellung auf Stundenraster (24 Werte
000260*       |          |     | Tag / 24 Werte Historie je Attribut)
000270*B.00.01|1998-08-19| kl  | Jahr-2000: Datumsfelder bereits 4-
000280*       |          |     | stellig, keine Programmaenderung
000290*B.00.02|1999-01-07| kl  | Nachtest Jahrtausendwechsel, keine
000300*       |          |     | weiteren Befunde
000310*C.00.00|2003-03-24| kl  | Neuausrichtung: Mittelwert/Stichproben-
000320*       |          |     | streuung je Attribut und Stunde statt
000330*       |          |     | Zaehlerstand (Auftrag STLNEW-1)
000340*C.00.01|2003-04-14| kl  | Streuung ueber Newton-Iteration (keine
000350*       |          |     | Bibliotheksfunktion verfuegbar)
000360*C.01.00|2004-11-09| kl  | ST-HOURLYFILE umbenannt ST-HRVORFILE/
000370*       |          |     | HRVORL -- ist jetzt Vorlaufsatz fuer
000380*       |          |     | STGAPF0O (Luecken/Energie), nicht mehr
000390*       |          |     | das Endfile (Auftrag STLNEW-7)
000400*----------------------------------------------------------------*
000410*
000420* Programmbeschreibung
000430* --------------------
000440*
000450* Zweiter Teilschritt des Nachtlaufs: liest die von STVALD0O
000460* gebildeten Summenfiles ST-TAGSUM und ST-HISTSUM und verdichtet
000470* sie:
000480*   - ST-TAGSUM (Summe/Anzahl je Entitaet/Slot/Attribut) wird zum
000490*     Mittelwert je Slot und als ST-HOURLY-VALUE Satz Typ
000500*     "realtime" nach ST-HRVORFILE (Vorlauf, vor Luecken-/
000510*     Energiefuellung) geschrieben.
000520*   - ST-HISTSUM  (Summe/Quadratsumme/Anzahl je Entitaet/Attribut/
000530*     Stunde ueber die letzten 21 Tage) wird zu Mittelwert und
000540*     Stichprobenstreuung (nur bei Anzahl > 1) verdichtet, als
000550*     ST-HISTORY-STAT Satz fuer STLMST1O und zusaetzlich als
000560*     ST-HOURLY-VALUE Saetze Typ "avg"/"stdev" geschrieben.
000570* Die Attributnamen werden dabei von der Rohmesswert-Schreibweise
000580* (intensity.L1 usw.) auf die Speicher-Schreibweise (current_L1
000590* usw.) umgesetzt (Auftrag STLNEW-1, Feldzuordnung).
000600*
000610******************************************************************
000620
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660     SWITCH-15 IS ANZEIGE-VERSION
000670         ON STATUS IS SHOW-VERSION
000680     CLASS ALPHNUM IS "0123456789"
000690                      "abcdefghijklmnopqrstuvwxyz"
000700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000710                      " .,;-_!$%&/=*+".
000720
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT ST-TAGSUMFILE   ASSIGN TO "TAGSUMW"
000760            ORGANIZATION IS LINE SEQUENTIAL
000770            FILE STATUS IS FILE-STATUS.
000780     SELECT ST-HISTSUMFILE  ASSIGN TO "HISTSUM"
000790            ORGANIZATION IS LINE SEQUENTIAL
000800            FILE STATUS IS FILE-STATUS.
000810     SELECT ST-HRVORFILE   ASSIGN TO "HRVORL"
000820            ORGANIZATION IS LINE SEQUENTIAL
000830            FILE STATUS IS FILE-STATUS.
000840     SELECT ST-HSTATFILE    ASSIGN TO "HISTSTAT"
000850            ORGANIZATION IS LINE SEQUENTIAL
000860            FILE STATUS IS FILE-STATUS.
000870
000880 DATA DIVISION.
000890 FILE SECTION.
000900
000910 FD  ST-TAGSUMFILE
000920     LABEL RECORDS ARE STANDARD.
000930     COPY STCPDAC OF "=STLCPYLB".
000940
000950 FD  ST-HISTSUMFILE
000960     LABEL RECORDS ARE STANDARD.
000970     COPY STCPHAC OF "=STLCPYLB".
000980
000990 FD  ST-HRVORFILE
001000     LABEL RECORDS ARE STANDARD.
001010     COPY STCPHRV OF "=STLCPYLB".
001020
001030 FD  ST-HSTATFILE
001040     LABEL RECORDS ARE STANDARD.
001050     COPY STCPHST OF "=STLCPYLB".
001060
001070 WORKING-STORAGE SECTION.
001080*----------------------------------------------------------------*
001090* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001100*----------------------------------------------------------------*
001110 01          COMP-FELDER.
001120     05      C4-SEKUNDEN         PIC S9(06) COMP.
001130     05      C4-STUNDE-IX        PIC S9(04) COMP.
001140
001150     05      C4-X.
001160      10                         PIC X VALUE LOW-VALUE.
001170      10     C4-X2               PIC X.
001180     05      C4-NUM REDEFINES C4-X
001190                                 PIC S9(04) COMP.
001200
001210*----------------------------------------------------------------*
001220* Zuordnungstabelle Rohmesswert-Attributname -> Speichername
001230* (Auftrag STLNEW-1, Feldzuordnung; "energy" gesondert behandelt)
001240*----------------------------------------------------------------*
001250 01          ATTRIBUT-ZUORDNUNG.
001260     05      FILLER PIC X(40) VALUE
001270             "intensity.L1        current_L1          ".
001280     05      FILLER PIC X(40) VALUE
001290             "intensity.L2        current_L2          ".
001300     05      FILLER PIC X(40) VALUE
001310             "intensity.L3        current_L3          ".
001320     05      FILLER PIC X(40) VALUE
001330             "voltage.L1          voltage_L1          ".
001340     05      FILLER PIC X(40) VALUE
001350             "voltage.L2          voltage_L2          ".
001360     05      FILLER PIC X(40) VALUE
001370             "voltage.L3          voltage_L3          ".
001380     05      FILLER PIC X(40) VALUE
001390             "activePower         power               ".
001400     05      FILLER PIC X(40) VALUE
001410             "intensity           current             ".
001420     05      FILLER PIC X(40) VALUE
001430             "voltage             voltage             ".
001440     05      FILLER PIC X(40) VALUE
001450             "illuminanceLevel    illuminance_level   ".
001460 01          ATTRIBUT-ZUORDNUNG-T REDEFINES ATTRIBUT-ZUORDNUNG
001470                        OCCURS 10 TIMES INDEXED BY AZ-IX.
001480     05      AZ-ROH              PIC X(20).
001490     05      AZ-SPEICHER         PIC X(20).
001500
001510*----------------------------------------------------------------*
001520* weitere Arbeitsfelder: Praefix W
001530*----------------------------------------------------------------*
001540 01          WORK-FELDER.
001550     05      W-DUMMY             PIC X(02).
001560     05      W-MITTELWERT        PIC S9(09)V9(03).
001570     05      W-RADIKAND          PIC S9(11)V9(06).
001580     05      W-WURZEL            PIC S9(11)V9(06).
001590     05      W-ANZAHL-MINUS-1    PIC S9(05).
001600     05      W-SLOT-ZEIT         PIC X(08).
001610     05      W-SP-ATTRIBUT-NAME  PIC X(20).
001620     05      W-SERVICE-TYP       PIC X(10).
001630          88 W-SVC-TAMPERE          VALUE "tampere".
001640
001650*----------------------------------------------------------------*
001660* Display-Felder: Praefix D
001670*----------------------------------------------------------------*
001680 01          DISPLAY-FELDER.
001690     05      D-ZAEHLER-TAGSAETZE    PIC 9(07).
001700     05      D-ZAEHLER-HISTSAETZE   PIC 9(07).
001710     05      D-ZAEHLER-HISTSTDEV    PIC 9(07).
001720     05      FILLER                 PIC X(04).
001730
001740*----------------------------------------------------------------*
001750* Felder mit konstantem Inhalt: Praefix K
001760*----------------------------------------------------------------*
001770 01          KONSTANTE-FELDER.
001780     05      K-MODUL             PIC X(08)  VALUE "STHSTA0O".
001790     05      K-PROG-START        PIC X(20)
001800             VALUE "STHSTA0O C.01.00    ".
001810     05      FILLER              PIC X(04).
001820
001830*----------------------------------------------------------------*
001840* Conditional-Felder
001850*----------------------------------------------------------------*
001860 01          SCHALTER.
001870     05      FILE-STATUS         PIC X(02).
001880          88 FILE-OK                          VALUE "00".
001890          88 FILE-NOK                         VALUE "10" "30" "35"
001900                                               "37" "39" "41" "42"
001910                                               "43" "44" "46" "47"
001920                                               "48".
001930          88 FILE-TIME-OUT                    VALUE "09".
001940     05      REC-STAT REDEFINES FILE-STATUS.
001950         10  FILE-STATUS1        PIC X(01).
001960             88 FILE-EOF                      VALUE "1".
001970             88 FILE-INVALID                  VALUE "2".
001980             88 FILE-PERMERR                  VALUE "3".
001990             88 FILE-LOGICERR                 VALUE "4".
002000             88 FILE-NONAME                   VALUE "4" "7".
002010             88 FILE-IMPLERR                  VALUE "9".
002020         10  FILE-STATUS2        PIC X(01).
002030     05      PRG-STATUS          PIC 9.
002040          88 PRG-OK                           VALUE ZERO.
002050          88 PRG-NOK                          VALUE 1.
002060          88 PRG-ABBRUCH                      VALUE 2.
002070     05      TAG-EOF-KZ          PIC X.
002080          88 TAG-EOF                          VALUE "J".
002090          88 TAG-NICHT-EOF                    VALUE "N".
002100     05      HIST-EOF-KZ         PIC X.
002110          88 HIST-EOF                         VALUE "J".
002120          88 HIST-NICHT-EOF                   VALUE "N".
002130     05      HIST-STREUUNG-KZ    PIC X.
002140          88 HIST-STREUUNG-MOEGLICH           VALUE "J".
002150          88 HIST-STREUUNG-NICHT-MOEGLICH     VALUE "N".
002160     05      AZ-GEFUNDEN-KZ      PIC X.
002170          88 AZ-ZEILE-GEFUNDEN                VALUE "J".
002180          88 AZ-ZEILE-NICHT-GEFUNDEN          VALUE "N".
002190     05      FILLER              PIC X(04).
002200
002210*-->    Uebergabe aus Steuerprogramm STBTCH0O
002220 01     LINK-REC.
002230    05  LINK-VERARB-DATUM         PIC X(10).
002240    05  LINK-RC                   PIC S9(04) COMP.
002250    05  FILLER                    PIC X(04).
002260
002270*-->    Uebergabe an STTIME0O (Zeit-Text aus Sekunden)
002280 01     TIME-LINK-REC.
002290    05  TIME-LINK-FUNKTION        PIC X(04).
002300    05  TIME-LINK-DATUM           PIC X(10).
002310    05  TIME-LINK-DATUM-ERG       PIC X(10).
002320    05  TIME-LINK-ZEIT            PIC X(08).
002330    05  TIME-LINK-LIMIT-STUNDE    PIC 9(02).
002340    05  TIME-LINK-SEKUNDEN        PIC S9(06).
002350    05  TIME-LINK-SLOT-ZEIT       PIC X(08).
002360    05  TIME-LINK-ZEIT-TEXT       PIC X(08).
002370    05  TIME-LINK-RC              PIC S9(04) COMP.
002380    05  FILLER                    PIC X(04).
002390
002400 PROCEDURE DIVISION USING LINK-REC.
002410
002420******************************************************************
002430* Steuerungs-Section
002440******************************************************************
002450 A100-STEUERUNG SECTION.
002460 A100-00.
002470     IF SHOW-VERSION
002480        DISPLAY K-PROG-START " " FUNCTION WHEN-COMPILED
002490     END-IF
002500
002510     PERFORM B000-VORLAUF
002520
002530     IF PRG-OK
002540        PERFORM B100-VERARBEITUNG
002550     END-IF
002560
002570     PERFORM B090-ENDE
002580
002590     MOVE ZERO TO LINK-RC
002600     IF PRG-ABBRUCH
002610        MOVE 9999 TO LINK-RC
002620     END-IF
002630     EXIT PROGRAM
002640     .
002650 A100-99.
002660     EXIT.
002670
002680******************************************************************
002690* Vorlauf -- Dateien oeffnen
002700******************************************************************
002710 B000-VORLAUF SECTION.
002720 B000-00.
002730     PERFORM C000-INIT
002740
002750     OPEN INPUT  ST-TAGSUMFILE
002760     OPEN INPUT  ST-HISTSUMFILE
002770     OPEN OUTPUT ST-HRVORFILE
002780     OPEN OUTPUT ST-HSTATFILE
002790
002800     IF FILE-NOK
002810        DISPLAY K-MODUL ": OEFFNEN FEHLGESCHLAGEN " FILE-STATUS
002820        SET PRG-ABBRUCH TO TRUE
002830     END-IF
002840     .
002850 B000-99.
002860     EXIT.
002870
002880******************************************************************
002890* Verarbeitung -- Tagessummen, danach Historiensummen verdichten
002900******************************************************************
002910 B100-VERARBEITUNG SECTION.
002920 B100-00.
002930     PERFORM B200-TAGESSUMMEN-VERDICHTEN
002940     PERFORM B300-HISTSUMMEN-VERDICHTEN
002950     .
002960 B100-99.
002970     EXIT.
002980
002990******************************************************************
003000* Tagessummen (ST-TAGSUM) zu Mittelwert je Slot verdichten
003010******************************************************************
003020 B200-TAGESSUMMEN-VERDICHTEN SECTION.
003030 B200-00.
003040     SET TAG-NICHT-EOF TO TRUE
003050     PERFORM S100-LESE-TAGSATZ
003060     PERFORM S110-VERARBEITE-TAGSATZ UNTIL TAG-EOF
003070     .
003080 B200-99.
003090     EXIT.
003100
003110******************************************************************
003120* Historiensummen (ST-HISTSUM) zu Mittelwert/Streuung verdichten
003130******************************************************************
003140 B300-HISTSUMMEN-VERDICHTEN SECTION.
003150 B300-00.
003160     SET HIST-NICHT-EOF TO TRUE
003170     PERFORM S200-LESE-HISTSATZ
003180     PERFORM S210-VERARBEITE-HISTSATZ UNTIL HIST-EOF
003190     .
003200 B300-99.
003210     EXIT.
003220
003230******************************************************************
003240* S100 -- naechsten Tagessummensatz lesen
003250******************************************************************
003260 S100-LESE-TAGSATZ SECTION.
003270 S100-00.
003280     READ ST-TAGSUMFILE
003290          AT END SET TAG-EOF TO TRUE
003300     END-READ
003310     IF FILE-NOK AND NOT FILE-EOF
003320        PERFORM Z002-PROGERR
003330     END-IF
003340     .
003350 S100-99.
003360     EXIT.
003370
003380******************************************************************
003390* S110 -- Tagessummensatz verdichten und Mittelwert schreiben
003400******************************************************************
003410 S110-VERARBEITE-TAGSATZ SECTION.
003420 S110-00.
003430     ADD 1 TO D-ZAEHLER-TAGSAETZE
003440
003450     IF TS-ANZAHL > 0
003460        COMPUTE W-MITTELWERT ROUNDED = TS-SUMME / TS-ANZAHL
003470     ELSE
003480        MOVE ZERO TO W-MITTELWERT
003490     END-IF
003500
003510     COMPUTE C4-SEKUNDEN = TS-ZEIT-SLOT * 3600
003520     MOVE "FMT " TO TIME-LINK-FUNKTION
003530     MOVE C4-SEKUNDEN TO TIME-LINK-SEKUNDEN
003540     CALL "STTIME0O" USING TIME-LINK-REC
003550     MOVE TIME-LINK-ZEIT-TEXT TO W-SLOT-ZEIT
003560
003570     MOVE TS-ATTRIBUT-NAME TO W-SP-ATTRIBUT-NAME
003580     MOVE TS-SERVICE-TYP   TO W-SERVICE-TYP
003590     PERFORM S300-ATTRIBUTNAME-ZUORDNEN
003600
003610     MOVE TS-ENTITAET-ID   TO HRV-ENTITAET-ID
003620     MOVE LINK-VERARB-DATUM TO HRV-WERT-DATUM
003630     MOVE W-SLOT-ZEIT      TO HRV-ZEITFENSTER
003640     MOVE W-SP-ATTRIBUT-NAME TO HRV-ATTRIBUT-NAME
003650     SET HRV-TYP-REALTIME  TO TRUE
003660     MOVE W-MITTELWERT     TO HRV-ATTRIBUT-WERT
003670     MOVE 1.00             TO HRV-IST-ANTEIL
003680     WRITE ST-HOURLY-VALUE
003690     IF FILE-NOK
003700        PERFORM Z002-PROGERR
003710     END-IF
003720
003730     PERFORM S100-LESE-TAGSATZ
003740     .
003750 S110-99.
003760     EXIT.
003770
003780******************************************************************
003790* S200 -- naechsten Historiensummensatz lesen
003800******************************************************************
003810 S200-LESE-HISTSATZ SECTION.
003820 S200-00.
003830     READ ST-HISTSUMFILE
003840          AT END SET HIST-EOF TO TRUE
003850     END-READ
003860     IF FILE-NOK AND NOT FILE-EOF
003870        PERFORM Z002-PROGERR
003880     END-IF
003890     .
003900 S200-99.
003910     EXIT.
003920
003930******************************************************************
003940* S210 -- Historiensummensatz verdichten, ST-HISTORY-STAT und
003950*         ST-HOURLY-VALUE (avg/stdev) schreiben
003960******************************************************************
003970 S210-VERARBEITE-HISTSATZ SECTION.
003980 S210-00.
003990     ADD 1 TO D-ZAEHLER-HISTSAETZE
004000
004010     IF HS-ANZAHL > 0
004020        COMPUTE W-MITTELWERT ROUNDED = HS-SUMME / HS-ANZAHL
004030     ELSE
004040        MOVE ZERO TO W-MITTELWERT
004050     END-IF
004060
004070     IF HS-ANZAHL > 1
004080        SET HIST-STREUUNG-MOEGLICH TO TRUE
004090        PERFORM S220-VARIANZ-BERECHNEN
004100        PERFORM T600-WURZEL-ZIEHEN
004110     ELSE
004120        SET HIST-STREUUNG-NICHT-MOEGLICH TO TRUE
004130        MOVE ZERO TO W-WURZEL
004140     END-IF
004150
004160     PERFORM S230-HISTSTAT-SCHREIBEN
004170     PERFORM S240-HISTMITTEL-SCHREIBEN
004180     IF HIST-STREUUNG-MOEGLICH
004190        ADD 1 TO D-ZAEHLER-HISTSTDEV
004200        PERFORM S250-HISTSTDEV-SCHREIBEN
004210     END-IF
004220
004230     PERFORM S200-LESE-HISTSATZ
004240     .
004250 S210-99.
004260     EXIT.
004270
004280******************************************************************
004290* S220 -- Stichprobenvarianz aus Summe/Quadratsumme/Anzahl
004300******************************************************************
004310 S220-VARIANZ-BERECHNEN SECTION.
004320 S220-00.
004330     SUBTRACT 1 FROM HS-ANZAHL GIVING W-ANZAHL-MINUS-1
004340     COMPUTE W-RADIKAND ROUNDED =
004350             (HS-SUMME-QUADRAT
004360                - (HS-SUMME * HS-SUMME / HS-ANZAHL))
004370             / W-ANZAHL-MINUS-1
004380     .
004390 S220-99.
004400     EXIT.
004410
004420******************************************************************
004430* S230 -- ST-HISTORY-STAT Satz fuer STLMST1O schreiben
004440******************************************************************
004450 S230-HISTSTAT-SCHREIBEN SECTION.
004460 S230-00.
004470     MOVE HS-ENTITAET-ID   TO HST-ENTITAET-ID
004480     MOVE HS-SERVICE-TYP   TO W-SERVICE-TYP
004490     MOVE HS-ATTRIBUT-NAME TO W-SP-ATTRIBUT-NAME
004500     PERFORM S300-ATTRIBUTNAME-ZUORDNEN
004510     MOVE W-SP-ATTRIBUT-NAME TO HST-ATTRIBUT-NAME
004520     MOVE HS-STUNDE        TO HST-STUNDE
004530     MOVE HS-ANZAHL        TO HST-ANZAHL
004540     MOVE W-MITTELWERT     TO HST-MITTELWERT
004550     IF HIST-STREUUNG-MOEGLICH
004560        MOVE W-WURZEL       TO HST-STD-ABWEICHUNG
004570        SET HST-STD-VORHANDEN TO TRUE
004580     ELSE
004590        MOVE ZERO           TO HST-STD-ABWEICHUNG
004600        SET HST-STD-FEHLT    TO TRUE
004610     END-IF
004620     WRITE ST-HISTORY-STAT
004630     IF FILE-NOK
004640        PERFORM Z002-PROGERR
004650     END-IF
004660     .
004670 S230-99.
004680     EXIT.
004690
004700******************************************************************
004710* S240 -- Historienmittelwert als ST-HOURLY-VALUE Typ "avg"
004720******************************************************************
004730 S240-HISTMITTEL-SCHREIBEN SECTION.
004740 S240-00.
004750     COMPUTE C4-SEKUNDEN = HS-STUNDE * 3600
004760     MOVE "FMT " TO TIME-LINK-FUNKTION
004770     MOVE C4-SEKUNDEN TO TIME-LINK-SEKUNDEN
004780     CALL "STTIME0O" USING TIME-LINK-REC
004790     MOVE TIME-LINK-ZEIT-TEXT TO W-SLOT-ZEIT
004800
004810     MOVE HS-ENTITAET-ID    TO HRV-ENTITAET-ID
004820     MOVE LINK-VERARB-DATUM TO HRV-WERT-DATUM
004830     MOVE W-SLOT-ZEIT       TO HRV-ZEITFENSTER
004840     MOVE HST-ATTRIBUT-NAME TO HRV-ATTRIBUT-NAME
004850     SET HRV-TYP-AVG        TO TRUE
004860     MOVE W-MITTELWERT      TO HRV-ATTRIBUT-WERT
004870     MOVE 1.00              TO HRV-IST-ANTEIL
004880     WRITE ST-HOURLY-VALUE
004890     IF FILE-NOK
004900        PERFORM Z002-PROGERR
004910     END-IF
004920     .
004930 S240-99.
004940     EXIT.
004950
004960******************************************************************
004970* S250 -- Historienstreuung als ST-HOURLY-VALUE Typ "stdev"
004980******************************************************************
004990 S250-HISTSTDEV-SCHREIBEN SECTION.
005000 S250-00.
005010**  ---> ENTITAET/DATUM/ZEITFENSTER/ATTRIBUT stehen im Puffer noch
005020**  ---> aus S240, nur Werttyp/Wert aendern sich
005030     SET HRV-TYP-STDEV      TO TRUE
005040     MOVE W-WURZEL          TO HRV-ATTRIBUT-WERT
005050     MOVE 1.00              TO HRV-IST-ANTEIL
005060     WRITE ST-HOURLY-VALUE
005070     IF FILE-NOK
005080        PERFORM Z002-PROGERR
005090     END-IF
005100     .
005110 S250-99.
005120     EXIT.
005130
005140******************************************************************
005150* S300 -- Rohmesswert-Attributname auf Speicher-Schreibweise
005160*         umsetzen (Auftrag STLNEW-1, Feldzuordnung)
005170******************************************************************
005180 S300-ATTRIBUTNAME-ZUORDNEN SECTION.
005190 S300-00.
005200     IF W-SP-ATTRIBUT-NAME = "energy"
005210        IF W-SVC-TAMPERE
005220           MOVE "energy.L0"       TO W-SP-ATTRIBUT-NAME
005230        ELSE
005240           MOVE "energy"          TO W-SP-ATTRIBUT-NAME
005250        END-IF
005260     ELSE
005270        SET AZ-ZEILE-NICHT-GEFUNDEN TO TRUE
005280        SET AZ-IX TO 1
005290        PERFORM S310-ZUORDNUNGSZEILE-PRUEFEN
005300           UNTIL AZ-ZEILE-GEFUNDEN OR AZ-IX > 10
005310        IF AZ-ZEILE-GEFUNDEN
005320           MOVE AZ-SPEICHER(AZ-IX) TO W-SP-ATTRIBUT-NAME
005330        END-IF
005340     END-IF
005350     .
005360 S300-99.
005370     EXIT.
005380
005390******************************************************************
005400* S310 -- eine Zeile der Zuordnungstabelle pruefen
005410******************************************************************
005420 S310-ZUORDNUNGSZEILE-PRUEFEN SECTION.
005430 S310-00.
005440     IF AZ-ROH(AZ-IX) = W-SP-ATTRIBUT-NAME
005450        SET AZ-ZEILE-GEFUNDEN TO TRUE
005460     ELSE
005470        SET AZ-IX UP BY 1
005480     END-IF
005490     .
005500 S310-99.
005510     EXIT.
005520
005530******************************************************************
005540* T600 -- Quadratwurzel aus W-RADIKAND nach Newton-Raphson, da
005550*         keine Bibliotheksfunktion fuer Wurzelziehen verfuegbar
005560*         ist (20 Iterationsschritte genuegen fuer 6 Nachkomma-
005570*         stellen Genauigkeit)
005580******************************************************************
005590 T600-WURZEL-ZIEHEN SECTION.
005600 T600-00.
005610     IF W-RADIKAND <= 0
005620        MOVE ZERO TO W-WURZEL
005630     ELSE
005640        MOVE W-RADIKAND TO W-WURZEL
005650        PERFORM T610-NEWTON-SCHRITT 20 TIMES
005660     END-IF
005670     .
005680 T600-99.
005690     EXIT.
005700
005710******************************************************************
005720* T610 -- ein Iterationsschritt: x(n+1) = (x(n) + r/x(n)) / 2
005730******************************************************************
005740 T610-NEWTON-SCHRITT SECTION.
005750 T610-00.
005760     COMPUTE W-WURZEL ROUNDED =
005770             (W-WURZEL + (W-RADIKAND / W-WURZEL)) / 2
005780     .
005790 T610-99.
005800     EXIT.
005810
005820******************************************************************
005830* Initialisierung von Feldern und Strukturen
005840******************************************************************
005850 C000-INIT SECTION.
005860 C000-00.
005870     INITIALIZE SCHALTER
005880                DISPLAY-FELDER
005890     SET PRG-OK TO TRUE
005900     .
005910 C000-99.
005920     EXIT.
005930
005940******************************************************************
005950* Ende -- Dateien schliessen, Endsummen melden
005960******************************************************************
005970 B090-ENDE SECTION.
005980 B090-00.
005990     CLOSE ST-TAGSUMFILE
006000           ST-HISTSUMFILE
006010           ST-HRVORFILE
006020           ST-HSTATFILE
006030
006040     DISPLAY K-MODUL ": TAGESSAETZE GELESEN       "
006050             D-ZAEHLER-TAGSAETZE
006060     DISPLAY K-MODUL ": HISTORIENSAETZE GELESEN    "
006070             D-ZAEHLER-HISTSAETZE
006080     DISPLAY K-MODUL ": DAVON MIT STREUUNG         "
006090             D-ZAEHLER-HISTSTDEV
006100     .
006110 B090-99.
006120     EXIT.
006130
006140******************************************************************
006150* Programm-Fehlerbehandlung
006160******************************************************************
006170 Z002-PROGERR SECTION.
006180 Z002-00.
006190     DISPLAY K-MODUL ": E/A-FEHLER, FILE-STATUS = " FILE-STATUS
006200     SET PRG-ABBRUCH TO TRUE
006210     PERFORM Z999-ERRLOG
006220     .
006230 Z002-99.
006240     EXIT.
006250
006260******************************************************************
006270* Abbruchmeldung
006280******************************************************************
006290 Z999-ERRLOG SECTION.
006300 Z999-00.
006310     DISPLAY K-MODUL ": >>> PROGRAMMABBRUCH <<<"
006320     .
006330 Z999-99.
006340     EXIT.
006350
006360******************************************************************
006370* ENDE Source-Programm
006380******************************************************************
