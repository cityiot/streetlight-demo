000010 IDENTIFICATION DIVISION.
000020
000030 PROGRAM-ID.       STRENG0O.
000040 AUTHOR.           H. RANTANEN.
000050 INSTALLATION.     STADTWERKE BETRIEBS-DV, ABT. NETZUEBERWACHUNG.
000060 DATE-WRITTEN.     1988-04-19.
000070 DATE-COMPILED.
000080 SECURITY.         NUR FUER INTERNEN BETRIEBSGEBRAUCH.
000090
000100*****************************************************************
000110* Letzte Aenderung :: 2004-12-08
000120* Letzte Version   :: C.00.00
000130* Kurzbeschreibung :: Tagesenergie und Tageswarnungen je Entitaet
000140* Auftrag          :: STLNEW-9
000150*                     12345678901234567
000160* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000170*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000180*----------------------------------------------------------------*
000190* Vers. | Datum    | von | Kommentar                             *
000200*-------|----------|-----|---------------------------------------*
000210*A.00.00|1988-04-19| hr  | Neuerstellung (nur Tagesenergie)
000220*A.00.01|1989-11-02| hr  | Warnung "nicht verbunden" ergaenzt
000230*A.00.02|1991-02-27| rt  | Warnung "Daten fehlen" (einzeln/
000240*       |          |     | Haelfte) ergaenzt
000250*B.00.00|1998-09-08| kl  | Jahr-2000: keine Datumsarithmetik im
000260*       |          |     | Programm, keine Aenderung erforderlich
000270*B.00.01|1999-01-14| kl  | Nachtest Jahrtausendwechsel, keine
000280*       |          |     | weiteren Befunde
000290*C.00.00|2004-12-08| kl  | Schaltzeit-Warnungen aus ST-SWTSTATFILE
000300*       |          |     | (Auftrag STLNEW-9) in DATE-WARNING
000310*       |          |     | uebernommen
000320*----------------------------------------------------------------*
000330*
000340* Programmbeschreibung
000350* --------------------
000360*
000370* Siebter Teilschritt des Nachtlaufs: summiert je Entitaet die 24
000380* Stunden-Energiewerte zur Tagesenergie (ST-DAY-ENERGY) und leitet
000390* aus dem Schaetzgrad der Stundenwerte die Warnungen "nicht
000400* verbunden", "Daten fehlen einzeln/zur Haelfte" ab; uebernimmt
000410* dazu die von STSWTM0O bereits ermittelten Schaltzeit-Warnungen
000420* aus ST-SWTSTATFILE und schreibt das Ergebnis nach ST-DATE-
000430* WARNING.
000440*
000450******************************************************************
000460
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     SWITCH-15 IS ANZEIGE-VERSION
000510         ON STATUS IS SHOW-VERSION
000520     CLASS ALPHNUM IS "0123456789"
000530                      "abcdefghijklmnopqrstuvwxyz"
000540                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000550                      " .,;-_!$%&/=*+".
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT ST-ENTITYFILE   ASSIGN TO "ENTMAST"
000600            ORGANIZATION IS LINE SEQUENTIAL
000610            FILE STATUS IS FILE-STATUS.
000620     SELECT ST-SWTSTATFILE  ASSIGN TO "SWTSTAT"
000630            ORGANIZATION IS LINE SEQUENTIAL
000640            FILE STATUS IS FILE-STATUS.
000650     SELECT ST-HOURLYFILE   ASSIGN TO "HRVALUE"
000660            ORGANIZATION IS LINE SEQUENTIAL
000670            FILE STATUS IS FILE-STATUS.
000680     SELECT ST-DAYENERGYFILE ASSIGN TO "TAGSUM"
000690            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS IS FILE-STATUS.
000710     SELECT ST-DATEWARNFILE ASSIGN TO "DATEWARN"
000720            ORGANIZATION IS LINE SEQUENTIAL
000730            FILE STATUS IS FILE-STATUS.
000740
000750 DATA DIVISION.
000760 FILE SECTION.
000770
000780 FD  ST-ENTITYFILE
000790     LABEL RECORDS ARE STANDARD.
000800     COPY STCPENT OF "=STLCPYLB".
000810
000820 FD  ST-SWTSTATFILE
000830     LABEL RECORDS ARE STANDARD.
000840     COPY STCPWRN OF "=STLCPYLB"
000850          REPLACING ==ST-DATE-WARNING== BY ==ST-SWTSTAT-SATZ==
000860                    ==WRN-==            BY ==SWS-==.
000870
000880 FD  ST-HOURLYFILE
000890     LABEL RECORDS ARE STANDARD.
000900     COPY STCPHRV OF "=STLCPYLB".
000910
000920 FD  ST-DAYENERGYFILE
000930     LABEL RECORDS ARE STANDARD.
000940     COPY STCPNRG OF "=STLCPYLB".
000950
000960 FD  ST-DATEWARNFILE
000970     LABEL RECORDS ARE STANDARD.
000980     COPY STCPWRN OF "=STLCPYLB".
000990
001000 WORKING-STORAGE SECTION.
001010*----------------------------------------------------------------*
001020* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001030*----------------------------------------------------------------*
001040 01          COMP-FELDER.
001050     05      C4-STUNDE           PIC S9(04) COMP.
001060     05      C4-ATTR-ANZ         PIC S9(04) COMP.
001070     05      C4-SWTSTAT-ANZ      PIC S9(04) COMP.
001080
001090*----------------------------------------------------------------*
001100* Schaltzeit-Warnungs-Puffer, vollstaendig aus ST-SWTSTATFILE
001110* geladen (ein Satz je Entitaet, von STSWTM0O geschrieben)
001120*----------------------------------------------------------------*
001130 01          SWTSTAT-PUFFER.
001140     05      SSP-ZELLE OCCURS 3000 TIMES
001150                        INDEXED BY SSP-IX.
001160         10  SSP-ENTITAET-ID         PIC X(30).
001170         10  SSP-AUS-FALSCH-KZ       PIC X.
001180             88 SSP-AUS-FALSCH               VALUE "Y".
001190         10  SSP-EIN-FALSCH-KZ       PIC X.
001200             88 SSP-EIN-FALSCH               VALUE "Y".
001210
001220*----------------------------------------------------------------*
001230* Attributtabelle der laufenden Entitaet (vor jeder Entitaet neu
001240* gefuellt, je nach Service-Typ 7 oder 5 Zeilen)
001250*----------------------------------------------------------------*
001260 01          ATTRIBUT-PUFFER.
001270     05      TP-ATTRIBUT OCCURS 7 TIMES
001280                        INDEXED BY TP-IX.
001290         10  TP-NAME             PIC X(20).
001300
001310*----------------------------------------------------------------*
001320* Schaetzgrad-Puffer der laufenden Entitaet -- 24 Zeitfenster je
001330* bis zu 7 Attribute, aus ST-HOURLYFILE (VALUE-TYPE realtime)
001340* gefuellt
001350*----------------------------------------------------------------*
001360 01          IST-ANTEIL-PUFFER.
001370     05      IP-SLOT OCCURS 24 TIMES
001380                        INDEXED BY IP-SLOT-IX.
001390         10  IP-ATTR OCCURS 7 TIMES
001400                        INDEXED BY IP-ATTR-IX.
001410             15  IP-WERT             PIC S9(09)V9(03).
001420             15  IP-IST-ANTEIL       PIC 9V9(02).
001430             15  IP-WERT-KZ          PIC X.
001440                 88 IP-WERT-DA               VALUE "J".
001450                 88 IP-WERT-FEHLT            VALUE "N".
001460
001470*----------------------------------------------------------------*
001480* laufende Merkfelder
001490*----------------------------------------------------------------*
001500 01          AKKU-FELDER.
001510     05      AK-ENTITAET-ID      PIC X(30).
001520     05      AK-WERT-DATUM       PIC X(10).
001530     05      AK-ENERGIE-ATTRIBUT PIC X(20).
001540     05      AK-ENERGIE-SUMME    PIC S9(11)V9(03).
001550     05      AK-ENERGIE-ANTEIL-SUMME PIC S9(03)V9(02).
001560     05      AK-MAX-IST-ANTEIL   PIC 9V9(02).
001570     05      AK-SLOTS-VOLL-GESCHAETZT PIC S9(04) COMP.
001580
001590*----------------------------------------------------------------*
001600* Work-Felder: Praefix W
001610*----------------------------------------------------------------*
001620 01          WORK-FELDER.
001630     05      W-ZEIT-TEXT         PIC X(08).
001640     05      W-ZEIT-TEXT-T REDEFINES W-ZEIT-TEXT.
001650         10  W-ZEIT-HH           PIC 99.
001660         10                      PIC X.
001670         10  W-ZEIT-MI           PIC 99.
001680         10                      PIC X.
001690         10  W-ZEIT-SS           PIC 99.
001700     05      W-ZEIT-SEK          PIC S9(05) COMP.
001710     05      W-HH-EDIT           PIC 99.
001720     05      W-MI-EDIT           PIC 99.
001730     05      W-SS-EDIT           PIC 99.
001740     05      W-SLOT-VOLL-GESCHAETZT-KZ PIC X.
001750         88  W-SLOT-VOLL-GESCHAETZT          VALUE "J".
001760         88  W-SLOT-NICHT-VOLL-GESCHAETZT    VALUE "N".
001770     05      W-DATUM-TEXT         PIC X(10).
001780     05      W-DATUM-TEXT-T REDEFINES W-DATUM-TEXT.
001790         10  W-DATUM-JJJJ        PIC 9(04).
001800         10                      PIC X.
001810         10  W-DATUM-MM          PIC 99.
001820         10                      PIC X.
001830         10  W-DATUM-TT          PIC 99.
001840
001850*----------------------------------------------------------------*
001860* Display-Felder: Praefix D
001870*----------------------------------------------------------------*
001880 01          DISPLAY-FELDER.
001890     05      D-ZAEHLER-ENTITAET         PIC 9(05).
001900     05      D-ZAEHLER-ENERGIE          PIC 9(07).
001910     05      D-ZAEHLER-WARNUNG          PIC 9(07).
001920     05      FILLER                     PIC X(04).
001930
001940*----------------------------------------------------------------*
001950* Felder mit konstantem Inhalt: Praefix K
001960*----------------------------------------------------------------*
001970 01          KONSTANTE-FELDER.
001980     05      K-MODUL             PIC X(08)  VALUE "STRENG0O".
001990     05      K-PROG-START        PIC X(20)
002000             VALUE "STRENG0O C.00.00    ".
002010     05      K-SCHWELLE-NV       PIC 9V99   VALUE 0.40.
002020
002030*----------------------------------------------------------------*
002040* Conditional-Felder
002050*----------------------------------------------------------------*
002060 01          SCHALTER.
002070     05      FILE-STATUS         PIC X(02).
002080          88 FILE-OK                          VALUE "00".
002090          88 FILE-NOK                         VALUE "10" "30" "35"
002100                                               "37" "39" "41" "42"
002110                                               "43" "44" "46" "47"
002120                                               "48".
002130          88 FILE-TIME-OUT                    VALUE "09".
002140     05      REC-STAT REDEFINES FILE-STATUS.
002150         10  FILE-STATUS1        PIC X(01).
002160             88 FILE-EOF                      VALUE "1".
002170             88 FILE-INVALID                  VALUE "2".
002180             88 FILE-PERMERR                  VALUE "3".
002190             88 FILE-LOGICERR                 VALUE "4".
002200             88 FILE-NONAME                   VALUE "4" "7".
002210             88 FILE-IMPLERR                  VALUE "9".
002220         10  FILE-STATUS2        PIC X(01).
002230     05      PRG-STATUS          PIC 9.
002240          88 PRG-OK                           VALUE ZERO.
002250          88 PRG-NOK                          VALUE 1.
002260          88 PRG-ABBRUCH                      VALUE 2.
002270     05      ENTITY-EOF-KZ       PIC X.
002280          88 ENTITY-EOF                       VALUE "J".
002290          88 ENTITY-NICHT-EOF                 VALUE "N".
002300     05      HOURLY-EOF-KZ       PIC X.
002310          88 HOURLY-EOF                       VALUE "J".
002320          88 HOURLY-NICHT-EOF                 VALUE "N".
002330     05      HOURLY-PUFFER-VOLL-KZ PIC X.
002340          88 HOURLY-ZEILE-IM-PUFFER            VALUE "J".
002350          88 HOURLY-ZEILE-NICHT-IM-PUFFER      VALUE "N".
002360     05      ATTRIBUT-GEFUNDEN-KZ PIC X.
002370          88 ATTRIBUT-WAR-BEKANNT             VALUE "J".
002380          88 ATTRIBUT-WAR-NEU                 VALUE "N".
002390     05      SWTSTAT-GEFUNDEN-KZ PIC X.
002400          88 SWTSTAT-WAR-BEKANNT              VALUE "J".
002410          88 SWTSTAT-WAR-NEU                  VALUE "N".
002420     05      FILLER              PIC X(04).
002430
002440*-->    Uebergabe aus Steuerprogramm STBTCH0O
002450 01     LINK-REC.
002460    05  LINK-VERARB-DATUM         PIC X(10).
002470    05  LINK-RC                   PIC S9(04) COMP.
002480    05  FILLER                    PIC X(04).
002490
002500 PROCEDURE DIVISION USING LINK-REC.
002510
002520******************************************************************
002530* Steuerungs-Section
002540******************************************************************
002550 A100-STEUERUNG SECTION.
002560 A100-00.
002570     IF SHOW-VERSION
002580        DISPLAY K-PROG-START " " FUNCTION WHEN-COMPILED
002590     END-IF
002600
002610     PERFORM B000-VORLAUF
002620
002630     IF PRG-OK
002640        PERFORM B100-VERARBEITUNG
002650     END-IF
002660
002670     PERFORM B090-ENDE
002680
002690     MOVE ZERO TO LINK-RC
002700     IF PRG-ABBRUCH
002710        MOVE 9999 TO LINK-RC
002720     END-IF
002730     EXIT PROGRAM
002740     .
002750 A100-99.
002760     EXIT.
002770
002780******************************************************************
002790* Vorlauf -- Dateien oeffnen, Schaltzeit-Warnungs-Puffer laden
002800******************************************************************
002810 B000-VORLAUF SECTION.
002820 B000-00.
002830     PERFORM C000-INIT
002840
002850     OPEN INPUT  ST-ENTITYFILE
002860     OPEN INPUT  ST-SWTSTATFILE
002870     OPEN INPUT  ST-HOURLYFILE
002880     OPEN OUTPUT ST-DAYENERGYFILE
002890     OPEN OUTPUT ST-DATEWARNFILE
002900
002910     IF FILE-NOK
002920        DISPLAY K-MODUL ": OEFFNEN FEHLGESCHLAGEN " FILE-STATUS
002930        SET PRG-ABBRUCH TO TRUE
002940     END-IF
002950
002960     IF PRG-OK
002970        PERFORM C100-SWTSTAT-LADEN
002980     END-IF
002990     .
003000 B000-99.
003010     EXIT.
003020
003030******************************************************************
003040* Hauptverarbeitung -- eine Entitaet nach der anderen summieren
003050******************************************************************
003060 B100-VERARBEITUNG SECTION.
003070 B100-00.
003080     MOVE LINK-VERARB-DATUM TO AK-WERT-DATUM
003090     PERFORM S050-LESE-ENTITY-SATZ
003100     PERFORM S060-ENTITAET-VERARBEITEN
003110        UNTIL ENTITY-EOF
003120     .
003130 B100-99.
003140     EXIT.
003150
003160 S050-LESE-ENTITY-SATZ SECTION.
003170 S050-00.
003180     READ ST-ENTITYFILE
003190        AT END
003200           SET ENTITY-EOF TO TRUE
003210     END-READ
003220     .
003230 S050-99.
003240     EXIT.
003250
003260******************************************************************
003270* Abschnitt 3 und 9 -- eine Entitaet: Attributtabelle fuellen,
003280* Stundenwerte puffern, Tagesenergie und Warnungen schreiben
003290******************************************************************
003300 S060-ENTITAET-VERARBEITEN SECTION.
003310 S060-00.
003320     MOVE ENT-ENTITAET-ID  TO AK-ENTITAET-ID
003330
003340     PERFORM S070-ATTRIBUTTABELLE-FUELLEN
003350     PERFORM S200-STUNDENWERTE-PUFFERN
003360     PERFORM S300-ENERGIE-SCHREIBEN
003370     PERFORM S400-WARNUNG-SCHREIBEN
003380
003390     ADD 1 TO D-ZAEHLER-ENTITAET
003400     PERFORM S050-LESE-ENTITY-SATZ
003410     .
003420 S060-99.
003430     EXIT.
003440
003450******************************************************************
003460* Attributtabelle je Service-Typ fuellen (Abschnitt "Attribut-
003470* Namens-Abbildung" der Fachspezifikation); die Energieattribut-
003480* Spalte wird hier gleich vermerkt
003490******************************************************************
003500 S070-ATTRIBUTTABELLE-FUELLEN SECTION.
003510 S070-00.
003520     IF ENT-SVC-TAMPERE
003530        MOVE 7 TO C4-ATTR-ANZ
003540        MOVE "current_L1"          TO TP-NAME(1)
003550        MOVE "current_L2"          TO TP-NAME(2)
003560        MOVE "current_L3"          TO TP-NAME(3)
003570        MOVE "voltage_L1"          TO TP-NAME(4)
003580        MOVE "voltage_L2"          TO TP-NAME(5)
003590        MOVE "voltage_L3"          TO TP-NAME(6)
003600        MOVE "energy.L0"           TO TP-NAME(7)
003610        MOVE "energy.L0"           TO AK-ENERGIE-ATTRIBUT
003620     ELSE
003630        MOVE 5 TO C4-ATTR-ANZ
003640        MOVE "power"                TO TP-NAME(1)
003650        MOVE "current"               TO TP-NAME(2)
003660        MOVE "voltage"               TO TP-NAME(3)
003670        MOVE "illuminance_level"     TO TP-NAME(4)
003680        MOVE "energy"                TO TP-NAME(5)
003690        MOVE "energy"                TO AK-ENERGIE-ATTRIBUT
003700     END-IF
003710     .
003720 S070-99.
003730     EXIT.
003740
003750******************************************************************
003760* Stundenwerte der laufenden Entitaet aus ST-HOURLYFILE puffern --
003770* Vorausschau-Technik wie in STANLY0O: der naechste, nicht mehr
003780* zur Entitaet gehoerende Satz bleibt fuer die naechste Entitaet
003790* im Puffer stehen (HOURLY-ZEILE-IM-PUFFER)
003800******************************************************************
003810 S200-STUNDENWERTE-PUFFERN SECTION.
003820 S200-00.
003830     PERFORM S210-SLOT-PUFFER-LOESCHEN
003840        VARYING IP-SLOT-IX FROM 1 BY 1
003850           UNTIL IP-SLOT-IX > 24
003860
003870     IF HOURLY-NICHT-EOF AND HOURLY-ZEILE-NICHT-IM-PUFFER
003880        PERFORM S220-LESE-HOURLY-SATZ
003890     END-IF
003900
003910     PERFORM S230-HOURLY-SATZ-UEBERNEHMEN
003920        UNTIL HOURLY-EOF
003930           OR HRV-ENTITAET-ID NOT = AK-ENTITAET-ID
003940     .
003950 S200-99.
003960     EXIT.
003970
003980 S210-SLOT-PUFFER-LOESCHEN SECTION.
003990 S210-00.
004000     PERFORM S215-ATTR-ZELLE-LOESCHEN
004010        VARYING IP-ATTR-IX FROM 1 BY 1
004020           UNTIL IP-ATTR-IX > 7
004030     .
004040 S210-99.
004050     EXIT.
004060
004070 S215-ATTR-ZELLE-LOESCHEN SECTION.
004080 S215-00.
004090     SET IP-WERT-FEHLT(IP-SLOT-IX, IP-ATTR-IX) TO TRUE
004100     MOVE ZERO TO IP-WERT(IP-SLOT-IX, IP-ATTR-IX)
004110     MOVE ZERO TO IP-IST-ANTEIL(IP-SLOT-IX, IP-ATTR-IX)
004120     .
004130 S215-99.
004140     EXIT.
004150
004160 S220-LESE-HOURLY-SATZ SECTION.
004170 S220-00.
004180     READ ST-HOURLYFILE
004190        AT END
004200           SET HOURLY-EOF TO TRUE
004210     END-READ
004220     SET HOURLY-ZEILE-IM-PUFFER TO TRUE
004230     .
004240 S220-99.
004250     EXIT.
004260
004270 S230-HOURLY-SATZ-UEBERNEHMEN SECTION.
004280 S230-00.
004290     IF HRV-TYP-REALTIME
004300        MOVE HRV-ZEITFENSTER TO W-ZEIT-TEXT
004310        PERFORM S175-ZEIT-IN-SEKUNDEN
004320        COMPUTE C4-STUNDE = (W-ZEIT-SEK / 3600) + 1
004330
004340        SET ATTRIBUT-WAR-NEU TO TRUE
004350        SET TP-IX TO 1
004360        PERFORM S240-ATTR-ZELLE-VERGLEICHEN
004370           UNTIL ATTRIBUT-WAR-BEKANNT OR TP-IX > C4-ATTR-ANZ
004380
004390        IF ATTRIBUT-WAR-BEKANNT
004400           SET IP-SLOT-IX TO C4-STUNDE
004410           SET IP-ATTR-IX TO TP-IX
004420           MOVE HRV-ATTRIBUT-WERT
004430                      TO IP-WERT(IP-SLOT-IX, IP-ATTR-IX)
004440           MOVE HRV-IST-ANTEIL
004450                      TO IP-IST-ANTEIL(IP-SLOT-IX, IP-ATTR-IX)
004460           SET IP-WERT-DA(IP-SLOT-IX, IP-ATTR-IX) TO TRUE
004470        END-IF
004480     END-IF
004490
004500     SET HOURLY-ZEILE-NICHT-IM-PUFFER TO TRUE
004510     PERFORM S220-LESE-HOURLY-SATZ
004520     .
004530 S230-99.
004540     EXIT.
004550
004560 S240-ATTR-ZELLE-VERGLEICHEN SECTION.
004570 S240-00.
004580     IF TP-NAME(TP-IX) = HRV-ATTRIBUT-NAME
004590        SET ATTRIBUT-WAR-BEKANNT TO TRUE
004600     ELSE
004610        SET TP-IX UP BY 1
004620     END-IF
004630     .
004640 S240-99.
004650     EXIT.
004660
004670******************************************************************
004680* Abschnitt 3 -- 24 Stunden-Energiewerte der Entitaet zur
004690* Tagesenergie summieren, geschaetzte Stunden = 24 minus Summe
004700* der Schaetzgrade
004710******************************************************************
004720 S300-ENERGIE-SCHREIBEN SECTION.
004730 S300-00.
004740     SET ATTRIBUT-WAR-NEU TO TRUE
004750     SET TP-IX TO 1
004760     PERFORM S305-ENERGIE-ATTR-VERGLEICHEN
004770        UNTIL ATTRIBUT-WAR-BEKANNT OR TP-IX > C4-ATTR-ANZ
004780
004790     MOVE ZERO TO AK-ENERGIE-SUMME
004800     MOVE ZERO TO AK-ENERGIE-ANTEIL-SUMME
004810
004820     IF ATTRIBUT-WAR-BEKANNT
004830        SET IP-ATTR-IX TO TP-IX
004840        PERFORM S310-ENERGIE-SLOT-AUFSUMMIEREN
004850           VARYING IP-SLOT-IX FROM 1 BY 1
004860              UNTIL IP-SLOT-IX > 24
004870     END-IF
004880
004890     MOVE AK-ENTITAET-ID   TO NRG-ENTITAET-ID
004900     MOVE AK-WERT-DATUM    TO NRG-ENERGIE-DATUM
004910     MOVE AK-ENERGIE-SUMME TO NRG-ENERGIE-WERT
004920     COMPUTE NRG-GESCHAETZTE-STD ROUNDED =
004930             24 - AK-ENERGIE-ANTEIL-SUMME
004940
004950     WRITE ST-DAY-ENERGY
004960
004970     IF NOT FILE-OK
004980        PERFORM Z002-PROGERR
004990     ELSE
005000        ADD 1 TO D-ZAEHLER-ENERGIE
005010     END-IF
005020     .
005030 S300-99.
005040     EXIT.
005050
005060 S305-ENERGIE-ATTR-VERGLEICHEN SECTION.
005070 S305-00.
005080     IF TP-NAME(TP-IX) = AK-ENERGIE-ATTRIBUT
005090        SET ATTRIBUT-WAR-BEKANNT TO TRUE
005100     ELSE
005110        SET TP-IX UP BY 1
005120     END-IF
005130     .
005140 S305-99.
005150     EXIT.
005160
005170 S310-ENERGIE-SLOT-AUFSUMMIEREN SECTION.
005180 S310-00.
005190     ADD IP-WERT(IP-SLOT-IX, IP-ATTR-IX)       TO AK-ENERGIE-SUMME
005200     ADD IP-IST-ANTEIL(IP-SLOT-IX, IP-ATTR-IX)
005210                                        TO AK-ENERGIE-ANTEIL-SUMME
005220     .
005230 S310-99.
005240     EXIT.
005250
005260******************************************************************
005270* Abschnitt 9 -- Warnungen "nicht verbunden", "Daten fehlen
005280* einzeln/zur Haelfte" aus dem Schaetzgrad-Puffer ableiten und mit
005290* den Schaltzeit-Warnungen aus ST-SWTSTATFILE zusammenfuehren
005300******************************************************************
005310 S400-WARNUNG-SCHREIBEN SECTION.
005320 S400-00.
005330     MOVE ZERO TO AK-MAX-IST-ANTEIL
005340     MOVE ZERO TO AK-SLOTS-VOLL-GESCHAETZT
005350
005360     PERFORM S410-WARNUNG-SLOT-PRUEFEN
005370        VARYING IP-SLOT-IX FROM 1 BY 1
005380           UNTIL IP-SLOT-IX > 24
005390
005400     MOVE AK-ENTITAET-ID TO WRN-ENTITAET-ID
005410     MOVE AK-WERT-DATUM  TO WRN-WARN-DATUM
005420
005430     IF AK-MAX-IST-ANTEIL < K-SCHWELLE-NV
005440        MOVE "Y" TO WRN-NICHT-VERBUNDEN
005450     ELSE
005460        MOVE "N" TO WRN-NICHT-VERBUNDEN
005470     END-IF
005480
005490     IF AK-SLOTS-VOLL-GESCHAETZT > ZERO
005500        MOVE "Y" TO WRN-FEHLT-EINZELN
005510     ELSE
005520        MOVE "N" TO WRN-FEHLT-EINZELN
005530     END-IF
005540
005550     IF AK-SLOTS-VOLL-GESCHAETZT >= 12
005560        MOVE "Y" TO WRN-FEHLT-HAELFTE
005570     ELSE
005580        MOVE "N" TO WRN-FEHLT-HAELFTE
005590     END-IF
005600
005610     SET SWTSTAT-WAR-NEU TO TRUE
005620     SET SSP-IX TO 1
005630     PERFORM S420-SWTSTAT-ZELLE-VERGLEICHEN
005640        UNTIL SWTSTAT-WAR-BEKANNT OR SSP-IX > C4-SWTSTAT-ANZ
005650
005660     IF SWTSTAT-WAR-BEKANNT AND SSP-AUS-FALSCH(SSP-IX)
005670        MOVE "Y" TO WRN-SCHALT-AUS-FALSCH
005680     ELSE
005690        MOVE "N" TO WRN-SCHALT-AUS-FALSCH
005700     END-IF
005710
005720     IF SWTSTAT-WAR-BEKANNT AND SSP-EIN-FALSCH(SSP-IX)
005730        MOVE "Y" TO WRN-SCHALT-EIN-FALSCH
005740     ELSE
005750        MOVE "N" TO WRN-SCHALT-EIN-FALSCH
005760     END-IF
005770
005780     WRITE ST-DATE-WARNING
005790
005800     IF NOT FILE-OK
005810        PERFORM Z002-PROGERR
005820     ELSE
005830        ADD 1 TO D-ZAEHLER-WARNUNG
005840     END-IF
005850     .
005860 S400-99.
005870     EXIT.
005880
005890 S410-WARNUNG-SLOT-PRUEFEN SECTION.
005900 S410-00.
005910     SET W-SLOT-VOLL-GESCHAETZT TO TRUE
005920     PERFORM S415-WARNUNG-ATTR-PRUEFEN
005930        VARYING IP-ATTR-IX FROM 1 BY 1
005940           UNTIL IP-ATTR-IX > C4-ATTR-ANZ
005950
005960     IF W-SLOT-VOLL-GESCHAETZT
005970        ADD 1 TO AK-SLOTS-VOLL-GESCHAETZT
005980     END-IF
005990     .
006000 S410-99.
006010     EXIT.
006020
006030 S415-WARNUNG-ATTR-PRUEFEN SECTION.
006040 S415-00.
006050     IF IP-IST-ANTEIL(IP-SLOT-IX, IP-ATTR-IX) > AK-MAX-IST-ANTEIL
006060        MOVE IP-IST-ANTEIL(IP-SLOT-IX, IP-ATTR-IX)
006070             TO AK-MAX-IST-ANTEIL
006080     END-IF
006090
006100     IF IP-IST-ANTEIL(IP-SLOT-IX, IP-ATTR-IX) > ZERO
006110        SET W-SLOT-NICHT-VOLL-GESCHAETZT TO TRUE
006120     END-IF
006130     .
006140 S415-99.
006150     EXIT.
006160
006170 S420-SWTSTAT-ZELLE-VERGLEICHEN SECTION.
006180 S420-00.
006190     IF SSP-ENTITAET-ID(SSP-IX) = AK-ENTITAET-ID
006200        SET SWTSTAT-WAR-BEKANNT TO TRUE
006210     ELSE
006220        SET SSP-IX UP BY 1
006230     END-IF
006240     .
006250 S420-99.
006260     EXIT.
006270
006280******************************************************************
006290* Zeit "HH:MM:SS" in Sekunden seit Tagesbeginn umrechnen
006300******************************************************************
006310 S175-ZEIT-IN-SEKUNDEN SECTION.
006320 S175-00.
006330     MOVE W-ZEIT-HH TO W-HH-EDIT
006340     MOVE W-ZEIT-MI TO W-MI-EDIT
006350     MOVE W-ZEIT-SS TO W-SS-EDIT
006360     COMPUTE W-ZEIT-SEK = (W-HH-EDIT * 3600)
006370                        + (W-MI-EDIT * 60)
006380                        +  W-SS-EDIT
006390     .
006400 S175-99.
006410     EXIT.
006420
006430******************************************************************
006440* Initialisierung
006450******************************************************************
006460 C000-INIT SECTION.
006470 C000-00.
006480     MOVE ZERO TO D-ZAEHLER-ENTITAET
006490     MOVE ZERO TO D-ZAEHLER-ENERGIE
006500     MOVE ZERO TO D-ZAEHLER-WARNUNG
006510     MOVE ZERO TO C4-SWTSTAT-ANZ
006520     SET PRG-OK TO TRUE
006530     SET ENTITY-NICHT-EOF TO TRUE
006540     SET HOURLY-NICHT-EOF TO TRUE
006550     SET HOURLY-ZEILE-NICHT-IM-PUFFER TO TRUE
006560     .
006570 C000-99.
006580     EXIT.
006590
006600******************************************************************
006610* Schaltzeit-Warnungs-Puffer vollstaendig aus ST-SWTSTATFILE laden
006620******************************************************************
006630 C100-SWTSTAT-LADEN SECTION.
006640 C100-00.
006650     PERFORM C110-LESE-SWTSTAT-SATZ
006660     PERFORM C120-SWTSTAT-SATZ-UEBERNEHMEN
006670        UNTIL FILE-EOF OR C4-SWTSTAT-ANZ >= 3000
006680     .
006690 C100-99.
006700     EXIT.
006710
006720 C110-LESE-SWTSTAT-SATZ SECTION.
006730 C110-00.
006740     READ ST-SWTSTATFILE
006750        AT END
006760           SET FILE-EOF TO TRUE
006770     END-READ
006780     .
006790 C110-99.
006800     EXIT.
006810
006820 C120-SWTSTAT-SATZ-UEBERNEHMEN SECTION.
006830 C120-00.
006840     ADD 1 TO C4-SWTSTAT-ANZ
006850     SET SSP-IX TO C4-SWTSTAT-ANZ
006860     MOVE SWS-ENTITAET-ID       TO SSP-ENTITAET-ID(SSP-IX)
006870     MOVE SWS-SCHALT-AUS-FALSCH TO SSP-AUS-FALSCH-KZ(SSP-IX)
006880     MOVE SWS-SCHALT-EIN-FALSCH TO SSP-EIN-FALSCH-KZ(SSP-IX)
006890     PERFORM C110-LESE-SWTSTAT-SATZ
006900     .
006910 C120-99.
006920     EXIT.
006930
006940******************************************************************
006950* Ende -- Dateien schliessen, Zaehler anzeigen
006960******************************************************************
006970 B090-ENDE SECTION.
006980 B090-00.
006990     CLOSE ST-ENTITYFILE
007000     CLOSE ST-SWTSTATFILE
007010     CLOSE ST-HOURLYFILE
007020     CLOSE ST-DAYENERGYFILE
007030     CLOSE ST-DATEWARNFILE
007040     MOVE LINK-VERARB-DATUM TO W-DATUM-TEXT
007050     DISPLAY K-MODUL ": VERARBEITUNGSJAHR = " W-DATUM-JJJJ
007060     DISPLAY K-MODUL ": ENTITAETEN     = " D-ZAEHLER-ENTITAET
007070     DISPLAY K-MODUL ": ENERGIESAETZE   = " D-ZAEHLER-ENERGIE
007080     DISPLAY K-MODUL ": WARNUNGSSAETZE  = " D-ZAEHLER-WARNUNG
007090     .
007100 B090-99.
007110     EXIT.
007120
007130******************************************************************
007140* Z002 -- Programmfehler (Datei-I/O) protokollieren und abbrechen
007150******************************************************************
007160 Z002-PROGERR SECTION.
007170 Z002-00.
007180     DISPLAY K-MODUL ": E/A-FEHLER, FILE-STATUS=" FILE-STATUS
007190     SET PRG-ABBRUCH TO TRUE
007200     PERFORM Z999-ERRLOG
007210     .
007220 Z002-99.
007230     EXIT.
007240
007250******************************************************************
007260* Z999 -- Fehlermeldung auf SYSOUT protokollieren
007270******************************************************************
007280 Z999-ERRLOG SECTION.
007290 Z999-00.
007300     DISPLAY K-MODUL ": ABBRUCH PROGRAMMLAUF"
007310     .
007320 Z999-99.
007330     EXIT.
007340
007350******************************************************************
007360* ENDE Source-Programm
007370******************************************************************
