000010*-----------------------------------------------------------------
000020* STCPRPT  --  Druckzeile Tagesbericht (REPORT-ROW), aufgebaut in
000030*              STRPT0O aus den Ergebnissen von STANLY0O/STSWTM0O/
000040*              STRENG0O; bis zu 6 Attributspalten (3-phasig oder
000050*              skalar je Servicetyp)
000060*-----------------------------------------------------------------
000070 01  ST-REPORT-ROW.
000080     05  RPT-ZEITINTERVALL       PIC X(11).
000090     05  RPT-WERT-SPALTE OCCURS 6.
000100         10  RPT-WS-TEXT         PIC X(14).
000110     05  RPT-LICHT-STATUS        PIC X(08).
000120     05  RPT-ENERGIE-TEXT        PIC X(13).
000130     05  RPT-PROBLEM-TEXT        PIC X(30).
000140     05  RPT-DETAIL-TEXT         PIC X(60).
000150     05  FILLER                  PIC X(02).
