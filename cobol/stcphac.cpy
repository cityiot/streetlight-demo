000010 *----------------------------------------------------------------
000020 * STCPHAC  --  Historienstunden-Summenspeicher (ST-HISTSUM),
000030 *              internes Uebergabefile STVALD0O -> STHSTA0O, ein
000040 *              Satz je ENTITAET/ATTRIBUT/STUNDE (0-23)
000050 *----------------------------------------------------------------
000060 01  ST-HISTSUM-SATZ.
000070     05  HS-ENTITAET-ID          PIC X(30).
000080     05  HS-SERVICE-TYP          PIC X(10).
000090     05  HS-ATTRIBUT-NAME        PIC X(20).
000100     05  HS-STUNDE               PIC 9(02).
000110     05  HS-SUMME                PIC S9(09)V9(03).
000120     05  HS-SUMME-QUADRAT        PIC S9(11)V9(03).
000130     05  HS-ANZAHL               PIC S9(05) COMP.
000140     05  FILLER                  PIC X(08).
