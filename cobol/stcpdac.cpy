000010 *----------------------------------------------------------------
000020 * STCPDAC  --  Tagesslot-Summenspeicher (ST-TAGSUM), internes
000030 *              Uebergabefile STVALD0O -> STHSTA0O, ein Satz je
000040 *              ENTITAET/LESE-DATUM/ZEIT-SLOT/ATTRIBUT
000050 *----------------------------------------------------------------
000060 01  ST-TAGSUM-SATZ.
000070     05  TS-ENTITAET-ID          PIC X(30).
000080     05  TS-SERVICE-TYP          PIC X(10).
000090     05  TS-LESE-DATUM           PIC X(10).
000100     05  TS-ZEIT-SLOT            PIC 9(02).
000110     05  TS-ATTRIBUT-NAME        PIC X(20).
000120     05  TS-SUMME                PIC S9(09)V9(03).
000130     05  TS-ANZAHL               PIC S9(05) COMP.
000140     05  FILLER                  PIC X(08).
