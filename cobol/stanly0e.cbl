000010 IDENTIFICATION DIVISION.
000020
000030 PROGRAM-ID.       STANLY0O.
000040 AUTHOR.           M. KORHONEN.
000050 INSTALLATION.     STADTWERKE BETRIEBS-DV, ABT. NETZUEBERWACHUNG.
000060 DATE-WRITTEN.     1988-04-05.
000070 DATE-COMPILED.
000080 SECURITY.         NUR FUER INTERNEN BETRIEBSGEBRAUCH.
000090
000100*****************************************************************
000110* Letzte Aenderung :: 2004-12-08
000120* Letzte Version   :: C.00.00
000130* Kurzbeschreibung :: Stundenwerte je Attribut gegen erwartete
000140*                     Schaltfenster und Historie bewerten
000150* Auftrag          :: STLNEW-8
000160*                     12345678901234567
000170* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000180*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000190*----------------------------------------------------------------*
000200* Vers. | Datum    | von | Kommentar                             *
000210*-------|----------|-----|---------------------------------------*
000220*A.00.00|1988-04-05| hr  | Neuerstellung (nur Gueltigkeitspruefung
000230*       |          |     | je Stundenwert, noch kein Schaltzeiten-
000240*       |          |     | Vergleich)
000250*A.00.01|1990-06-19| hr  | Meldungstext je Attribut statt nur
000260*       |          |     | Kennzeichen
000270*B.00.00|1998-09-08| kl  | Jahr-2000: keine Datumsarithmetik im
000280*       |          |     | Programm, keine Aenderung erforderlich
000290*B.00.01|1999-01-14| kl  | Nachtest Jahrtausendwechsel, keine
000300*       |          |     | weiteren Befunde
000310*C.00.00|2004-12-08| kl  | Soll-Ist-Vergleich Schaltfenster, neu
000320*       |          |     | Historienvergleich je Attribut (Auftrag
000330*       |          |     | STLNEW-8), Ergebnis nach neuem internen
000340*       |          |     | Uebergabefile ST-ANLYFILE fuer STRPT0O
000350*----------------------------------------------------------------*
000360*
000370* Programmbeschreibung
000380* --------------------
000390*
000400* Sechster Teilschritt des Nachtlaufs: bewertet je Entitaet, je
000410* Zeitfenster und je Attribut den Stundenwert (ST-HOURLYFILE)
000420* gegen den aus dem Lichtstatus (ST-LGHTSTFILE) abgeleiteten
000430* Soll-Zustand und, bei Attributen mit Historienvergleich, gegen
000440* den gleitenden Mittelwert/Streuungsband der Historie. Schreibt
000450* das Ergebnis (Stufe Ok/Warnung/Fehler, Meldetext) nach
000460* ST-ANLYFILE, dem STRPT0O fuer die Listenausgabe entnimmt.
000470*
000480******************************************************************
000490
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     SWITCH-15 IS ANZEIGE-VERSION
000540         ON STATUS IS SHOW-VERSION
000550     CLASS ALPHNUM IS "0123456789"
000560                      "abcdefghijklmnopqrstuvwxyz"
000570                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000580                      " .,;-_!$%&/=*+".
000590
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT ST-ENTITYFILE   ASSIGN TO "ENTMAST"
000630            ORGANIZATION IS LINE SEQUENTIAL
000640            FILE STATUS IS FILE-STATUS.
000650     SELECT ST-SWITCHTIMEFILE ASSIGN TO "SWITCHT"
000660            ORGANIZATION IS LINE SEQUENTIAL
000670            FILE STATUS IS FILE-STATUS.
000680     SELECT ST-HOURLYFILE   ASSIGN TO "HRVALUE"
000690            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS IS FILE-STATUS.
000710     SELECT ST-LGHTSTFILE   ASSIGN TO "LGHTST"
000720            ORGANIZATION IS LINE SEQUENTIAL
000730            FILE STATUS IS FILE-STATUS.
000740     SELECT ST-ANLYFILE     ASSIGN TO "ANLYS"
000750            ORGANIZATION IS LINE SEQUENTIAL
000760            FILE STATUS IS FILE-STATUS.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800
000810 FD  ST-ENTITYFILE
000820     LABEL RECORDS ARE STANDARD.
000830     COPY STCPENT OF "=STLCPYLB".
000840
000850 FD  ST-SWITCHTIMEFILE
000860     LABEL RECORDS ARE STANDARD.
000870     COPY STCPSWT OF "=STLCPYLB".
000880
000890 FD  ST-HOURLYFILE
000900     LABEL RECORDS ARE STANDARD.
000910     COPY STCPHRV OF "=STLCPYLB".
000920
000930 FD  ST-LGHTSTFILE
000940     LABEL RECORDS ARE STANDARD.
000950     COPY STCPLST OF "=STLCPYLB".
000960
000970 FD  ST-ANLYFILE
000980     LABEL RECORDS ARE STANDARD.
000990     COPY STCPALY OF "=STLCPYLB".
001000
001010 WORKING-STORAGE SECTION.
001020*----------------------------------------------------------------*
001030* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001040* (Einzelstehende Lauf-Indizes als klassische 77-Stufe, nicht in
001050*  einer Gruppe geschachtelt)
001060*----------------------------------------------------------------*
001070 77          C4-STUNDE           PIC S9(04) COMP.
001080 77          C4-ATTR-ANZ         PIC S9(04) COMP.
001090
001100*----------------------------------------------------------------*
001110* Schaltfenster-Puffer -- erwartete Schaltzeiten je Gebiet bzw.
001120* Entitaet, vollstaendig aus ST-SWITCHTIMEFILE geladen (enthaelt
001130* Gebiets- und Entitaetssaetze gemischt, Suche ueber die Kennung)
001140*----------------------------------------------------------------*
001150 01          SCHALTFENSTER-PUFFER.
001160     05      FP-FENSTER OCCURS 4500 TIMES
001170                        INDEXED BY FP-IX.
001180         10  FP-KENNUNG          PIC X(30).
001190         10  FP-TYP              PIC X(03).
001200             88 FP-TYP-AUS               VALUE "off".
001210             88 FP-TYP-EIN               VALUE "on ".
001220         10  FP-VON-SEK          PIC S9(05) COMP.
001230         10  FP-BIS-SEK          PIC S9(05) COMP.
001240         10  FP-VON-OFFEN-KZ     PIC X.
001250             88 FP-VON-OFFEN             VALUE "J".
001260             88 FP-VON-NICHT-OFFEN       VALUE "N".
001270         10  FP-BIS-OFFEN-KZ     PIC X.
001280             88 FP-BIS-OFFEN             VALUE "J".
001290             88 FP-BIS-NICHT-OFFEN       VALUE "N".
001300     05      C4-FENSTER-ANZ      PIC S9(04) COMP.
001310
001320*----------------------------------------------------------------*
001330* Attributtabelle der laufenden Entitaet (vor jeder Entitaet neu
001340* gefuellt, je nach Service-Typ 7 oder 5 Zeilen)
001350*----------------------------------------------------------------*
001360 01          ATTRIBUT-PUFFER.
001370     05      TP-ATTRIBUT OCCURS 7 TIMES
001380                        INDEXED BY TP-IX.
001390         10  TP-NAME             PIC X(20).
001400         10  TP-HIST-VGL-KZ      PIC X.
001410             88 TP-HIST-VERGLEICH        VALUE "J".
001420             88 TP-KEIN-HIST-VERGLEICH   VALUE "N".
001430
001440*----------------------------------------------------------------*
001450* Stundenwerte-Puffer der laufenden Entitaet -- 24 Zeitfenster je
001460* bis zu 7 Attribute, aus ST-HOURLYFILE gefuellt
001470*----------------------------------------------------------------*
001480 01          STUNDENWERT-PUFFER.
001490     05      WP-SLOT OCCURS 24 TIMES
001500                        INDEXED BY WP-SLOT-IX.
001510         10  WP-ATTR OCCURS 7 TIMES
001520                        INDEXED BY WP-ATTR-IX.
001530             15  WP-WERT             PIC S9(09)V9(03).
001540             15  WP-WERT-KZ          PIC X.
001550                 88 WP-WERT-DA               VALUE "J".
001560                 88 WP-WERT-FEHLT            VALUE "N".
001570             15  WP-IST-ANTEIL        PIC 9V9(02).
001580             15  WP-MITTELWERT        PIC S9(09)V9(03).
001590             15  WP-STD-ABWEICHUNG    PIC S9(09)V9(03).
001600             15  WP-HIST-KZ           PIC X.
001610                 88 WP-HIST-DA               VALUE "J".
001620                 88 WP-HIST-FEHLT            VALUE "N".
001630
001640*----------------------------------------------------------------*
001650* laufende Merkfelder
001660*----------------------------------------------------------------*
001670 01          AKKU-FELDER.
001680     05      AK-ENTITAET-ID      PIC X(30).
001690     05      AK-GEBIET-ID        PIC X(30).
001700     05      AK-WERT-DATUM       PIC X(10).
001710     05      AK-AUS-VON-SEK      PIC S9(05) COMP.
001720     05      AK-AUS-BIS-SEK      PIC S9(05) COMP.
001730     05      AK-AUS-VON-OFFEN-KZ PIC X.
001740         88  AK-AUS-VON-OFFEN               VALUE "J".
001750         88  AK-AUS-VON-NICHT-OFFEN         VALUE "N".
001760     05      AK-AUS-BIS-OFFEN-KZ PIC X.
001770         88  AK-AUS-BIS-OFFEN               VALUE "J".
001780         88  AK-AUS-BIS-NICHT-OFFEN         VALUE "N".
001790     05      AK-EIN-VON-SEK      PIC S9(05) COMP.
001800     05      AK-EIN-BIS-SEK      PIC S9(05) COMP.
001810     05      AK-EIN-VON-OFFEN-KZ PIC X.
001820         88  AK-EIN-VON-OFFEN               VALUE "J".
001830         88  AK-EIN-VON-NICHT-OFFEN         VALUE "N".
001840     05      AK-EIN-BIS-OFFEN-KZ PIC X.
001850         88  AK-EIN-BIS-OFFEN               VALUE "J".
001860         88  AK-EIN-BIS-NICHT-OFFEN         VALUE "N".
001870
001880*----------------------------------------------------------------*
001890* Work-Felder: Praefix W
001900*----------------------------------------------------------------*
001910 01          WORK-FELDER.
001920     05      W-ZEIT-TEXT         PIC X(08).
001930     05      W-ZEIT-TEXT-T REDEFINES W-ZEIT-TEXT.
001940         10  W-ZEIT-HH           PIC 99.
001950         10                      PIC X.
001960         10  W-ZEIT-MI           PIC 99.
001970         10                      PIC X.
001980         10  W-ZEIT-SS           PIC 99.
001990     05      W-ZEIT-SEK          PIC S9(05) COMP.
002000     05      W-HH-EDIT           PIC 99.
002010     05      W-MI-EDIT           PIC 99.
002020     05      W-SS-EDIT           PIC 99.
002030
002040     05      W-VS-SEK            PIC S9(05) COMP.
002050     05      W-VE-SEK            PIC S9(05) COMP.
002060     05      W-IS-SEK            PIC S9(05) COMP.
002070     05      W-IE-SEK            PIC S9(05) COMP.
002080     05      W-VS-OFFEN-KZ       PIC X.
002090         88  W-VS-OFFEN                     VALUE "J".
002100         88  W-VS-NICHT-OFFEN               VALUE "N".
002110     05      W-VE-OFFEN-KZ       PIC X.
002120         88  W-VE-OFFEN                     VALUE "J".
002130         88  W-VE-NICHT-OFFEN               VALUE "N".
002140     05      W-ABSTAND-SEK       PIC S9(05) COMP.
002150     05      W-AUS-ABSTAND-SEK   PIC S9(05) COMP.
002160     05      W-AUS-ABS-SEK       PIC S9(05) COMP.
002170     05      W-EIN-ABSTAND-SEK   PIC S9(05) COMP.
002180     05      W-EIN-ABS-SEK       PIC S9(05) COMP.
002190     05      W-MIN-ABSTAND-SEK   PIC S9(05) COMP.
002200
002210     05      W-SOLL-ZUSTAND      PIC X(07).
002220         88  W-SOLL-AN                      VALUE "on     ".
002230         88  W-SOLL-AUS                     VALUE "off    ".
002240         88  W-SOLL-UNBESTIMMT              VALUE "unknown".
002250
002260     05      W-BAND-SEK          PIC S9(09)V9(03).
002270     05      W-ABWEICHUNG        PIC S9(09)V9(03).
002280     05      W-ABWEICHUNG-ABS    PIC S9(09)V9(03).
002290
002300     05      W-UEBERSCHUSS-SEK   PIC S9(05) COMP.
002310     05      W-UE-HH-EDIT        PIC 99.
002320     05      W-UE-MI-EDIT        PIC 99.
002330     05      W-UE-TEXT           PIC X(05).
002340     05      W-UE-TEXT-T REDEFINES W-UE-TEXT.
002350         10  W-UE-HH             PIC 99.
002360         10                      PIC X.
002370         10  W-UE-MI             PIC 99.
002380
002390*----------------------------------------------------------------*
002400* Display-Felder: Praefix D
002410*----------------------------------------------------------------*
002420 01          DISPLAY-FELDER.
002430     05      D-ZAEHLER-ENTITAET         PIC 9(05).
002440     05      D-ZAEHLER-GESCHRIEBEN      PIC 9(07).
002450     05      FILLER                     PIC X(04).
002460
002470*----------------------------------------------------------------*
002480* Felder mit konstantem Inhalt: Praefix K
002490*----------------------------------------------------------------*
002500 01          KONSTANTE-FELDER.
002510     05      K-MODUL             PIC X(08)  VALUE "STANLY0O".
002520     05      K-PROG-START        PIC X(20)
002530             VALUE "STANLY0O C.00.00    ".
002540     05      K-TOLERANZ-OK       PIC S9(05) COMP VALUE 900.
002550     05      K-TOLERANZ-WARN     PIC S9(05) COMP VALUE 1800.
002560     05      K-BANDFAKTOR        PIC S9(03)V9(03) VALUE 3.000.
002570     05      K-BAND-MINIMUM      PIC S9(05)V9(03) VALUE 0.100.
002580
002590*----------------------------------------------------------------*
002600* Conditional-Felder
002610*----------------------------------------------------------------*
002620 01          SCHALTER.
002630     05      FILE-STATUS         PIC X(02).
002640          88 FILE-OK                          VALUE "00".
002650          88 FILE-NOK                         VALUE "10" "30" "35"
002660                                               "37" "39" "41" "42"
002670                                               "43" "44" "46" "47"
002680                                               "48".
002690          88 FILE-TIME-OUT                    VALUE "09".
002700     05      REC-STAT REDEFINES FILE-STATUS.
002710         10  FILE-STATUS1        PIC X(01).
002720             88 FILE-EOF                      VALUE "1".
002730             88 FILE-INVALID                  VALUE "2".
002740             88 FILE-PERMERR                  VALUE "3".
002750             88 FILE-LOGICERR                 VALUE "4".
002760             88 FILE-NONAME                   VALUE "4" "7".
002770             88 FILE-IMPLERR                  VALUE "9".
002780         10  FILE-STATUS2        PIC X(01).
002790     05      PRG-STATUS          PIC 9.
002800          88 PRG-OK                           VALUE ZERO.
002810          88 PRG-NOK                          VALUE 1.
002820          88 PRG-ABBRUCH                      VALUE 2.
002830     05      ENTITY-EOF-KZ       PIC X.
002840          88 ENTITY-EOF                       VALUE "J".
002850          88 ENTITY-NICHT-EOF                 VALUE "N".
002860     05      HOURLY-EOF-KZ       PIC X.
002870          88 HOURLY-EOF                       VALUE "J".
002880          88 HOURLY-NICHT-EOF                 VALUE "N".
002890     05      HOURLY-PUFFER-VOLL-KZ PIC X.
002900          88 HOURLY-ZEILE-IM-PUFFER            VALUE "J".
002910          88 HOURLY-ZEILE-NICHT-IM-PUFFER      VALUE "N".
002920     05      LGHTST-EOF-KZ       PIC X.
002930          88 LGHTST-EOF                       VALUE "J".
002940          88 LGHTST-NICHT-EOF                 VALUE "N".
002950     05      LGHTST-PUFFER-VOLL-KZ PIC X.
002960          88 LGHTST-ZEILE-IM-PUFFER            VALUE "J".
002970          88 LGHTST-ZEILE-NICHT-IM-PUFFER      VALUE "N".
002980     05      ATTRIBUT-GEFUNDEN-KZ PIC X.
002990          88 ATTRIBUT-WAR-BEKANNT             VALUE "J".
003000          88 ATTRIBUT-WAR-NEU                 VALUE "N".
003010     05      FENSTER-GEFUNDEN-KZ PIC X.
003020          88 FENSTER-WAR-BEKANNT              VALUE "J".
003030          88 FENSTER-WAR-NEU                  VALUE "N".
003040     05      FILLER              PIC X(04).
003050
003060*-->    Uebergabe aus Steuerprogramm STBTCH0O
003070 01     LINK-REC.
003080    05  LINK-VERARB-DATUM         PIC X(10).
003090    05  LINK-RC                   PIC S9(04) COMP.
003100    05  FILLER                    PIC X(04).
003110
003120 PROCEDURE DIVISION USING LINK-REC.
003130
003140******************************************************************
003150* Steuerungs-Section
003160******************************************************************
003170 A100-STEUERUNG SECTION.
003180 A100-00.
003190     IF SHOW-VERSION
003200        DISPLAY K-PROG-START " " FUNCTION WHEN-COMPILED
003210     END-IF
003220
003230     PERFORM B000-00 THRU B000-99
003240
003250     IF PRG-OK
003260        PERFORM B100-00 THRU B100-99
003270     END-IF
003280
003290     PERFORM B090-00 THRU B090-99
003300
003310     MOVE ZERO TO LINK-RC
003320     IF PRG-ABBRUCH
003330        MOVE 9999 TO LINK-RC
003340     END-IF
003350     EXIT PROGRAM
003360     .
003370 A100-99.
003380     EXIT.
003390
003400******************************************************************
003410* Vorlauf -- Dateien oeffnen, Schaltfenster-Puffer laden
003420******************************************************************
003430 B000-VORLAUF SECTION.
003440 B000-00.
003450     PERFORM C000-00 THRU C000-99
003460
003470     OPEN INPUT  ST-ENTITYFILE
003480     OPEN INPUT  ST-SWITCHTIMEFILE
003490     OPEN INPUT  ST-HOURLYFILE
003500     OPEN INPUT  ST-LGHTSTFILE
003510     OPEN OUTPUT ST-ANLYFILE
003520
003530     IF FILE-NOK
003540        DISPLAY K-MODUL ": OEFFNEN FEHLGESCHLAGEN " FILE-STATUS
003550        SET PRG-ABBRUCH TO TRUE
003560     END-IF
003570
003580     IF PRG-OK
003590        PERFORM C100-00 THRU C100-99
003600     END-IF
003610     .
003620 B000-99.
003630     EXIT.
003640
003650******************************************************************
003660* Hauptverarbeitung -- eine Entitaet nach der anderen bewerten
003670******************************************************************
003680 B100-VERARBEITUNG SECTION.
003690 B100-00.
003700     MOVE LINK-VERARB-DATUM TO AK-WERT-DATUM
003710     PERFORM S050-LESE-ENTITY-SATZ
003720     PERFORM S060-ENTITAET-VERARBEITEN
003730        UNTIL ENTITY-EOF
003740     .
003750 B100-99.
003760     EXIT.
003770
003780 S050-LESE-ENTITY-SATZ SECTION.
003790 S050-00.
003800     READ ST-ENTITYFILE
003810        AT END
003820           SET ENTITY-EOF TO TRUE
003830           GO TO S050-99
003840     END-READ
003850     IF FILE-NOK
003860        PERFORM Z002-PROGERR
003870     END-IF
003880     .
003890 S050-99.
003900     EXIT.
003910
003920******************************************************************
003930* Abschnitt 8 -- eine Entitaet: Attributtabelle und erwartetes
003940* Schaltfenster ermitteln, Stundenwerte puffern, Lichtstatus je
003950* Zeitfenster bewerten
003960******************************************************************
003970 S060-ENTITAET-VERARBEITEN SECTION.
003980 S060-00.
003990     MOVE ENT-ENTITAET-ID  TO AK-ENTITAET-ID
004000     MOVE ENT-GEBIET-ID    TO AK-GEBIET-ID
004010
004020     PERFORM S070-ATTRIBUTTABELLE-FUELLEN
004030     PERFORM S080-AUSFENSTER-SUCHEN
004040     PERFORM S090-EINFENSTER-SUCHEN
004050     PERFORM S200-00 THRU S200-99
004060     PERFORM S300-00 THRU S300-99
004070
004080     ADD 1 TO D-ZAEHLER-ENTITAET
004090     PERFORM S050-LESE-ENTITY-SATZ
004100     .
004110 S060-99.
004120     EXIT.
004130
004140******************************************************************
004150* Attributtabelle je Service-Typ fuellen (Abschnitt "Attribut-
004160* Namens-Abbildung" der Fachspezifikation); TP-HIST-VERGLEICH =
004170* Attribut nimmt am Historien-Bandvergleich teil
004180******************************************************************
004190 S070-ATTRIBUTTABELLE-FUELLEN SECTION.
004200 S070-00.
004210     IF ENT-SVC-TAMPERE
004220        MOVE 7 TO C4-ATTR-ANZ
004230        MOVE "current_L1"          TO TP-NAME(1)
004240        SET  TP-HIST-VERGLEICH(1)  TO TRUE
004250        MOVE "current_L2"          TO TP-NAME(2)
004260        SET  TP-HIST-VERGLEICH(2)  TO TRUE
004270        MOVE "current_L3"          TO TP-NAME(3)
004280        SET  TP-HIST-VERGLEICH(3)  TO TRUE
004290        MOVE "voltage_L1"          TO TP-NAME(4)
004300        SET  TP-KEIN-HIST-VERGLEICH(4) TO TRUE
004310        MOVE "voltage_L2"          TO TP-NAME(5)
004320        SET  TP-KEIN-HIST-VERGLEICH(5) TO TRUE
004330        MOVE "voltage_L3"          TO TP-NAME(6)
004340        SET  TP-KEIN-HIST-VERGLEICH(6) TO TRUE
004350        MOVE "energy.L0"           TO TP-NAME(7)
004360        SET  TP-KEIN-HIST-VERGLEICH(7) TO TRUE
004370     ELSE
004380        MOVE 5 TO C4-ATTR-ANZ
004390        MOVE "power"                TO TP-NAME(1)
004400        SET  TP-HIST-VERGLEICH(1)   TO TRUE
004410        MOVE "current"               TO TP-NAME(2)
004420        SET  TP-HIST-VERGLEICH(2)   TO TRUE
004430        MOVE "voltage"               TO TP-NAME(3)
004440        SET  TP-HIST-VERGLEICH(3)   TO TRUE
004450        MOVE "illuminance_level"     TO TP-NAME(4)
004460        SET  TP-KEIN-HIST-VERGLEICH(4) TO TRUE
004470        MOVE "energy"                TO TP-NAME(5)
004480        SET  TP-KEIN-HIST-VERGLEICH(5) TO TRUE
004490     END-IF
004500     .
004510 S070-99.
004520     EXIT.
004530
004540******************************************************************
004550* erwartetes Schaltfenster Aus (Morgen) der Entitaet aus dem
004560* Schaltfenster-Puffer suchen
004570******************************************************************
004580 S080-AUSFENSTER-SUCHEN SECTION.
004590 S080-00.
004600     SET FENSTER-WAR-NEU TO TRUE
004610     SET FP-IX TO 1
004620     PERFORM S085-AUSFENSTER-ZELLE-VERGLEICHEN
004630        UNTIL FENSTER-WAR-BEKANNT OR FP-IX > C4-FENSTER-ANZ
004640
004650     IF FENSTER-WAR-BEKANNT
004660        MOVE FP-VON-SEK(FP-IX)      TO AK-AUS-VON-SEK
004670        MOVE FP-BIS-SEK(FP-IX)      TO AK-AUS-BIS-SEK
004680        MOVE FP-VON-OFFEN-KZ(FP-IX) TO AK-AUS-VON-OFFEN-KZ
004690        MOVE FP-BIS-OFFEN-KZ(FP-IX) TO AK-AUS-BIS-OFFEN-KZ
004700     ELSE
004710        SET AK-AUS-VON-OFFEN  TO TRUE
004720        SET AK-AUS-BIS-OFFEN  TO TRUE
004730     END-IF
004740     .
004750 S080-99.
004760     EXIT.
004770
004780 S085-AUSFENSTER-ZELLE-VERGLEICHEN SECTION.
004790 S085-00.
004800     IF FP-KENNUNG(FP-IX) = AK-GEBIET-ID AND FP-TYP-AUS(FP-IX)
004810        SET FENSTER-WAR-BEKANNT TO TRUE
004820     ELSE
004830        SET FP-IX UP BY 1
004840     END-IF
004850     .
004860 S085-99.
004870     EXIT.
004880
004890******************************************************************
004900* erwartetes Schaltfenster Ein (Abend) der Entitaet aus dem
004910* Schaltfenster-Puffer suchen
004920******************************************************************
004930 S090-EINFENSTER-SUCHEN SECTION.
004940 S090-00.
004950     SET FENSTER-WAR-NEU TO TRUE
004960     SET FP-IX TO 1
004970     PERFORM S095-EINFENSTER-ZELLE-VERGLEICHEN
004980        UNTIL FENSTER-WAR-BEKANNT OR FP-IX > C4-FENSTER-ANZ
004990
005000     IF FENSTER-WAR-BEKANNT
005010        MOVE FP-VON-SEK(FP-IX)      TO AK-EIN-VON-SEK
005020        MOVE FP-BIS-SEK(FP-IX)      TO AK-EIN-BIS-SEK
005030        MOVE FP-VON-OFFEN-KZ(FP-IX) TO AK-EIN-VON-OFFEN-KZ
005040        MOVE FP-BIS-OFFEN-KZ(FP-IX) TO AK-EIN-BIS-OFFEN-KZ
005050     ELSE
005060        SET AK-EIN-VON-OFFEN  TO TRUE
005070        SET AK-EIN-BIS-OFFEN  TO TRUE
005080     END-IF
005090     .
005100 S090-99.
005110     EXIT.
005120
005130 S095-EINFENSTER-ZELLE-VERGLEICHEN SECTION.
005140 S095-00.
005150     IF FP-KENNUNG(FP-IX) = AK-GEBIET-ID AND FP-TYP-EIN(FP-IX)
005160        SET FENSTER-WAR-BEKANNT TO TRUE
005170     ELSE
005180        SET FP-IX UP BY 1
005190     END-IF
005200     .
005210 S095-99.
005220     EXIT.
005230
005240******************************************************************
005250* Stundenwerte der laufenden Entitaet aus ST-HOURLYFILE puffern --
005260* Vorausschau-Technik: der naechste, nicht mehr zur Entitaet
005270* gehoerende Satz bleibt fuer die naechste Entitaet im Puffer
005280* stehen (HOURLY-ZEILE-IM-PUFFER)
005290******************************************************************
005300 S200-STUNDENWERTE-PUFFERN SECTION.
005310 S200-00.
005320     PERFORM S210-SLOT-PUFFER-LOESCHEN
005330        VARYING WP-SLOT-IX FROM 1 BY 1
005340           UNTIL WP-SLOT-IX > 24
005350
005360     IF HOURLY-NICHT-EOF AND HOURLY-ZEILE-NICHT-IM-PUFFER
005370        PERFORM S220-LESE-HOURLY-SATZ
005380     END-IF
005390
005400     PERFORM S230-HOURLY-SATZ-UEBERNEHMEN
005410        UNTIL HOURLY-EOF
005420           OR HRV-ENTITAET-ID NOT = AK-ENTITAET-ID
005430     .
005440 S200-99.
005450     EXIT.
005460
005470 S210-SLOT-PUFFER-LOESCHEN SECTION.
005480 S210-00.
005490     PERFORM S215-ATTR-ZELLE-LOESCHEN
005500        VARYING WP-ATTR-IX FROM 1 BY 1
005510           UNTIL WP-ATTR-IX > 7
005520     .
005530 S210-99.
005540     EXIT.
005550
005560 S215-ATTR-ZELLE-LOESCHEN SECTION.
005570 S215-00.
005580     SET WP-WERT-FEHLT(WP-SLOT-IX, WP-ATTR-IX) TO TRUE
005590     SET WP-HIST-FEHLT(WP-SLOT-IX, WP-ATTR-IX) TO TRUE
005600     MOVE ZERO TO WP-WERT(WP-SLOT-IX, WP-ATTR-IX)
005610     MOVE ZERO TO WP-IST-ANTEIL(WP-SLOT-IX, WP-ATTR-IX)
005620     MOVE ZERO TO WP-MITTELWERT(WP-SLOT-IX, WP-ATTR-IX)
005630     MOVE ZERO TO WP-STD-ABWEICHUNG(WP-SLOT-IX, WP-ATTR-IX)
005640     .
005650 S215-99.
005660     EXIT.
005670
005680 S220-LESE-HOURLY-SATZ SECTION.
005690 S220-00.
005700     READ ST-HOURLYFILE
005710        AT END
005720           SET HOURLY-EOF TO TRUE
005730           GO TO S220-99
005740     END-READ
005750     SET HOURLY-ZEILE-IM-PUFFER TO TRUE
005760     .
005770 S220-99.
005780     EXIT.
005790
005800 S230-HOURLY-SATZ-UEBERNEHMEN SECTION.
005810 S230-00.
005820     MOVE HRV-ZEITFENSTER TO W-ZEIT-TEXT
005830     PERFORM S175-ZEIT-IN-SEKUNDEN
005840     COMPUTE C4-STUNDE = (W-ZEIT-SEK / 3600) + 1
005850
005860     SET ATTRIBUT-WAR-NEU TO TRUE
005870     SET TP-IX TO 1
005880     PERFORM S240-ATTR-ZELLE-VERGLEICHEN
005890        UNTIL ATTRIBUT-WAR-BEKANNT OR TP-IX > C4-ATTR-ANZ
005900
005910     IF ATTRIBUT-WAR-BEKANNT
005920        SET WP-SLOT-IX TO C4-STUNDE
005930        SET WP-ATTR-IX TO TP-IX
005940        EVALUATE TRUE
005950           WHEN HRV-TYP-REALTIME
005960              MOVE HRV-ATTRIBUT-WERT
005970                         TO WP-WERT(WP-SLOT-IX, WP-ATTR-IX)
005980              MOVE HRV-IST-ANTEIL
005990                         TO WP-IST-ANTEIL(WP-SLOT-IX, WP-ATTR-IX)
006000              SET WP-WERT-DA(WP-SLOT-IX, WP-ATTR-IX) TO TRUE
006010           WHEN HRV-TYP-AVG
006020              MOVE HRV-ATTRIBUT-WERT
006030                         TO WP-MITTELWERT(WP-SLOT-IX, WP-ATTR-IX)
006040              SET WP-HIST-DA(WP-SLOT-IX, WP-ATTR-IX) TO TRUE
006050           WHEN HRV-TYP-STDEV
006060              MOVE HRV-ATTRIBUT-WERT TO
006070                   WP-STD-ABWEICHUNG(WP-SLOT-IX, WP-ATTR-IX)
006080              SET WP-HIST-DA(WP-SLOT-IX, WP-ATTR-IX) TO TRUE
006090        END-EVALUATE
006100     END-IF
006110
006120     SET HOURLY-ZEILE-NICHT-IM-PUFFER TO TRUE
006130     PERFORM S220-LESE-HOURLY-SATZ
006140     .
006150 S230-99.
006160     EXIT.
006170
006180 S240-ATTR-ZELLE-VERGLEICHEN SECTION.
006190 S240-00.
006200     IF TP-NAME(TP-IX) = HRV-ATTRIBUT-NAME
006210        SET ATTRIBUT-WAR-BEKANNT TO TRUE
006220     ELSE
006230        SET TP-IX UP BY 1
006240     END-IF
006250     .
006260 S240-99.
006270     EXIT.
006280
006290******************************************************************
006300* Lichtstatus je Zeitfenster/Attribut der laufenden Entitaet aus
006310* ST-LGHTSTFILE lesen und bewerten (gleiche Vorausschau-Technik
006320* wie bei den Stundenwerten)
006330******************************************************************
006340 S300-LICHTSTATUS-VERARBEITEN SECTION.
006350 S300-00.
006360     IF LGHTST-NICHT-EOF AND LGHTST-ZEILE-NICHT-IM-PUFFER
006370        PERFORM S310-LESE-LGHTST-SATZ
006380     END-IF
006390
006400     PERFORM S320-LGHTST-SATZ-VERARBEITEN
006410        UNTIL LGHTST-EOF
006420           OR LGS-ENTITAET-ID NOT = AK-ENTITAET-ID
006430     .
006440 S300-99.
006450     EXIT.
006460
006470 S310-LESE-LGHTST-SATZ SECTION.
006480 S310-00.
006490     READ ST-LGHTSTFILE
006500        AT END
006510           SET LGHTST-EOF TO TRUE
006520           GO TO S310-99
006530     END-READ
006540     SET LGHTST-ZEILE-IM-PUFFER TO TRUE
006550     .
006560 S310-99.
006570     EXIT.
006580
006590 S320-LGHTST-SATZ-VERARBEITEN SECTION.
006600 S320-00.
006610     SET ATTRIBUT-WAR-NEU TO TRUE
006620     SET TP-IX TO 1
006630     PERFORM S325-LGHTST-ATTR-VERGLEICHEN
006640        UNTIL ATTRIBUT-WAR-BEKANNT OR TP-IX > C4-ATTR-ANZ
006650
006660     IF ATTRIBUT-WAR-BEKANNT
006670        MOVE LGS-ZEITFENSTER TO W-ZEIT-TEXT
006680        PERFORM S175-ZEIT-IN-SEKUNDEN
006690        COMPUTE C4-STUNDE = (W-ZEIT-SEK / 3600) + 1
006700        SET WP-SLOT-IX TO C4-STUNDE
006710        SET WP-ATTR-IX TO TP-IX
006720        PERFORM S400-ATTRIBUT-BEWERTEN
006730        PERFORM S450-ANLY-SATZ-SCHREIBEN
006740     END-IF
006750
006760     SET LGHTST-ZEILE-NICHT-IM-PUFFER TO TRUE
006770     PERFORM S310-LESE-LGHTST-SATZ
006780     .
006790 S320-99.
006800     EXIT.
006810
006820 S325-LGHTST-ATTR-VERGLEICHEN SECTION.
006830 S325-00.
006840     IF TP-NAME(TP-IX) = LGS-ATTRIBUT-NAME
006850        SET ATTRIBUT-WAR-BEKANNT TO TRUE
006860     ELSE
006870        SET TP-IX UP BY 1
006880     END-IF
006890     .
006900 S325-99.
006910     EXIT.
006920
006930******************************************************************
006940* Abschnitt 8 -- ein Attribut in einem Zeitfenster bewerten:
006950* Schaltfenster-Abstand, Soll-Zustand, Historien-Band, Meldetext
006960******************************************************************
006970 S400-ATTRIBUT-BEWERTEN SECTION.
006980 S400-00.
006990     SET ALY-LEVEL-OK TO TRUE
007000     MOVE SPACES TO ALY-MELDUNG
007010
007020     IF LGS-GRENZWERT-DA
007030        PERFORM S410-SCHALTFENSTER-VERGLEICHEN
007040     END-IF
007050
007060     IF ALY-LEVEL-OK AND TP-HIST-VERGLEICH(TP-IX)
007070                      AND WP-HIST-DA(WP-SLOT-IX, WP-ATTR-IX)
007080        PERFORM S440-HISTORIENBAND-PRUEFEN
007090     END-IF
007100
007110     IF ALY-LEVEL-OK AND WP-WERT-FEHLT(WP-SLOT-IX, WP-ATTR-IX)
007120        SET ALY-LEVEL-WARNUNG TO TRUE
007130     END-IF
007140
007150     IF ALY-LEVEL-OK AND WP-WERT(WP-SLOT-IX, WP-ATTR-IX) < 0
007160        SET ALY-LEVEL-WARNUNG TO TRUE
007170     END-IF
007180     .
007190 S400-99.
007200     EXIT.
007210
007220******************************************************************
007230* Schaltfensterabstand fuer das laufende Zeitfenster ermitteln und
007240* mit dem beobachteten Lichtstatus vergleichen
007250******************************************************************
007260 S410-SCHALTFENSTER-VERGLEICHEN SECTION.
007270 S410-00.
007280     MOVE LGS-ZEITFENSTER TO W-ZEIT-TEXT
007290     PERFORM S175-ZEIT-IN-SEKUNDEN
007300     MOVE W-ZEIT-SEK TO W-VS-SEK
007310     COMPUTE W-VE-SEK = W-VS-SEK + 3600
007320     SET W-VS-NICHT-OFFEN TO TRUE
007330     SET W-VE-NICHT-OFFEN TO TRUE
007340
007350     MOVE AK-AUS-VON-SEK      TO W-IS-SEK
007360     MOVE AK-AUS-BIS-SEK      TO W-IE-SEK
007370     MOVE AK-AUS-VON-OFFEN-KZ TO W-VS-OFFEN-KZ
007380     MOVE AK-AUS-BIS-OFFEN-KZ TO W-VE-OFFEN-KZ
007390     SET W-VS-NICHT-OFFEN TO TRUE
007400     SET W-VE-NICHT-OFFEN TO TRUE
007410     PERFORM S420-INTERVALL-ABSTAND
007420     MOVE W-ABSTAND-SEK TO W-AUS-ABSTAND-SEK
007430
007440     MOVE AK-EIN-VON-SEK      TO W-IS-SEK
007450     MOVE AK-EIN-BIS-SEK      TO W-IE-SEK
007460     PERFORM S420-INTERVALL-ABSTAND
007470     MOVE W-ABSTAND-SEK TO W-EIN-ABSTAND-SEK
007480
007490     EVALUATE TRUE
007500        WHEN W-AUS-ABSTAND-SEK < 0
007510           SET W-SOLL-AN TO TRUE
007520        WHEN W-EIN-ABSTAND-SEK > 0
007530           SET W-SOLL-AN TO TRUE
007540        WHEN W-AUS-ABSTAND-SEK > 0 AND W-EIN-ABSTAND-SEK < 0
007550           SET W-SOLL-AUS TO TRUE
007560        WHEN OTHER
007570           SET W-SOLL-UNBESTIMMT TO TRUE
007580     END-EVALUATE
007590
007600     IF NOT W-SOLL-UNBESTIMMT
007610        IF (W-SOLL-AN  AND LGS-LICHT-AN)
007620           OR (W-SOLL-AUS AND LGS-LICHT-AUS)
007630           CONTINUE
007640        ELSE
007650           PERFORM S430-FENSTERMELDUNG-BILDEN
007660        END-IF
007670     END-IF
007680     .
007690 S410-99.
007700     EXIT.
007710
007720******************************************************************
007730* Meldestufe und -text aus dem kleineren der beiden Abstaende
007740* ableiten
007750******************************************************************
007760 S430-FENSTERMELDUNG-BILDEN SECTION.
007770 S430-00.
007780     MOVE W-AUS-ABSTAND-SEK TO W-AUS-ABS-SEK
007790     IF W-AUS-ABS-SEK < 0
007800        COMPUTE W-AUS-ABS-SEK = ZERO - W-AUS-ABS-SEK
007810     END-IF
007820     MOVE W-EIN-ABSTAND-SEK TO W-EIN-ABS-SEK
007830     IF W-EIN-ABS-SEK < 0
007840        COMPUTE W-EIN-ABS-SEK = ZERO - W-EIN-ABS-SEK
007850     END-IF
007860
007870     MOVE W-AUS-ABS-SEK TO W-MIN-ABSTAND-SEK
007880     IF W-EIN-ABS-SEK < W-MIN-ABSTAND-SEK
007890        MOVE W-EIN-ABS-SEK TO W-MIN-ABSTAND-SEK
007900     END-IF
007910
007920     EVALUATE TRUE
007930        WHEN W-MIN-ABSTAND-SEK <= K-TOLERANZ-OK
007940           SET ALY-LEVEL-OK TO TRUE
007950        WHEN W-MIN-ABSTAND-SEK <= K-TOLERANZ-WARN
007960           SET ALY-LEVEL-WARNUNG TO TRUE
007970        WHEN OTHER
007980           SET ALY-LEVEL-FEHLER TO TRUE
007990     END-EVALUATE
008000
008010     EVALUATE TRUE
008020        WHEN W-AUS-ABSTAND-SEK < 0
008030           MOVE W-AUS-ABS-SEK TO W-UEBERSCHUSS-SEK
008040           PERFORM S435-UEBERSCHUSS-FORMATIEREN
008050           STRING "switch off too early: " W-UE-TEXT
008060                   DELIMITED BY SIZE INTO ALY-MELDUNG
008070        WHEN W-AUS-ABSTAND-SEK > 0
008080                AND W-AUS-ABS-SEK > W-EIN-ABS-SEK
008090           MOVE W-AUS-ABSTAND-SEK TO W-UEBERSCHUSS-SEK
008100           PERFORM S435-UEBERSCHUSS-FORMATIEREN
008110           STRING "switch off too late: " W-UE-TEXT
008120                   DELIMITED BY SIZE INTO ALY-MELDUNG
008130        WHEN W-EIN-ABSTAND-SEK < 0
008140           MOVE W-EIN-ABS-SEK TO W-UEBERSCHUSS-SEK
008150           PERFORM S435-UEBERSCHUSS-FORMATIEREN
008160           STRING "switch on too early: " W-UE-TEXT
008170                   DELIMITED BY SIZE INTO ALY-MELDUNG
008180        WHEN OTHER
008190           MOVE W-EIN-ABSTAND-SEK TO W-UEBERSCHUSS-SEK
008200           PERFORM S435-UEBERSCHUSS-FORMATIEREN
008210           STRING "switch on too late: " W-UE-TEXT
008220                   DELIMITED BY SIZE INTO ALY-MELDUNG
008230     END-EVALUATE
008240     .
008250 S430-99.
008260     EXIT.
008270
008280 S435-UEBERSCHUSS-FORMATIEREN SECTION.
008290 S435-00.
008300     COMPUTE W-UE-HH-EDIT = W-UEBERSCHUSS-SEK / 3600
008310     COMPUTE W-UE-MI-EDIT = (W-UEBERSCHUSS-SEK
008320                            - (W-UE-HH-EDIT * 3600)) / 60
008330     MOVE W-UE-HH-EDIT TO W-UE-HH
008340     MOVE ":"          TO W-UE-TEXT(3:1)
008350     MOVE W-UE-MI-EDIT TO W-UE-MI
008360     .
008370 S435-99.
008380     EXIT.
008390
008400******************************************************************
008410* distance_from_interval (eigene Kopie, siehe STSWTM0O fuer das
008420* Gegenstueck -- Abschnitt 7 der Fachspezifikation) -- Abstand
008430* zwischen dem laufenden Zeitfenster [W-VS,W-VE] und dem
008440* erwarteten Schaltfenster [W-IS,W-IE], 0 bei Beruehrung oder
008450* Ueberlappung oder wenn beide Ist-Grenzen offen sind
008460******************************************************************
008470 S420-INTERVALL-ABSTAND SECTION.
008480 S420-00.
008490     MOVE ZERO TO W-ABSTAND-SEK
008500     IF W-VS-OFFEN AND W-VE-OFFEN
008510        CONTINUE
008520     ELSE
008530        IF NOT W-VE-OFFEN AND W-VE-SEK < W-IS-SEK
008540           COMPUTE W-ABSTAND-SEK = W-VE-SEK - W-IS-SEK
008550        ELSE
008560           IF NOT W-VS-OFFEN AND W-VS-SEK > W-IE-SEK
008570              COMPUTE W-ABSTAND-SEK = W-VS-SEK - W-IE-SEK
008580           END-IF
008590        END-IF
008600     END-IF
008610     .
008620 S420-99.
008630     EXIT.
008640
008650******************************************************************
008660* Historien-Bandvergleich: |Wert - Mittelwert| <= 3.0 * max
008670* (Stdabw, 0.1); bei Ueberschreitung wird Ok zu Warnung
008680******************************************************************
008690 S440-HISTORIENBAND-PRUEFEN SECTION.
008700 S440-00.
008710     MOVE K-BAND-MINIMUM TO W-BAND-SEK
008720     IF WP-STD-ABWEICHUNG(WP-SLOT-IX, WP-ATTR-IX) > W-BAND-SEK
008730        MOVE WP-STD-ABWEICHUNG(WP-SLOT-IX, WP-ATTR-IX)
008740             TO W-BAND-SEK
008750     END-IF
008760     COMPUTE W-BAND-SEK ROUNDED = W-BAND-SEK * K-BANDFAKTOR
008770
008780     COMPUTE W-ABWEICHUNG ROUNDED =
008790             WP-WERT(WP-SLOT-IX, WP-ATTR-IX)
008800           - WP-MITTELWERT(WP-SLOT-IX, WP-ATTR-IX)
008810
008820     MOVE W-ABWEICHUNG TO W-ABWEICHUNG-ABS
008830     IF W-ABWEICHUNG-ABS < 0
008840        COMPUTE W-ABWEICHUNG-ABS = ZERO - W-ABWEICHUNG-ABS
008850     END-IF
008860
008870     IF W-ABWEICHUNG-ABS > W-BAND-SEK
008880        SET ALY-LEVEL-WARNUNG TO TRUE
008890        STRING "value outside history band" DELIMITED BY SIZE
008900               INTO ALY-MELDUNG
008910     END-IF
008920     .
008930 S440-99.
008940     EXIT.
008950
008960******************************************************************
008970* Ergebnissatz nach ST-ANLYFILE schreiben
008980******************************************************************
008990 S450-ANLY-SATZ-SCHREIBEN SECTION.
009000 S450-00.
009010     MOVE AK-ENTITAET-ID    TO ALY-ENTITAET-ID
009020     MOVE AK-WERT-DATUM     TO ALY-WERT-DATUM
009030     MOVE LGS-ZEITFENSTER   TO ALY-ZEITFENSTER
009040     MOVE LGS-ATTRIBUT-NAME TO ALY-ATTRIBUT-NAME
009050     MOVE WP-WERT(WP-SLOT-IX, WP-ATTR-IX)       TO ALY-WERT
009060     MOVE WP-IST-ANTEIL(WP-SLOT-IX, WP-ATTR-IX) TO ALY-IST-ANTEIL
009070     MOVE WP-MITTELWERT(WP-SLOT-IX, WP-ATTR-IX) TO ALY-MITTELWERT
009080     MOVE WP-STD-ABWEICHUNG(WP-SLOT-IX, WP-ATTR-IX)
009090                                            TO ALY-STD-ABWEICHUNG
009100     MOVE WP-HIST-KZ(WP-SLOT-IX, WP-ATTR-IX)    TO ALY-HISTORIE-KZ
009110
009120     WRITE ST-ANLY-SATZ
009130
009140     IF NOT FILE-OK
009150        PERFORM Z002-PROGERR
009160     ELSE
009170        ADD 1 TO D-ZAEHLER-GESCHRIEBEN
009180     END-IF
009190     .
009200 S450-99.
009210     EXIT.
009220
009230******************************************************************
009240* Zeit "HH:MM:SS" in Sekunden seit Tagesbeginn umrechnen
009250******************************************************************
009260 S175-ZEIT-IN-SEKUNDEN SECTION.
009270 S175-00.
009280     MOVE W-ZEIT-HH TO W-HH-EDIT
009290     MOVE W-ZEIT-MI TO W-MI-EDIT
009300     MOVE W-ZEIT-SS TO W-SS-EDIT
009310     COMPUTE W-ZEIT-SEK = (W-HH-EDIT * 3600)
009320                        + (W-MI-EDIT * 60)
009330                        +  W-SS-EDIT
009340     .
009350 S175-99.
009360     EXIT.
009370
009380******************************************************************
009390* Initialisierung
009400******************************************************************
009410 C000-INIT SECTION.
009420 C000-00.
009430     MOVE ZERO TO D-ZAEHLER-ENTITAET
009440     MOVE ZERO TO D-ZAEHLER-GESCHRIEBEN
009450     MOVE ZERO TO C4-FENSTER-ANZ
009460     SET PRG-OK TO TRUE
009470     SET ENTITY-NICHT-EOF TO TRUE
009480     SET HOURLY-NICHT-EOF TO TRUE
009490     SET HOURLY-ZEILE-NICHT-IM-PUFFER TO TRUE
009500     SET LGHTST-NICHT-EOF TO TRUE
009510     SET LGHTST-ZEILE-NICHT-IM-PUFFER TO TRUE
009520     .
009530 C000-99.
009540     EXIT.
009550
009560******************************************************************
009570* Schaltfenster-Puffer vollstaendig aus ST-SWITCHTIMEFILE laden
009580******************************************************************
009590 C100-FENSTER-LADEN SECTION.
009600 C100-00.
009610     PERFORM C110-LESE-SWITCHTIME-SATZ
009620     PERFORM C120-SWITCHTIME-SATZ-UEBERNEHMEN
009630        UNTIL FILE-EOF OR C4-FENSTER-ANZ >= 4500
009640     .
009650 C100-99.
009660     EXIT.
009670
009680 C110-LESE-SWITCHTIME-SATZ SECTION.
009690 C110-00.
009700     READ ST-SWITCHTIMEFILE
009710        AT END
009720           SET FILE-EOF TO TRUE
009730           GO TO C110-99
009740     END-READ
009750     IF FILE-NOK
009760        PERFORM Z002-PROGERR
009770     END-IF
009780     .
009790 C110-99.
009800     EXIT.
009810
009820 C120-SWITCHTIME-SATZ-UEBERNEHMEN SECTION.
009830 C120-00.
009840     ADD 1 TO C4-FENSTER-ANZ
009850     SET FP-IX TO C4-FENSTER-ANZ
009860     MOVE SWT-ENTITAET-ID  TO FP-KENNUNG(FP-IX)
009870     MOVE SWT-SCHALT-TYP   TO FP-TYP(FP-IX)
009880
009890     IF SWT-UNTERGRENZE(1:2) = "##"
009900        SET FP-VON-OFFEN(FP-IX) TO TRUE
009910        MOVE ZERO TO FP-VON-SEK(FP-IX)
009920     ELSE
009930        MOVE SWT-UNTERGRENZE TO W-ZEIT-TEXT
009940        PERFORM S175-ZEIT-IN-SEKUNDEN
009950        MOVE W-ZEIT-SEK TO FP-VON-SEK(FP-IX)
009960        SET FP-VON-NICHT-OFFEN(FP-IX) TO TRUE
009970     END-IF
009980
009990     IF SWT-OBERGRENZE(1:2) = "##"
010000        SET FP-BIS-OFFEN(FP-IX) TO TRUE
010010        MOVE ZERO TO FP-BIS-SEK(FP-IX)
010020     ELSE
010030        MOVE SWT-OBERGRENZE TO W-ZEIT-TEXT
010040        PERFORM S175-ZEIT-IN-SEKUNDEN
010050        MOVE W-ZEIT-SEK TO FP-BIS-SEK(FP-IX)
010060        SET FP-BIS-NICHT-OFFEN(FP-IX) TO TRUE
010070     END-IF
010080
010090     PERFORM C110-LESE-SWITCHTIME-SATZ
010100     .
010110 C120-99.
010120     EXIT.
010130
010140******************************************************************
010150* Ende -- Dateien schliessen, Zaehler anzeigen
010160******************************************************************
010170 B090-ENDE SECTION.
010180 B090-00.
010190     CLOSE ST-ENTITYFILE
010200     CLOSE ST-SWITCHTIMEFILE
010210     CLOSE ST-HOURLYFILE
010220     CLOSE ST-LGHTSTFILE
010230     CLOSE ST-ANLYFILE
010240     DISPLAY K-MODUL ": ENTITAETEN     = " D-ZAEHLER-ENTITAET
010250     DISPLAY K-MODUL ": GESCHRIEBEN    = " D-ZAEHLER-GESCHRIEBEN
010260     .
010270 B090-99.
010280     EXIT.
010290
010300******************************************************************
010310* Z002 -- Programmfehler (Datei-I/O) protokollieren und abbrechen
010320******************************************************************
010330 Z002-PROGERR SECTION.
010340 Z002-00.
010350     DISPLAY K-MODUL ": E/A-FEHLER, FILE-STATUS=" FILE-STATUS
010360     SET PRG-ABBRUCH TO TRUE
010370     PERFORM Z999-ERRLOG
010380     .
010390 Z002-99.
010400     EXIT.
010410
010420******************************************************************
010430* Z999 -- Fehlermeldung auf SYSOUT protokollieren
010440******************************************************************
010450 Z999-ERRLOG SECTION.
010460 Z999-00.
010470     DISPLAY K-MODUL ": ABBRUCH PROGRAMMLAUF"
010480     .
010490 Z999-99.
010500     EXIT.
010510
010520******************************************************************
010530* ENDE Source-Programm
010540******************************************************************
