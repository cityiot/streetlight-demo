000010*-----------------------------------------------------------------
000020* STCPWRN  --  Tageswarnung je Entitaet und Datum (DATE-WARNING),
000030*              geschrieben von STRENG0O (Ruf aus STSWTM0O-Ergebnis
000040*              gelesen von STRPT0O
000050*-----------------------------------------------------------------
000060 01  ST-DATE-WARNING.
000070     05  WRN-ENTITAET-ID         PIC X(30).
000080     05  WRN-WARN-DATUM          PIC X(10).
000090     05  WRN-NICHT-VERBUNDEN     PIC X.
000100         88  WRN-NV-JA               VALUE "Y".
000110         88  WRN-NV-NEIN             VALUE "N".
000120     05  WRN-FEHLT-EINZELN       PIC X.
000130         88  WRN-FE-JA               VALUE "Y".
000140         88  WRN-FE-NEIN             VALUE "N".
000150     05  WRN-FEHLT-HAELFTE       PIC X.
000160         88  WRN-FH-JA               VALUE "Y".
000170         88  WRN-FH-NEIN             VALUE "N".
000180     05  WRN-SCHALT-AUS-FALSCH   PIC X.
000190         88  WRN-SAF-JA              VALUE "Y".
000200         88  WRN-SAF-NEIN            VALUE "N".
000210     05  WRN-SCHALT-EIN-FALSCH   PIC X.
000220         88  WRN-SEF-JA              VALUE "Y".
000230         88  WRN-SEF-NEIN            VALUE "N".
000240     05  FILLER                  PIC X(15).
